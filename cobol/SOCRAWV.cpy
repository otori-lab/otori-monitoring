000100*----------------------------------------------------------------*
000200*  SOCRAWV - RAW SENSOR EVENT RECORD (PRE-MAPPING).              *
000300*  ONE RECORD PER EVENT AS CAPTURED BY THE SSH/TELNET HONEYPOT   *
000400*  SENSORS, BEFORE THE NATIVE EVENT-ID IS TRANSLATED TO OUR OWN  *
000500*  EVENT-TYPE BY SOCBEVM.  RAWEVT-EVENT-ID CARRIES THE SENSOR'S  *
000600*  OWN EVENT NAME (E.G. "COWRIE.LOGIN.FAILED") - SEE THE         *
000700*  TRANSLATE TABLE IN SOCBEVM PARAGRAPH C000-TRANSLATE-EVENT.    *
000800*----------------------------------------------------------------*
000900* HISTORY OF MODIFICATION:                                       *
001000*----------------------------------------------------------------*
001100* SOC030 TWANJP  06/06/2001 - INITIAL VERSION - LAYOUT AGREED    *  SOC030
001200*                             WITH THE SENSOR VENDOR FOR THE     *
001300*                             FIRST HONEYPOT ROLL-OUT.           *
001400*----------------------------------------------------------------*
001500 01  RAWEVT-RECORD.
001600     05  RAWEVT-SESSION-ID           PIC X(20).
001700     05  RAWEVT-EVENT-ID             PIC X(30).
001800     05  RAWEVT-TS-EPOCH             PIC 9(10)V9(03).
001900     05  RAWEVT-TS-EPOCH-R REDEFINES RAWEVT-TS-EPOCH.
002000         10  RAWEVT-TS-WHOLE-SECS    PIC 9(10).
002100         10  RAWEVT-TS-MILLIS        PIC 9(03).
002200     05  RAWEVT-SENSOR-ID            PIC X(20).
002300     05  RAWEVT-HONEYPOT-TYPE        PIC X(08).
002400     05  RAWEVT-SRC-IP               PIC X(15).
002500     05  RAWEVT-SRC-PORT             PIC 9(05).
002600     05  RAWEVT-DST-PORT             PIC 9(05).
002700     05  RAWEVT-PROTOCOL             PIC X(08).
002800     05  RAWEVT-USERNAME             PIC X(32).
002900     05  RAWEVT-PASSWORD             PIC X(32).
003000     05  RAWEVT-COMMAND-TEXT         PIC X(200).
003100     05  RAWEVT-DURATION-SEC         PIC 9(07)V99.
003200     05  RAWEVT-COUNTRY-CODE         PIC X(03).
003300     05  RAWEVT-COUNTRY-NAME         PIC X(30).
003400     05  RAWEVT-CITY                 PIC X(30).
003500     05  RAWEVT-ASN-ORG              PIC X(40).
003600     05  FILLER                      PIC X(16).
