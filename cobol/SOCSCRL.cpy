000100*----------------------------------------------------------------*
000200*  SOCSCRL - SOCVSCR CALL LINKAGE (SCORE-DETAIL RECORD).         *
000300*  CALLER LOADS THE RETAINED-COMMAND TABLE AND THE LOGIN/        *
000400*  DURATION FACTS, SOCVSCR RETURNS THE SEVEN COMPONENT SCORES,   *
000500*  THE COUNTERS, THE SEVEN HAS- FLAGS AND THE ONE-LINE SUMMARY.  *
000600*----------------------------------------------------------------*
000700* HISTORY OF MODIFICATION:                                       *
000800*----------------------------------------------------------------*
000900* SOC041 TWANJP  19/07/2001 - INITIAL VERSION.                   *  SOC041
001000* SOC078 RDCRUZ  03/10/2011 - PROJ#HP11 - RAISE RETAINED-        *  SOC078
001100*                             COMMAND TABLE FROM 30 TO 50 LINES  *
001200*                             PER THE REVISED CAPTURE RULE.      *
001300*----------------------------------------------------------------*
001400 01  WK-C-SCRL-RECORD.
001500     05  WK-C-SCRL-INPUT.
001600         10  WK-C-SCRL-CMD-COUNT      PIC 9(05) COMP.
001700         10  WK-C-SCRL-CMD-TABLE OCCURS 50 TIMES
001800                                      PIC X(200).
001900         10  WK-C-SCRL-LOGIN-SUCCESS  PIC X(01).
002000         10  WK-C-SCRL-LOGIN-ATTEMPTS PIC 9(05) COMP.
002100         10  WK-C-SCRL-DURATION-SEC   PIC 9(07)V99.
002200     05  WK-C-SCRL-OUTPUT.
002300         10  WK-C-SCRL-TOTAL-SCORE    PIC 9(03).
002400         10  WK-C-SCRL-COMMAND-SCORE  PIC 9(03).
002500         10  WK-C-SCRL-CREDENTIAL-SCORE PIC 9(03).
002600         10  WK-C-SCRL-PERSISTENCE-SCORE PIC 9(03).
002700         10  WK-C-SCRL-EVASION-SCORE  PIC 9(03).
002800         10  WK-C-SCRL-LATERAL-SCORE  PIC 9(03).
002900         10  WK-C-SCRL-EXFIL-SCORE    PIC 9(03).
003000         10  WK-C-SCRL-IMPACT-SCORE   PIC 9(03).
003100         10  WK-C-SCRL-TOTAL-COMMANDS PIC 9(05).
003200         10  WK-C-SCRL-CRITICAL-COMMANDS PIC 9(05).
003300         10  WK-C-SCRL-HIGH-COMMANDS  PIC 9(05).
003400         10  WK-C-SCRL-UNIQUE-CATEGORIES PIC 9(02).
003500         10  WK-C-SCRL-HAS-CREDENTIAL PIC X(01).
003600         10  WK-C-SCRL-HAS-PERSISTENCE PIC X(01).
003700         10  WK-C-SCRL-HAS-LATERAL    PIC X(01).
003800         10  WK-C-SCRL-HAS-EXFIL      PIC X(01).
003900         10  WK-C-SCRL-HAS-IMPACT     PIC X(01).
004000         10  WK-C-SCRL-HAS-DOWNLOAD   PIC X(01).
004100         10  WK-C-SCRL-HAS-EXECUTION  PIC X(01).
004200         10  WK-C-SCRL-DANGER-LEVEL   PIC X(08).
004300         10  WK-C-SCRL-SUMMARY        PIC X(160).
004400     05  WK-C-SCRL-CMD-TABLE-R REDEFINES WK-C-SCRL-INPUT.
004500         10  FILLER                   PIC X(05).
004600         10  WK-C-SCRL-CMD-ENTRY OCCURS 50 TIMES.
004700             15  WK-C-SCRL-CMD-FIRST-CH PIC X(01).
004800             15  WK-C-SCRL-CMD-REST      PIC X(199).
004900         10  FILLER                   PIC X(13).
