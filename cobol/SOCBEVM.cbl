000100*----------------------------------------------------------------*
000200*  SOCBEVM - SOC EVENT MAPPER (BATCH MAINLINE).                  *
000300*  READS THE RAW SENSOR EVENT FILE AS THE SENSORS WROTE IT -     *
000400*  ONE RECORD PER COWRIE-STYLE NATIVE EVENT-ID - AND WRITES THE  *
000500*  UNIFIED EVENT FILE SOCBAGG AND SOCBKPI BOTH RUN AGAINST.      *
000600*  A NATIVE ID NOT ON THE TRANSLATE TABLE IS DROPPED OUTRIGHT -  *
000700*  NO OUTPUT RECORD, NO ERROR MESSAGE, JUST A COUNTER BUMP - AS  *
000800*  THE SENSOR FEED CARRIES A NUMBER OF INTERNAL COWRIE EVENTS    *
000900*  (TTY LOG ROTATION, CLIENT VERSION STRINGS AND SO ON) THE      *
001000*  HONEYPOT DESK HAS NO USE FOR.                                 *
001100*----------------------------------------------------------------*
001200* HISTORY OF MODIFICATION:                                       *
001300*----------------------------------------------------------------*
001400* SOC045 TWANJP  30/07/2001 - INITIAL VERSION - FIRST BATCH      *  SOC045
001500*                             MAINLINE FOR THE HONEYPOT DESK,    *
001600*                             REPLACING THE ANALYST'S OWN AWK    *
001700*                             SCRIPT THAT USED TO DO THIS.       *
001800* SOC059 TWANJP  05/11/2001 - ADDED THE FILE_DOWNLOAD AND        *  SOC059
001900*                             SESSION.CLOSED TRANSLATIONS ONCE   *
002000*                             THE SCORER STARTED NEEDING THEM.   *
002100* Y2K003 TWANJP  06/11/1999 - Y2K READINESS REVIEW - TS-EPOCH IS *  Y2K003
002200*                             A UNIX EPOCH FIELD, NOT A 2-DIGIT  *
002300*                             CALENDAR DATE - NO CHANGE REQUIRED.*
002400* SOC073 KPATEL  04/04/2005 - PROJ#HP05 - DEFAULT HONEYPOT-TYPE  *  SOC073
002500*                             TO "classic" AND SENSOR-ID TO      *
002600*                             "UNKNOWN" WHEN THE SENSOR FEED     *
002700*                             LEAVES THEM BLANK, PER THE DESK'S  *
002800*                             OWN DATA-QUALITY STANDARD.         *
002900* SOC096 RDCRUZ  11/08/2012 - PROJ#HP12 - ADDED THE READ/WRITE/  *  SOC096
003000*                             DROP COUNT TRACE LINE FOR THE JOB  *
003100*                             LOG, UPSI-0 GATED SO PRODUCTION    *
003200*                             RUNS STAY QUIET.                   *
003300*----------------------------------------------------------------*
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.    SOCBEVM.
003600 AUTHOR.        T WANJIRU.
003700 INSTALLATION.  SECURITY OPERATIONS CENTER - HONEYPOT DESK.
003800 DATE-WRITTEN.  07/30/2001.
003900 DATE-COMPILED.
004000 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
004100*
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-AS400.
004500 OBJECT-COMPUTER. IBM-AS400.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     UPSI-0 IS UPSI-SWITCH-0.
004900*
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT SOCRAWEV ASSIGN TO DATABASE-SOCRAWEV
005300            ORGANIZATION      IS SEQUENTIAL
005400            FILE STATUS       IS WK-C-FILE-STATUS.
005500*
005600     SELECT SOCEVENT ASSIGN TO DATABASE-SOCEVENT
005700            ORGANIZATION      IS SEQUENTIAL
005800            FILE STATUS       IS WK-C-FILE-STATUS.
005900*
006000 DATA DIVISION.
006100 FILE SECTION.
006200*
006300 FD  SOCRAWEV
006400     LABEL RECORDS ARE OMITTED
006500     DATA RECORD IS RAWEVT-RECORD.
006600     COPY SOCRAWV.
006700*
006800 FD  SOCEVENT
006900     LABEL RECORDS ARE OMITTED
007000     DATA RECORD IS SOCEVT-RECORD.
007100     COPY SOCEVNT.
007200*
007300 WORKING-STORAGE SECTION.
007400 01  FILLER              PIC X(24)  VALUE
007500     "** PROGRAM SOCBEVM   **".
007600*
007700 01  WK-C-BEVM-SWITCHES.
007800     05  WK-N-BEVM-READ-COUNT      PIC 9(07) COMP VALUE ZERO.
007900     05  WK-N-BEVM-WRITE-COUNT     PIC 9(07) COMP VALUE ZERO.
008000     05  WK-N-BEVM-DROP-COUNT      PIC 9(07) COMP VALUE ZERO.
008100     05  FILLER                    PIC X(12)   VALUE SPACES.
008200*
008300*    FIRST-BYTE VIEW OF THE TWO "DEFAULT IF BLANK" OUTPUT
008400*    FIELDS, TESTED TOGETHER SO ONE REDEFINES SERVES BOTH THE
008500*    HONEYPOT-TYPE AND THE SENSOR-ID DATA-QUALITY DEFAULTS.
008600*
008700 01  WK-C-BEVM-DEFAULT-CHECK.
008800     05  WK-C-BEVM-CHK-HPTYPE      PIC X(08)   VALUE SPACES.
008900     05  WK-C-BEVM-CHK-SENSOR      PIC X(20)   VALUE SPACES.
009000 01  WK-C-BEVM-DEFAULT-CHECK-R REDEFINES
009100                                  WK-C-BEVM-DEFAULT-CHECK.
009200     05  WK-C-BEVM-HPTYPE-1ST      PIC X(01).
009300     05  FILLER                    PIC X(07).
009400     05  WK-C-BEVM-SENSOR-1ST      PIC X(01).
009500     05  FILLER                    PIC X(19).
009600*
009700*    NATIVE-EVENT-ID TO EVENT-TYPE TRANSLATE TABLE.  LOADED AS
009800*    SIX 44-BYTE FILLER GROUPS (30-BYTE NATIVE ID + 14-BYTE
009900*    EVENT-TYPE) BECAUSE VALUE CLAUSES CANNOT SIT DIRECTLY ON
010000*    AN OCCURS TABLE - SAME TRICK AS THE MITRE TABLE IN
010100*    SOCMTAB, JUST SIX ROWS INSTEAD OF FIFTY-SIX.  ANY ID NOT
010200*    ON THIS TABLE IS DROPPED BY C000-TRANSLATE-EVENT.
010300*
010400 01  WK-C-BEVM-XLATE-RAW.
010500     05  FILLER  PIC X(44) VALUE
010600         "cowrie.session.connect        connect       ".
010700     05  FILLER  PIC X(44) VALUE
010800         "cowrie.login.failed           login_failed  ".
010900     05  FILLER  PIC X(44) VALUE
011000         "cowrie.login.success          login_success ".
011100     05  FILLER  PIC X(44) VALUE
011200         "cowrie.command.input          command       ".
011300     05  FILLER  PIC X(44) VALUE
011400         "cowrie.session.file_download  download      ".
011500     05  FILLER  PIC X(44) VALUE
011600         "cowrie.session.closed         closed        ".
011700 01  WK-C-BEVM-XLATE-TABLE REDEFINES WK-C-BEVM-XLATE-RAW.
011800     05  WK-C-BEVM-XLATE-ENTRY OCCURS 6 TIMES
011900                               INDEXED BY WK-X-BEVM-XLIX.
012000         10  WK-C-BEVM-XLATE-NATIVE   PIC X(30).
012100         10  WK-C-BEVM-XLATE-TYPE     PIC X(14).
012200*
012300 01  WK-C-BEVM-MATCH-SWITCH        PIC X(01)   VALUE "N".
012400     88  WK-88-BEVM-MATCH-FOUND        VALUE "Y".
012500*
012600*    JOB-LOG TRACE LINE - READ/WRITE/DROP COUNTS IN FIXED
012700*    COLUMNS, DISPLAYED ONLY WHEN UPSI-0 IS ON.
012800*
012900 01  WK-C-BEVM-TRACE-LINE.
013000     05  WK-C-BEVM-TRACE-TEXT      PIC X(60)   VALUE SPACES.
013100     05  FILLER                    PIC X(20)   VALUE SPACES.
013200 01  WK-C-BEVM-TRACE-R REDEFINES WK-C-BEVM-TRACE-LINE.
013300     05  WK-C-BEVM-TRACE-READ      PIC 9(07).
013400     05  FILLER                    PIC X(02).
013500     05  WK-C-BEVM-TRACE-WRITE     PIC 9(07).
013600     05  FILLER                    PIC X(02).
013700     05  WK-C-BEVM-TRACE-DROP      PIC 9(07).
013800     05  FILLER                    PIC X(62).
013900*
014000 01  WK-C-COMMON.
014100     COPY SOCCMWS.
014200     05  FILLER                    PIC X(10).
014300*
014400 PROCEDURE DIVISION.
014500*
014600 MAIN-MODULE.
014700     PERFORM A000-OPEN-FILES
014800        THRU A099-OPEN-FILES-EX.
014900     PERFORM B000-READ-AND-TRANSLATE
015000        THRU B099-READ-AND-TRANSLATE-EX
015100             UNTIL WK-C-END-OF-INPUT.
015200     PERFORM Y000-TRACE-COUNTS
015300        THRU Y099-TRACE-COUNTS-EX.
015400     PERFORM Z000-END-PROGRAM-ROUTINE
015500        THRU Z099-END-PROGRAM-ROUTINE-EX.
015600     GOBACK.
015700*
015800*----------------------------------------------------------------*
015900 A000-OPEN-FILES.
016000*----------------------------------------------------------------*
016100     OPEN INPUT SOCRAWEV.
016200     IF  NOT WK-C-SUCCESSFUL
016300         DISPLAY "SOCBEVM - OPEN FILE ERROR - SOCRAWEV"
016400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016500         GO TO Y900-ABNORMAL-TERMINATION.
016600*
016700     OPEN OUTPUT SOCEVENT.
016800     IF  NOT WK-C-SUCCESSFUL
016900         DISPLAY "SOCBEVM - OPEN FILE ERROR - SOCEVENT"
017000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017100         GO TO Y900-ABNORMAL-TERMINATION.
017200*
017300     MOVE "N" TO WK-C-EOF-SWITCH.
017400     PERFORM C900-READ-RAW-EVENT
017500        THRU C999-READ-RAW-EVENT-EX.
017600*
017700*----------------------------------------------------------------*
017800 A099-OPEN-FILES-EX.
017900*----------------------------------------------------------------*
018000     EXIT.
018100*
018200*----------------------------------------------------------------*
018300*    B000 - ONE PASS PER RETAINED RAW RECORD.  TRANSLATE THE     *
018400*    NATIVE EVENT-ID, DEFAULT HONEYPOT-TYPE/SENSOR-ID, COPY THE  *
018500*    FIELDS THE SPEC KEEPS FOR THAT EVENT-TYPE, WRITE, THEN      *
018600*    READ THE NEXT RAW RECORD.  A DROPPED RECORD SKIPS THE       *
018700*    WRITE BUT STILL READS FORWARD.                              *
018800*----------------------------------------------------------------*
018900 B000-READ-AND-TRANSLATE.
019000     ADD 1 TO WK-N-BEVM-READ-COUNT.
019100     PERFORM C000-TRANSLATE-EVENT
019200        THRU C099-TRANSLATE-EVENT-EX.
019300     IF  WK-88-BEVM-MATCH-FOUND
019400         PERFORM D000-BUILD-EVENT-RECORD
019500            THRU D099-BUILD-EVENT-RECORD-EX
019600         WRITE SOCEVT-RECORD
019700         IF  NOT WK-C-SUCCESSFUL
019800             DISPLAY "SOCBEVM - WRITE ERROR - SOCEVENT"
019900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020000             GO TO Y900-ABNORMAL-TERMINATION
020100         END-IF
020200         ADD 1 TO WK-N-BEVM-WRITE-COUNT
020300     ELSE
020400         ADD 1 TO WK-N-BEVM-DROP-COUNT
020500     END-IF.
020600     PERFORM C900-READ-RAW-EVENT
020700        THRU C999-READ-RAW-EVENT-EX.
020800*
020900*----------------------------------------------------------------*
021000 B099-READ-AND-TRANSLATE-EX.
021100*----------------------------------------------------------------*
021200     EXIT.
021300*
021400*----------------------------------------------------------------*
021500*    C000 - SERIAL SCAN OF THE SIX-ROW TRANSLATE TABLE.  ANY ID  *
021600*    NOT FOUND LEAVES WK-88-BEVM-MATCH-FOUND OFF AND THE CALLER  *
021700*    DROPS THE RECORD.  SIX ROWS IS TOO SHORT TO WANT A          *
021800*    SEARCH ALL - SAME REASONING AS SOCMTAB.                     *
021900*----------------------------------------------------------------*
022000 C000-TRANSLATE-EVENT.
022100     MOVE "N" TO WK-C-BEVM-MATCH-SWITCH.
022200     SET WK-X-BEVM-XLIX TO 1.
022300 C010-TRANSLATE-EVENT-LOOP.
022400     IF  WK-X-BEVM-XLIX > 6
022500         GO TO C099-TRANSLATE-EVENT-EX
022600     END-IF
022700     IF  RAWEVT-EVENT-ID =
022800             WK-C-BEVM-XLATE-NATIVE(WK-X-BEVM-XLIX)
022900         MOVE "Y" TO WK-C-BEVM-MATCH-SWITCH
023000         GO TO C099-TRANSLATE-EVENT-EX
023100     END-IF
023200     SET WK-X-BEVM-XLIX UP BY 1.
023300     GO TO C010-TRANSLATE-EVENT-LOOP.
023400*
023500*----------------------------------------------------------------*
023600 C099-TRANSLATE-EVENT-EX.
023700*----------------------------------------------------------------*
023800     EXIT.
023900*
024000*----------------------------------------------------------------*
024100 C900-READ-RAW-EVENT.
024200*----------------------------------------------------------------*
024300     READ SOCRAWEV.
024400     IF  WK-C-END-OF-FILE
024500         MOVE "Y" TO WK-C-EOF-SWITCH
024600         GO TO C999-READ-RAW-EVENT-EX.
024700     IF  NOT WK-C-SUCCESSFUL
024800         DISPLAY "SOCBEVM - READ ERROR - SOCRAWEV"
024900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025000         GO TO Y900-ABNORMAL-TERMINATION.
025100*
025200*----------------------------------------------------------------*
025300 C999-READ-RAW-EVENT-EX.
025400*----------------------------------------------------------------*
025500     EXIT.
025600*
025700*----------------------------------------------------------------*
025800*    D000 - COPY THE NETWORK/COMMON FIELDS ACROSS ALWAYS, THEN   *
025900*    THE EVENT-TYPE-SPECIFIC FIELDS THE SPEC'S "FIELDS KEPT"     *
026000*    COLUMN CALLS FOR, SPACE-FILLING EVERYTHING ELSE.            *
026100*----------------------------------------------------------------*
026200 D000-BUILD-EVENT-RECORD.
026300     MOVE SPACES              TO SOCEVT-RECORD.
026400     MOVE RAWEVT-SESSION-ID   TO SOCEVT-SESSION-ID.
026500     MOVE RAWEVT-TS-EPOCH     TO SOCEVT-TS-EPOCH.
026600     MOVE RAWEVT-SENSOR-ID    TO SOCEVT-SENSOR-ID.
026700     MOVE RAWEVT-HONEYPOT-TYPE TO SOCEVT-HONEYPOT-TYPE.
026800     MOVE RAWEVT-SRC-IP       TO SOCEVT-SRC-IP.
026900     MOVE RAWEVT-SRC-PORT     TO SOCEVT-SRC-PORT.
027000     MOVE RAWEVT-DST-PORT     TO SOCEVT-DST-PORT.
027100     MOVE RAWEVT-PROTOCOL     TO SOCEVT-PROTOCOL.
027200     MOVE RAWEVT-COUNTRY-CODE TO SOCEVT-COUNTRY-CODE.
027300     MOVE RAWEVT-COUNTRY-NAME TO SOCEVT-COUNTRY-NAME.
027400     MOVE RAWEVT-CITY         TO SOCEVT-CITY.
027500     MOVE RAWEVT-ASN-ORG      TO SOCEVT-ASN-ORG.
027600     MOVE WK-C-BEVM-XLATE-TYPE(WK-X-BEVM-XLIX)
027700                              TO SOCEVT-EVENT-TYPE.
027800*
027900     IF  SOCEVT-IS-LOGIN-SUCCESS OR SOCEVT-IS-LOGIN-FAILED
028000         MOVE RAWEVT-USERNAME TO SOCEVT-USERNAME
028100         MOVE RAWEVT-PASSWORD TO SOCEVT-PASSWORD
028200     END-IF.
028300*
028400     IF  SOCEVT-IS-COMMAND
028500         MOVE RAWEVT-COMMAND-TEXT TO SOCEVT-COMMAND-TEXT
028600     END-IF.
028700*
028800     IF  SOCEVT-IS-CLOSED
028900         MOVE RAWEVT-DURATION-SEC TO SOCEVT-DURATION-SEC
029000     END-IF.
029100*
029200     PERFORM D900-APPLY-DEFAULTS
029300        THRU D999-APPLY-DEFAULTS-EX.
029400*
029500*----------------------------------------------------------------*
029600 D099-BUILD-EVENT-RECORD-EX.
029700*----------------------------------------------------------------*
029800     EXIT.
029900*
030000*----------------------------------------------------------------*
030100*    D900 - "classic" HONEYPOT-TYPE AND "UNKNOWN" SENSOR-ID ARE  *
030200*    APPLIED WHEN THE SENSOR FEED LEFT THE FIELD BLANK.          *
030300*----------------------------------------------------------------*
030400 D900-APPLY-DEFAULTS.
030500     MOVE SOCEVT-HONEYPOT-TYPE TO WK-C-BEVM-CHK-HPTYPE.
030600     MOVE SOCEVT-SENSOR-ID     TO WK-C-BEVM-CHK-SENSOR.
030700     IF  WK-C-BEVM-HPTYPE-1ST = SPACE OR LOW-VALUE
030800         MOVE "classic" TO SOCEVT-HONEYPOT-TYPE
030900     END-IF.
031000     IF  WK-C-BEVM-SENSOR-1ST = SPACE OR LOW-VALUE
031100         MOVE "UNKNOWN" TO SOCEVT-SENSOR-ID
031200     END-IF.
031300*
031400*----------------------------------------------------------------*
031500 D999-APPLY-DEFAULTS-EX.
031600*----------------------------------------------------------------*
031700     EXIT.
031800*
031900*----------------------------------------------------------------*
032000 Y000-TRACE-COUNTS.
032100*----------------------------------------------------------------*
032200     IF  UPSI-SWITCH-0
032300         MOVE WK-N-BEVM-READ-COUNT  TO WK-C-BEVM-TRACE-READ
032400         MOVE WK-N-BEVM-WRITE-COUNT TO WK-C-BEVM-TRACE-WRITE
032500         MOVE WK-N-BEVM-DROP-COUNT  TO WK-C-BEVM-TRACE-DROP
032600         DISPLAY "SOCBEVM - READ/WRITE/DROP - "
032700             WK-C-BEVM-TRACE-TEXT
032800     END-IF.
032900*
033000*----------------------------------------------------------------*
033100 Y099-TRACE-COUNTS-EX.
033200*----------------------------------------------------------------*
033300     EXIT.
033400*
033500 Y900-ABNORMAL-TERMINATION.
033600     PERFORM Z000-END-PROGRAM-ROUTINE
033700        THRU Z099-END-PROGRAM-ROUTINE-EX.
033800     GOBACK.
033900*
034000*----------------------------------------------------------------*
034100 Z000-END-PROGRAM-ROUTINE.
034200*----------------------------------------------------------------*
034300     CLOSE SOCRAWEV
034400           SOCEVENT.
034500*
034600*----------------------------------------------------------------*
034700 Z099-END-PROGRAM-ROUTINE-EX.
034800*----------------------------------------------------------------*
034900     EXIT.
035000*
035100******************************************************************
035200*************** END OF PROGRAM SOURCE  SOCBEVM ******************
035300******************************************************************
