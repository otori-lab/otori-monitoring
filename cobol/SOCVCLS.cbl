000100*----------------------------------------------------------------*
000200*  SOCVCLS - HONEYPOT COMMAND CLASSIFIER.                        *
000300*  CALLED ONCE PER RETAINED COMMAND LINE OUT OF SOCVSCR AND      *
000400*  SOCBAGG.  SCANS THE COMMAND TEXT AGAINST THE SOC SECURITY     *
000500*  DESK'S PATTERN TABLE, TOP TO BOTTOM, AND STOPS ON THE FIRST   *
000600*  RULE THAT HITS - CATEGORY, SEVERITY, DESCRIPTION AND MITRE    *
000700*  ATT&CK ID(S) ALL COME FROM THAT ONE RULE.  NO RULE HIT FALLS  *
000800*  THROUGH TO "UNKNOWN".  TAG EXTRACTION (URL/IP/PIPE/REDIRECT/  *
000900*  SHELL-VARIABLE/BACKGROUND MARKERS) RUNS ON EVERY CALL,        *
001000*  WHETHER OR NOT A RULE MATCHED.                                *
001100*----------------------------------------------------------------*
001200* HISTORY OF MODIFICATION:                                       *
001300*----------------------------------------------------------------*
001400* SOC040 TWANJP  18/07/2001 - INITIAL VERSION - PORTED THE FIRST *  SOC040
001500*                             60-ODD RULES OFF THE ANALYST'S     *
001600*                             WORKSHEET FOR THE HONEYPOT DESK.   *
001700* SOC052 TWANJP  02/11/2001 - ADDED THE DOWNLOAD AND EXECUTION   *  SOC052
001800*                             RULE GROUPS PER SEC-DESK REQUEST.  *
001900* SOC067 KPATEL  14/03/2004 - ADDED PERSISTENCE, PRIVILEGE       *  SOC067
002000*                             ESCALATION AND LATERAL MOVEMENT    *
002100*                             RULE GROUPS.                       *
002200* SOC079 KPATEL  09/09/2005 - ADDED CRYPTO-MINING AND FORK-BOMB  *  SOC079
002300*                             PATTERNS TO THE IMPACT GROUP AFTER *
002400*                             THE Q3 INCIDENT REVIEW.            *
002500* Y2K001 TWANJP  06/11/1999 - Y2K READINESS REVIEW - NO 2-DIGIT  *  Y2K001
002600*                             YEAR FIELDS ON THIS PROGRAM.       *
002700* SOC091 RDCRUZ  21/02/2013 - PROJ#HP13 - CARRY UP TO 2 MITRE    *  SOC091
002800*                             IDS PER RULE INSTEAD OF 1, PER THE *
002900*                             REVISED SOCCLAS LINKAGE LAYOUT.    *
003000* SOC104 RDCRUZ  18/07/2016 - PROJ#HP16 - REBUILT THE SUBSTRING  *  SOC104
003100*                             TESTS AROUND THE PADDED-COMMAND    *
003200*                             WORK AREA SO WORD-BOUNDARY RULES   *
003300*                             (BARE "ID", "W", "WHO", "AT") STOP *
003400*                             FIRING INSIDE LONGER WORDS.        *
003500* SOC118 MDSOUZ  11/05/2019 - PROJ#HP19 - ADDED THE DNS-TXT AND  *  SOC118
003600*                             MINING-POOL EXFIL/IMPACT RULES.    *
003700* SOC121 RDCRUZ  06/02/2021 - PROJ#HP21 - SEC-DESK AUDIT FOUND   *  SOC121
003800*                             MULTI-WORD RULES TALLYING EVERY    *
003900*                             LITERAL INTO ONE SHARED COUNTER -   *
004000*                             A SINGLE WORD (EVEN A BARE PIPE OR  *
004100*                             "@") COULD FIRE A CRITICAL HIT.     *
004200*                             REWORKED THE AFFECTED RULES SO ALL  *
004300*                             REQUIRED WORDS MUST CO-OCCUR, AND   *
004400*                             ADDED THE NET-TOOL CHECKS THE EXFIL *
004500*                             GROUP'S WORKSHEET CALLED FOR BUT    *
004600*                             WHICH WERE NEVER CODED.             *
004610* SOC122 RDCRUZ  15/09/2021 - PROJ#HP21 - B000-FOLD-AND-PAD'S    *  SOC122
004620*                             BANNER SAID IT TRIMMED LEADING AND  *
004630*                             TRAILING BLANKS BUT ONLY THE FOLD   *
004640*                             AND THE SYNTHETIC PAD SPACE WERE    *
004650*                             EVER CODED - A COMMAND WITH A REAL  *
004660*                             LEADING BLANK CARRIED TWO BLANKS     *
004670*                             INTO WK-C-CMD-PAD AND EVERY FIXED-   *
004680*                             POSITION BENIGN TEST IN D300 MISSED  *
004690*                             IT.  ADDED B010/B070 TO ACTUALLY     *
004691*                             SHIFT THE LEADING BLANK RUN OUT      *
004692*                             BEFORE THE PAD IS BUILT.             *
004693* SOC125 RDCRUZ  17/09/2021 - PROJ#HP21 - THE CD/ECHO/CAT BENIGN *  SOC125
004694*                             TESTS IN D300 COMPARED A FIXED-      *
004695*                             WIDTH REFERENCE AGAINST A LITERAL OF *
004696*                             THE SAME LENGTH, FORCING THE BYTE    *
004697*                             PAST THE COMMAND WORD TO BE BLANK -  *
004698*                             ONLY THE BARE WORD EVER MATCHED, NOT *
004699*                             "cd /tmp"/"echo hi"/"cat notes.txt". *
004701*                             SHORTENED EACH REFERENCE BY ONE BYTE *
004702*                             SO ONLY THE TRAILING SEPARATOR SPACE *
004703*                             IS REQUIRED, NOT A SECOND BLANK.     *
004704*                             ALSO FIXED C900-EXTRACT-TAGS' TAG-   *
004705*                             URL CHECK, WHICH TALLIED BARE "HTTP" *
004706*                             (OVER-FIRING ON THINGS LIKE "httpd") *
004707*                             AND FELL BACK TO AN INVENTED "FTP"   *
004709*                             TALLIES "HTTP://" AND "HTTPS://"     *
004710*                             EXPLICITLY, NO FTP FALLBACK.         *
004711*----------------------------------------------------------------*
004800 IDENTIFICATION DIVISION.
004900 PROGRAM-ID.    SOCVCLS.
005000 AUTHOR.        T WANJIRU.
005100 INSTALLATION.  SECURITY OPERATIONS CENTER - HONEYPOT DESK.
005200 DATE-WRITTEN.  07/18/2001.
005300 DATE-COMPILED.
005400 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
005500*
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     UPSI-0 IS UPSI-SWITCH-0.
006100*
006200 DATA DIVISION.
006300 WORKING-STORAGE SECTION.
006400*
006500 01  WK-C-CLASSIFIER-SWITCHES.
006600     05  WK-C-EMPTY-COMMAND-SW    PIC X(01)   VALUE "N".
006700         88  WK-88-EMPTY-COMMAND              VALUE "Y".
006800     05  FILLER                   PIC X(19)   VALUE SPACES.
006900*
007000 01  WK-C-CMD-WORK-AREA.
007100     05  WK-C-CMD-TRIMMED         PIC X(200)  VALUE SPACES.
007200     05  WK-C-CMD-TRIM-TABLE REDEFINES WK-C-CMD-TRIMMED.
007300         10  WK-C-CMD-TRIM-BYTE   OCCURS 200 TIMES
007400                                  PIC X(01).
007500     05  WK-C-CMD-UPPER           PIC X(200)  VALUE SPACES.
007600     05  WK-C-CMD-UPPER-TABLE REDEFINES WK-C-CMD-UPPER.
007700         10  WK-C-CMD-UPPER-BYTE  OCCURS 200 TIMES
007800                                  PIC X(01).
007810     05  WK-C-CMD-SHIFT-TEMP      PIC X(200)  VALUE SPACES.
007900     05  WK-N-CMD-LEN             PIC 9(03) COMP VALUE ZERO.
008000     05  FILLER                   PIC X(20)   VALUE SPACES.
008100*
008200*    WK-C-CMD-PAD CARRIES A LEADING AND TRAILING BLANK AROUND
008300*    THE UPPER-CASED COMMAND SO A SINGLE INSPECT ... TALLYING
008400*    FOR ALL " XXX " CATCHES A WORD WHETHER IT SITS AT THE
008500*    FRONT, THE BACK, OR THE MIDDLE OF THE COMMAND LINE - THE
008600*    SAME TRICK THE OLD PATH-CODE EDIT ROUTINES USED ON THIS
008700*    SHOP'S EARLIER BATCH WORK, JUST APPLIED HERE TO SHELL
008800*    COMMAND TEXT.
008900*
009000 01  WK-C-CMD-PAD-AREA.
009100     05  WK-C-CMD-PAD             PIC X(202)  VALUE SPACES.
009200     05  FILLER                   PIC X(08)   VALUE SPACES.
009300*
009400 01  WK-N-SCRATCH-COUNTERS.
009500     05  WK-N-CMD-HIT             PIC 9(03) COMP VALUE ZERO.
009600     05  WK-N-SUB-IX              PIC 9(03) COMP VALUE ZERO.
009700     05  WK-N-REV-IX              PIC 9(03) COMP VALUE ZERO.
009710     05  WK-N-FWD-IX              PIC 9(03) COMP VALUE ZERO.
009720     05  WK-N-TRIM-LEN            PIC 9(03) COMP VALUE ZERO.
009800     05  FILLER                   PIC X(04)   VALUE SPACES.
009900*
010000*    TRANSLATE TABLE FOR THE LOWER-TO-UPPER FOLD IN B000 - A
010100*    STRAIGHT COPY OF THE HOUSE UPPER-CASE TABLE FROM ASCMWS,
010200*    RESTATED HERE SINCE THIS PROGRAM HAS NO OTHER NEED OF
010300*    THE FULL WORK-AREA COPYBOOK.
010400*
010500 01  WK-C-CASE-FOLD-TABLE.
010600     05  WK-C-FOLD-LOWER          PIC X(26)
010700         VALUE "abcdefghijklmnopqrstuvwxyz".
010800     05  WK-C-FOLD-UPPER          PIC X(26)
010900         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
011000     05  FILLER                   PIC X(08)   VALUE SPACES.
011100*
011200*    TAG-SCAN REDEFINITION OF THE COMMAND-ANALYSIS OUTPUT AREA
011300*    LETS C900-EXTRACT-TAGS FLIP THE SIX ONE-BYTE TAG FLAGS AS
011400*    A GROUP WHEN NONE OF THEM FIRE, WITHOUT SIX SEPARATE MOVE
011500*    STATEMENTS ON THE COMMON "NO TAGS FOUND" PATH.
011600*
011700 01  WK-C-TAG-DEFAULT-GROUP.
011800     05  WK-C-TAG-DEFAULT-BYTES   PIC X(06)   VALUE "NNNNNN".
011900 01  WK-C-TAG-DEFAULT-R REDEFINES WK-C-TAG-DEFAULT-GROUP.
012000     05  WK-C-TAG-DEFAULT-URL     PIC X(01).
012100     05  WK-C-TAG-DEFAULT-IP      PIC X(01).
012200     05  WK-C-TAG-DEFAULT-PIPED   PIC X(01).
012300     05  WK-C-TAG-DEFAULT-REDIR   PIC X(01).
012400     05  WK-C-TAG-DEFAULT-VARBL   PIC X(01).
012500     05  WK-C-TAG-DEFAULT-BKGRD   PIC X(01).
012600*
012700 LINKAGE SECTION.
012800 COPY SOCCLAS.
012900*
013000 PROCEDURE DIVISION USING WK-C-CLAS-RECORD.
013100*
013200 MAIN-MODULE.
013300     PERFORM A000-VALIDATE-INPUT
013400     IF WK-88-EMPTY-COMMAND
013500         GO TO Z000-END-PROGRAM
013600     END-IF
013700     PERFORM B000-FOLD-AND-PAD
013800     PERFORM C100-RECON-RULES THRU C100-EX
013900     PERFORM C200-CREDENTIAL-RULES THRU C200-EX
014000     PERFORM C300-DOWNLOAD-RULES THRU C300-EX
014100     PERFORM C400-EXECUTION-RULES THRU C400-EX
014200     PERFORM C500-PERSISTENCE-RULES THRU C500-EX
014300     PERFORM C600-PRIVESC-RULES THRU C600-EX
014400     PERFORM C700-EVASION-RULES THRU C700-EX
014500     PERFORM C800-LATERAL-RULES THRU C800-EX
014600     PERFORM D100-EXFIL-RULES THRU D100-EX
014700     PERFORM D200-IMPACT-RULES THRU D200-EX
014800     PERFORM D300-BENIGN-RULES THRU D300-EX
014900     PERFORM D900-UNKNOWN-DEFAULT
015000     GO TO C900-EXTRACT-TAGS.
015100*
015200*----------------------------------------------------------------*
015300*    A000 - REJECT AN ALL-BLANK COMMAND OUTRIGHT.  SPEC CALLS    *
015400*    THIS "EMPTY COMMAND" WITH NO TAGS AND NO MITRE IDS.         *
015500*----------------------------------------------------------------*
015600 A000-VALIDATE-INPUT.
015700     MOVE "N" TO WK-C-EMPTY-COMMAND-SW
015800     MOVE SPACES TO WK-C-CLAS-OUTPUT
015900     MOVE ZERO TO WK-C-CLAS-MITRE-COUNT
016000     IF WK-C-CLAS-COMMAND-TEXT = SPACES
016100         MOVE "Y" TO WK-C-EMPTY-COMMAND-SW
016200         MOVE "unknown" TO WK-C-CLAS-CATEGORY
016300         MOVE "info" TO WK-C-CLAS-SEVERITY
016400         MOVE "Empty command" TO WK-C-CLAS-DESCRIPTION
016500     END-IF.
016600 A000-EX.
016700     EXIT.
016800*
016900*----------------------------------------------------------------*
017000*    B000 - TRIM LEADING/TRAILING BLANKS, FOLD TO UPPER CASE     *
017100*    VIA THE HOUSE TRANSLATE TABLE, THEN BUILD THE SPACE-PADDED  *
017200*    WORK AREA THE RULE PARAGRAPHS SEARCH.                       *
017300*----------------------------------------------------------------*
017400 B000-FOLD-AND-PAD.
017500     MOVE WK-C-CLAS-COMMAND-TEXT TO WK-C-CMD-TRIMMED
017600     INSPECT WK-C-CMD-TRIMMED
017700         CONVERTING WK-C-FOLD-LOWER TO WK-C-FOLD-UPPER
017710     PERFORM B010-FIND-CMD-START THRU B020-EX
017720     PERFORM B050-FIND-CMD-LEN THRU B060-EX
017730     PERFORM B070-TRIM-LEADING THRU B080-EX
017800     MOVE WK-C-CMD-TRIMMED TO WK-C-CMD-UPPER
018000     MOVE SPACES TO WK-C-CMD-PAD-AREA
018100     STRING " "               DELIMITED BY SIZE
018200            WK-C-CMD-UPPER    DELIMITED BY SIZE
018300            " "               DELIMITED BY SIZE
018400            INTO WK-C-CMD-PAD
018500     END-STRING.
018600 B000-EX.
018700     EXIT.
018800*
018810*----------------------------------------------------------------*  SOC122
018820*    SOC122 - FORWARD SCAN FOR THE FIRST NON-BLANK BYTE OF THE     *
018830*    COMMAND TEXT - THE FRONT-END COMPANION TO B050'S REVERSE      *
018840*    SCAN BELOW, SO B070 CAN SHIFT A GENUINE LEADING BLANK RUN     *
018850*    OUT INSTEAD OF JUST CASE-FOLDING IT IN PLACE.                 *
018860*----------------------------------------------------------------*
018870 B010-FIND-CMD-START.
018880     MOVE 1 TO WK-N-FWD-IX.
018890 B020-FIND-CMD-START-LOOP.
018900     IF WK-N-FWD-IX > 200
018910         GO TO B020-EX
018920     END-IF
018930     IF WK-C-CMD-TRIMMED(WK-N-FWD-IX:1) NOT = SPACE
018940         GO TO B020-EX
018950     END-IF
018960     ADD 1 TO WK-N-FWD-IX
018970     GO TO B020-FIND-CMD-START-LOOP.
018980 B020-EX.
018990     EXIT.
018991*
018992*----------------------------------------------------------------*
019000*    B050 - REVERSE SCAN FOR THE LAST NON-BLANK BYTE OF THE      *
019100*    TRIMMED COMMAND.  USED BY C900 TO TEST THE LAST BYTE FOR A  *
019200*    TRAILING "&" (BACKGROUND-JOB TAG).  WALKED BACKWARDS ONE    *
019300*    PARAGRAPH-PERFORM AT A TIME - NO INLINE PERFORM RANGE.      *
019400*----------------------------------------------------------------*
019500 B050-FIND-CMD-LEN.
019600     MOVE 200 TO WK-N-REV-IX
019700     MOVE ZERO TO WK-N-CMD-LEN.
019800 B060-FIND-CMD-LEN-LOOP.
019900     IF WK-N-REV-IX < 1
020000         GO TO B060-EX
020100     END-IF
020200     IF WK-C-CMD-TRIMMED(WK-N-REV-IX:1) NOT = SPACE
020300         MOVE WK-N-REV-IX TO WK-N-CMD-LEN
020400         GO TO B060-EX
020500     END-IF
020600     SUBTRACT 1 FROM WK-N-REV-IX
020700     GO TO B060-FIND-CMD-LEN-LOOP.
020800 B060-EX.
020900     EXIT.
020910*
020920*----------------------------------------------------------------*  SOC122
020930*    SOC122 - SHIFT THE LEADING-BLANK RUN B010 FOUND OUT OF       *
020940*    WK-C-CMD-TRIMMED, LEFT-JUSTIFYING THE COMMAND AND RESETTING  *
020950*    WK-N-CMD-LEN TO THE NEW LAST-BYTE POSITION, SO EVERY FIXED-  *
020960*    POSITION BENIGN-COMMAND TEST IN D300 BELOW LINES UP ON A     *
020970*    SINGLE LEADING BLANK THE WAY WK-C-CMD-PAD IS BUILT TO.       *
020980*----------------------------------------------------------------*
020990 B070-TRIM-LEADING.
021000     IF WK-N-FWD-IX = 1
021010         GO TO B080-EX.
021020     COMPUTE WK-N-TRIM-LEN = WK-N-CMD-LEN - WK-N-FWD-IX + 1.
021030     MOVE SPACES TO WK-C-CMD-SHIFT-TEMP.
021040     MOVE WK-C-CMD-TRIMMED(WK-N-FWD-IX:WK-N-TRIM-LEN)
021050         TO WK-C-CMD-SHIFT-TEMP(1:WK-N-TRIM-LEN).
021060     MOVE WK-C-CMD-SHIFT-TEMP TO WK-C-CMD-TRIMMED.
021070     MOVE WK-N-TRIM-LEN TO WK-N-CMD-LEN.
021080 B080-EX.
021090     EXIT.
021100*
021110 C100-RECON-RULES.
021200     MOVE ZERO TO WK-N-CMD-HIT
021300     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
021400             FOR ALL "UNAME".
021500     IF WK-N-CMD-HIT > ZERO
021600         MOVE "recon"
021700             TO WK-C-CLAS-CATEGORY
021800         MOVE "low"
021900             TO WK-C-CLAS-SEVERITY
022000         MOVE "System kernel/OS name query"
022100             TO WK-C-CLAS-DESCRIPTION
022200         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
022300         MOVE "T1082"
022400             TO WK-C-CLAS-MITRE-IDS(1)
022500         GO TO C900-EXTRACT-TAGS
022600     END-IF
022700     MOVE ZERO TO WK-N-CMD-HIT
022800     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
022900             FOR ALL "HOSTNAME".
023000     IF WK-N-CMD-HIT > ZERO
023100         MOVE "recon"
023200             TO WK-C-CLAS-CATEGORY
023300         MOVE "low"
023400             TO WK-C-CLAS-SEVERITY
023500         MOVE "Host name query"
023600             TO WK-C-CLAS-DESCRIPTION
023700         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
023800         MOVE "T1082"
023900             TO WK-C-CLAS-MITRE-IDS(1)
024000         GO TO C900-EXTRACT-TAGS
024100     END-IF
024200     MOVE ZERO TO WK-N-CMD-HIT
024300     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
024400             FOR ALL "WHOAMI".
024500     IF WK-N-CMD-HIT > ZERO
024600         MOVE "recon"
024700             TO WK-C-CLAS-CATEGORY
024800         MOVE "low"
024900             TO WK-C-CLAS-SEVERITY
025000         MOVE "Current user identity query"
025100             TO WK-C-CLAS-DESCRIPTION
025200         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
025300         MOVE "T1033"
025400             TO WK-C-CLAS-MITRE-IDS(1)
025500         GO TO C900-EXTRACT-TAGS
025600     END-IF
025700     MOVE ZERO TO WK-N-CMD-HIT
025800     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
025900             FOR ALL " ID ".
026000     IF WK-N-CMD-HIT > ZERO
026100         MOVE "recon"
026200             TO WK-C-CLAS-CATEGORY
026300         MOVE "low"
026400             TO WK-C-CLAS-SEVERITY
026500         MOVE "User/group id query"
026600             TO WK-C-CLAS-DESCRIPTION
026700         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
026800         MOVE "T1033"
026900             TO WK-C-CLAS-MITRE-IDS(1)
027000         GO TO C900-EXTRACT-TAGS
027100     END-IF
027200     MOVE ZERO TO WK-N-CMD-HIT
027300     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
027400             FOR ALL "CAT /ETC/PASSWD".
027500     IF WK-N-CMD-HIT > ZERO
027600         MOVE "recon"
027700             TO WK-C-CLAS-CATEGORY
027800         MOVE "medium"
027900             TO WK-C-CLAS-SEVERITY
028000         MOVE "Local account list read"
028100             TO WK-C-CLAS-DESCRIPTION
028200         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
028300         MOVE "T1087"
028400             TO WK-C-CLAS-MITRE-IDS(1)
028500         GO TO C900-EXTRACT-TAGS
028600     END-IF
028700     MOVE ZERO TO WK-N-CMD-HIT
028800     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
028900             FOR ALL "CAT /ETC/SHADOW".
029000     IF WK-N-CMD-HIT > ZERO
029100         MOVE "credential"
029200             TO WK-C-CLAS-CATEGORY
029300         MOVE "critical"
029400             TO WK-C-CLAS-SEVERITY
029500         MOVE "Password hash file read"
029600             TO WK-C-CLAS-DESCRIPTION
029700         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
029800         MOVE "T1003"
029900             TO WK-C-CLAS-MITRE-IDS(1)
030000         GO TO C900-EXTRACT-TAGS
030100     END-IF
030200     MOVE ZERO TO WK-N-CMD-HIT
030300     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
030400             FOR ALL "CAT /ETC/HOSTS".
030500     IF WK-N-CMD-HIT > ZERO
030600         MOVE "recon"
030700             TO WK-C-CLAS-CATEGORY
030800         MOVE "low"
030900             TO WK-C-CLAS-SEVERITY
031000         MOVE "Static host table read"
031100             TO WK-C-CLAS-DESCRIPTION
031200         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
031300         MOVE "T1016"
031400             TO WK-C-CLAS-MITRE-IDS(1)
031500         GO TO C900-EXTRACT-TAGS
031600     END-IF
031700     MOVE ZERO TO WK-N-CMD-HIT
031800     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
031900             FOR ALL "IFCONFIG".
032000     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
032100             FOR ALL "IP A".
032200     IF WK-N-CMD-HIT > ZERO
032300         MOVE "recon"
032400             TO WK-C-CLAS-CATEGORY
032500         MOVE "low"
032600             TO WK-C-CLAS-SEVERITY
032700         MOVE "Network interface query"
032800             TO WK-C-CLAS-DESCRIPTION
032900         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
033000         MOVE "T1016"
033100             TO WK-C-CLAS-MITRE-IDS(1)
033200         GO TO C900-EXTRACT-TAGS
033300     END-IF
033400     MOVE ZERO TO WK-N-CMD-HIT
033500     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
033600             FOR ALL "NETSTAT".
033700     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
033800             FOR ALL "SS -".
033900     IF WK-N-CMD-HIT > ZERO
034000         MOVE "recon"
034100             TO WK-C-CLAS-CATEGORY
034200         MOVE "medium"
034300             TO WK-C-CLAS-SEVERITY
034400         MOVE "Network connection enumeration"
034500             TO WK-C-CLAS-DESCRIPTION
034600         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
034700         MOVE "T1049"
034800             TO WK-C-CLAS-MITRE-IDS(1)
034900         GO TO C900-EXTRACT-TAGS
035000     END-IF
035100     MOVE ZERO TO WK-N-CMD-HIT
035200     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
035300             FOR ALL "PS AUX".
035400     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
035500             FOR ALL "PS -EF".
035600     IF WK-N-CMD-HIT > ZERO
035700         MOVE "recon"
035800             TO WK-C-CLAS-CATEGORY
035900         MOVE "low"
036000             TO WK-C-CLAS-SEVERITY
036100         MOVE "Process list enumeration"
036200             TO WK-C-CLAS-DESCRIPTION
036300         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
036400         MOVE "T1057"
036500             TO WK-C-CLAS-MITRE-IDS(1)
036600         GO TO C900-EXTRACT-TAGS
036700     END-IF
036800     MOVE ZERO TO WK-N-CMD-HIT
036900     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
037000             FOR ALL "TOP".
037100     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
037200             FOR ALL "HTOP".
037300     IF WK-N-CMD-HIT > ZERO
037400         MOVE "recon"
037500             TO WK-C-CLAS-CATEGORY
037600         MOVE "info"
037700             TO WK-C-CLAS-SEVERITY
037800         MOVE "Process monitor invoked"
037900             TO WK-C-CLAS-DESCRIPTION
038000         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
038100         MOVE "T1057"
038200             TO WK-C-CLAS-MITRE-IDS(1)
038300         GO TO C900-EXTRACT-TAGS
038400     END-IF
038500     MOVE ZERO TO WK-N-CMD-HIT
038600     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
038700             FOR ALL " DF ".
038800     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
038900             FOR ALL " DU ".
039000     IF WK-N-CMD-HIT > ZERO
039100         MOVE "recon"
039200             TO WK-C-CLAS-CATEGORY
039300         MOVE "info"
039400             TO WK-C-CLAS-SEVERITY
039500         MOVE "Disk usage query"
039600             TO WK-C-CLAS-DESCRIPTION
039700         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
039800         MOVE "T1082"
039900             TO WK-C-CLAS-MITRE-IDS(1)
040000         GO TO C900-EXTRACT-TAGS
040100     END-IF
040200     MOVE ZERO TO WK-N-CMD-HIT
040300     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
040400             FOR ALL "FREE".
040500     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
040600             FOR ALL "CAT /PROC/MEMINFO".
040700     IF WK-N-CMD-HIT > ZERO
040800         MOVE "recon"
040900             TO WK-C-CLAS-CATEGORY
041000         MOVE "info"
041100             TO WK-C-CLAS-SEVERITY
041200         MOVE "Memory usage query"
041300             TO WK-C-CLAS-DESCRIPTION
041400         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
041500         MOVE "T1082"
041600             TO WK-C-CLAS-MITRE-IDS(1)
041700         GO TO C900-EXTRACT-TAGS
041800     END-IF
041900     MOVE ZERO TO WK-N-CMD-HIT
042000     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
042100             FOR ALL "CAT /PROC/CPUINFO".
042200     IF WK-N-CMD-HIT > ZERO
042300         MOVE "recon"
042400             TO WK-C-CLAS-CATEGORY
042500         MOVE "info"
042600             TO WK-C-CLAS-SEVERITY
042700         MOVE "CPU info query"
042800             TO WK-C-CLAS-DESCRIPTION
042900         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
043000         MOVE "T1082"
043100             TO WK-C-CLAS-MITRE-IDS(1)
043200         GO TO C900-EXTRACT-TAGS
043300     END-IF
043400     MOVE ZERO TO WK-N-CMD-HIT
043500     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
043600             FOR ALL "LSCPU".
043700     IF WK-N-CMD-HIT > ZERO
043800         MOVE "recon"
043900             TO WK-C-CLAS-CATEGORY
044000         MOVE "info"
044100             TO WK-C-CLAS-SEVERITY
044200         MOVE "CPU topology query"
044300             TO WK-C-CLAS-DESCRIPTION
044400         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
044500         MOVE "T1082"
044600             TO WK-C-CLAS-MITRE-IDS(1)
044700         GO TO C900-EXTRACT-TAGS
044800     END-IF
044900     MOVE ZERO TO WK-N-CMD-HIT
045000     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
045100             FOR ALL "LSB_RELEASE".
045200     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
045300             FOR ALL "RELEASE".
045400     IF WK-N-CMD-HIT > ZERO
045500         MOVE "recon"
045600             TO WK-C-CLAS-CATEGORY
045700         MOVE "low"
045800             TO WK-C-CLAS-SEVERITY
045900         MOVE "OS distribution query"
046000             TO WK-C-CLAS-DESCRIPTION
046100         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
046200         MOVE "T1082"
046300             TO WK-C-CLAS-MITRE-IDS(1)
046400         GO TO C900-EXTRACT-TAGS
046500     END-IF
046600     MOVE ZERO TO WK-N-CMD-HIT
046700     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
046800             FOR ALL " ENV ".
046900     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
047000             FOR ALL "PRINTENV".
047100     IF WK-N-CMD-HIT > ZERO
047200         MOVE "recon"
047300             TO WK-C-CLAS-CATEGORY
047400         MOVE "low"
047500             TO WK-C-CLAS-SEVERITY
047600         MOVE "Environment variable dump"
047700             TO WK-C-CLAS-DESCRIPTION
047800         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
047900         MOVE "T1082"
048000             TO WK-C-CLAS-MITRE-IDS(1)
048100         GO TO C900-EXTRACT-TAGS
048200     END-IF
048300     MOVE ZERO TO WK-N-CMD-HIT
048400     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
048500             FOR ALL "FIND /".
048600     IF WK-N-CMD-HIT > ZERO
048700         MOVE "recon"
048800             TO WK-C-CLAS-CATEGORY
048900         MOVE "medium"
049000             TO WK-C-CLAS-SEVERITY
049100         MOVE "Filesystem-wide find"
049200             TO WK-C-CLAS-DESCRIPTION
049300         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
049400         MOVE "T1083"
049500             TO WK-C-CLAS-MITRE-IDS(1)
049600         GO TO C900-EXTRACT-TAGS
049700     END-IF
049800     MOVE ZERO TO WK-N-CMD-HIT
049900     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
050000             FOR ALL "LOCATE".
050100     IF WK-N-CMD-HIT > ZERO
050200         MOVE "recon"
050300             TO WK-C-CLAS-CATEGORY
050400         MOVE "low"
050500             TO WK-C-CLAS-SEVERITY
050600         MOVE "File locate database query"
050700             TO WK-C-CLAS-DESCRIPTION
050800         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
050900         MOVE "T1083"
051000             TO WK-C-CLAS-MITRE-IDS(1)
051100         GO TO C900-EXTRACT-TAGS
051200     END-IF
051300     MOVE ZERO TO WK-N-CMD-HIT
051400     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
051500             FOR ALL "WHICH".
051600     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
051700             FOR ALL "WHEREIS".
051800     IF WK-N-CMD-HIT > ZERO
051900         MOVE "recon"
052000             TO WK-C-CLAS-CATEGORY
052100         MOVE "info"
052200             TO WK-C-CLAS-SEVERITY
052300         MOVE "Binary path lookup"
052400             TO WK-C-CLAS-DESCRIPTION
052500         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
052600         MOVE "T1083"
052700             TO WK-C-CLAS-MITRE-IDS(1)
052800         GO TO C900-EXTRACT-TAGS
052900     END-IF
053000     MOVE ZERO TO WK-N-CMD-HIT
053100     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
053200             FOR ALL "LS -LA /ROOT".
053300     IF WK-N-CMD-HIT > ZERO
053400         MOVE "recon"
053500             TO WK-C-CLAS-CATEGORY
053600         MOVE "medium"
053700             TO WK-C-CLAS-SEVERITY
053800         MOVE "Root home directory listing"
053900             TO WK-C-CLAS-DESCRIPTION
054000         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
054100         MOVE "T1083"
054200             TO WK-C-CLAS-MITRE-IDS(1)
054300         GO TO C900-EXTRACT-TAGS
054400     END-IF
054500     MOVE ZERO TO WK-N-CMD-HIT
054600     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
054700             FOR ALL "CAT /ROOT/.BASH_HISTORY".
054800     IF WK-N-CMD-HIT > ZERO
054900         MOVE "recon"
055000             TO WK-C-CLAS-CATEGORY
055100         MOVE "high"
055200             TO WK-C-CLAS-SEVERITY
055300         MOVE "Root shell history read"
055400             TO WK-C-CLAS-DESCRIPTION
055500         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
055600         MOVE "T1552"
055700             TO WK-C-CLAS-MITRE-IDS(1)
055800         GO TO C900-EXTRACT-TAGS
055900     END-IF
056000     MOVE ZERO TO WK-N-CMD-HIT
056100     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
056200             FOR ALL "HISTORY".
056300     IF WK-N-CMD-HIT > ZERO
056400         MOVE "recon"
056500             TO WK-C-CLAS-CATEGORY
056600         MOVE "low"
056700             TO WK-C-CLAS-SEVERITY
056800         MOVE "Shell history query"
056900             TO WK-C-CLAS-DESCRIPTION
057000         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
057100         MOVE "T1552"
057200             TO WK-C-CLAS-MITRE-IDS(1)
057300         GO TO C900-EXTRACT-TAGS
057400     END-IF
057500     MOVE ZERO TO WK-N-CMD-HIT
057600     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
057700             FOR ALL "LAST".
057800     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
057900             FOR ALL "LASTLOG".
058000     IF WK-N-CMD-HIT > ZERO
058100         MOVE "recon"
058200             TO WK-C-CLAS-CATEGORY
058300         MOVE "low"
058400             TO WK-C-CLAS-SEVERITY
058500         MOVE "Login history query"
058600             TO WK-C-CLAS-DESCRIPTION
058700         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
058800         MOVE "T1087"
058900             TO WK-C-CLAS-MITRE-IDS(1)
059000         GO TO C900-EXTRACT-TAGS
059100     END-IF
059200     MOVE ZERO TO WK-N-CMD-HIT
059300     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
059400             FOR ALL " W ".
059500     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
059600             FOR ALL " WHO ".
059700     IF WK-N-CMD-HIT > ZERO
059800         MOVE "recon"
059900             TO WK-C-CLAS-CATEGORY
060000         MOVE "low"
060100             TO WK-C-CLAS-SEVERITY
060200         MOVE "Logged-in user query"
060300             TO WK-C-CLAS-DESCRIPTION
060400         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
060500         MOVE "T1033"
060600             TO WK-C-CLAS-MITRE-IDS(1)
060700         GO TO C900-EXTRACT-TAGS
060800     END-IF
060900     MOVE ZERO TO WK-N-CMD-HIT
061000     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
061100             FOR ALL "CRONTAB -L".
061200     IF WK-N-CMD-HIT > ZERO
061300         MOVE "recon"
061400             TO WK-C-CLAS-CATEGORY
061500         MOVE "medium"
061600             TO WK-C-CLAS-SEVERITY
061700         MOVE "Scheduled job listing"
061800             TO WK-C-CLAS-DESCRIPTION
061900         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
062000         MOVE "T1053"
062100             TO WK-C-CLAS-MITRE-IDS(1)
062200         GO TO C900-EXTRACT-TAGS
062300     END-IF
062400     MOVE ZERO TO WK-N-CMD-HIT
062500     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
062600             FOR ALL "IPTABLES -L".
062700     IF WK-N-CMD-HIT > ZERO
062800         MOVE "recon"
062900             TO WK-C-CLAS-CATEGORY
063000         MOVE "medium"
063100             TO WK-C-CLAS-SEVERITY
063200         MOVE "Firewall rule listing"
063300             TO WK-C-CLAS-DESCRIPTION
063400         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
063500         MOVE "T1016"
063600             TO WK-C-CLAS-MITRE-IDS(1)
063700         GO TO C900-EXTRACT-TAGS
063800     END-IF
063900     MOVE ZERO TO WK-N-CMD-HIT
064000     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
064100             FOR ALL "SYSTEMCTL LIST".
064200     IF WK-N-CMD-HIT > ZERO
064300         MOVE "recon"
064400             TO WK-C-CLAS-CATEGORY
064500         MOVE "low"
064600             TO WK-C-CLAS-SEVERITY
064700         MOVE "Service unit listing"
064800             TO WK-C-CLAS-DESCRIPTION
064900         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
065000         MOVE "T1007"
065100             TO WK-C-CLAS-MITRE-IDS(1)
065200         GO TO C900-EXTRACT-TAGS
065300     END-IF
065400     MOVE ZERO TO WK-N-CMD-HIT
065500     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
065600             FOR ALL "SERVICE --STATUS-ALL".
065700     IF WK-N-CMD-HIT > ZERO
065800         MOVE "recon"
065900             TO WK-C-CLAS-CATEGORY
066000         MOVE "low"
066100             TO WK-C-CLAS-SEVERITY
066200         MOVE "Init service status query"
066300             TO WK-C-CLAS-DESCRIPTION
066400         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
066500         MOVE "T1007"
066600             TO WK-C-CLAS-MITRE-IDS(1)
066700         GO TO C900-EXTRACT-TAGS
066800     END-IF
066900     MOVE ZERO TO WK-N-CMD-HIT
067000     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
067100             FOR ALL "DPKG -L".
067200     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
067300             FOR ALL "RPM -QA".
067400     IF WK-N-CMD-HIT > ZERO
067500         MOVE "recon"
067600             TO WK-C-CLAS-CATEGORY
067700         MOVE "low"
067800             TO WK-C-CLAS-SEVERITY
067900         MOVE "Installed package listing"
068000             TO WK-C-CLAS-DESCRIPTION
068100         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
068200         MOVE "T1518"
068300             TO WK-C-CLAS-MITRE-IDS(1)
068400         GO TO C900-EXTRACT-TAGS
068500     END-IF
068600     MOVE ZERO TO WK-N-CMD-HIT
068700     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
068800             FOR ALL "APT LIST --INSTALLED".
068900     IF WK-N-CMD-HIT > ZERO
069000         MOVE "recon"
069100             TO WK-C-CLAS-CATEGORY
069200         MOVE "low"
069300             TO WK-C-CLAS-SEVERITY
069400         MOVE "Installed package listing (apt)"
069500             TO WK-C-CLAS-DESCRIPTION
069600         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
069700         MOVE "T1518"
069800             TO WK-C-CLAS-MITRE-IDS(1)
069900         GO TO C900-EXTRACT-TAGS
070000     END-IF
070100     MOVE ZERO TO WK-N-CMD-HIT
070200     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
070300             FOR ALL "LSMOD".
070400     IF WK-N-CMD-HIT > ZERO
070500         MOVE "recon"
070600             TO WK-C-CLAS-CATEGORY
070700         MOVE "low"
070800             TO WK-C-CLAS-SEVERITY
070900         MOVE "Kernel module listing"
071000             TO WK-C-CLAS-DESCRIPTION
071100         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
071200         MOVE "T1082"
071300             TO WK-C-CLAS-MITRE-IDS(1)
071400         GO TO C900-EXTRACT-TAGS
071500     END-IF
071600     MOVE ZERO TO WK-N-CMD-HIT
071700     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
071800             FOR ALL "DMESG".
071900     IF WK-N-CMD-HIT > ZERO
072000         MOVE "recon"
072100             TO WK-C-CLAS-CATEGORY
072200         MOVE "low"
072300             TO WK-C-CLAS-SEVERITY
072400         MOVE "Kernel ring buffer read"
072500             TO WK-C-CLAS-DESCRIPTION
072600         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
072700         MOVE "T1082"
072800             TO WK-C-CLAS-MITRE-IDS(1)
072900         GO TO C900-EXTRACT-TAGS
073000     END-IF
073100     MOVE ZERO TO WK-N-CMD-HIT
073200     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
073300             FOR ALL "CAT /VAR/LOG/".
073400     IF WK-N-CMD-HIT > ZERO
073500         MOVE "recon"
073600             TO WK-C-CLAS-CATEGORY
073700         MOVE "medium"
073800             TO WK-C-CLAS-SEVERITY
073900         MOVE "Log file read"
074000             TO WK-C-CLAS-DESCRIPTION
074100         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
074200         MOVE "T1005"
074300             TO WK-C-CLAS-MITRE-IDS(1)
074400         GO TO C900-EXTRACT-TAGS
074500     END-IF
074600     MOVE ZERO TO WK-N-CMD-HIT
074700     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
074800             FOR ALL "NMAP".
074900     IF WK-N-CMD-HIT > ZERO
075000         MOVE "recon"
075100             TO WK-C-CLAS-CATEGORY
075200         MOVE "high"
075300             TO WK-C-CLAS-SEVERITY
075400         MOVE "Network port scan"
075500             TO WK-C-CLAS-DESCRIPTION
075600         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
075700         MOVE "T1046"
075800             TO WK-C-CLAS-MITRE-IDS(1)
075900         GO TO C900-EXTRACT-TAGS
076000     END-IF
076100     MOVE ZERO TO WK-N-CMD-HIT
076200     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
076300             FOR ALL "MASSCAN".
076400     IF WK-N-CMD-HIT > ZERO
076500         MOVE "recon"
076600             TO WK-C-CLAS-CATEGORY
076700         MOVE "high"
076800             TO WK-C-CLAS-SEVERITY
076900         MOVE "Mass network port scan"
077000             TO WK-C-CLAS-DESCRIPTION
077100         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
077200         MOVE "T1046"
077300             TO WK-C-CLAS-MITRE-IDS(1)
077400         GO TO C900-EXTRACT-TAGS
077500     END-IF
077600     MOVE ZERO TO WK-N-CMD-HIT
077700     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
077800             FOR ALL "ARP -A".
077900     IF WK-N-CMD-HIT > ZERO
078000         MOVE "recon"
078100             TO WK-C-CLAS-CATEGORY
078200         MOVE "medium"
078300             TO WK-C-CLAS-SEVERITY
078400         MOVE "ARP cache dump"
078500             TO WK-C-CLAS-DESCRIPTION
078600         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
078700         MOVE "T1016"
078800             TO WK-C-CLAS-MITRE-IDS(1)
078900         GO TO C900-EXTRACT-TAGS
079000     END-IF
079100     MOVE ZERO TO WK-N-CMD-HIT
079200     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
079300             FOR ALL " ROUTE ".
079400     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
079500             FOR ALL "IP ROUTE".
079600     IF WK-N-CMD-HIT > ZERO
079700         MOVE "recon"
079800             TO WK-C-CLAS-CATEGORY
079900         MOVE "low"
080000             TO WK-C-CLAS-SEVERITY
080100         MOVE "Routing table query"
080200             TO WK-C-CLAS-DESCRIPTION
080300         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
080400         MOVE "T1016"
080500             TO WK-C-CLAS-MITRE-IDS(1)
080600         GO TO C900-EXTRACT-TAGS
080700     END-IF
080800     MOVE ZERO TO WK-N-CMD-HIT
080900     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
081000             FOR ALL "DIG".
081100     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
081200             FOR ALL "NSLOOKUP".
081300     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
081400             FOR ALL " HOST ".
081500     IF WK-N-CMD-HIT > ZERO
081600         MOVE "recon"
081700             TO WK-C-CLAS-CATEGORY
081800         MOVE "low"
081900             TO WK-C-CLAS-SEVERITY
082000         MOVE "DNS lookup"
082100             TO WK-C-CLAS-DESCRIPTION
082200         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
082300         MOVE "T1016"
082400             TO WK-C-CLAS-MITRE-IDS(1)
082500         GO TO C900-EXTRACT-TAGS
082600     END-IF
082700
082800 C200-CREDENTIAL-RULES.
082900     MOVE ZERO TO WK-N-CMD-HIT
083000     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
083100             FOR ALL "CAT /.SSH/".
083200     IF WK-N-CMD-HIT > ZERO
083300         MOVE "credential"
083400             TO WK-C-CLAS-CATEGORY
083500         MOVE "critical"
083600             TO WK-C-CLAS-SEVERITY
083700         MOVE "SSH private key directory read"
083800             TO WK-C-CLAS-DESCRIPTION
083900         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
084000         MOVE "T1552.004"
084100             TO WK-C-CLAS-MITRE-IDS(1)
084200         GO TO C900-EXTRACT-TAGS
084300     END-IF
084400     MOVE ZERO TO WK-N-CMD-HIT
084500     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
084600             FOR ALL ".SSH/".
084700     IF WK-N-CMD-HIT > ZERO
084800         MOVE "credential"
084900             TO WK-C-CLAS-CATEGORY
085000         MOVE "critical"
085100             TO WK-C-CLAS-SEVERITY
085200         MOVE "SSH private key directory read"
085300             TO WK-C-CLAS-DESCRIPTION
085400         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
085500         MOVE "T1552.004"
085600             TO WK-C-CLAS-MITRE-IDS(1)
085700         GO TO C900-EXTRACT-TAGS
085800     END-IF
085900     MOVE ZERO TO WK-N-CMD-HIT
086000     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
086100             FOR ALL "ID_RSA".
086200     IF WK-N-CMD-HIT > ZERO
086300         MOVE "credential"
086400             TO WK-C-CLAS-CATEGORY
086500         MOVE "critical"
086600             TO WK-C-CLAS-SEVERITY
086700         MOVE "RSA private key read"
086800             TO WK-C-CLAS-DESCRIPTION
086900         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
087000         MOVE "T1552.004"
087100             TO WK-C-CLAS-MITRE-IDS(1)
087200         GO TO C900-EXTRACT-TAGS
087300     END-IF
087400     MOVE ZERO TO WK-N-CMD-HIT
087500     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
087600             FOR ALL "AUTHORIZED_KEYS".
087700     IF WK-N-CMD-HIT > ZERO
087800         MOVE "credential"
087900             TO WK-C-CLAS-CATEGORY
088000         MOVE "high"
088100             TO WK-C-CLAS-SEVERITY
088200         MOVE "SSH authorized-keys read"
088300             TO WK-C-CLAS-DESCRIPTION
088400         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
088500         MOVE "T1552.004"
088600             TO WK-C-CLAS-MITRE-IDS(1)
088700         GO TO C900-EXTRACT-TAGS
088800     END-IF
088900     MOVE ZERO TO WK-N-CMD-HIT
089000     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
089100             FOR ALL ".GNUPG/".
089200     IF WK-N-CMD-HIT > ZERO
089300         MOVE "credential"
089400             TO WK-C-CLAS-CATEGORY
089500         MOVE "high"
089600             TO WK-C-CLAS-SEVERITY
089700         MOVE "GPG keyring directory read"
089800             TO WK-C-CLAS-DESCRIPTION
089900         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
090000         MOVE "T1552"
090100             TO WK-C-CLAS-MITRE-IDS(1)
090200         GO TO C900-EXTRACT-TAGS
090300     END-IF
090400     MOVE ZERO TO WK-N-CMD-HIT
090500     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
090600             FOR ALL ".AWS/CREDENTIALS".
090700     IF WK-N-CMD-HIT > ZERO
090800         MOVE "credential"
090900             TO WK-C-CLAS-CATEGORY
091000         MOVE "critical"
091100             TO WK-C-CLAS-SEVERITY
091200         MOVE "AWS credentials file read"
091300             TO WK-C-CLAS-DESCRIPTION
091400         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
091500         MOVE "T1552.001"
091600             TO WK-C-CLAS-MITRE-IDS(1)
091700         GO TO C900-EXTRACT-TAGS
091800     END-IF
091900     MOVE ZERO TO WK-N-CMD-HIT
092000     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
092100             FOR ALL ".DOCKER/CONFIG".
092200     IF WK-N-CMD-HIT > ZERO
092300         MOVE "credential"
092400             TO WK-C-CLAS-CATEGORY
092500         MOVE "high"
092600             TO WK-C-CLAS-SEVERITY
092700         MOVE "Docker credential store read"
092800             TO WK-C-CLAS-DESCRIPTION
092900         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
093000         MOVE "T1552.001"
093100             TO WK-C-CLAS-MITRE-IDS(1)
093200         GO TO C900-EXTRACT-TAGS
093300     END-IF
093400     MOVE ZERO TO WK-N-CMD-HIT
093500     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
093600             FOR ALL ".KUBE/CONFIG".
093700     IF WK-N-CMD-HIT > ZERO
093800         MOVE "credential"
093900             TO WK-C-CLAS-CATEGORY
094000         MOVE "high"
094100             TO WK-C-CLAS-SEVERITY
094200         MOVE "Kubernetes config read"
094300             TO WK-C-CLAS-DESCRIPTION
094400         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
094500         MOVE "T1552.001"
094600             TO WK-C-CLAS-MITRE-IDS(1)
094700         GO TO C900-EXTRACT-TAGS
094800     END-IF
094900     MOVE ZERO TO WK-N-CMD-HIT
095000     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
095100             FOR ALL ".GIT-CREDENTIALS".
095200     IF WK-N-CMD-HIT > ZERO
095300         MOVE "credential"
095400             TO WK-C-CLAS-CATEGORY
095500         MOVE "high"
095600             TO WK-C-CLAS-SEVERITY
095700         MOVE "Git stored-credential read"
095800             TO WK-C-CLAS-DESCRIPTION
095900         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
096000         MOVE "T1552.001"
096100             TO WK-C-CLAS-MITRE-IDS(1)
096200         GO TO C900-EXTRACT-TAGS
096300     END-IF
096400     MOVE ZERO TO WK-N-CMD-HIT
096500     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
096600             FOR ALL ".NETRC".
096700     IF WK-N-CMD-HIT > ZERO
096800         MOVE "credential"
096900             TO WK-C-CLAS-CATEGORY
097000         MOVE "high"
097100             TO WK-C-CLAS-SEVERITY
097200         MOVE "Netrc credential file read"
097300             TO WK-C-CLAS-DESCRIPTION
097400         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
097500         MOVE "T1552.001"
097600             TO WK-C-CLAS-MITRE-IDS(1)
097700         GO TO C900-EXTRACT-TAGS
097800     END-IF
097900     MOVE ZERO TO WK-N-CMD-HIT
098000     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
098100             FOR ALL "WP-CONFIG.PHP".
098200     IF WK-N-CMD-HIT > ZERO
098300         MOVE "credential"
098400             TO WK-C-CLAS-CATEGORY
098500         MOVE "high"
098600             TO WK-C-CLAS-SEVERITY
098700         MOVE "Wordpress config read"
098800             TO WK-C-CLAS-DESCRIPTION
098900         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
099000         MOVE "T1552.001"
099100             TO WK-C-CLAS-MITRE-IDS(1)
099200         GO TO C900-EXTRACT-TAGS
099300     END-IF
099400     MOVE ZERO TO WK-N-CMD-HIT
099500     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
099600             FOR ALL "CONFIG.PHP".
099700     IF WK-N-CMD-HIT > ZERO
099800         MOVE "credential"
099900             TO WK-C-CLAS-CATEGORY
100000         MOVE "medium"
100100             TO WK-C-CLAS-SEVERITY
100200         MOVE "PHP application config read"
100300             TO WK-C-CLAS-DESCRIPTION
100400         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
100500         MOVE "T1552.001"
100600             TO WK-C-CLAS-MITRE-IDS(1)
100700         GO TO C900-EXTRACT-TAGS
100800     END-IF
100900     MOVE ZERO TO WK-N-CMD-HIT
101000     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
101100             FOR ALL ".ENV".
101200     IF WK-N-CMD-HIT > ZERO
101300         MOVE "credential"
101400             TO WK-C-CLAS-CATEGORY
101500         MOVE "high"
101600             TO WK-C-CLAS-SEVERITY
101700         MOVE "Dotenv file read"
101800             TO WK-C-CLAS-DESCRIPTION
101900         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
102000         MOVE "T1552.001"
102100             TO WK-C-CLAS-MITRE-IDS(1)
102200         GO TO C900-EXTRACT-TAGS
102300     END-IF
102400*    SOC121 - STRINGS ALONE USED TO SATISFY THIS RULE BECAUSE ALL   SOC121
102500*    THREE LITERALS TALLIED INTO ONE COUNTER.  NOW "STRINGS" MUST   SOC121
102600*    BE PRESENT BEFORE EITHER TARGET WORD IS EVEN CHECKED.          SOC121
102700     MOVE ZERO TO WK-N-CMD-HIT
102800     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
102900             FOR ALL "STRINGS".
103000     IF WK-N-CMD-HIT > ZERO
103100         MOVE ZERO TO WK-N-CMD-HIT
103200         INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
103300                 FOR ALL "PASSWD".
103400         INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
103500                 FOR ALL "SHADOW".
103600     END-IF
103700     IF WK-N-CMD-HIT > ZERO
103800         MOVE "credential"
103900             TO WK-C-CLAS-CATEGORY
104000         MOVE "high"
104100             TO WK-C-CLAS-SEVERITY
104200         MOVE "Passwd/shadow string extraction"
104300             TO WK-C-CLAS-DESCRIPTION
104400         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
104500         MOVE "T1003"
104600             TO WK-C-CLAS-MITRE-IDS(1)
104700         GO TO C900-EXTRACT-TAGS
104800     END-IF
104900     MOVE ZERO TO WK-N-CMD-HIT
105000     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
105100             FOR ALL "JOHN".
105200     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
105300             FOR ALL "HASHCAT".
105400     IF WK-N-CMD-HIT > ZERO
105500         MOVE "credential"
105600             TO WK-C-CLAS-CATEGORY
105700         MOVE "critical"
105800             TO WK-C-CLAS-SEVERITY
105900         MOVE "Password-cracking tool invoked"
106000             TO WK-C-CLAS-DESCRIPTION
106100         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
106200         MOVE "T1110.002"
106300             TO WK-C-CLAS-MITRE-IDS(1)
106400         GO TO C900-EXTRACT-TAGS
106500     END-IF
106600     MOVE ZERO TO WK-N-CMD-HIT
106700     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
106800             FOR ALL "HYDRA".
106900     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
107000             FOR ALL "MEDUSA".
107100     IF WK-N-CMD-HIT > ZERO
107200         MOVE "credential"
107300             TO WK-C-CLAS-CATEGORY
107400         MOVE "critical"
107500             TO WK-C-CLAS-SEVERITY
107600         MOVE "Network brute-force tool invoked"
107700             TO WK-C-CLAS-DESCRIPTION
107800         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
107900         MOVE "T1110"
108000             TO WK-C-CLAS-MITRE-IDS(1)
108100         GO TO C900-EXTRACT-TAGS
108200     END-IF
108300     MOVE ZERO TO WK-N-CMD-HIT
108400     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
108500             FOR ALL "MIMIKATZ".
108600     IF WK-N-CMD-HIT > ZERO
108700         MOVE "credential"
108800             TO WK-C-CLAS-CATEGORY
108900         MOVE "critical"
109000             TO WK-C-CLAS-SEVERITY
109100         MOVE "Credential-dumping tool invoked"
109200             TO WK-C-CLAS-DESCRIPTION
109300         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
109400         MOVE "T1003"
109500             TO WK-C-CLAS-MITRE-IDS(1)
109600         GO TO C900-EXTRACT-TAGS
109700     END-IF
109800
109900 C300-DOWNLOAD-RULES.
110000     MOVE ZERO TO WK-N-CMD-HIT
110100     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
110200             FOR ALL "WGET HTTP".
110300     IF WK-N-CMD-HIT > ZERO
110400         MOVE "download"
110500             TO WK-C-CLAS-CATEGORY
110600         MOVE "high"
110700             TO WK-C-CLAS-SEVERITY
110800         MOVE "File retrieved over HTTP via wget"
110900             TO WK-C-CLAS-DESCRIPTION
111000         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
111100         MOVE "T1105"
111200             TO WK-C-CLAS-MITRE-IDS(1)
111300         GO TO C900-EXTRACT-TAGS
111400     END-IF
111500*    SOC121 - "CURL" AND THE "-O" SWITCH WERE TALLIED INTO ONE      SOC121
111600*    COUNTER SO A BARE "curl --version" WAS ENOUGH TO HIT THIS      SOC121
111700*    RULE.  BOTH TOKENS MUST NOW BE PRESENT TOGETHER.               SOC121
111800     MOVE ZERO TO WK-N-CMD-HIT
111900     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
112000             FOR ALL "CURL".
112100     IF WK-N-CMD-HIT > ZERO
112200         MOVE ZERO TO WK-N-CMD-HIT
112300         INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
112400                 FOR ALL " -O ".
112500     END-IF
112600     IF WK-N-CMD-HIT > ZERO
112700         MOVE "download"
112800             TO WK-C-CLAS-CATEGORY
112900         MOVE "high"
113000             TO WK-C-CLAS-SEVERITY
113100         MOVE "File retrieved to disk via curl"
113200             TO WK-C-CLAS-DESCRIPTION
113300         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
113400         MOVE "T1105"
113500             TO WK-C-CLAS-MITRE-IDS(1)
113600         GO TO C900-EXTRACT-TAGS
113700     END-IF
113800*    SOC121 - "CURL HTTP" AND THE FOUR PIPE-TO-SHELL SPELLINGS      SOC121
113900*    WERE ALL TALLIED INTO ONE COUNTER, SO ANY BARE PIPE-TO-SHELL   SOC121
114000*    (E.G. "cat foo | bash") HIT THIS RULE WITH NO CURL IN SIGHT.   SOC121
114100*    THE DOWNLOAD HALF MUST NOW MATCH BEFORE THE PIPE HALF IS       SOC121
114200*    EVEN CHECKED.                                                 SOC121
114300     MOVE ZERO TO WK-N-CMD-HIT
114400     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
114500             FOR ALL "CURL HTTP".
114600     IF WK-N-CMD-HIT > ZERO
114700         MOVE ZERO TO WK-N-CMD-HIT
114800         INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
114900                 FOR ALL "| SH".
115000         INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
115100                 FOR ALL "|SH".
115200         INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
115300                 FOR ALL "| BASH".
115400         INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
115500                 FOR ALL "|BASH".
115600     END-IF
115700     IF WK-N-CMD-HIT > ZERO
115800         MOVE "download"
115900             TO WK-C-CLAS-CATEGORY
116000         MOVE "critical"
116100             TO WK-C-CLAS-SEVERITY
116200         MOVE "Downloaded script piped to shell (curl)"
116300             TO WK-C-CLAS-DESCRIPTION
116400         MOVE 2 TO WK-C-CLAS-MITRE-COUNT
116500         MOVE "T1105"
116600             TO WK-C-CLAS-MITRE-IDS(1)
116700         MOVE "T1059"
116800             TO WK-C-CLAS-MITRE-IDS(2)
116900         GO TO C900-EXTRACT-TAGS
117000     END-IF
117100*    SOC121 - SAME FIX AS THE CURL RULE ABOVE - "WGET " MUST MATCH  SOC121
117200*    BEFORE ANY OF THE PIPE-TO-SHELL SPELLINGS ARE CHECKED.         SOC121
117300     MOVE ZERO TO WK-N-CMD-HIT
117400     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
117500             FOR ALL "WGET ".
117600     IF WK-N-CMD-HIT > ZERO
117700         MOVE ZERO TO WK-N-CMD-HIT
117800         INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
117900                 FOR ALL "| SH".
118000         INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
118100                 FOR ALL "|SH".
118200         INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
118300                 FOR ALL "| BASH".
118400         INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
118500                 FOR ALL "|BASH".
118600     END-IF
118700     IF WK-N-CMD-HIT > ZERO
118800         MOVE "download"
118900             TO WK-C-CLAS-CATEGORY
119000         MOVE "critical"
119100             TO WK-C-CLAS-SEVERITY
119200         MOVE "Downloaded script piped to shell (wget)"
119300             TO WK-C-CLAS-DESCRIPTION
119400         MOVE 2 TO WK-C-CLAS-MITRE-COUNT
119500         MOVE "T1105"
119600             TO WK-C-CLAS-MITRE-IDS(1)
119700         MOVE "T1059"
119800             TO WK-C-CLAS-MITRE-IDS(2)
119900         GO TO C900-EXTRACT-TAGS
120000     END-IF
120100     MOVE ZERO TO WK-N-CMD-HIT
120200     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
120300             FOR ALL "FTP ".
120400     IF WK-N-CMD-HIT > ZERO
120500         MOVE "download"
120600             TO WK-C-CLAS-CATEGORY
120700         MOVE "medium"
120800             TO WK-C-CLAS-SEVERITY
120900         MOVE "File transfer via FTP"
121000             TO WK-C-CLAS-DESCRIPTION
121100         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
121200         MOVE "T1105"
121300             TO WK-C-CLAS-MITRE-IDS(1)
121400         GO TO C900-EXTRACT-TAGS
121500     END-IF
121600     MOVE ZERO TO WK-N-CMD-HIT
121700     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
121800             FOR ALL "SCP ".
121900     IF WK-N-CMD-HIT > ZERO
122000         MOVE "download"
122100             TO WK-C-CLAS-CATEGORY
122200         MOVE "medium"
122300             TO WK-C-CLAS-SEVERITY
122400         MOVE "File transfer via SCP"
122500             TO WK-C-CLAS-DESCRIPTION
122600         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
122700         MOVE "T1105"
122800             TO WK-C-CLAS-MITRE-IDS(1)
122900         GO TO C900-EXTRACT-TAGS
123000     END-IF
123100     MOVE ZERO TO WK-N-CMD-HIT
123200     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
123300             FOR ALL "RSYNC ".
123400     IF WK-N-CMD-HIT > ZERO
123500         MOVE "download"
123600             TO WK-C-CLAS-CATEGORY
123700         MOVE "medium"
123800             TO WK-C-CLAS-SEVERITY
123900         MOVE "File transfer via RSYNC"
124000             TO WK-C-CLAS-DESCRIPTION
124100         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
124200         MOVE "T1105"
124300             TO WK-C-CLAS-MITRE-IDS(1)
124400         GO TO C900-EXTRACT-TAGS
124500     END-IF
124600     MOVE ZERO TO WK-N-CMD-HIT
124700     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
124800             FOR ALL "TFTP ".
124900     IF WK-N-CMD-HIT > ZERO
125000         MOVE "download"
125100             TO WK-C-CLAS-CATEGORY
125200         MOVE "high"
125300             TO WK-C-CLAS-SEVERITY
125400         MOVE "File transfer via TFTP"
125500             TO WK-C-CLAS-DESCRIPTION
125600         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
125700         MOVE "T1105"
125800             TO WK-C-CLAS-MITRE-IDS(1)
125900         GO TO C900-EXTRACT-TAGS
126000     END-IF
126100*    SOC121 - "nc ... -e" IS AN AND OF THE TWO TOKENS; "ncat" IS    SOC121
126200*    ITS OWN SEPARATE OR - THESE WERE ALL THREE TALLIED TOGETHER    SOC121
126300*    SO A BARE " -E" SWITCH ON ANY COMMAND HIT THIS RULE.           SOC121
126400     MOVE ZERO TO WK-N-CMD-HIT
126500     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
126600             FOR ALL "NC ".
126700     IF WK-N-CMD-HIT > ZERO
126800         MOVE ZERO TO WK-N-CMD-HIT
126900         INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
127000                 FOR ALL " -E".
127100     END-IF
127200     IF WK-N-CMD-HIT = ZERO
127300         INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
127400                 FOR ALL "NCAT".
127500     END-IF
127600     IF WK-N-CMD-HIT > ZERO
127700         MOVE "download"
127800             TO WK-C-CLAS-CATEGORY
127900         MOVE "critical"
128000             TO WK-C-CLAS-SEVERITY
128100         MOVE "Reverse-shell listener via netcat"
128200             TO WK-C-CLAS-DESCRIPTION
128300         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
128400         MOVE "T1105"
128500             TO WK-C-CLAS-MITRE-IDS(1)
128600         GO TO C900-EXTRACT-TAGS
128700     END-IF
128800*    SOC121 - THE "PYTHON" ANCHOR WAS MISSING ENTIRELY - "HTTP.     SOC121
128900*    SERVER" ALONE USED TO FIRE THIS RULE.  IT NOW TAKES BOTH THE   SOC121
129000*    INTERPRETER AND THE MODULE NAME, OR THE SIMPLEHTTP ALIAS ON    SOC121
129100*    ITS OWN.                                                      SOC121
129200     MOVE ZERO TO WK-N-CMD-HIT
129300     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
129400             FOR ALL "PYTHON".
129500     IF WK-N-CMD-HIT > ZERO
129600         MOVE ZERO TO WK-N-CMD-HIT
129700         INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
129800                 FOR ALL "HTTP.SERVER".
129900     END-IF
130000     IF WK-N-CMD-HIT = ZERO
130100         INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
130200                 FOR ALL "SIMPLEHTTP".
130300     END-IF
130400     IF WK-N-CMD-HIT > ZERO
130500         MOVE "download"
130600             TO WK-C-CLAS-CATEGORY
130700         MOVE "medium"
130800             TO WK-C-CLAS-SEVERITY
130900         MOVE "Ad-hoc HTTP server started"
131000             TO WK-C-CLAS-DESCRIPTION
131100         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
131200         MOVE "T1105"
131300             TO WK-C-CLAS-MITRE-IDS(1)
131400         GO TO C900-EXTRACT-TAGS
131500     END-IF
131600
131700 C400-EXECUTION-RULES.
131800     MOVE ZERO TO WK-N-CMD-HIT
131900     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
132000             FOR ALL "CHMOD +X".
132100     IF WK-N-CMD-HIT > ZERO
132200         MOVE "execution"
132300             TO WK-C-CLAS-CATEGORY
132400         MOVE "medium"
132500             TO WK-C-CLAS-SEVERITY
132600         MOVE "Execute bit set on a file"
132700             TO WK-C-CLAS-DESCRIPTION
132800         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
132900         MOVE "T1059"
133000             TO WK-C-CLAS-MITRE-IDS(1)
133100         GO TO C900-EXTRACT-TAGS
133200     END-IF
133300     MOVE ZERO TO WK-N-CMD-HIT
133400     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
133500             FOR ALL "CHMOD 777".
133600     IF WK-N-CMD-HIT > ZERO
133700         MOVE "execution"
133800             TO WK-C-CLAS-CATEGORY
133900         MOVE "high"
134000             TO WK-C-CLAS-SEVERITY
134100         MOVE "World-writable permissions set"
134200             TO WK-C-CLAS-DESCRIPTION
134300         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
134400         MOVE "T1222"
134500             TO WK-C-CLAS-MITRE-IDS(1)
134600         GO TO C900-EXTRACT-TAGS
134700     END-IF
134800     MOVE ZERO TO WK-N-CMD-HIT
134900     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
135000             FOR ALL "PYTHON -C".
135100     IF WK-N-CMD-HIT > ZERO
135200         MOVE "execution"
135300             TO WK-C-CLAS-CATEGORY
135400         MOVE "medium"
135500             TO WK-C-CLAS-SEVERITY
135600         MOVE "Inline Python execution"
135700             TO WK-C-CLAS-DESCRIPTION
135800         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
135900         MOVE "T1059.006"
136000             TO WK-C-CLAS-MITRE-IDS(1)
136100         GO TO C900-EXTRACT-TAGS
136200     END-IF
136300     MOVE ZERO TO WK-N-CMD-HIT
136400     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
136500             FOR ALL "PERL -E".
136600     IF WK-N-CMD-HIT > ZERO
136700         MOVE "execution"
136800             TO WK-C-CLAS-CATEGORY
136900         MOVE "medium"
137000             TO WK-C-CLAS-SEVERITY
137100         MOVE "Inline Perl execution"
137200             TO WK-C-CLAS-DESCRIPTION
137300         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
137400         MOVE "T1059"
137500             TO WK-C-CLAS-MITRE-IDS(1)
137600         GO TO C900-EXTRACT-TAGS
137700     END-IF
137800     MOVE ZERO TO WK-N-CMD-HIT
137900     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
138000             FOR ALL "RUBY -E".
138100     IF WK-N-CMD-HIT > ZERO
138200         MOVE "execution"
138300             TO WK-C-CLAS-CATEGORY
138400         MOVE "medium"
138500             TO WK-C-CLAS-SEVERITY
138600         MOVE "Inline Ruby execution"
138700             TO WK-C-CLAS-DESCRIPTION
138800         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
138900         MOVE "T1059"
139000             TO WK-C-CLAS-MITRE-IDS(1)
139100         GO TO C900-EXTRACT-TAGS
139200     END-IF
139300     MOVE ZERO TO WK-N-CMD-HIT
139400     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
139500             FOR ALL "PHP -R".
139600     IF WK-N-CMD-HIT > ZERO
139700         MOVE "execution"
139800             TO WK-C-CLAS-CATEGORY
139900         MOVE "medium"
140000             TO WK-C-CLAS-SEVERITY
140100         MOVE "Inline PHP execution"
140200             TO WK-C-CLAS-DESCRIPTION
140300         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
140400         MOVE "T1059"
140500             TO WK-C-CLAS-MITRE-IDS(1)
140600         GO TO C900-EXTRACT-TAGS
140700     END-IF
140800     MOVE ZERO TO WK-N-CMD-HIT
140900     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
141000             FOR ALL "BASH -C".
141100     IF WK-N-CMD-HIT > ZERO
141200         MOVE "execution"
141300             TO WK-C-CLAS-CATEGORY
141400         MOVE "medium"
141500             TO WK-C-CLAS-SEVERITY
141600         MOVE "Inline bash execution"
141700             TO WK-C-CLAS-DESCRIPTION
141800         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
141900         MOVE "T1059.004"
142000             TO WK-C-CLAS-MITRE-IDS(1)
142100         GO TO C900-EXTRACT-TAGS
142200     END-IF
142300     MOVE ZERO TO WK-N-CMD-HIT
142400     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
142500             FOR ALL "SH -C".
142600     IF WK-N-CMD-HIT > ZERO
142700         MOVE "execution"
142800             TO WK-C-CLAS-CATEGORY
142900         MOVE "medium"
143000             TO WK-C-CLAS-SEVERITY
143100         MOVE "Inline shell execution"
143200             TO WK-C-CLAS-DESCRIPTION
143300         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
143400         MOVE "T1059.004"
143500             TO WK-C-CLAS-MITRE-IDS(1)
143600         GO TO C900-EXTRACT-TAGS
143700     END-IF
143800     MOVE ZERO TO WK-N-CMD-HIT
143900     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
144000             FOR ALL " EVAL ".
144100     IF WK-N-CMD-HIT > ZERO
144200         MOVE "execution"
144300             TO WK-C-CLAS-CATEGORY
144400         MOVE "high"
144500             TO WK-C-CLAS-SEVERITY
144600         MOVE "Shell eval of dynamic text"
144700             TO WK-C-CLAS-DESCRIPTION
144800         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
144900         MOVE "T1059"
145000             TO WK-C-CLAS-MITRE-IDS(1)
145100         GO TO C900-EXTRACT-TAGS
145200     END-IF
145300     MOVE ZERO TO WK-N-CMD-HIT
145400     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
145500             FOR ALL " EXEC ".
145600     IF WK-N-CMD-HIT > ZERO
145700         MOVE "execution"
145800             TO WK-C-CLAS-CATEGORY
145900         MOVE "medium"
146000             TO WK-C-CLAS-SEVERITY
146100         MOVE "Shell exec of a process image"
146200             TO WK-C-CLAS-DESCRIPTION
146300         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
146400         MOVE "T1059"
146500             TO WK-C-CLAS-MITRE-IDS(1)
146600         GO TO C900-EXTRACT-TAGS
146700     END-IF
146800     MOVE ZERO TO WK-N-CMD-HIT
146900     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
147000             FOR ALL "NOHUP".
147100     IF WK-N-CMD-HIT > ZERO
147200         MOVE "execution"
147300             TO WK-C-CLAS-CATEGORY
147400         MOVE "medium"
147500             TO WK-C-CLAS-SEVERITY
147600         MOVE "Detached process via nohup"
147700             TO WK-C-CLAS-DESCRIPTION
147800         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
147900         MOVE "T1059"
148000             TO WK-C-CLAS-MITRE-IDS(1)
148100         GO TO C900-EXTRACT-TAGS
148200     END-IF
148300     MOVE ZERO TO WK-N-CMD-HIT
148400     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
148500             FOR ALL "SCREEN -DM".
148600     IF WK-N-CMD-HIT > ZERO
148700         MOVE "execution"
148800             TO WK-C-CLAS-CATEGORY
148900         MOVE "medium"
149000             TO WK-C-CLAS-SEVERITY
149100         MOVE "Detached process via screen"
149200             TO WK-C-CLAS-DESCRIPTION
149300         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
149400         MOVE "T1059"
149500             TO WK-C-CLAS-MITRE-IDS(1)
149600         GO TO C900-EXTRACT-TAGS
149700     END-IF
149800*    SOC121 - "TMUX NEW" AND THE "-D" SWITCH WERE TALLIED TOGETHER  SOC121
149900*    SO ANY COMMAND WITH A STRAY "-D" ANYWHERE ON IT HIT THIS RULE. SOC121
150000     MOVE ZERO TO WK-N-CMD-HIT
150100     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
150200             FOR ALL "TMUX NEW".
150300     IF WK-N-CMD-HIT > ZERO
150400         MOVE ZERO TO WK-N-CMD-HIT
150500         INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
150600                 FOR ALL " -D".
150700     END-IF
150800     IF WK-N-CMD-HIT > ZERO
150900         MOVE "execution"
151000             TO WK-C-CLAS-CATEGORY
151100         MOVE "medium"
151200             TO WK-C-CLAS-SEVERITY
151300         MOVE "Detached process via tmux"
151400             TO WK-C-CLAS-DESCRIPTION
151500         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
151600         MOVE "T1059"
151700             TO WK-C-CLAS-MITRE-IDS(1)
151800         GO TO C900-EXTRACT-TAGS
151900     END-IF
152000     MOVE ZERO TO WK-N-CMD-HIT
152100     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
152200             FOR ALL " AT ".
152300     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
152400             FOR ALL " ATQ ".
152500     IF WK-N-CMD-HIT > ZERO
152600         MOVE "execution"
152700             TO WK-C-CLAS-CATEGORY
152800         MOVE "medium"
152900             TO WK-C-CLAS-SEVERITY
153000         MOVE "Deferred execution via at/atq"
153100             TO WK-C-CLAS-DESCRIPTION
153200         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
153300         MOVE "T1053.002"
153400             TO WK-C-CLAS-MITRE-IDS(1)
153500         GO TO C900-EXTRACT-TAGS
153600     END-IF
153700     MOVE ZERO TO WK-N-CMD-HIT
153800     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
153900             FOR ALL "./".
154000     IF WK-N-CMD-HIT > ZERO
154100         MOVE "execution"
154200             TO WK-C-CLAS-CATEGORY
154300         MOVE "high"
154400             TO WK-C-CLAS-SEVERITY
154500         MOVE "Local script executed directly"
154600             TO WK-C-CLAS-DESCRIPTION
154700         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
154800         MOVE "T1059"
154900             TO WK-C-CLAS-MITRE-IDS(1)
155000         GO TO C900-EXTRACT-TAGS
155100     END-IF
155200
155300 C500-PERSISTENCE-RULES.
155400*    SOC121 - "CRONTAB -E", "CRONTAB " AND A BARE ">" WERE ALL      SOC121
155500*    TALLIED INTO ONE COUNTER - A REDIRECT CHARACTER ANYWHERE ON    SOC121
155600*    THE LINE WAS ENOUGH TO FIRE THIS RULE.  "CRONTAB -E" IS ITS    SOC121
155700*    OWN OR; "CRONTAB" PLUS ">" IS NOW A GENUINE AND.               SOC121
155800     MOVE ZERO TO WK-N-CMD-HIT
155900     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
156000             FOR ALL "CRONTAB -E".
156100     IF WK-N-CMD-HIT = ZERO
156200         INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
156300                 FOR ALL "CRONTAB ".
156400         IF WK-N-CMD-HIT > ZERO
156500             MOVE ZERO TO WK-N-CMD-HIT
156600             INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
156700                     FOR ALL ">".
156800         END-IF
156900     END-IF
157000     IF WK-N-CMD-HIT > ZERO
157100         MOVE "persist"
157200             TO WK-C-CLAS-CATEGORY
157300         MOVE "high"
157400             TO WK-C-CLAS-SEVERITY
157500         MOVE "Crontab edited or replaced"
157600             TO WK-C-CLAS-DESCRIPTION
157700         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
157800         MOVE "T1053.003"
157900             TO WK-C-CLAS-MITRE-IDS(1)
158000         GO TO C900-EXTRACT-TAGS
158100     END-IF
158200*    SOC121 - "ECHO" BY ITSELF USED TO SATISFY THIS RULE SINCE IT   SOC121
158300*    SHARED THE COUNTER WITH THE CRON-PATH LITERAL.                 SOC121
158400     MOVE ZERO TO WK-N-CMD-HIT
158500     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
158600             FOR ALL ">> /ETC/CRON".
158700     IF WK-N-CMD-HIT > ZERO
158800         MOVE ZERO TO WK-N-CMD-HIT
158900         INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
159000                 FOR ALL "ECHO".
159100     END-IF
159200     IF WK-N-CMD-HIT > ZERO
159300         MOVE "persist"
159400             TO WK-C-CLAS-CATEGORY
159500         MOVE "critical"
159600             TO WK-C-CLAS-SEVERITY
159700         MOVE "Cron drop-in file appended"
159800             TO WK-C-CLAS-DESCRIPTION
159900         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
160000         MOVE "T1053.003"
160100             TO WK-C-CLAS-MITRE-IDS(1)
160200         GO TO C900-EXTRACT-TAGS
160300     END-IF
160400     MOVE ZERO TO WK-N-CMD-HIT
160500     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
160600             FOR ALL "ECHO".
160700     IF WK-N-CMD-HIT > ZERO
160800         MOVE ZERO TO WK-N-CMD-HIT
160900         INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
161000                 FOR ALL ".BASHRC".
161100     END-IF
161200     IF WK-N-CMD-HIT > ZERO
161300         MOVE "persist"
161400             TO WK-C-CLAS-CATEGORY
161500         MOVE "high"
161600             TO WK-C-CLAS-SEVERITY
161700         MOVE "Shell rc file appended (bashrc)"
161800             TO WK-C-CLAS-DESCRIPTION
161900         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
162000         MOVE "T1546.004"
162100             TO WK-C-CLAS-MITRE-IDS(1)
162200         GO TO C900-EXTRACT-TAGS
162300     END-IF
162400     MOVE ZERO TO WK-N-CMD-HIT
162500     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
162600             FOR ALL "ECHO".
162700     IF WK-N-CMD-HIT > ZERO
162800         MOVE ZERO TO WK-N-CMD-HIT
162900         INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
163000                 FOR ALL ".PROFILE".
163100     END-IF
163200     IF WK-N-CMD-HIT > ZERO
163300         MOVE "persist"
163400             TO WK-C-CLAS-CATEGORY
163500         MOVE "high"
163600             TO WK-C-CLAS-SEVERITY
163700         MOVE "Shell rc file appended (profile)"
163800             TO WK-C-CLAS-DESCRIPTION
163900         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
164000         MOVE "T1546.004"
164100             TO WK-C-CLAS-MITRE-IDS(1)
164200         GO TO C900-EXTRACT-TAGS
164300     END-IF
164400     MOVE ZERO TO WK-N-CMD-HIT
164500     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
164600             FOR ALL "ECHO".
164700     IF WK-N-CMD-HIT > ZERO
164800         MOVE ZERO TO WK-N-CMD-HIT
164900         INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
165000                 FOR ALL "/ETC/RC.LOCAL".
165100     END-IF
165200     IF WK-N-CMD-HIT > ZERO
165300         MOVE "persist"
165400             TO WK-C-CLAS-CATEGORY
165500         MOVE "critical"
165600             TO WK-C-CLAS-SEVERITY
165700         MOVE "Boot-time init script appended"
165800             TO WK-C-CLAS-DESCRIPTION
165900         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
166000         MOVE "T1037.004"
166100             TO WK-C-CLAS-MITRE-IDS(1)
166200         GO TO C900-EXTRACT-TAGS
166300     END-IF
166400     MOVE ZERO TO WK-N-CMD-HIT
166500     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
166600             FOR ALL "ECHO".
166700     IF WK-N-CMD-HIT > ZERO
166800         MOVE ZERO TO WK-N-CMD-HIT
166900         INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
167000                 FOR ALL "AUTHORIZED_KEYS".
167100     END-IF
167200     IF WK-N-CMD-HIT > ZERO
167300         MOVE "persist"
167400             TO WK-C-CLAS-CATEGORY
167500         MOVE "critical"
167600             TO WK-C-CLAS-SEVERITY
167700         MOVE "SSH authorized-keys entry appended"
167800             TO WK-C-CLAS-DESCRIPTION
167900         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
168000         MOVE "T1098.004"
168100             TO WK-C-CLAS-MITRE-IDS(1)
168200         GO TO C900-EXTRACT-TAGS
168300     END-IF
168400     MOVE ZERO TO WK-N-CMD-HIT
168500     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
168600             FOR ALL "SYSTEMCTL ENABLE".
168700     IF WK-N-CMD-HIT > ZERO
168800         MOVE "persist"
168900             TO WK-C-CLAS-CATEGORY
169000         MOVE "high"
169100             TO WK-C-CLAS-SEVERITY
169200         MOVE "Service enabled at boot"
169300             TO WK-C-CLAS-DESCRIPTION
169400         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
169500         MOVE "T1543.002"
169600             TO WK-C-CLAS-MITRE-IDS(1)
169700         GO TO C900-EXTRACT-TAGS
169800     END-IF
169900*    SOC121 - A BARE " ON" ANYWHERE ON THE LINE USED TO BE ENOUGH   SOC121
170000*    TO FIRE THIS RULE ONCE IT SHARED THE COUNTER WITH CHKCONFIG.   SOC121
170100     MOVE ZERO TO WK-N-CMD-HIT
170200     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
170300             FOR ALL "CHKCONFIG".
170400     IF WK-N-CMD-HIT > ZERO
170500         MOVE ZERO TO WK-N-CMD-HIT
170600         INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
170700                 FOR ALL " ON".
170800     END-IF
170900     IF WK-N-CMD-HIT > ZERO
171000         MOVE "persist"
171100             TO WK-C-CLAS-CATEGORY
171200         MOVE "high"
171300             TO WK-C-CLAS-SEVERITY
171400         MOVE "Init service enabled at boot"
171500             TO WK-C-CLAS-DESCRIPTION
171600         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
171700         MOVE "T1543.002"
171800             TO WK-C-CLAS-MITRE-IDS(1)
171900         GO TO C900-EXTRACT-TAGS
172000     END-IF
172100     MOVE ZERO TO WK-N-CMD-HIT
172200     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
172300             FOR ALL "UPDATE-RC.D".
172400     IF WK-N-CMD-HIT > ZERO
172500         MOVE "persist"
172600             TO WK-C-CLAS-CATEGORY
172700         MOVE "high"
172800             TO WK-C-CLAS-SEVERITY
172900         MOVE "Init script registered"
173000             TO WK-C-CLAS-DESCRIPTION
173100         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
173200         MOVE "T1037"
173300             TO WK-C-CLAS-MITRE-IDS(1)
173400         GO TO C900-EXTRACT-TAGS
173500     END-IF
173600     MOVE ZERO TO WK-N-CMD-HIT
173700     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
173800             FOR ALL "USERADD".
173900     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
174000             FOR ALL "ADDUSER".
174100     IF WK-N-CMD-HIT > ZERO
174200         MOVE "persist"
174300             TO WK-C-CLAS-CATEGORY
174400         MOVE "critical"
174500             TO WK-C-CLAS-SEVERITY
174600         MOVE "Operating-system account created"
174700             TO WK-C-CLAS-DESCRIPTION
174800         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
174900         MOVE "T1136.001"
175000             TO WK-C-CLAS-MITRE-IDS(1)
175100         GO TO C900-EXTRACT-TAGS
175200     END-IF
175300*    SOC121 - USERMOD, -AG AND SUDO WERE TALLIED INTO ONE COUNTER   SOC121
175400*    SO A PLAIN "sudo apt-get update -y" HIT THIS RULE ON THE BARE  SOC121
175500*    WORD "SUDO" ALONE, AHEAD OF THE CORRECT PRIVESC RULE FURTHER   SOC121
175600*    DOWN IN C600.  REWORKED TO TEST EACH ANCHOR ONLY AFTER THE     SOC121
175700*    ONE BEFORE IT HAS ALREADY BEEN CONFIRMED PRESENT - THE SAME    SOC121
175800*    FIND-THEN-SEARCH-ON STYLE SOCVBOT USES FOR ITS SIGNATURE       SOC121
175900*    CHECKS - SO ALL THREE TOKENS MUST CO-OCCUR.                    SOC121
176000     MOVE ZERO TO WK-N-CMD-HIT
176100     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
176200             FOR ALL "USERMOD".
176300     IF WK-N-CMD-HIT > ZERO
176400         MOVE ZERO TO WK-N-CMD-HIT
176500         INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
176600                 FOR ALL "-AG".
176700         IF WK-N-CMD-HIT > ZERO
176800             MOVE ZERO TO WK-N-CMD-HIT
176900             INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
177000                     FOR ALL "SUDO".
177100         END-IF
177200     END-IF
177300     IF WK-N-CMD-HIT > ZERO
177400         MOVE "persist"
177500             TO WK-C-CLAS-CATEGORY
177600         MOVE "critical"
177700             TO WK-C-CLAS-SEVERITY
177800         MOVE "Account added to sudo group"
177900             TO WK-C-CLAS-DESCRIPTION
178000         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
178100         MOVE "T1098"
178200             TO WK-C-CLAS-MITRE-IDS(1)
178300         GO TO C900-EXTRACT-TAGS
178400     END-IF
178500     MOVE ZERO TO WK-N-CMD-HIT
178600     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
178700             FOR ALL "PASSWD".
178800     IF WK-N-CMD-HIT > ZERO
178900         MOVE "persist"
179000             TO WK-C-CLAS-CATEGORY
179100         MOVE "high"
179200             TO WK-C-CLAS-SEVERITY
179300         MOVE "Account password changed"
179400             TO WK-C-CLAS-DESCRIPTION
179500         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
179600         MOVE "T1098"
179700             TO WK-C-CLAS-MITRE-IDS(1)
179800         GO TO C900-EXTRACT-TAGS
179900     END-IF
180000*    SOC121 - ECHO AND /ETC/SUDOERS WERE TALLIED INTO ONE COUNTER,  SOC121
180100*    SO A BARE "ECHO" ON THE LINE ALONE FIRED THIS RULE.  NOW       SOC121
180200*    /ETC/SUDOERS IS ONLY CHECKED ONCE ECHO IS CONFIRMED PRESENT.   SOC121
180300     MOVE ZERO TO WK-N-CMD-HIT
180400     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
180500             FOR ALL "ECHO".
180600     IF WK-N-CMD-HIT > ZERO
180700         MOVE ZERO TO WK-N-CMD-HIT
180800         INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
180900                 FOR ALL "/ETC/SUDOERS".
181000     END-IF
181100     IF WK-N-CMD-HIT > ZERO
181200         MOVE "persist"
181300             TO WK-C-CLAS-CATEGORY
181400         MOVE "critical"
181500             TO WK-C-CLAS-SEVERITY
181600         MOVE "Sudoers file appended"
181700             TO WK-C-CLAS-DESCRIPTION
181800         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
181900         MOVE "T1548.003"
182000             TO WK-C-CLAS-MITRE-IDS(1)
182100         GO TO C900-EXTRACT-TAGS
182200     END-IF
182300     MOVE ZERO TO WK-N-CMD-HIT
182400     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
182500             FOR ALL "VISUDO".
182600     IF WK-N-CMD-HIT > ZERO
182700         MOVE "persist"
182800             TO WK-C-CLAS-CATEGORY
182900         MOVE "high"
183000             TO WK-C-CLAS-SEVERITY
183100         MOVE "Sudoers file edited via visudo"
183200             TO WK-C-CLAS-DESCRIPTION
183300         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
183400         MOVE "T1548.003"
183500             TO WK-C-CLAS-MITRE-IDS(1)
183600         GO TO C900-EXTRACT-TAGS
183700     END-IF
183800*    SOC121 - SED, -I AND SSHD_CONFIG WERE TALLIED INTO ONE         SOC121
183900*    COUNTER, SO A BARE "SED" HIT THIS CRITICAL RULE.  NOW EACH     SOC121
184000*    SUCCEEDING ANCHOR IS ONLY TESTED AFTER THE ONE BEFORE IT.      SOC121
184100     MOVE ZERO TO WK-N-CMD-HIT
184200     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
184300             FOR ALL "SED".
184400     IF WK-N-CMD-HIT > ZERO
184500         MOVE ZERO TO WK-N-CMD-HIT
184600         INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
184700                 FOR ALL "-I".
184800         IF WK-N-CMD-HIT > ZERO
184900             MOVE ZERO TO WK-N-CMD-HIT
185000             INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
185100                     FOR ALL "SSHD_CONFIG".
185200         END-IF
185300     END-IF
185400     IF WK-N-CMD-HIT > ZERO
185500         MOVE "persist"
185600             TO WK-C-CLAS-CATEGORY
185700         MOVE "critical"
185800             TO WK-C-CLAS-SEVERITY
185900         MOVE "SSHD configuration edited in place"
186000             TO WK-C-CLAS-DESCRIPTION
186100         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
186200         MOVE "T1098"
186300             TO WK-C-CLAS-MITRE-IDS(1)
186400         GO TO C900-EXTRACT-TAGS
186500     END-IF
186600
186700 C600-PRIVESC-RULES.
186800     MOVE ZERO TO WK-N-CMD-HIT
186900     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
187000             FOR ALL "SUDO ".
187100     IF WK-N-CMD-HIT > ZERO
187200         MOVE "privesc"
187300             TO WK-C-CLAS-CATEGORY
187400         MOVE "medium"
187500             TO WK-C-CLAS-SEVERITY
187600         MOVE "Command run under sudo"
187700             TO WK-C-CLAS-DESCRIPTION
187800         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
187900         MOVE "T1548.003"
188000             TO WK-C-CLAS-MITRE-IDS(1)
188100         GO TO C900-EXTRACT-TAGS
188200     END-IF
188300     MOVE ZERO TO WK-N-CMD-HIT
188400     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
188500             FOR ALL " SU ".
188600     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
188700             FOR ALL "SU ROOT".
188800     IF WK-N-CMD-HIT > ZERO
188900         MOVE "privesc"
189000             TO WK-C-CLAS-CATEGORY
189100         MOVE "high"
189200             TO WK-C-CLAS-SEVERITY
189300         MOVE "Switch to another user account"
189400             TO WK-C-CLAS-DESCRIPTION
189500         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
189600         MOVE "T1548"
189700             TO WK-C-CLAS-MITRE-IDS(1)
189800         GO TO C900-EXTRACT-TAGS
189900     END-IF
190000     MOVE ZERO TO WK-N-CMD-HIT
190100     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
190200             FOR ALL "SUDO -I".
190300     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
190400             FOR ALL "SUDO SU".
190500     IF WK-N-CMD-HIT > ZERO
190600         MOVE "privesc"
190700             TO WK-C-CLAS-CATEGORY
190800         MOVE "high"
190900             TO WK-C-CLAS-SEVERITY
191000         MOVE "Interactive root shell via sudo"
191100             TO WK-C-CLAS-DESCRIPTION
191200         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
191300         MOVE "T1548.003"
191400             TO WK-C-CLAS-MITRE-IDS(1)
191500         GO TO C900-EXTRACT-TAGS
191600     END-IF
191700     MOVE ZERO TO WK-N-CMD-HIT
191800     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
191900             FOR ALL "SUID".
192000     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
192100             FOR ALL "SGID".
192200     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
192300             FOR ALL "-PERM".
192400     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
192500             FOR ALL "4000".
192600     IF WK-N-CMD-HIT > ZERO
192700         MOVE "privesc"
192800             TO WK-C-CLAS-CATEGORY
192900         MOVE "high"
193000             TO WK-C-CLAS-SEVERITY
193100         MOVE "Setuid/setgid bit search"
193200             TO WK-C-CLAS-DESCRIPTION
193300         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
193400         MOVE "T1548.001"
193500             TO WK-C-CLAS-MITRE-IDS(1)
193600         GO TO C900-EXTRACT-TAGS
193700     END-IF
193800     MOVE ZERO TO WK-N-CMD-HIT
193900     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
194000             FOR ALL "CAPABILITIES".
194100     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
194200             FOR ALL "GETCAP".
194300     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
194400             FOR ALL "SETCAP".
194500     IF WK-N-CMD-HIT > ZERO
194600         MOVE "privesc"
194700             TO WK-C-CLAS-CATEGORY
194800         MOVE "high"
194900             TO WK-C-CLAS-SEVERITY
195000         MOVE "Linux capabilities queried or set"
195100             TO WK-C-CLAS-DESCRIPTION
195200         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
195300         MOVE "T1548"
195400             TO WK-C-CLAS-MITRE-IDS(1)
195500         GO TO C900-EXTRACT-TAGS
195600     END-IF
195700     MOVE ZERO TO WK-N-CMD-HIT
195800     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
195900             FOR ALL "LD_PRELOAD".
196000     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
196100             FOR ALL "LD_LIBRARY_PATH".
196200     IF WK-N-CMD-HIT > ZERO
196300         MOVE "privesc"
196400             TO WK-C-CLAS-CATEGORY
196500         MOVE "critical"
196600             TO WK-C-CLAS-SEVERITY
196700         MOVE "Dynamic linker preload hijack"
196800             TO WK-C-CLAS-DESCRIPTION
196900         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
197000         MOVE "T1574.006"
197100             TO WK-C-CLAS-MITRE-IDS(1)
197200         GO TO C900-EXTRACT-TAGS
197300     END-IF
197400     MOVE ZERO TO WK-N-CMD-HIT
197500     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
197600             FOR ALL "PKEXEC".
197700     IF WK-N-CMD-HIT > ZERO
197800         MOVE "privesc"
197900             TO WK-C-CLAS-CATEGORY
198000         MOVE "high"
198100             TO WK-C-CLAS-SEVERITY
198200         MOVE "Policykit helper invoked"
198300             TO WK-C-CLAS-DESCRIPTION
198400         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
198500         MOVE "T1548"
198600             TO WK-C-CLAS-MITRE-IDS(1)
198700         GO TO C900-EXTRACT-TAGS
198800     END-IF
198900     MOVE ZERO TO WK-N-CMD-HIT
199000     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
199100             FOR ALL "DIRTYCOW".
199200     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
199300             FOR ALL "DIRTY_COW".
199400     IF WK-N-CMD-HIT > ZERO
199500         MOVE "privesc"
199600             TO WK-C-CLAS-CATEGORY
199700         MOVE "critical"
199800             TO WK-C-CLAS-SEVERITY
199900         MOVE "Dirty COW kernel exploit referenced"
200000             TO WK-C-CLAS-DESCRIPTION
200100         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
200200         MOVE "T1068"
200300             TO WK-C-CLAS-MITRE-IDS(1)
200400         GO TO C900-EXTRACT-TAGS
200500     END-IF
200600
200700 C700-EVASION-RULES.
200800     MOVE ZERO TO WK-N-CMD-HIT
200900     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
201000             FOR ALL "RM -RF /VAR/LOG".
201100     IF WK-N-CMD-HIT > ZERO
201200         MOVE "evasion"
201300             TO WK-C-CLAS-CATEGORY
201400         MOVE "critical"
201500             TO WK-C-CLAS-SEVERITY
201600         MOVE "System log directory wiped"
201700             TO WK-C-CLAS-DESCRIPTION
201800         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
201900         MOVE "T1070.002"
202000             TO WK-C-CLAS-MITRE-IDS(1)
202100         GO TO C900-EXTRACT-TAGS
202200     END-IF
202300*    SOC121 - RM AND .BASH_HISTORY WERE TALLIED INTO ONE COUNTER,   SOC121
202400*    SO ANY BARE "RM " HIT THIS RULE.  NOW .BASH_HISTORY IS ONLY    SOC121
202500*    CHECKED ONCE RM IS CONFIRMED PRESENT.                         SOC121
202600     MOVE ZERO TO WK-N-CMD-HIT
202700     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
202800             FOR ALL "RM ".
202900     IF WK-N-CMD-HIT > ZERO
203000         MOVE ZERO TO WK-N-CMD-HIT
203100         INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
203200                 FOR ALL ".BASH_HISTORY".
203300     END-IF
203400     IF WK-N-CMD-HIT > ZERO
203500         MOVE "evasion"
203600             TO WK-C-CLAS-CATEGORY
203700         MOVE "high"
203800             TO WK-C-CLAS-SEVERITY
203900         MOVE "Shell history file deleted"
204000             TO WK-C-CLAS-DESCRIPTION
204100         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
204200         MOVE "T1070.003"
204300             TO WK-C-CLAS-MITRE-IDS(1)
204400         GO TO C900-EXTRACT-TAGS
204500     END-IF
204600     MOVE ZERO TO WK-N-CMD-HIT
204700     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
204800             FOR ALL "HISTORY -C".
204900     IF WK-N-CMD-HIT > ZERO
205000         MOVE "evasion"
205100             TO WK-C-CLAS-CATEGORY
205200         MOVE "high"
205300             TO WK-C-CLAS-SEVERITY
205400         MOVE "Shell history cleared"
205500             TO WK-C-CLAS-DESCRIPTION
205600         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
205700         MOVE "T1070.003"
205800             TO WK-C-CLAS-MITRE-IDS(1)
205900         GO TO C900-EXTRACT-TAGS
206000     END-IF
206100     MOVE ZERO TO WK-N-CMD-HIT
206200     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
206300             FOR ALL "UNSET HISTFILE".
206400     IF WK-N-CMD-HIT > ZERO
206500         MOVE "evasion"
206600             TO WK-C-CLAS-CATEGORY
206700         MOVE "high"
206800             TO WK-C-CLAS-SEVERITY
206900         MOVE "History file variable unset"
207000             TO WK-C-CLAS-DESCRIPTION
207100         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
207200         MOVE "T1070.003"
207300             TO WK-C-CLAS-MITRE-IDS(1)
207400         GO TO C900-EXTRACT-TAGS
207500     END-IF
207600     MOVE ZERO TO WK-N-CMD-HIT
207700     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
207800             FOR ALL "HISTSIZE=0".
207900     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
208000             FOR ALL "HISTFILESIZE=0".
208100     IF WK-N-CMD-HIT > ZERO
208200         MOVE "evasion"
208300             TO WK-C-CLAS-CATEGORY
208400         MOVE "high"
208500             TO WK-C-CLAS-SEVERITY
208600         MOVE "History size forced to zero"
208700             TO WK-C-CLAS-DESCRIPTION
208800         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
208900         MOVE "T1070.003"
209000             TO WK-C-CLAS-MITRE-IDS(1)
209100         GO TO C900-EXTRACT-TAGS
209200     END-IF
209300     MOVE ZERO TO WK-N-CMD-HIT
209400     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
209500             FOR ALL "SHRED".
209600     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
209700             FOR ALL "WIPE".
209800     IF WK-N-CMD-HIT > ZERO
209900         MOVE "evasion"
210000             TO WK-C-CLAS-CATEGORY
210100         MOVE "high"
210200             TO WK-C-CLAS-SEVERITY
210300         MOVE "Secure file deletion tool invoked"
210400             TO WK-C-CLAS-DESCRIPTION
210500         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
210600         MOVE "T1070.004"
210700             TO WK-C-CLAS-MITRE-IDS(1)
210800         GO TO C900-EXTRACT-TAGS
210900     END-IF
211000     MOVE ZERO TO WK-N-CMD-HIT
211100     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
211200             FOR ALL "TOUCH -T".
211300     IF WK-N-CMD-HIT > ZERO
211400         MOVE "evasion"
211500             TO WK-C-CLAS-CATEGORY
211600         MOVE "medium"
211700             TO WK-C-CLAS-SEVERITY
211800         MOVE "File timestamp forged"
211900             TO WK-C-CLAS-DESCRIPTION
212000         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
212100         MOVE "T1070.006"
212200             TO WK-C-CLAS-MITRE-IDS(1)
212300         GO TO C900-EXTRACT-TAGS
212400     END-IF
212500     MOVE ZERO TO WK-N-CMD-HIT
212600     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
212700             FOR ALL "CHATTR +I".
212800     IF WK-N-CMD-HIT > ZERO
212900         MOVE "evasion"
213000             TO WK-C-CLAS-CATEGORY
213100         MOVE "high"
213200             TO WK-C-CLAS-SEVERITY
213300         MOVE "Immutable attribute set on a file"
213400             TO WK-C-CLAS-DESCRIPTION
213500         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
213600         MOVE "T1222"
213700             TO WK-C-CLAS-MITRE-IDS(1)
213800         GO TO C900-EXTRACT-TAGS
213900     END-IF
214000     MOVE ZERO TO WK-N-CMD-HIT
214100     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
214200             FOR ALL "IPTABLES -F".
214300     IF WK-N-CMD-HIT > ZERO
214400         MOVE "evasion"
214500             TO WK-C-CLAS-CATEGORY
214600         MOVE "high"
214700             TO WK-C-CLAS-SEVERITY
214800         MOVE "Firewall rules flushed"
214900             TO WK-C-CLAS-DESCRIPTION
215000         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
215100         MOVE "T1562.004"
215200             TO WK-C-CLAS-MITRE-IDS(1)
215300         GO TO C900-EXTRACT-TAGS
215400     END-IF
215500     MOVE ZERO TO WK-N-CMD-HIT
215600     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
215700             FOR ALL "SETENFORCE 0".
215800     IF WK-N-CMD-HIT > ZERO
215900         MOVE "evasion"
216000             TO WK-C-CLAS-CATEGORY
216100         MOVE "high"
216200             TO WK-C-CLAS-SEVERITY
216300         MOVE "SELinux enforcement disabled"
216400             TO WK-C-CLAS-DESCRIPTION
216500         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
216600         MOVE "T1562.001"
216700             TO WK-C-CLAS-MITRE-IDS(1)
216800         GO TO C900-EXTRACT-TAGS
216900     END-IF
217000*    SOC121 - SYSTEMCTL STOP AND FIREWALL WERE TALLIED INTO ONE     SOC121
217100*    COUNTER, SO ANY "SYSTEMCTL STOP" HIT THIS RULE REGARDLESS OF   SOC121
217200*    WHAT SERVICE WAS STOPPED.  FIREWALL IS NOW CHECKED ONLY AFTER  SOC121
217300*    SYSTEMCTL STOP IS CONFIRMED PRESENT.                          SOC121
217400     MOVE ZERO TO WK-N-CMD-HIT
217500     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
217600             FOR ALL "SYSTEMCTL STOP".
217700     IF WK-N-CMD-HIT > ZERO
217800         MOVE ZERO TO WK-N-CMD-HIT
217900         INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
218000                 FOR ALL "FIREWALL".
218100     END-IF
218200     IF WK-N-CMD-HIT > ZERO
218300         MOVE "evasion"
218400             TO WK-C-CLAS-CATEGORY
218500         MOVE "high"
218600             TO WK-C-CLAS-SEVERITY
218700         MOVE "Host firewall service stopped"
218800             TO WK-C-CLAS-DESCRIPTION
218900         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
219000         MOVE "T1562.004"
219100             TO WK-C-CLAS-MITRE-IDS(1)
219200         GO TO C900-EXTRACT-TAGS
219300     END-IF
219400*    SOC121 - KILLALL, AV AND ANTIVIRUS WERE TALLIED INTO ONE       SOC121
219500*    COUNTER, SO A BARE "AV" SUBSTRING (E.G. INSIDE "SAVE" OR       SOC121
219600*    "AVAILABLE") WAS ENOUGH TO FIRE THIS CRITICAL RULE.  REWORKED  SOC121
219700*    TO "KILLALL...AV" OR "ANTIVIRUS" PER SPEC.                    SOC121
219800     MOVE ZERO TO WK-N-CMD-HIT
219900     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
220000             FOR ALL "KILLALL".
220100     IF WK-N-CMD-HIT > ZERO
220200         MOVE ZERO TO WK-N-CMD-HIT
220300         INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
220400                 FOR ALL "AV".
220500     END-IF
220600     IF WK-N-CMD-HIT = ZERO
220700         INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
220800                 FOR ALL "ANTIVIRUS".
220900     END-IF
221000     IF WK-N-CMD-HIT > ZERO
221100         MOVE "evasion"
221200             TO WK-C-CLAS-CATEGORY
221300         MOVE "critical"
221400             TO WK-C-CLAS-SEVERITY
221500         MOVE "Security/antivirus process killed"
221600             TO WK-C-CLAS-DESCRIPTION
221700         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
221800         MOVE "T1562.001"
221900             TO WK-C-CLAS-MITRE-IDS(1)
222000         GO TO C900-EXTRACT-TAGS
222100     END-IF
222200     MOVE ZERO TO WK-N-CMD-HIT
222300     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
222400             FOR ALL "BASE64 -D".
222500     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
222600             FOR ALL "BASE64 --DECODE".
222700     IF WK-N-CMD-HIT > ZERO
222800         MOVE "evasion"
222900             TO WK-C-CLAS-CATEGORY
223000         MOVE "medium"
223100             TO WK-C-CLAS-SEVERITY
223200         MOVE "Base64 payload decoded"
223300             TO WK-C-CLAS-DESCRIPTION
223400         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
223500         MOVE "T1140"
223600             TO WK-C-CLAS-MITRE-IDS(1)
223700         GO TO C900-EXTRACT-TAGS
223800     END-IF
223900     MOVE ZERO TO WK-N-CMD-HIT
224000     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
224100             FOR ALL "GUNZIP".
224200     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
224300             FOR ALL "BUNZIP2".
224400     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
224500             FOR ALL "XZ -D".
224600     IF WK-N-CMD-HIT > ZERO
224700         MOVE "evasion"
224800             TO WK-C-CLAS-CATEGORY
224900         MOVE "low"
225000             TO WK-C-CLAS-SEVERITY
225100         MOVE "Compressed payload decoded"
225200             TO WK-C-CLAS-DESCRIPTION
225300         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
225400         MOVE "T1140"
225500             TO WK-C-CLAS-MITRE-IDS(1)
225600         GO TO C900-EXTRACT-TAGS
225700     END-IF
225800
225900 C800-LATERAL-RULES.
226000*    SOC121 - THE OLD "SSH ...@" LITERAL NEVER MATCHES THE PADDED   SOC121
226100*    COMMAND TEXT, SO THIS RULE WAS A DEAD LETTER AND THE BARE      SOC121
226200*    "SSH" CATCH-ALL RIGHT BELOW IT FIRED ON ANY HIT CONTAINING     SOC121
226300*    SSH, INCLUDING SSH-KEYGEN AND SSHPASS.  COLLAPSED TO ONE       SOC121
226400*    GENUINE RULE REQUIRING SSH AND AN "@" (USER@HOST) TOGETHER.    SOC121
226500     MOVE ZERO TO WK-N-CMD-HIT
226600     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
226700             FOR ALL "SSH".
226800     IF WK-N-CMD-HIT > ZERO
226900         MOVE ZERO TO WK-N-CMD-HIT
227000         INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
227100                 FOR ALL "@".
227200     END-IF
227300     IF WK-N-CMD-HIT > ZERO
227400         MOVE "lateral"
227500             TO WK-C-CLAS-CATEGORY
227600         MOVE "high"
227700             TO WK-C-CLAS-SEVERITY
227800         MOVE "Outbound SSH connection"
227900             TO WK-C-CLAS-DESCRIPTION
228000         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
228100         MOVE "T1021.004"
228200             TO WK-C-CLAS-MITRE-IDS(1)
228300         GO TO C900-EXTRACT-TAGS
228400     END-IF
228500     MOVE ZERO TO WK-N-CMD-HIT
228600     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
228700             FOR ALL "SSHPASS".
228800     IF WK-N-CMD-HIT > ZERO
228900         MOVE "lateral"
229000             TO WK-C-CLAS-CATEGORY
229100         MOVE "high"
229200             TO WK-C-CLAS-SEVERITY
229300         MOVE "Non-interactive SSH login helper used"
229400             TO WK-C-CLAS-DESCRIPTION
229500         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
229600         MOVE "T1021.004"
229700             TO WK-C-CLAS-MITRE-IDS(1)
229800         GO TO C900-EXTRACT-TAGS
229900     END-IF
230000     MOVE ZERO TO WK-N-CMD-HIT
230100     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
230200             FOR ALL "PSEXEC".
230300     IF WK-N-CMD-HIT > ZERO
230400         MOVE "lateral"
230500             TO WK-C-CLAS-CATEGORY
230600         MOVE "critical"
230700             TO WK-C-CLAS-SEVERITY
230800         MOVE "Remote command execution via psexec"
230900             TO WK-C-CLAS-DESCRIPTION
231000         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
231100         MOVE "T1021.002"
231200             TO WK-C-CLAS-MITRE-IDS(1)
231300         GO TO C900-EXTRACT-TAGS
231400     END-IF
231500     MOVE ZERO TO WK-N-CMD-HIT
231600     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
231700             FOR ALL "WINEXE".
231800     IF WK-N-CMD-HIT > ZERO
231900         MOVE "lateral"
232000             TO WK-C-CLAS-CATEGORY
232100         MOVE "critical"
232200             TO WK-C-CLAS-SEVERITY
232300         MOVE "Remote command execution via winexe"
232400             TO WK-C-CLAS-DESCRIPTION
232500         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
232600         MOVE "T1021.002"
232700             TO WK-C-CLAS-MITRE-IDS(1)
232800         GO TO C900-EXTRACT-TAGS
232900     END-IF
233000     MOVE ZERO TO WK-N-CMD-HIT
233100     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
233200             FOR ALL "RDP".
233300     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
233400             FOR ALL "RDESKTOP".
233500     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
233600             FOR ALL "XFREERDP".
233700     IF WK-N-CMD-HIT > ZERO
233800         MOVE "lateral"
233900             TO WK-C-CLAS-CATEGORY
234000         MOVE "high"
234100             TO WK-C-CLAS-SEVERITY
234200         MOVE "RDP client session started"
234300             TO WK-C-CLAS-DESCRIPTION
234400         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
234500         MOVE "T1021.001"
234600             TO WK-C-CLAS-MITRE-IDS(1)
234700         GO TO C900-EXTRACT-TAGS
234800     END-IF
234900*    SOC121 - SMB, MOUNT AND CIFS WERE TALLIED INTO ONE COUNTER, SO SOC121
235000*    ANY ONE OF THE THREE WORDS ALONE FIRED THIS RULE.  SPEC CALLS  SOC121
235100*    FOR "SMB...MOUNT" OR "MOUNT...CIFS" - REWORKED AS SUCH.        SOC121
235200     MOVE ZERO TO WK-N-CMD-HIT
235300     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
235400             FOR ALL "SMB".
235500     IF WK-N-CMD-HIT > ZERO
235600         MOVE ZERO TO WK-N-CMD-HIT
235700         INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
235800                 FOR ALL "MOUNT".
235900     END-IF
236000     IF WK-N-CMD-HIT = ZERO
236100         MOVE ZERO TO WK-N-CMD-HIT
236200         INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
236300                 FOR ALL "MOUNT".
236400         IF WK-N-CMD-HIT > ZERO
236500             MOVE ZERO TO WK-N-CMD-HIT
236600             INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
236700                     FOR ALL "CIFS".
236800         END-IF
236900     END-IF
237000     IF WK-N-CMD-HIT > ZERO
237100         MOVE "lateral"
237200             TO WK-C-CLAS-CATEGORY
237300         MOVE "high"
237400             TO WK-C-CLAS-SEVERITY
237500         MOVE "SMB share mounted"
237600             TO WK-C-CLAS-DESCRIPTION
237700         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
237800         MOVE "T1021.002"
237900             TO WK-C-CLAS-MITRE-IDS(1)
238000         GO TO C900-EXTRACT-TAGS
238100     END-IF
238200     MOVE ZERO TO WK-N-CMD-HIT
238300     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
238400             FOR ALL "WMIC".
238500     IF WK-N-CMD-HIT > ZERO
238600         MOVE "lateral"
238700             TO WK-C-CLAS-CATEGORY
238800         MOVE "high"
238900             TO WK-C-CLAS-SEVERITY
239000         MOVE "Remote management via WMIC"
239100             TO WK-C-CLAS-DESCRIPTION
239200         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
239300         MOVE "T1021.006"
239400             TO WK-C-CLAS-MITRE-IDS(1)
239500         GO TO C900-EXTRACT-TAGS
239600     END-IF
239700
239800 D100-EXFIL-RULES.
239900*    SOC121 - ALL SIX RULES BELOW TALLIED EVERY LITERAL OF THE      SOC121
240000*    RULE INTO ONE SHARED COUNTER, SO A SINGLE WORD ANYWHERE ON     SOC121
240100*    THE COMMAND LINE (A LONE PIPE CHARACTER IN THE WORST CASE)     SOC121
240200*    WAS ENOUGH TO FIRE A CRITICAL EXFIL HIT.  REWORKED SO ONLY     SOC121
240300*    THE SAME CO-OCCURRENCE THE SPEC DESCRIBES CAN FIRE EACH RULE,  SOC121
240400*    AND THE NET-TOOL CHECKS THE SPEC CALLS FOR BUT THE OLD CODE    SOC121
240500*    NEVER TESTED AT ALL ARE NOW ACTUALLY CHECKED.                  SOC121
240600     MOVE ZERO TO WK-N-CMD-HIT
240700     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
240800             FOR ALL "TAR".
240900     IF WK-N-CMD-HIT > ZERO
241000         MOVE ZERO TO WK-N-CMD-HIT
241100         INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
241200                 FOR ALL "CZF".
241300     END-IF
241400     IF WK-N-CMD-HIT > ZERO
241500         MOVE ZERO TO WK-N-CMD-HIT
241600         INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
241700                 FOR ALL "|".
241800     END-IF
241900     IF WK-N-CMD-HIT > ZERO
242000         MOVE ZERO TO WK-N-CMD-HIT
242100         INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
242200                 FOR ALL "CURL".
242300         INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
242400                 FOR ALL "NC ".
242500         INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
242600                 FOR ALL "SSH".
242700     END-IF
242800     IF WK-N-CMD-HIT > ZERO
242900         MOVE "exfil"
243000             TO WK-C-CLAS-CATEGORY
243100         MOVE "critical"
243200             TO WK-C-CLAS-SEVERITY
243300         MOVE "Archive built and piped to net tool"
243400             TO WK-C-CLAS-DESCRIPTION
243500         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
243600         MOVE "T1048"
243700             TO WK-C-CLAS-MITRE-IDS(1)
243800         GO TO C900-EXTRACT-TAGS
243900     END-IF
244000     MOVE ZERO TO WK-N-CMD-HIT
244100     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
244200             FOR ALL "ZIP -R".
244300     IF WK-N-CMD-HIT > ZERO
244400         MOVE ZERO TO WK-N-CMD-HIT
244500         INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
244600                 FOR ALL "|".
244700     END-IF
244800     IF WK-N-CMD-HIT > ZERO
244900         MOVE "exfil"
245000             TO WK-C-CLAS-CATEGORY
245100         MOVE "high"
245200             TO WK-C-CLAS-SEVERITY
245300         MOVE "Zip archive piped onward"
245400             TO WK-C-CLAS-DESCRIPTION
245500         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
245600         MOVE "T1048"
245700             TO WK-C-CLAS-MITRE-IDS(1)
245800         GO TO C900-EXTRACT-TAGS
245900     END-IF
246000     MOVE ZERO TO WK-N-CMD-HIT
246100     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
246200             FOR ALL "CAT ".
246300     IF WK-N-CMD-HIT > ZERO
246400         MOVE ZERO TO WK-N-CMD-HIT
246500         INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
246600                 FOR ALL "|".
246700     END-IF
246800     IF WK-N-CMD-HIT > ZERO
246900         MOVE ZERO TO WK-N-CMD-HIT
247000         INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
247100                 FOR ALL "NC ".
247200         INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
247300                 FOR ALL "CURL".
247400         INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
247500                 FOR ALL "WGET".
247600     END-IF
247700     IF WK-N-CMD-HIT > ZERO
247800         MOVE "exfil"
247900             TO WK-C-CLAS-CATEGORY
248000         MOVE "high"
248100             TO WK-C-CLAS-SEVERITY
248200         MOVE "File contents piped to a network tool"
248300             TO WK-C-CLAS-DESCRIPTION
248400         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
248500         MOVE "T1048"
248600             TO WK-C-CLAS-MITRE-IDS(1)
248700         GO TO C900-EXTRACT-TAGS
248800     END-IF
248900     MOVE ZERO TO WK-N-CMD-HIT
249000     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
249100             FOR ALL "CURL".
249200     IF WK-N-CMD-HIT > ZERO
249300         MOVE ZERO TO WK-N-CMD-HIT
249400         INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
249500                 FOR ALL "-D @".
249600     END-IF
249700     IF WK-N-CMD-HIT = ZERO
249800         MOVE ZERO TO WK-N-CMD-HIT
249900         INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
250000                 FOR ALL "CURL".
250100         IF WK-N-CMD-HIT > ZERO
250200             MOVE ZERO TO WK-N-CMD-HIT
250300             INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
250400                     FOR ALL "--DATA".
250500         END-IF
250600         IF WK-N-CMD-HIT > ZERO
250700             MOVE ZERO TO WK-N-CMD-HIT
250800             INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
250900                     FOR ALL "@".
251000         END-IF
251100     END-IF
251200     IF WK-N-CMD-HIT > ZERO
251300         MOVE "exfil"
251400             TO WK-C-CLAS-CATEGORY
251500         MOVE "high"
251600             TO WK-C-CLAS-SEVERITY
251700         MOVE "Data posted via curl"
251800             TO WK-C-CLAS-DESCRIPTION
251900         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
252000         MOVE "T1048"
252100             TO WK-C-CLAS-MITRE-IDS(1)
252200         GO TO C900-EXTRACT-TAGS
252300     END-IF
252400     MOVE ZERO TO WK-N-CMD-HIT
252500     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
252600             FOR ALL "SENDMAIL".
252700     IF WK-N-CMD-HIT = ZERO
252800         INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
252900                 FOR ALL "MAIL ".
253000         IF WK-N-CMD-HIT > ZERO
253100             MOVE ZERO TO WK-N-CMD-HIT
253200             INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
253300                     FOR ALL "<".
253400         END-IF
253500     END-IF
253600     IF WK-N-CMD-HIT > ZERO
253700         MOVE "exfil"
253800             TO WK-C-CLAS-CATEGORY
253900         MOVE "medium"
254000             TO WK-C-CLAS-SEVERITY
254100         MOVE "Data exfiltrated via mail"
254200             TO WK-C-CLAS-DESCRIPTION
254300         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
254400         MOVE "T1048.003"
254500             TO WK-C-CLAS-MITRE-IDS(1)
254600         GO TO C900-EXTRACT-TAGS
254700     END-IF
254800     MOVE ZERO TO WK-N-CMD-HIT
254900     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
255000             FOR ALL "DNS".
255100     IF WK-N-CMD-HIT > ZERO
255200         MOVE ZERO TO WK-N-CMD-HIT
255300         INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
255400                 FOR ALL "TXT".
255500     END-IF
255600     IF WK-N-CMD-HIT > ZERO
255700         MOVE ZERO TO WK-N-CMD-HIT
255800         INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
255900                 FOR ALL "RECORD".
256000     END-IF
256100     IF WK-N-CMD-HIT = ZERO
256200         MOVE ZERO TO WK-N-CMD-HIT
256300         INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
256400                 FOR ALL "NSLOOKUP".
256500         IF WK-N-CMD-HIT > ZERO
256600             MOVE ZERO TO WK-N-CMD-HIT
256700             INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
256800                     FOR ALL "-TYPE=TXT".
256900         END-IF
257000     END-IF
257100     IF WK-N-CMD-HIT > ZERO
257200         MOVE "exfil"
257300             TO WK-C-CLAS-CATEGORY
257400         MOVE "high"
257500             TO WK-C-CLAS-SEVERITY
257600         MOVE "Data exfiltrated via DNS TXT records"
257700             TO WK-C-CLAS-DESCRIPTION
257800         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
257900         MOVE "T1048.003"
258000             TO WK-C-CLAS-MITRE-IDS(1)
258100         GO TO C900-EXTRACT-TAGS
258200     END-IF
258300
258400 D200-IMPACT-RULES.
258500     MOVE ZERO TO WK-N-CMD-HIT
258600     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
258700             FOR ALL "RM -RF /".
258800     IF WK-N-CMD-HIT > ZERO
258900         MOVE "impact"
259000             TO WK-C-CLAS-CATEGORY
259100         MOVE "critical"
259200             TO WK-C-CLAS-SEVERITY
259300         MOVE "Root filesystem deletion attempted"
259400             TO WK-C-CLAS-DESCRIPTION
259500         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
259600         MOVE "T1485"
259700             TO WK-C-CLAS-MITRE-IDS(1)
259800         GO TO C900-EXTRACT-TAGS
259900     END-IF
260000     MOVE ZERO TO WK-N-CMD-HIT
260100     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
260200             FOR ALL "DD IF=/DEV/ZERO".
260300     IF WK-N-CMD-HIT > ZERO
260400         MOVE "impact"
260500             TO WK-C-CLAS-CATEGORY
260600         MOVE "critical"
260700             TO WK-C-CLAS-SEVERITY
260800         MOVE "Disk overwritten with zeros"
260900             TO WK-C-CLAS-DESCRIPTION
261000         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
261100         MOVE "T1485"
261200             TO WK-C-CLAS-MITRE-IDS(1)
261300         GO TO C900-EXTRACT-TAGS
261400     END-IF
261500     MOVE ZERO TO WK-N-CMD-HIT
261600     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
261700             FOR ALL "MKFS".
261800     IF WK-N-CMD-HIT > ZERO
261900         MOVE "impact"
262000             TO WK-C-CLAS-CATEGORY
262100         MOVE "critical"
262200             TO WK-C-CLAS-SEVERITY
262300         MOVE "Filesystem reformatted"
262400             TO WK-C-CLAS-DESCRIPTION
262500         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
262600         MOVE "T1485"
262700             TO WK-C-CLAS-MITRE-IDS(1)
262800         GO TO C900-EXTRACT-TAGS
262900     END-IF
263000     MOVE ZERO TO WK-N-CMD-HIT
263100     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
263200             FOR ALL "KILL -9 -1".
263300     IF WK-N-CMD-HIT > ZERO
263400         MOVE "impact"
263500             TO WK-C-CLAS-CATEGORY
263600         MOVE "critical"
263700             TO WK-C-CLAS-SEVERITY
263800         MOVE "All processes force-killed"
263900             TO WK-C-CLAS-DESCRIPTION
264000         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
264100         MOVE "T1489"
264200             TO WK-C-CLAS-MITRE-IDS(1)
264300         GO TO C900-EXTRACT-TAGS
264400     END-IF
264500     MOVE ZERO TO WK-N-CMD-HIT
264600     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
264700             FOR ALL "SHUTDOWN".
264800     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
264900             FOR ALL "REBOOT".
265000     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
265100             FOR ALL "INIT 0".
265200     IF WK-N-CMD-HIT > ZERO
265300         MOVE "impact"
265400             TO WK-C-CLAS-CATEGORY
265500         MOVE "high"
265600             TO WK-C-CLAS-SEVERITY
265700         MOVE "Host shutdown or reboot"
265800             TO WK-C-CLAS-DESCRIPTION
265900         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
266000         MOVE "T1529"
266100             TO WK-C-CLAS-MITRE-IDS(1)
266200         GO TO C900-EXTRACT-TAGS
266300     END-IF
266400     MOVE ZERO TO WK-N-CMD-HIT
266500     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
266600             FOR ALL "HALT".
266700     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
266800             FOR ALL "POWEROFF".
266900     IF WK-N-CMD-HIT > ZERO
267000         MOVE "impact"
267100             TO WK-C-CLAS-CATEGORY
267200         MOVE "high"
267300             TO WK-C-CLAS-SEVERITY
267400         MOVE "Host halted or powered off"
267500             TO WK-C-CLAS-DESCRIPTION
267600         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
267700         MOVE "T1529"
267800             TO WK-C-CLAS-MITRE-IDS(1)
267900         GO TO C900-EXTRACT-TAGS
268000     END-IF
268100     MOVE ZERO TO WK-N-CMD-HIT
268200     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
268300             FOR ALL ":(){ :|: };:".
268400     IF WK-N-CMD-HIT > ZERO
268500         MOVE "impact"
268600             TO WK-C-CLAS-CATEGORY
268700         MOVE "critical"
268800             TO WK-C-CLAS-SEVERITY
268900         MOVE "Fork bomb pattern"
269000             TO WK-C-CLAS-DESCRIPTION
269100         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
269200         MOVE "T1499"
269300             TO WK-C-CLAS-MITRE-IDS(1)
269400         GO TO C900-EXTRACT-TAGS
269500     END-IF
269600     MOVE ZERO TO WK-N-CMD-HIT
269700     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
269800             FOR ALL "CRYPTSETUP".
269900     IF WK-N-CMD-HIT > ZERO
270000         MOVE "impact"
270100             TO WK-C-CLAS-CATEGORY
270200         MOVE "critical"
270300             TO WK-C-CLAS-SEVERITY
270400         MOVE "Disk encrypted with LUKS"
270500             TO WK-C-CLAS-DESCRIPTION
270600         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
270700         MOVE "T1486"
270800             TO WK-C-CLAS-MITRE-IDS(1)
270900         GO TO C900-EXTRACT-TAGS
271000     END-IF
271100     MOVE ZERO TO WK-N-CMD-HIT
271200     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
271300             FOR ALL "OPENSSL ENC -AES".
271400     IF WK-N-CMD-HIT > ZERO
271500         MOVE "impact"
271600             TO WK-C-CLAS-CATEGORY
271700         MOVE "high"
271800             TO WK-C-CLAS-SEVERITY
271900         MOVE "Files encrypted with openssl"
272000             TO WK-C-CLAS-DESCRIPTION
272100         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
272200         MOVE "T1486"
272300             TO WK-C-CLAS-MITRE-IDS(1)
272400         GO TO C900-EXTRACT-TAGS
272500     END-IF
272600     MOVE ZERO TO WK-N-CMD-HIT
272700     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
272800             FOR ALL "XMRIG".
272900     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
273000             FOR ALL "CPUMINER".
273100     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
273200             FOR ALL "MINERD".
273300     IF WK-N-CMD-HIT > ZERO
273400         MOVE "impact"
273500             TO WK-C-CLAS-CATEGORY
273600         MOVE "high"
273700             TO WK-C-CLAS-SEVERITY
273800         MOVE "Cryptocurrency miner invoked"
273900             TO WK-C-CLAS-DESCRIPTION
274000         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
274100         MOVE "T1496"
274200             TO WK-C-CLAS-MITRE-IDS(1)
274300         GO TO C900-EXTRACT-TAGS
274400     END-IF
274500     MOVE ZERO TO WK-N-CMD-HIT
274600     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
274700             FOR ALL "STRATUM+TCP://".
274800     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
274900             FOR ALL "POOL.".
275000     IF WK-N-CMD-HIT > ZERO
275100         MOVE "impact"
275200             TO WK-C-CLAS-CATEGORY
275300         MOVE "high"
275400             TO WK-C-CLAS-SEVERITY
275500         MOVE "Mining pool connection string"
275600             TO WK-C-CLAS-DESCRIPTION
275700         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
275800         MOVE "T1496"
275900             TO WK-C-CLAS-MITRE-IDS(1)
276000         GO TO C900-EXTRACT-TAGS
276100     END-IF
276200     MOVE ZERO TO WK-N-CMD-HIT
276300     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
276400             FOR ALL "COINHIVE".
276500     INSPECT WK-C-CMD-PAD TALLYING WK-N-CMD-HIT
276600             FOR ALL "MONERO".
276700     IF WK-N-CMD-HIT > ZERO
276800         MOVE "impact"
276900             TO WK-C-CLAS-CATEGORY
277000         MOVE "high"
277100             TO WK-C-CLAS-SEVERITY
277200         MOVE "Monero mining service referenced"
277300             TO WK-C-CLAS-DESCRIPTION
277400         MOVE 1 TO WK-C-CLAS-MITRE-COUNT
277500         MOVE "T1496"
277600             TO WK-C-CLAS-MITRE-IDS(1)
277700         GO TO C900-EXTRACT-TAGS
277800     END-IF
277900*
278000*----------------------------------------------------------------*
278100*    D300 - BENIGN, LOWEST-PRIORITY RULE GROUP.  WHOLE-COMMAND   *
278200*    FORMS ONLY - THESE ARE CHECKED AFTER EVERY ATTACK-PATTERN   *
278300*    GROUP ABOVE HAS ALREADY HAD ITS CHANCE TO HIT.              *
278400*----------------------------------------------------------------*
278500 D300-BENIGN-RULES.
278600     IF WK-C-CMD-PAD = " LS "
278700        OR WK-C-CMD-PAD = " LS -L "
278800        OR WK-C-CMD-PAD = " LS -LA "
278900        OR WK-C-CMD-PAD = " LS -A "
279000         MOVE "benign"
279100             TO WK-C-CLAS-CATEGORY
279200         MOVE "info"
279300             TO WK-C-CLAS-SEVERITY
279400         MOVE "Directory listing"
279500             TO WK-C-CLAS-DESCRIPTION
279600         GO TO C900-EXTRACT-TAGS
279700     END-IF
279800     IF WK-C-CMD-PAD = " PWD "
279900         MOVE "benign"
280000             TO WK-C-CLAS-CATEGORY
280100         MOVE "info"
280200             TO WK-C-CLAS-SEVERITY
280300         MOVE "Working directory query"
280400             TO WK-C-CLAS-DESCRIPTION
280500         GO TO C900-EXTRACT-TAGS
280600     END-IF
280700     IF WK-C-CMD-PAD(1:4) = " CD "
280800         MOVE "benign"
280900             TO WK-C-CLAS-CATEGORY
281000         MOVE "info"
281100             TO WK-C-CLAS-SEVERITY
281200         MOVE "Change directory"
281300             TO WK-C-CLAS-DESCRIPTION
281400         GO TO C900-EXTRACT-TAGS
281500     END-IF
281600     IF WK-C-CMD-PAD(1:6) = " ECHO "
281700         MOVE "benign"
281800             TO WK-C-CLAS-CATEGORY
281900         MOVE "info"
282000             TO WK-C-CLAS-SEVERITY
282100         MOVE "Echo text to terminal"
282200             TO WK-C-CLAS-DESCRIPTION
282300         GO TO C900-EXTRACT-TAGS
282400     END-IF
282500     IF WK-C-CMD-PAD(1:5) = " CAT "
282600        AND WK-C-CMD-PAD(6:1) NOT = "/"
282700         MOVE "benign"
282800             TO WK-C-CLAS-CATEGORY
282900         MOVE "info"
283000             TO WK-C-CLAS-SEVERITY
283100         MOVE "Display file contents"
283200             TO WK-C-CLAS-DESCRIPTION
283300         GO TO C900-EXTRACT-TAGS
283400     END-IF
283500     IF WK-C-CMD-PAD = " EXIT "
283600        OR WK-C-CMD-PAD = " LOGOUT "
283700         MOVE "benign"
283800             TO WK-C-CLAS-CATEGORY
283900         MOVE "info"
284000             TO WK-C-CLAS-SEVERITY
284100         MOVE "Session exit"
284200             TO WK-C-CLAS-DESCRIPTION
284300         GO TO C900-EXTRACT-TAGS
284400     END-IF
284500     IF WK-C-CMD-PAD = " CLEAR "
284600         MOVE "benign"
284700             TO WK-C-CLAS-CATEGORY
284800         MOVE "info"
284900             TO WK-C-CLAS-SEVERITY
285000         MOVE "Clear terminal screen"
285100             TO WK-C-CLAS-DESCRIPTION
285200         GO TO C900-EXTRACT-TAGS
285300     END-IF
285400     IF WK-C-CMD-PAD(1:5) = " MAN  "
285500         MOVE "benign"
285600             TO WK-C-CLAS-CATEGORY
285700         MOVE "info"
285800             TO WK-C-CLAS-SEVERITY
285900         MOVE "Manual page request"
286000             TO WK-C-CLAS-DESCRIPTION
286100         GO TO C900-EXTRACT-TAGS
286200     END-IF
286300     IF WK-C-CMD-PAD = " HELP "
286400        OR WK-C-CMD-PAD = " --HELP "
286500         MOVE "benign"
286600             TO WK-C-CLAS-CATEGORY
286700         MOVE "info"
286800             TO WK-C-CLAS-SEVERITY
286900         MOVE "Help text request"
287000             TO WK-C-CLAS-DESCRIPTION
287100         GO TO C900-EXTRACT-TAGS
287200     END-IF.
287300 D300-EX.
287400     EXIT.
287500*
287600*----------------------------------------------------------------*
287700*    D900 - NO RULE HIT.  SPEC CALLS THIS CATEGORY "UNKNOWN",    *
287800*    SEVERITY "INFO", DESCRIPTION "UNCLASSIFIED COMMAND", NO     *
287900*    MITRE IDS.  TAG EXTRACTION STILL RUNS BEHIND THIS.          *
288000*----------------------------------------------------------------*
288100 D900-UNKNOWN-DEFAULT.
288200     MOVE "unknown" TO WK-C-CLAS-CATEGORY
288300     MOVE "info" TO WK-C-CLAS-SEVERITY
288400     MOVE "Unclassified command" TO WK-C-CLAS-DESCRIPTION
288500     MOVE ZERO TO WK-C-CLAS-MITRE-COUNT.
288600*
288700*----------------------------------------------------------------*
288800*    C900 - TAG EXTRACTION.  RUNS ON EVERY CALL REGARDLESS OF    *
288900*    WHICH RULE GROUP ABOVE FIRED (OR WHETHER NONE DID).  A      *
289000*    HYPHENATED GO TO LANDS HERE STRAIGHT OUT OF WHICHEVER RULE  *
289100*    PARAGRAPH MATCHED, SO THE REMAINING RULE GROUPS ARE NEVER   *
289200*    EVALUATED ONCE ONE HAS ALREADY HIT - THIS IS THE FIRST-     *
289300*    MATCH-WINS BEHAVIOUR THE SEC DESK ASKED FOR.                *
289400*----------------------------------------------------------------*
289500 C900-EXTRACT-TAGS.
289600     MOVE WK-C-TAG-DEFAULT-URL   TO WK-C-CLAS-TAG-URL
289700     MOVE WK-C-TAG-DEFAULT-IP    TO WK-C-CLAS-TAG-IP
289800     MOVE WK-C-TAG-DEFAULT-PIPED TO WK-C-CLAS-TAG-PIPED
289900     MOVE WK-C-TAG-DEFAULT-REDIR TO WK-C-CLAS-TAG-REDIRECT
290000     MOVE WK-C-TAG-DEFAULT-VARBL TO WK-C-CLAS-TAG-VARIABLE
290100     MOVE WK-C-TAG-DEFAULT-BKGRD TO WK-C-CLAS-TAG-BACKGROUND
290200     IF WK-88-EMPTY-COMMAND
290300         GO TO Z000-END-PROGRAM
290400     END-IF
290500     MOVE ZERO TO WK-N-CMD-HIT
290600     INSPECT WK-C-CMD-UPPER TALLYING WK-N-CMD-HIT
290700             FOR ALL "HTTP://"
290800     INSPECT WK-C-CMD-UPPER TALLYING WK-N-CMD-HIT
290900             FOR ALL "HTTPS://"
291000     IF WK-N-CMD-HIT > ZERO
291100         MOVE "Y" TO WK-C-CLAS-TAG-URL
291200     END-IF
291300     PERFORM C910-CHECK-FOR-IP THRU C920-EX
291400     IF WK-N-CMD-HIT > ZERO
291500         MOVE "Y" TO WK-C-CLAS-TAG-IP
291600     END-IF
291700     MOVE ZERO TO WK-N-CMD-HIT
291800     INSPECT WK-C-CMD-UPPER TALLYING WK-N-CMD-HIT FOR ALL "|"
291900     IF WK-N-CMD-HIT > ZERO
292000         MOVE "Y" TO WK-C-CLAS-TAG-PIPED
292100     END-IF
292200     MOVE ZERO TO WK-N-CMD-HIT
292300     INSPECT WK-C-CMD-UPPER TALLYING WK-N-CMD-HIT FOR ALL ">"
292400     IF WK-N-CMD-HIT > ZERO
292500         MOVE "Y" TO WK-C-CLAS-TAG-REDIRECT
292600     END-IF
292700     MOVE ZERO TO WK-N-CMD-HIT
292800     INSPECT WK-C-CMD-UPPER TALLYING WK-N-CMD-HIT FOR ALL "$"
292900     IF WK-N-CMD-HIT > ZERO
293000         MOVE "Y" TO WK-C-CLAS-TAG-VARIABLE
293100     END-IF
293200     IF WK-C-CMD-TRIMMED(WK-N-CMD-LEN:1) = "&"
293300         MOVE "Y" TO WK-C-CLAS-TAG-BACKGROUND
293400     END-IF.
293500 C900-EX.
293600     GO TO Z000-END-PROGRAM.
293700*
293800*----------------------------------------------------------------*
293900*    C910 - DOTTED-QUAD SCAN FOR THE "CONTAINS-AN-IP" TAG.       *
294000*    LOOKS FOR DIGIT-DOT-DIGIT ANYWHERE IN THE COMMAND - CHEAP  *
294100*    AND CATCHES THE COMMON CASE (AN IPV4 LITERAL IN A CURL,    *
294200*    SCP, SSH OR NC COMMAND) WITHOUT A FULL OCTET EDIT.         *
294300*----------------------------------------------------------------*
294400 C910-CHECK-FOR-IP.
294500     MOVE 1 TO WK-N-SUB-IX
294600     MOVE ZERO TO WK-N-CMD-HIT.
294700 C920-CHECK-FOR-IP-LOOP.
294800     IF WK-N-SUB-IX > 197
294900         GO TO C920-EX
295000     END-IF
295100     IF WK-C-CMD-UPPER(WK-N-SUB-IX:1) IS NUMERIC
295200        AND WK-C-CMD-UPPER(WK-N-SUB-IX + 1:1) = "."
295300        AND WK-C-CMD-UPPER(WK-N-SUB-IX + 2:1) IS NUMERIC
295400         MOVE 1 TO WK-N-CMD-HIT
295500         GO TO C920-EX
295600     END-IF
295700     ADD 1 TO WK-N-SUB-IX
295800     GO TO C920-CHECK-FOR-IP-LOOP.
295900 C920-EX.
296000     EXIT.
296100*
296200*----------------------------------------------------------------*
296300*    Z000 - NORMAL RETURN TO THE CALLER.                         *
296400*----------------------------------------------------------------*
296500 Z000-END-PROGRAM.
296600     GOBACK.
