000100*----------------------------------------------------------------*
000200*  SOCSESS - SESSION MASTER RECORD.                              *
000300*  ONE RECORD PER HONEYPOT SESSION, WRITTEN BY SOCBAGG AT THE    *
000400*  SESSION-ID CONTROL BREAK AND RE-READ BY SOCBKPI FOR THE       *
000500*  SESSION-SIDE HALF OF THE KPI PASS.                            *
000600*----------------------------------------------------------------*
000700* HISTORY OF MODIFICATION:                                       *
000800*----------------------------------------------------------------*
000900* SOC031 TWANJP  02/07/2001 - INITIAL VERSION.                   *  SOC031
001000* SOC090 RDCRUZ  14/02/2013 - PROJ#HP13 - ADD MITRE ATT&CK       *  SOC090
001100*                             FIELDS AND ATTACKER-TYPE/          *
001200*                             BOT-CONFIDENCE - MERCURIA MITRE    *
001300*                             ENRICHMENT PROJECT.                *
001400*----------------------------------------------------------------*
001500 01  SESSREC-RECORD.
001600     05  SESSREC-SESSION-ID          PIC X(20).
001700     05  SESSREC-SRC-IP              PIC X(15).
001800     05  SESSREC-SENSOR-ID           PIC X(20).
001900     05  SESSREC-HONEYPOT-TYPE       PIC X(08).
002000     05  SESSREC-START-TIME          PIC 9(10)V9(03).
002100     05  SESSREC-END-TIME            PIC 9(10)V9(03).
002200     05  SESSREC-DURATION-SEC        PIC 9(07)V99.
002300     05  SESSREC-LOGIN-SUCCESS       PIC X(01).
002400         88  SESSREC-LOGGED-IN           VALUE "Y".
002500     05  SESSREC-LOGIN-ATTEMPTS      PIC 9(05).
002600     05  SESSREC-USERNAME            PIC X(32).
002700     05  SESSREC-COUNTRY-CODE        PIC X(03).
002800     05  SESSREC-COUNTRY-NAME        PIC X(30).
002900     05  SESSREC-CITY                PIC X(30).
003000     05  SESSREC-ASN-ORG             PIC X(40).
003100     05  SESSREC-COMMAND-COUNT       PIC 9(05).
003200     05  SESSREC-UNIQUE-COMMANDS     PIC 9(05).
003300     05  SESSREC-DANGER-SCORE        PIC 9(03).
003400     05  SESSREC-DANGER-LEVEL        PIC X(08).
003500         88  SESSREC-DANGER-CRITICAL     VALUE "critical".
003600         88  SESSREC-DANGER-HIGH         VALUE "high".
003700         88  SESSREC-DANGER-MEDIUM       VALUE "medium".
003800         88  SESSREC-DANGER-LOW          VALUE "low".
003900         88  SESSREC-DANGER-MINIMAL      VALUE "minimal".
004000     05  SESSREC-HAS-CREDENTIAL      PIC X(01).
004100     05  SESSREC-HAS-PERSISTENCE     PIC X(01).
004200     05  SESSREC-HAS-LATERAL         PIC X(01).
004300     05  SESSREC-HAS-EXFIL           PIC X(01).
004400     05  SESSREC-HAS-IMPACT          PIC X(01).
004500     05  SESSREC-MITRE-TECH-COUNT    PIC 9(03).
004600     05  SESSREC-MITRE-TECH-IDS OCCURS 20 TIMES
004700                                      PIC X(09).
004800     05  SESSREC-MITRE-TECH-R REDEFINES SESSREC-MITRE-TECH-IDS.
004900         10  SESSREC-MITRE-ENTRY OCCURS 20 TIMES.
005000             15  SESSREC-MITRE-T-LIT     PIC X(01).
005100             15  SESSREC-MITRE-TECH-NO   PIC X(04).
005200             15  SESSREC-MITRE-DOT       PIC X(01).
005300             15  SESSREC-MITRE-SUB-NO    PIC X(03).
005400     05  SESSREC-ATTACK-PHASE        PIC X(22).
005500     05  SESSREC-KILL-CHAIN-PROGRESS PIC 9V99.
005600     05  SESSREC-ATTACKER-TYPE       PIC X(08).
005700         88  SESSREC-ATTACKER-BOT        VALUE "bot".
005800         88  SESSREC-ATTACKER-HUMAN      VALUE "human".
005900         88  SESSREC-ATTACKER-HYBRID     VALUE "hybrid".
006000         88  SESSREC-ATTACKER-UNKNOWN    VALUE "unknown".
006100     05  SESSREC-BOT-CONFIDENCE      PIC 9V99.
006200     05  FILLER                      PIC X(16).
