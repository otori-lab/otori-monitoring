000100*----------------------------------------------------------------*
000200*  SOCVSCR - HONEYPOT SESSION SCORER.                            *
000300*  CALLED ONCE PER CLOSED SESSION OUT OF SOCBAGG WITH THE        *
000400*  RETAINED-COMMAND TABLE AND THE LOGIN/DURATION FACTS.  CALLS   *
000500*  SOCVCLS ONCE PER COMMAND, ACCUMULATES THE SEVEN COMPONENT     *
000600*  SCORES AND THE HAS- FLAGS, APPLIES THE DIVERSITY BONUS AND    *
000700*  THE BEHAVIOURAL FACTORS, THEN SETS THE DANGER LEVEL AND       *
000800*  BUILDS THE ONE-LINE ANALYST SUMMARY.                          *
000900*----------------------------------------------------------------*
001000* HISTORY OF MODIFICATION:                                       *
001100*----------------------------------------------------------------*
001200* SOC041 TWANJP  19/07/2001 - INITIAL VERSION - SEVERITY POINTS  *  SOC041
001300*                             AND THE CRITICAL/HIGH COUNTERS     *
001400*                             ONLY, NO CATEGORY COMPONENTS YET.  *
001500* SOC056 TWANJP  11/12/2001 - ADDED THE SEVEN CATEGORY COMPONENT *  SOC056
001600*                             SCORES AND THE HAS- FLAGS PER THE  *
001700*                             REVISED SOCSCRL LAYOUT.            *
001800* SOC069 KPATEL  02/05/2004 - ADDED THE ONE-TIME DIVERSITY BONUS *  SOC069
001900*                             FOR EACH DISTINCT CATEGORY SEEN.   *
002000* Y2K003 TWANJP  06/11/1999 - Y2K READINESS REVIEW - NO 2-DIGIT  *  Y2K003
002100*                             YEAR FIELDS ON THIS PROGRAM.       *
002200* SOC078 RDCRUZ  03/10/2011 - PROJ#HP11 - RAISE RETAINED-        *  SOC078
002300*                             COMMAND TABLE FROM 30 TO 50 LINES  *
002400*                             PER THE REVISED CAPTURE RULE.      *
002500* SOC095 RDCRUZ  14/08/2013 - PROJ#HP13 - ADDED THE LOGIN-       *  SOC095
002600*                             ATTEMPTS AND SHORT-SESSION         *
002700*                             BEHAVIOURAL FACTORS AFTER THE      *
002800*                             BRUTE-FORCE-THEN-BAIL PATTERN      *
002900*                             SHOWED UP UNDER-SCORED.            *
003000* SOC120 MDSOUZ  27/09/2019 - PROJ#HP19 - REWORKED THE SUMMARY   *  SOC120
003100*                             LINE BUILD TO TRIM THE EDITED      *
003200*                             NUMERIC FIELDS PROPERLY INSTEAD OF *
003300*                             LEAVING LEADING BLANKS IN THE      *
003400*                             ANALYST DISPLAY.                   *
003500*----------------------------------------------------------------*
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.    SOCVSCR.
003800 AUTHOR.        T WANJIRU.
003900 INSTALLATION.  SECURITY OPERATIONS CENTER - HONEYPOT DESK.
004000 DATE-WRITTEN.  07/19/2001.
004100 DATE-COMPILED.
004200 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
004300*
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     UPSI-0 IS UPSI-SWITCH-0.
004900*
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200 01  FILLER              PIC X(24)  VALUE
005300     "** PROGRAM SOCVSCR   **".
005400*
005500* PER-COMMAND SCRATCH RECORD - CALL AREA FOR SOCVCLS.
005600 COPY SOCCLAS.
005700*
005800 01  WK-C-SCR-COUNTERS.
005900     05  WK-N-SCR-IX              PIC 9(03) COMP VALUE ZERO.
006000     05  WK-N-SCR-PTS             PIC 9(03) COMP VALUE ZERO.
006100     05  WK-N-SCR-BONUS           PIC 9(03) COMP VALUE ZERO.
006200     05  WK-N-SCR-SUM             PIC 9(05) COMP VALUE ZERO.
006300     05  FILLER                   PIC X(10)   VALUE SPACES.
006400*
006500* ONE FLAG PER CATEGORY EVER SEEN - USED ONLY TO COUNT DISTINCT
006600* CATEGORIES, NOT REPORTED TO THE CALLER.
006700 01  WK-C-CAT-SEEN-SW.
006800     05  WK-C-SEEN-RECON          PIC X(01) VALUE "N".
006900     05  WK-C-SEEN-CREDENTIAL     PIC X(01) VALUE "N".
007000     05  WK-C-SEEN-DOWNLOAD       PIC X(01) VALUE "N".
007100     05  WK-C-SEEN-EXECUTION      PIC X(01) VALUE "N".
007200     05  WK-C-SEEN-PERSIST        PIC X(01) VALUE "N".
007300     05  WK-C-SEEN-PRIVESC        PIC X(01) VALUE "N".
007400     05  WK-C-SEEN-EVASION        PIC X(01) VALUE "N".
007500     05  WK-C-SEEN-LATERAL        PIC X(01) VALUE "N".
007600     05  WK-C-SEEN-EXFIL          PIC X(01) VALUE "N".
007700     05  WK-C-SEEN-IMPACT         PIC X(01) VALUE "N".
007800     05  WK-C-SEEN-BENIGN         PIC X(01) VALUE "N".
007900     05  WK-C-SEEN-UNKNOWN        PIC X(01) VALUE "N".
008000     05  FILLER                   PIC X(08)   VALUE SPACES.
008100*
008200* SEVEN HAS- FLAGS, HELD AS ONE BLOCK SO THEY CAN BE RESET IN
008300* ONE MOVE THROUGH THE REDEFINES BELOW - SAME TRICK AS THE TAG
008400* BYTES IN SOCVCLS.
008500 01  WK-C-SCR-FLAG-GROUP.
008600     05  WK-C-SCR-HAS-CREDENTIAL  PIC X(01) VALUE "N".
008700     05  WK-C-SCR-HAS-PERSISTENCE PIC X(01) VALUE "N".
008800     05  WK-C-SCR-HAS-LATERAL     PIC X(01) VALUE "N".
008900     05  WK-C-SCR-HAS-EXFIL       PIC X(01) VALUE "N".
009000     05  WK-C-SCR-HAS-IMPACT      PIC X(01) VALUE "N".
009100     05  WK-C-SCR-HAS-DOWNLOAD    PIC X(01) VALUE "N".
009200     05  WK-C-SCR-HAS-EXECUTION   PIC X(01) VALUE "N".
009300     05  FILLER                   PIC X(13)   VALUE SPACES.
009400 01  WK-C-SCR-FLAG-GROUP-R REDEFINES WK-C-SCR-FLAG-GROUP.
009500     05  WK-C-SCR-FLAG-BYTES      PIC X(07).
009600     05  FILLER                   PIC X(13).
009700*
009800* GENERIC LEFT-TRIM WORK AREA FOR EDITED NUMERIC FIELDS GOING
009900* INTO THE SUMMARY LINE - LOADED ONCE PER FIELD, SCANNED FOR
010000* THE FIRST NON-BLANK BYTE, THEN STRUNG FROM THAT POINT ON.
010100 01  WK-C-SCR-EDIT-AREA.
010200     05  WK-C-SCR-EDIT-TEXT       PIC X(05)   VALUE SPACES.
010300 01  WK-C-SCR-EDIT-TABLE REDEFINES WK-C-SCR-EDIT-AREA.
010400     05  WK-C-SCR-EDIT-BYTE OCCURS 5 TIMES     PIC X(01).
010500     05  WK-N-SCR-EDIT-IX         PIC 9(02) COMP VALUE ZERO.
010600*
010700 01  WK-C-SCR-DISPLAY-EDITS.
010800     05  WK-C-SCR-CMDCT-ED        PIC ZZZZ9.
010900     05  WK-C-SCR-SCORE-ED        PIC ZZ9.
011000     05  FILLER                   PIC X(14)   VALUE SPACES.
011100 01  WK-C-SCR-DISPLAY-EDITS-R REDEFINES WK-C-SCR-DISPLAY-EDITS.
011200     05  WK-C-SCR-DISPLAY-BYTES   PIC X(08).
011300     05  FILLER                   PIC X(14).
011400*
011500 01  WK-C-SCR-FLAGLIST.
011600     05  WK-C-SCR-FLAGLIST-TEXT   PIC X(100)  VALUE SPACES.
011700     05  WK-C-SCR-FLAG-NAME       PIC X(20)   VALUE SPACES.
011800     05  WK-N-SCR-FLAG-CT         PIC 9(01) COMP VALUE ZERO.
011900     05  WK-N-SCR-FLAG-PTR        PIC 9(03) COMP VALUE 1.
012000     05  WK-N-SCR-LIST-PTR        PIC 9(03) COMP VALUE 1.
012100*
012200 LINKAGE SECTION.
012300 COPY SOCSCRL.
012400*
012500 PROCEDURE DIVISION USING WK-C-SCRL-RECORD.
012600*
012700 MAIN-MODULE.
012800     PERFORM A000-INIT-SCORES THRU A000-EX.
012900     PERFORM B000-SCORE-COMMANDS THRU B000-EX
013000        VARYING WK-N-SCR-IX FROM 1 BY 1
013100        UNTIL WK-N-SCR-IX > WK-C-SCRL-CMD-COUNT.
013200     PERFORM C000-DIVERSITY-BONUS THRU C000-EX.
013300     PERFORM C100-BEHAVIOURAL-FACTORS THRU C100-EX.
013400     PERFORM C200-TOTAL-SCORE THRU C200-EX.
013500     PERFORM C300-DANGER-LEVEL THRU C300-EX.
013600     PERFORM C400-BUILD-SUMMARY THRU C400-EX.
013700     GOBACK.
013800*
013900*----------------------------------------------------------------*
014000 A000-INIT-SCORES.
014100*----------------------------------------------------------------*
014200     MOVE ZERO TO WK-C-SCRL-COMMAND-SCORE.
014300     MOVE ZERO TO WK-C-SCRL-CREDENTIAL-SCORE.
014400     MOVE ZERO TO WK-C-SCRL-PERSISTENCE-SCORE.
014500     MOVE ZERO TO WK-C-SCRL-EVASION-SCORE.
014600     MOVE ZERO TO WK-C-SCRL-LATERAL-SCORE.
014700     MOVE ZERO TO WK-C-SCRL-EXFIL-SCORE.
014800     MOVE ZERO TO WK-C-SCRL-IMPACT-SCORE.
014900     MOVE ZERO TO WK-C-SCRL-TOTAL-SCORE.
015000     MOVE ZERO TO WK-C-SCRL-CRITICAL-COMMANDS.
015100     MOVE ZERO TO WK-C-SCRL-HIGH-COMMANDS.
015200     MOVE ZERO TO WK-C-SCRL-UNIQUE-CATEGORIES.
015300     MOVE WK-C-SCRL-CMD-COUNT TO WK-C-SCRL-TOTAL-COMMANDS.
015400     MOVE "NNNNNNN" TO WK-C-SCR-FLAG-BYTES.
015500     MOVE "N" TO WK-C-SEEN-RECON      WK-C-SEEN-CREDENTIAL
015600                  WK-C-SEEN-DOWNLOAD   WK-C-SEEN-EXECUTION
015700                  WK-C-SEEN-PERSIST    WK-C-SEEN-PRIVESC
015800                  WK-C-SEEN-EVASION    WK-C-SEEN-LATERAL
015900                  WK-C-SEEN-EXFIL      WK-C-SEEN-IMPACT
016000                  WK-C-SEEN-BENIGN     WK-C-SEEN-UNKNOWN.
016100*----------------------------------------------------------------*
016200 A000-EX.
016300*----------------------------------------------------------------*
016400     EXIT.
016500*
016600*----------------------------------------------------------------*
016700 B000-SCORE-COMMANDS.
016800*----------------------------------------------------------------*
016900     IF WK-C-SCRL-CMD-TABLE(WK-N-SCR-IX) = SPACES
017000         GO TO B000-EX.
017100*
017200     MOVE SPACES                 TO WK-C-CLAS-RECORD.
017300     MOVE WK-C-SCRL-CMD-TABLE(WK-N-SCR-IX)
017400                                  TO WK-C-CLAS-COMMAND-TEXT.
017500     CALL "SOCVCLS" USING WK-C-CLAS-RECORD.
017600*
017700     EVALUATE TRUE
017800         WHEN WK-C-CLAS-SEVERITY = "critical"
017900             MOVE 25 TO WK-N-SCR-PTS
018000             ADD 1 TO WK-C-SCRL-CRITICAL-COMMANDS
018100         WHEN WK-C-CLAS-SEVERITY = "high"
018200             MOVE 15 TO WK-N-SCR-PTS
018300             ADD 1 TO WK-C-SCRL-HIGH-COMMANDS
018400         WHEN WK-C-CLAS-SEVERITY = "medium"
018500             MOVE 8  TO WK-N-SCR-PTS
018600         WHEN WK-C-CLAS-SEVERITY = "low"
018700             MOVE 3  TO WK-N-SCR-PTS
018800         WHEN OTHER
018900             MOVE 1  TO WK-N-SCR-PTS
019000     END-EVALUATE.
019100*
019200     ADD WK-N-SCR-PTS TO WK-C-SCRL-COMMAND-SCORE.
019300*
019400     EVALUATE TRUE
019500         WHEN WK-C-CLAS-CATEGORY = "credential"
019600             ADD WK-N-SCR-PTS TO WK-C-SCRL-CREDENTIAL-SCORE
019700             MOVE "Y" TO WK-C-SCR-HAS-CREDENTIAL
019800             MOVE "Y" TO WK-C-SEEN-CREDENTIAL
019900         WHEN WK-C-CLAS-CATEGORY = "persist"
020000             ADD WK-N-SCR-PTS TO WK-C-SCRL-PERSISTENCE-SCORE
020100             MOVE "Y" TO WK-C-SCR-HAS-PERSISTENCE
020200             MOVE "Y" TO WK-C-SEEN-PERSIST
020300         WHEN WK-C-CLAS-CATEGORY = "evasion"
020400             ADD WK-N-SCR-PTS TO WK-C-SCRL-EVASION-SCORE
020500             MOVE "Y" TO WK-C-SEEN-EVASION
020600         WHEN WK-C-CLAS-CATEGORY = "lateral"
020700             ADD WK-N-SCR-PTS TO WK-C-SCRL-LATERAL-SCORE
020800             MOVE "Y" TO WK-C-SCR-HAS-LATERAL
020900             MOVE "Y" TO WK-C-SEEN-LATERAL
021000         WHEN WK-C-CLAS-CATEGORY = "exfil"
021100             ADD WK-N-SCR-PTS TO WK-C-SCRL-EXFIL-SCORE
021200             MOVE "Y" TO WK-C-SCR-HAS-EXFIL
021300             MOVE "Y" TO WK-C-SEEN-EXFIL
021400         WHEN WK-C-CLAS-CATEGORY = "impact"
021500             ADD WK-N-SCR-PTS TO WK-C-SCRL-IMPACT-SCORE
021600             MOVE "Y" TO WK-C-SCR-HAS-IMPACT
021700             MOVE "Y" TO WK-C-SEEN-IMPACT
021800         WHEN WK-C-CLAS-CATEGORY = "download"
021900             MOVE "Y" TO WK-C-SCR-HAS-DOWNLOAD
022000             MOVE "Y" TO WK-C-SEEN-DOWNLOAD
022100         WHEN WK-C-CLAS-CATEGORY = "execution"
022200             MOVE "Y" TO WK-C-SCR-HAS-EXECUTION
022300             MOVE "Y" TO WK-C-SEEN-EXECUTION
022400         WHEN WK-C-CLAS-CATEGORY = "privesc"
022500             MOVE "Y" TO WK-C-SEEN-PRIVESC
022600         WHEN WK-C-CLAS-CATEGORY = "recon"
022700             MOVE "Y" TO WK-C-SEEN-RECON
022800         WHEN WK-C-CLAS-CATEGORY = "benign"
022900             MOVE "Y" TO WK-C-SEEN-BENIGN
023000         WHEN OTHER
023100             MOVE "Y" TO WK-C-SEEN-UNKNOWN
023200     END-EVALUATE.
023300*----------------------------------------------------------------*
023400 B000-EX.
023500*----------------------------------------------------------------*
023600     EXIT.
023700*
023800*----------------------------------------------------------------*
023900 C000-DIVERSITY-BONUS.
024000*----------------------------------------------------------------*
024100     MOVE ZERO TO WK-C-SCRL-UNIQUE-CATEGORIES.
024200     IF WK-C-SEEN-RECON = "Y"
024300         ADD 1 TO WK-C-SCRL-UNIQUE-CATEGORIES.
024400     IF WK-C-SEEN-CREDENTIAL = "Y"
024500         ADD 1 TO WK-C-SCRL-UNIQUE-CATEGORIES
024600         ADD 15 TO WK-C-SCRL-COMMAND-SCORE.
024700     IF WK-C-SEEN-DOWNLOAD = "Y"
024800         ADD 1 TO WK-C-SCRL-UNIQUE-CATEGORIES
024900         ADD 10 TO WK-C-SCRL-COMMAND-SCORE.
025000     IF WK-C-SEEN-EXECUTION = "Y"
025100         ADD 1 TO WK-C-SCRL-UNIQUE-CATEGORIES.
025200     IF WK-C-SEEN-PERSIST = "Y"
025300         ADD 1 TO WK-C-SCRL-UNIQUE-CATEGORIES
025400         ADD 20 TO WK-C-SCRL-COMMAND-SCORE.
025500     IF WK-C-SEEN-PRIVESC = "Y"
025600         ADD 1 TO WK-C-SCRL-UNIQUE-CATEGORIES
025700         ADD 15 TO WK-C-SCRL-COMMAND-SCORE.
025800     IF WK-C-SEEN-EVASION = "Y"
025900         ADD 1 TO WK-C-SCRL-UNIQUE-CATEGORIES
026000         ADD 10 TO WK-C-SCRL-COMMAND-SCORE.
026100     IF WK-C-SEEN-LATERAL = "Y"
026200         ADD 1 TO WK-C-SCRL-UNIQUE-CATEGORIES
026300         ADD 15 TO WK-C-SCRL-COMMAND-SCORE.
026400     IF WK-C-SEEN-EXFIL = "Y"
026500         ADD 1 TO WK-C-SCRL-UNIQUE-CATEGORIES
026600         ADD 20 TO WK-C-SCRL-COMMAND-SCORE.
026700     IF WK-C-SEEN-IMPACT = "Y"
026800         ADD 1 TO WK-C-SCRL-UNIQUE-CATEGORIES
026900         ADD 25 TO WK-C-SCRL-COMMAND-SCORE.
027000     IF WK-C-SEEN-BENIGN = "Y"
027100         ADD 1 TO WK-C-SCRL-UNIQUE-CATEGORIES.
027200     IF WK-C-SEEN-UNKNOWN = "Y"
027300         ADD 1 TO WK-C-SCRL-UNIQUE-CATEGORIES.
027400*----------------------------------------------------------------*
027500 C000-EX.
027600*----------------------------------------------------------------*
027700     EXIT.
027800*
027900*----------------------------------------------------------------*
028000 C100-BEHAVIOURAL-FACTORS.
028100*----------------------------------------------------------------*
028200* BRUTE-FORCE THEN BAIL - MANY LOGIN ATTEMPTS BEFORE THE ATTACKER
028300* EVER TYPED A COMMAND STILL HAS TO SHOW UP IN THE SCORE.
028400     IF WK-C-SCRL-LOGIN-ATTEMPTS > 5
028500         COMPUTE WK-N-SCR-BONUS =
028600                 WK-C-SCRL-LOGIN-ATTEMPTS * 2
028700         IF WK-N-SCR-BONUS > 20
028800             MOVE 20 TO WK-N-SCR-BONUS
028900         END-IF
029000         ADD WK-N-SCR-BONUS TO WK-C-SCRL-CREDENTIAL-SCORE
029100     END-IF.
029200*
029300     IF WK-C-SCRL-LOGIN-SUCCESS = "Y"
029400             AND WK-C-SCRL-DURATION-SEC > 60
029500         ADD 5 TO WK-C-SCRL-COMMAND-SCORE.
029600*
029700     IF WK-C-SCRL-DURATION-SEC < 10
029800             AND WK-C-SCRL-TOTAL-COMMANDS > 5
029900         ADD 10 TO WK-C-SCRL-COMMAND-SCORE.
030000*----------------------------------------------------------------*
030100 C100-EX.
030200*----------------------------------------------------------------*
030300     EXIT.
030400*
030500*----------------------------------------------------------------*
030600 C200-TOTAL-SCORE.
030700*----------------------------------------------------------------*
030800     COMPUTE WK-N-SCR-SUM =
030900             WK-C-SCRL-COMMAND-SCORE
031000           + WK-C-SCRL-CREDENTIAL-SCORE
031100           + WK-C-SCRL-PERSISTENCE-SCORE
031200           + WK-C-SCRL-EVASION-SCORE
031300           + WK-C-SCRL-LATERAL-SCORE
031400           + WK-C-SCRL-EXFIL-SCORE
031500           + WK-C-SCRL-IMPACT-SCORE.
031600     IF WK-N-SCR-SUM > 100
031700         MOVE 100 TO WK-C-SCRL-TOTAL-SCORE
031800     ELSE
031900         MOVE WK-N-SCR-SUM TO WK-C-SCRL-TOTAL-SCORE
032000     END-IF.
032100*----------------------------------------------------------------*
032200 C200-EX.
032300*----------------------------------------------------------------*
032400     EXIT.
032500*
032600*----------------------------------------------------------------*
032700 C300-DANGER-LEVEL.
032800*----------------------------------------------------------------*
032900* IMMEDIATE-PROMOTION RULES COME BEFORE THE PLAIN SCORE
033000* THRESHOLDS - A SESSION CAN BE CRITICAL ON SHAPE ALONE EVEN
033100* WHEN THE TOTAL SCORE ITSELF LOOKS ORDINARY.
033200     IF WK-C-SCR-HAS-IMPACT = "Y"
033300             AND WK-C-SCRL-IMPACT-SCORE > 20
033400         MOVE "critical" TO WK-C-SCRL-DANGER-LEVEL
033500         GO TO C300-EX.
033600     IF WK-C-SCRL-CRITICAL-COMMANDS >= 2
033700         MOVE "critical" TO WK-C-SCRL-DANGER-LEVEL
033800         GO TO C300-EX.
033900     IF WK-C-SCR-HAS-PERSISTENCE = "Y"
034000             AND WK-C-SCR-HAS-CREDENTIAL = "Y"
034100         MOVE "critical" TO WK-C-SCRL-DANGER-LEVEL
034200         GO TO C300-EX.
034300     IF WK-C-SCR-HAS-EXFIL = "Y"
034400             AND WK-C-SCR-HAS-CREDENTIAL = "Y"
034500         MOVE "critical" TO WK-C-SCRL-DANGER-LEVEL
034600         GO TO C300-EX.
034700*
034800     EVALUATE TRUE
034900         WHEN WK-C-SCRL-TOTAL-SCORE >= 80
035000             MOVE "critical" TO WK-C-SCRL-DANGER-LEVEL
035100         WHEN WK-C-SCRL-TOTAL-SCORE >= 50
035200             MOVE "high"     TO WK-C-SCRL-DANGER-LEVEL
035300         WHEN WK-C-SCRL-TOTAL-SCORE >= 25
035400             MOVE "medium"   TO WK-C-SCRL-DANGER-LEVEL
035500         WHEN WK-C-SCRL-TOTAL-SCORE >= 10
035600             MOVE "low"      TO WK-C-SCRL-DANGER-LEVEL
035700         WHEN OTHER
035800             MOVE "minimal"  TO WK-C-SCRL-DANGER-LEVEL
035900     END-EVALUATE.
036000*----------------------------------------------------------------*
036100 C300-EX.
036200*----------------------------------------------------------------*
036300     EXIT.
036400*
036500*----------------------------------------------------------------*
036600 C400-BUILD-SUMMARY.
036700*----------------------------------------------------------------*
036800     MOVE SPACES TO WK-C-SCRL-SUMMARY.
036900     MOVE SPACES TO WK-C-SCR-FLAGLIST-TEXT.
037000     MOVE ZERO   TO WK-N-SCR-FLAG-CT.
037100     MOVE 1      TO WK-N-SCR-FLAG-PTR.
037200*
037300     EVALUATE WK-C-SCRL-DANGER-LEVEL
037400         WHEN "critical"
037500             STRING "CRITICAL THREAT" DELIMITED BY SIZE
037600                 INTO WK-C-SCRL-SUMMARY
037700                 WITH POINTER WK-N-SCR-FLAG-PTR
037800         WHEN "high"
037900             STRING "High risk session" DELIMITED BY SIZE
038000                 INTO WK-C-SCRL-SUMMARY
038100                 WITH POINTER WK-N-SCR-FLAG-PTR
038200         WHEN "medium"
038300             STRING "Suspicious activity" DELIMITED BY SIZE
038400                 INTO WK-C-SCRL-SUMMARY
038500                 WITH POINTER WK-N-SCR-FLAG-PTR
038600         WHEN "low"
038700             STRING "Minor concerns" DELIMITED BY SIZE
038800                 INTO WK-C-SCRL-SUMMARY
038900                 WITH POINTER WK-N-SCR-FLAG-PTR
039000         WHEN OTHER
039100             STRING "Normal activity" DELIMITED BY SIZE
039200                 INTO WK-C-SCRL-SUMMARY
039300                 WITH POINTER WK-N-SCR-FLAG-PTR
039400     END-EVALUATE.
039500*
039600     MOVE 1 TO WK-N-SCR-LIST-PTR.
039700     IF WK-C-SCR-HAS-CREDENTIAL = "Y"
039800         MOVE "credential theft" TO WK-C-SCR-FLAG-NAME
039900         PERFORM C450-APPEND-FLAG THRU C450-EX.
040000     IF WK-C-SCR-HAS-PERSISTENCE = "Y"
040100         MOVE "persistence" TO WK-C-SCR-FLAG-NAME
040200         PERFORM C450-APPEND-FLAG THRU C450-EX.
040300     IF WK-C-SCR-HAS-LATERAL = "Y"
040400         MOVE "lateral movement" TO WK-C-SCR-FLAG-NAME
040500         PERFORM C450-APPEND-FLAG THRU C450-EX.
040600     IF WK-C-SCR-HAS-EXFIL = "Y"
040700         MOVE "data exfiltration" TO WK-C-SCR-FLAG-NAME
040800         PERFORM C450-APPEND-FLAG THRU C450-EX.
040900     IF WK-C-SCR-HAS-IMPACT = "Y"
041000         MOVE "destructive actions" TO WK-C-SCR-FLAG-NAME
041100         PERFORM C450-APPEND-FLAG THRU C450-EX.
041200*
041300     IF WK-N-SCR-FLAG-CT > 0
041400         STRING " (" DELIMITED BY SIZE
041500                WK-C-SCR-FLAGLIST-TEXT DELIMITED BY SIZE
041600                ")" DELIMITED BY SIZE
041700             INTO WK-C-SCRL-SUMMARY
041800             WITH POINTER WK-N-SCR-FLAG-PTR
041900     END-IF.
042000*
042100     MOVE WK-C-SCRL-TOTAL-COMMANDS TO WK-C-SCR-CMDCT-ED.
042200     MOVE WK-C-SCR-CMDCT-ED TO WK-C-SCR-EDIT-TEXT.
042300     PERFORM C500-FIND-1ST-NONBLANK THRU C500-EX
042400        VARYING WK-N-SCR-EDIT-IX FROM 1 BY 1
042500        UNTIL WK-N-SCR-EDIT-IX > 5
042600           OR WK-C-SCR-EDIT-BYTE(WK-N-SCR-EDIT-IX) NOT = SPACE.
042700     IF WK-N-SCR-EDIT-IX > 5
042800         MOVE 5 TO WK-N-SCR-EDIT-IX.
042900     STRING " - " DELIMITED BY SIZE
043000            WK-C-SCR-EDIT-TEXT(WK-N-SCR-EDIT-IX:)
043100                DELIMITED BY SIZE
043200            " commands - Score: " DELIMITED BY SIZE
043300         INTO WK-C-SCRL-SUMMARY
043400         WITH POINTER WK-N-SCR-FLAG-PTR.
043500*
043600     MOVE WK-C-SCRL-TOTAL-SCORE TO WK-C-SCR-SCORE-ED.
043700     MOVE SPACES TO WK-C-SCR-EDIT-TEXT.
043800     MOVE WK-C-SCR-SCORE-ED TO WK-C-SCR-EDIT-TEXT.
043900     PERFORM C500-FIND-1ST-NONBLANK THRU C500-EX
044000        VARYING WK-N-SCR-EDIT-IX FROM 1 BY 1
044100        UNTIL WK-N-SCR-EDIT-IX > 5
044200           OR WK-C-SCR-EDIT-BYTE(WK-N-SCR-EDIT-IX) NOT = SPACE.
044300     IF WK-N-SCR-EDIT-IX > 5
044400         MOVE 5 TO WK-N-SCR-EDIT-IX.
044500     STRING WK-C-SCR-EDIT-TEXT(WK-N-SCR-EDIT-IX:)
044600                DELIMITED BY SIZE
044700            "/100" DELIMITED BY SIZE
044800         INTO WK-C-SCRL-SUMMARY
044900         WITH POINTER WK-N-SCR-FLAG-PTR.
045000*
045100* TRACE SWITCH ON THE JOB'S UPSI CARD - DUMP THE TWO RAW EDIT
045200* FIELDS TO THE JOB LOG WHEN THE DESK IS CHASING A BAD SCORE.
045300     IF UPSI-SWITCH-0
045400         DISPLAY "SOCVSCR - CMDCT/SCORE BYTES "
045500             WK-C-SCR-DISPLAY-BYTES.
045600*----------------------------------------------------------------*
045700 C400-EX.
045800*----------------------------------------------------------------*
045900     EXIT.
046000*
046100*----------------------------------------------------------------*
046200 C450-APPEND-FLAG.
046300*----------------------------------------------------------------*
046400* APPENDS WK-C-SCR-FLAG-NAME ONTO WK-C-SCR-FLAGLIST-TEXT, WITH A
046500* COMMA-SPACE SEPARATOR AHEAD OF EVERY ENTRY AFTER THE FIRST.
046600     IF WK-N-SCR-FLAG-CT > 0
046700         STRING ", " DELIMITED BY SIZE
046800             INTO WK-C-SCR-FLAGLIST-TEXT
046900             WITH POINTER WK-N-SCR-LIST-PTR
047000     END-IF.
047100     STRING WK-C-SCR-FLAG-NAME DELIMITED BY SPACE
047200         INTO WK-C-SCR-FLAGLIST-TEXT
047300         WITH POINTER WK-N-SCR-LIST-PTR.
047400     ADD 1 TO WK-N-SCR-FLAG-CT.
047500*----------------------------------------------------------------*
047600 C450-EX.
047700*----------------------------------------------------------------*
047800     EXIT.
047900*
048000*----------------------------------------------------------------*
048100 C500-FIND-1ST-NONBLANK.
048200*----------------------------------------------------------------*
048300* NO-OP BODY - THE WORK IS ALL IN THE VARYING/UNTIL CLAUSE ON
048400* THE PERFORM STATEMENT THAT CALLS THIS PARAGRAPH.  ON RETURN,
048500* WK-N-SCR-EDIT-IX POINTS AT THE FIRST NON-BLANK BYTE OF THE
048600* EDIT TEXT (OR PAST THE END IF THE FIELD WAS ALL BLANK).
048700     CONTINUE.
048800*----------------------------------------------------------------*
048900 C500-EX.
049000*----------------------------------------------------------------*
049100     EXIT.
049200*
049300******************************************************************
049400*************** END OF PROGRAM SOURCE  SOCVSCR ******************
049500******************************************************************
