000100*----------------------------------------------------------------*
000200*  SOCBOTL - SOCVBOT CALL LINKAGE (BOT / HUMAN DETECTION).       *
000300*  CALLER LOADS THE RETAINED-COMMAND TABLE, THE RETAINED-        *
000400*  TIMESTAMP TABLE (ONE ENTRY PER RETAINED COMMAND, SAME INDEX,  *
000500*  PER SOCBAGG PARAGRAPH C510), THE LOGIN-ATTEMPT COUNT AND THE  *
000600*  DISTINCT-PASSWORD/USERNAME TABLES (LAST 10 DISTINCT OF EACH   *
000700*  SEEN, PER SOCBAGG PARAGRAPHS C300/C370).                     *
000800*----------------------------------------------------------------*
001200* HISTORY OF MODIFICATION:                                       *
001300*----------------------------------------------------------------*
001400* SOC042 TWANJP  20/07/2001 - INITIAL VERSION.                   *  SOC042
001410* SOC121 RDCRUZ  06/02/2021 - PROJ#HP21 - ADDED THE DISTINCT-    *  SOC121
001420*                             USERNAME TABLE SO SOCVBOT CAN SCORE *
001430*                             THE USERNAME HALF OF THE CREDENTIAL *
001440*                             RULE - PREVIOUSLY ONLY PASSWORDS    *
001450*                             WERE PASSED ACROSS THIS LINKAGE.    *
001460*                             WK-C-BOTL-LOGIN-ATTEMPTS ABOVE IS   *
001470*                             REUSED AS THE DENOMINATOR FOR THE   *
001480*                             DISTINCT-USERNAME-RATIO RULE.       *
001490* SOC123 RDCRUZ  15/09/2021 - PROJ#HP21 - WK-C-BOTL-TS-COUNT/    *  SOC123
001491*                             -TS-TABLE ABOVE WERE ALREADY HERE   *
001492*                             BUT SOCBAGG ALWAYS SENT A ZERO      *
001493*                             COUNT - EVERY EVENT CARRIES A       *
001494*                             SOCEVT-TS-EPOCH, SO THE FIELDS NOW  *
001495*                             CARRY REAL DATA - SEE SOCBAGG       *
001496*                             PARAGRAPH D300 AND SOCVBOT          *
001497*                             PARAGRAPH C200.                     *
001500*----------------------------------------------------------------*
001600 01  WK-C-BOTL-RECORD.
001700     05  WK-C-BOTL-INPUT.
001800         10  WK-C-BOTL-CMD-COUNT      PIC 9(05) COMP.
001900         10  WK-C-BOTL-CMD-TABLE OCCURS 50 TIMES
002000                                      PIC X(200).
002100         10  WK-C-BOTL-TS-COUNT       PIC 9(05) COMP.
002200         10  WK-C-BOTL-TS-TABLE OCCURS 50 TIMES
002300                                      PIC 9(10)V9(03).
002400         10  WK-C-BOTL-LOGIN-ATTEMPTS PIC 9(05) COMP.
002500         10  WK-C-BOTL-PASSWORD-COUNT PIC 9(02) COMP.
002600         10  WK-C-BOTL-PASSWORD-TABLE OCCURS 10 TIMES
002700                                      PIC X(32).
002710         10  WK-C-BOTL-USERNAME-COUNT PIC 9(02) COMP.
002720         10  WK-C-BOTL-USERNAME-TABLE OCCURS 10 TIMES
002730                                      PIC X(32).
002800     05  WK-C-BOTL-OUTPUT.
002900         10  WK-C-BOTL-ATTACKER-TYPE  PIC X(08).
003000         10  WK-C-BOTL-CONFIDENCE     PIC 9V99.
003100         10  WK-C-BOTL-BOT-SCORE      PIC 9(03).
003200         10  WK-C-BOTL-HUMAN-SCORE    PIC 9(03).
003300         10  FILLER                   PIC X(10).
