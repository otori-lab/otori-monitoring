000100*----------------------------------------------------------------*
000200*  SOCVMIT - MITRE ATT&CK TECHNIQUE-ID RESOLVER.                 *
000300*  CALLED ONCE PER CLOSED SESSION OUT OF SOCBAGG, AND ONCE PER   *
000400*  KPI TOP-TECHNIQUE LINE OUT OF SOCBKPI.  TAKES THE SESSION'S   *
000500*  DISTINCT TECHNIQUE-ID LIST, RESOLVES EACH AGAINST THE STATIC  *
000600*  SOCMTAB DICTIONARY, AND RETURNS THE DOMINANT KILL-CHAIN       *
000700*  ATTACK PHASE AND HOW FAR ALONG THE 14-STEP KILL CHAIN THE     *
000800*  SESSION HAS PROGRESSED.  AN ID NOT ON THE TABLE IS SIMPLY     *
000900*  SKIPPED - THAT IS NOT AN ERROR CONDITION ON THIS PROGRAM.     *
001000*----------------------------------------------------------------*
001100* HISTORY OF MODIFICATION:                                       *
001200*----------------------------------------------------------------*
001300* SOC043 TWANJP  23/07/2001 - INITIAL VERSION.                   *  SOC043
001400* Y2K005 TWANJP  06/11/1999 - Y2K READINESS REVIEW - NO 2-DIGIT  *  Y2K005
001500*                             YEAR FIELDS ON THIS PROGRAM.       *
001600* SOC066 KPATEL  11/09/2003 - TECHNIQUE TABLE GREW PAST THE OLD  *  SOC066
001700*                             30-ENTRY LIMIT - SOCMTAB NOW HOLDS *
001800*                             56, SEARCH LOOP UNCHANGED.         *
001900* SOC099 RDCRUZ  22/03/2014 - PROJ#HP14 - PHASE NAME NOW BUILT   *  SOC099
002000*                             WITH SPACES TURNED TO UNDERSCORES  *
002100*                             SO THE KPI REPORT CAN PRINT IT AS  *
002200*                             ONE TOKEN.                         *
002300*----------------------------------------------------------------*
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID.    SOCVMIT.
002600 AUTHOR.        T WANJIRU.
002700 INSTALLATION.  SECURITY OPERATIONS CENTER - HONEYPOT DESK.
002800 DATE-WRITTEN.  07/23/2001.
002900 DATE-COMPILED.
003000 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
003100*
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     UPSI-0 IS UPSI-SWITCH-0.
003700*
003800 DATA DIVISION.
003900 WORKING-STORAGE SECTION.
004000 01  FILLER              PIC X(24)  VALUE
004100     "** PROGRAM SOCVMIT   **".
004200*
004300 01  WK-C-COMMON.
004400     COPY SOCMTAB.
004500*
004600* CASE-FOLD TABLE - SAME PAIR AS SOCVCLS, RESTATED HERE SINCE
004700* THIS PROGRAM IS LINK-EDITED SEPARATELY.
004800 01  WK-C-MIT-CASE-FOLD-TABLE.
004900     05  WK-C-FOLD-UPPER-MIT      PIC X(26) VALUE
005000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005100     05  WK-C-FOLD-LOWER-MIT      PIC X(26) VALUE
005200         "abcdefghijklmnopqrstuvwxyz".
005300*
005400 01  WK-C-MIT-SWITCHES.
005500     05  WK-N-MIT-IX              PIC 9(02) COMP VALUE ZERO.
005600     05  WK-N-MIT-MAX-POS         PIC S9(02) COMP VALUE -1.
005700     05  WK-C-MIT-ANY-RESOLVED    PIC X(01)   VALUE "N".
005800     05  FILLER                   PIC X(15)   VALUE SPACES.
005900*
006000* TWO-WAY VIEW OF THE INCOMING TECHNIQUE ID SO A BLANK TABLE
006100* ENTRY CAN BE SKIPPED WITHOUT A SEPARATE 88-LEVEL ON SOCMITL.
006200 01  WK-C-MIT-ID-CHECK.
006300     05  WK-C-MIT-ID-BYTES        PIC X(09)   VALUE SPACES.
006400 01  WK-C-MIT-ID-CHECK-R REDEFINES WK-C-MIT-ID-CHECK.
006500     05  WK-C-MIT-ID-1ST-BYTE     PIC X(01).
006600     05  FILLER                   PIC X(08).
006700*
006800* PHASE-NAME WORK AREA - THE TACTIC NAME COMES OFF SOCMTAB IN
006900* MIXED CASE WITH EMBEDDED SPACES ("PRIVILEGE ESCALATION"); THIS
007000* PROGRAM LOWER-CASES IT AND TURNS THE SPACES TO UNDERSCORES ONE
007100* BYTE AT A TIME THROUGH THE TABLE-VIEW REDEFINES BELOW.
007200 01  WK-C-MIT-PHASE-WORK.
007300     05  WK-C-MIT-PHASE-TEXT      PIC X(22)   VALUE SPACES.
007400 01  WK-C-MIT-PHASE-TABLE REDEFINES WK-C-MIT-PHASE-WORK.
007500     05  WK-C-MIT-PHASE-BYTE OCCURS 22 TIMES  PIC X(01).
007600*
007700 01  WK-N-MIT-BX                  PIC 9(02) COMP VALUE ZERO.
007800*
007900* UPSI-0 DIAGNOSTIC TRACE LINE - PHASE NAME AND PROGRESS SCORE,
008000* VIEWED AS ONE FIXED-COLUMN BYTE STRING FOR THE JOB LOG.
008100 01  WK-C-MIT-TRACE-LINE.
008200     05  WK-C-MIT-TRACE-PHASE     PIC X(22).
008300     05  WK-C-MIT-TRACE-PROG-ED   PIC 9.99.
008400     05  FILLER                   PIC X(10)   VALUE SPACES.
008500 01  WK-C-MIT-TRACE-LINE-R REDEFINES WK-C-MIT-TRACE-LINE.
008600     05  WK-C-MIT-TRACE-BYTES     PIC X(27).
008700     05  FILLER                   PIC X(07).
008800*
008900 LINKAGE SECTION.
009000 COPY SOCMITL.
009100*
009200 PROCEDURE DIVISION USING WK-C-MITL-RECORD.
009300*
009400 MAIN-MODULE.
009500     PERFORM A000-INIT-OUTPUT THRU A000-EX.
009600     PERFORM B100-RESOLVE-TECHNIQUES THRU B100-EX
009700        VARYING WK-N-MIT-IX FROM 1 BY 1
009800        UNTIL WK-N-MIT-IX > WK-C-MITL-TECH-COUNT.
009900     IF WK-C-MIT-ANY-RESOLVED = "Y"
010000         PERFORM B200-DETERMINE-ATTACK-PHASE THRU B200-EX
010100         PERFORM B300-COMPUTE-KILL-CHAIN-PROGRESS THRU B300-EX
010200     END-IF.
010300     PERFORM C900-TRACE THRU C900-EX.
010400     GOBACK.
010500*
010600*----------------------------------------------------------------*
010700 A000-INIT-OUTPUT.
010800*----------------------------------------------------------------*
010900     MOVE "unknown"      TO WK-C-MITL-ATTACK-PHASE.
011000     MOVE ZERO           TO WK-C-MITL-KILL-CHAIN-PROGRESS.
011100     MOVE ZERO           TO WK-C-MITL-MAX-POSITION.
011200     MOVE -1             TO WK-N-MIT-MAX-POS.
011300     MOVE "N"            TO WK-C-MIT-ANY-RESOLVED.
011400*----------------------------------------------------------------*
011500 A000-EX.
011600*----------------------------------------------------------------*
011700     EXIT.
011800*
011900*----------------------------------------------------------------*
012000 B100-RESOLVE-TECHNIQUES.
012100*----------------------------------------------------------------*
012200     MOVE WK-C-MITL-TECH-TABLE(WK-N-MIT-IX) TO WK-C-MIT-ID-BYTES.
012300     IF WK-C-MIT-ID-1ST-BYTE = SPACE OR LOW-VALUE
012400         GO TO B100-EX.
012500*
012600* SIMPLE SERIAL SCAN - THE TABLE IS SMALL AND IS LOOKED UP AT
012700* MOST 20 TIMES A CALL, SO A SEARCH ALL/BINARY KEY IS NOT
012800* WORTH THE TROUBLE.
012900     PERFORM B150-TEST-ONE-ENTRY THRU B150-EX
013000        VARYING WK-X-MTAB-IX FROM 1 BY 1
013100        UNTIL WK-X-MTAB-IX > 56.
013200*----------------------------------------------------------------*
013300 B100-EX.
013400*----------------------------------------------------------------*
013500     EXIT.
013600*
013700*----------------------------------------------------------------*
013800 B150-TEST-ONE-ENTRY.
013900*----------------------------------------------------------------*
014000     IF WK-C-MTAB-TECH-ID(WK-X-MTAB-IX) = WK-C-MIT-ID-BYTES
014100         MOVE "Y" TO WK-C-MIT-ANY-RESOLVED
014200         IF WK-C-MTAB-TACTIC-POS(WK-X-MTAB-IX) > WK-N-MIT-MAX-POS
014300             MOVE WK-C-MTAB-TACTIC-POS(WK-X-MTAB-IX)
014400                                  TO WK-N-MIT-MAX-POS
014500         END-IF
014600     END-IF.
014700*----------------------------------------------------------------*
014800 B150-EX.
014900*----------------------------------------------------------------*
015000     EXIT.
015100*
015200*----------------------------------------------------------------*
015300 B200-DETERMINE-ATTACK-PHASE.
015400*----------------------------------------------------------------*
015500     MOVE ZERO TO WK-C-MITL-MAX-POSITION.
015600     MOVE WK-N-MIT-MAX-POS TO WK-C-MITL-MAX-POSITION.
015700     MOVE SPACES TO WK-C-MIT-PHASE-TEXT.
015800     PERFORM B250-TEST-ONE-TACTIC THRU B250-EX
015900        VARYING WK-X-MTAB-TACIX FROM 1 BY 1
016000        UNTIL WK-X-MTAB-TACIX > 14.
016100*
016200* LOWER-CASE THE RESOLVED TACTIC NAME AND TURN ITS SPACES TO
016300* UNDERSCORES, ONE BYTE AT A TIME, THEN RIGHT-TRIM THE FILLER
016400* BLANKS BACK OUT OF THE OUTPUT FIELD.
016500     INSPECT WK-C-MIT-PHASE-TEXT
016600         CONVERTING WK-C-FOLD-UPPER-MIT TO WK-C-FOLD-LOWER-MIT.
016700     PERFORM B270-SCAN-ONE-BYTE THRU B270-EX
016800        VARYING WK-N-MIT-BX FROM 1 BY 1
016900        UNTIL WK-N-MIT-BX > 22.
017000     MOVE WK-C-MIT-PHASE-TEXT TO WK-C-MITL-ATTACK-PHASE.
017100*----------------------------------------------------------------*
017200 B200-EX.
017300*----------------------------------------------------------------*
017400     EXIT.
017500*
017600*----------------------------------------------------------------*
017700 B250-TEST-ONE-TACTIC.
017800*----------------------------------------------------------------*
017900     IF WK-C-MTAB-TACTIC-POS-T(WK-X-MTAB-TACIX) = WK-N-MIT-MAX-POS
018000         MOVE WK-C-MTAB-TACTIC-NAME-T(WK-X-MTAB-TACIX)
018100                                  TO WK-C-MIT-PHASE-TEXT
018200     END-IF.
018300*----------------------------------------------------------------*
018400 B250-EX.
018500*----------------------------------------------------------------*
018600     EXIT.
018700*
018800*----------------------------------------------------------------*
018900 B270-SCAN-ONE-BYTE.
019000*----------------------------------------------------------------*
019100     IF WK-C-MIT-PHASE-BYTE(WK-N-MIT-BX) = SPACE
019200             AND WK-N-MIT-BX < 22
019300             AND WK-C-MIT-PHASE-BYTE(WK-N-MIT-BX + 1) NOT = SPACE
019400         MOVE "_" TO WK-C-MIT-PHASE-BYTE(WK-N-MIT-BX).
019500*----------------------------------------------------------------*
019600 B270-EX.
019700*----------------------------------------------------------------*
019800     EXIT.
019900*
020000*----------------------------------------------------------------*
020100 B300-COMPUTE-KILL-CHAIN-PROGRESS.
020200*----------------------------------------------------------------*
020300* MIN(1.00, (MAX-POSITION + 1) / 14), TWO DECIMALS.
020400     COMPUTE WK-C-MITL-KILL-CHAIN-PROGRESS ROUNDED =
020500             (WK-N-MIT-MAX-POS + 1) / 14.
020600     IF WK-C-MITL-KILL-CHAIN-PROGRESS > 1.00
020700         MOVE 1.00 TO WK-C-MITL-KILL-CHAIN-PROGRESS.
020800*----------------------------------------------------------------*
020900 B300-EX.
021000*----------------------------------------------------------------*
021100     EXIT.
021200*
021300*----------------------------------------------------------------*
021400 C900-TRACE.
021500*----------------------------------------------------------------*
021600     IF UPSI-SWITCH-0
021700         MOVE WK-C-MITL-ATTACK-PHASE TO WK-C-MIT-TRACE-PHASE
021800         MOVE WK-C-MITL-KILL-CHAIN-PROGRESS TO
021900             WK-C-MIT-TRACE-PROG-ED
022000         DISPLAY "SOCVMIT - PHASE/PROGRESS - "
022100             WK-C-MIT-TRACE-BYTES.
022200*----------------------------------------------------------------*
022300 C900-EX.
022400*----------------------------------------------------------------*
022500     EXIT.
022600*
022700******************************************************************
022800*************** END OF PROGRAM SOURCE  SOCVMIT ******************
022900******************************************************************
