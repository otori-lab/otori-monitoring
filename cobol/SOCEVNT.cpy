000100*----------------------------------------------------------------*
000200*  SOCEVNT - UNIFIED EVENT RECORD (POST-MAPPING).                *
000300*  OUTPUT OF SOCBEVM, SORTED SESSION-ID/TS-EPOCH BEFORE IT       *
000400*  REACHES SOCBAGG, AND RE-READ AS-IS BY SOCBKPI FOR THE KPI     *
000500*  PASS.  DO NOT REORDER FIELDS - SOCBAGG AND SOCBKPI BOTH       *
000600*  DEPEND ON THE EXACT COLUMN OFFSETS FOR THEIR SORT/CONTROL     *
000700*  BREAK KEYS.                                                   *
000800*----------------------------------------------------------------*
000900* HISTORY OF MODIFICATION:                                       *
001000*----------------------------------------------------------------*
001100* SOC030 TWANJP  06/06/2001 - INITIAL VERSION.                   *  SOC030
001200* SOC077 RDCRUZ  19/09/2011 - PROJ#HP11 - ADD ASN-ORG AND CITY   *  SOC077
001300*                             FOR THE NEW MAXMIND FEED, WIDEN    *
001400*                             ASN-ORG TO 40 TO MATCH IT.         *
001500*----------------------------------------------------------------*
001600 01  SOCEVT-RECORD.
001700     05  SOCEVT-SESSION-ID           PIC X(20).
001800     05  SOCEVT-TS-EPOCH             PIC 9(10)V9(03).
001900     05  SOCEVT-TS-EPOCH-R REDEFINES SOCEVT-TS-EPOCH.
002000         10  SOCEVT-TS-WHOLE-SECS    PIC 9(10).
002100         10  SOCEVT-TS-MILLIS        PIC 9(03).
002200     05  SOCEVT-SENSOR-ID            PIC X(20).
002300     05  SOCEVT-HONEYPOT-TYPE        PIC X(08).
002400     05  SOCEVT-SRC-IP               PIC X(15).
002500     05  SOCEVT-SRC-PORT             PIC 9(05).
002600     05  SOCEVT-DST-PORT             PIC 9(05).
002700     05  SOCEVT-PROTOCOL             PIC X(08).
002800     05  SOCEVT-EVENT-TYPE           PIC X(14).
002900         88  SOCEVT-IS-CONNECT           VALUE "connect".
003000         88  SOCEVT-IS-LOGIN-SUCCESS     VALUE "login_success".
003100         88  SOCEVT-IS-LOGIN-FAILED      VALUE "login_failed".
003200         88  SOCEVT-IS-COMMAND           VALUE "command".
003300         88  SOCEVT-IS-DOWNLOAD          VALUE "download".
003400         88  SOCEVT-IS-CLOSED            VALUE "closed".
003500     05  SOCEVT-USERNAME             PIC X(32).
003600     05  SOCEVT-PASSWORD             PIC X(32).
003700     05  SOCEVT-COMMAND-TEXT         PIC X(200).
003800     05  SOCEVT-DURATION-SEC         PIC 9(07)V99.
003900     05  SOCEVT-COUNTRY-CODE         PIC X(03).
004000     05  SOCEVT-COUNTRY-NAME         PIC X(30).
004100     05  SOCEVT-CITY                 PIC X(30).
004200     05  SOCEVT-ASN-ORG              PIC X(40).
004300     05  FILLER                      PIC X(10).
