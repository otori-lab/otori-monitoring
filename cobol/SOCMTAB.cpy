000100*----------------------------------------------------------------*
000200*  SOCMTAB - MITRE ATT&CK STATIC REFERENCE TABLE.                *
000300*  ONE ENTRY PER TECHNIQUE ID KNOWN TO SOCVMIT, PLUS THE 14-STEP *
000400*  KILL-CHAIN TACTIC ORDER USED TO DERIVE A SESSION'S DOMINANT   *
000500*  ATTACK PHASE AND ITS KILL-CHAIN-PROGRESS FRACTION.  LOADED    *
000600*  ENTIRELY BY VALUE CLAUSE - THERE IS NO SOCMTAB FILE.  A       *
000700*  TECHNIQUE ID THE CLASSIFIER EMITS THAT IS NOT ON THIS TABLE   *
000800*  IS SIMPLY LEFT OUT OF THE PHASE CALCULATION BY SOCVMIT        *
000900*  PARAGRAPH B200 - IT IS NOT AN ERROR CONDITION.                *
001000*----------------------------------------------------------------*
001100* HISTORY OF MODIFICATION:                                       *
001200*----------------------------------------------------------------*
001300* SOC039 TWANJP  17/07/2001 - INITIAL VERSION - 56 TECHNIQUE     *  SOC039
001400*                             ENTRIES CARRIED OVER FROM THE      *
001500*                             ANALYST WORKSHEET FOR THE SOC      *
001600*                             COMMAND-CLASSIFIER PROJECT.        *
001700*----------------------------------------------------------------*
001800*
001900*    EACH 125-BYTE TECHNIQUE ENTRY IS LAID OUT -
002000*        TECHNIQUE ID           X(09)
002100*        TECHNIQUE NAME         X(40)
002200*        TACTIC NAME            X(20)
002300*        TACTIC ID              X(06)
002400*        KILL-CHAIN POSITION    9(02)
002500*        DESCRIPTION            X(48)
002600*
002700*    THE 56 ENTRIES ARE CARRIED AS EIGHT 875-BYTE VALUE
002800*    LITERALS (SEVEN ENTRIES EACH) BECAUSE OF THE COMPILER'S
002900*    LIMIT ON A SINGLE CONTINUED LITERAL - SEE WK-C-MTAB-TABLE
003000*    BELOW FOR THE REDEFINITION INTO THE SEARCHABLE OCCURS
003100*    TABLE.
003200*
003300 01  WK-C-MTAB-RAW.
003400     05  WK-C-MTAB-CHUNK-01      PIC X(875)
003500     VALUE "T1003    OS Credential Dumping                   Cred"
003600    -    "ential Access   TA000607Dumping of credential material "
003700    -    "from OS storage  T1005    Data from Local System       "
003800    -    "           Collection          TA000910Collection of da"
003900    -    "ta from local system            T1007    System Service"
004000    -    " Discovery                Discovery           TA000708E"
004100    -    "numeration of system services                  T1016   "
004200    -    " System Network Config Discovery         Discovery     "
004300    -    "      TA000708Enumeration of network configuration     "
004400    -    "       T1021.001Remote Desktop Protocol                "
004500    -    " Lateral Movement    TA000809Use of RDP to move between"
004600    -    " hosts                T1021.002SMB/Windows Admin Shares"
004700    -    "                Lateral Movement    TA000809Use of SMB "
004800    -    "shares to move between hosts         T1021.004SSH      "
004900    -    "                               Lateral Movement    TA00"
005000    -    "0809Use of SSH to move between hosts                ".
005100
005200 05  WK-C-MTAB-CHUNK-02      PIC X(875)
005300     VALUE "T1021.006Windows Remote Management               Late"
005400    -    "ral Movement    TA000809Use of WinRM/WMIC to move betwe"
005500    -    "en hosts         T1033    System Owner/User Discovery  "
005600    -    "           Discovery           TA000708Identify the cur"
005700    -    "rent user or owner              T1037    Boot or Logon "
005800    -    "Init Scripts              Persistence         TA000304A"
005900    -    "buse of startup scripts for persistence        T1037.00"
006000    -    "4RC Scripts                              Persistence   "
006100    -    "      TA000304Abuse of rc.local for persistence        "
006200    -    "       T1046    Network Service Discovery              "
006300    -    " Discovery           TA000708Scan for services on reach"
006400    -    "able hosts            T1048    Exfil Over Alternative P"
006500    -    "rotocol         Exfiltration        TA001012Data sent o"
006600    -    "ut over a non-C2 protocol            T1048.003Exfil Ove"
006700    -    "r Non-C2 Protocol              Exfiltration        TA00"
006800    -    "1012Data sent out unencrypted, non-C2               ".
006900
007000 05  WK-C-MTAB-CHUNK-03      PIC X(875)
007100     VALUE "T1049    System Network Conns Discovery          Disc"
007200    -    "overy           TA000708Enumeration of active network c"
007300    -    "onnections       T1053    Scheduled Task/Job           "
007400    -    "           Execution           TA000203Abuse of task sc"
007500    -    "heduling for execution          T1053.002At            "
007600    -    "                          Execution           TA000203A"
007700    -    "buse of the at facility for execution          T1053.00"
007800    -    "3Cron                                    Persistence   "
007900    -    "      TA000304Abuse of cron for persistence            "
008000    -    "       T1057    Process Discovery                      "
008100    -    " Discovery           TA000708Enumeration of running pro"
008200    -    "cesses                T1059    Command and Scripting In"
008300    -    "terp            Execution           TA000203Abuse of a "
008400    -    "command interpreter                  T1059.004Unix Shel"
008500    -    "l                              Execution           TA00"
008600    -    "0203Abuse of a Unix shell for execution             ".
008700
008800 05  WK-C-MTAB-CHUNK-04      PIC X(875)
008900     VALUE "T1059.006Python                                  Exec"
009000    -    "ution           TA000203Abuse of Python for execution  "
009100    -    "                 T1068    Exploit for Privilege Escalat"
009200    -    "ion        Privilege EscalationTA000405Exploiting a fla"
009300    -    "w to gain higher privilege      T1070.002Clear Linux or"
009400    -    " Mac Logs                 Defense Evasion     TA000506D"
009500    -    "eletion of host log files                      T1070.00"
009600    -    "3Clear Command History                   Defense Evasio"
009700    -    "n     TA000506Deletion or disabling of shell history   "
009800    -    "       T1070.004File Deletion                          "
009900    -    " Defense Evasion     TA000506Deletion of files to remov"
010000    -    "e evidence            T1070.006Timestomp               "
010100    -    "                Defense Evasion     TA000506Modificatio"
010200    -    "n of file timestamps                 T1082    System In"
010300    -    "formation Discovery            Discovery           TA00"
010400    -    "0708Enumeration of host hardware/software info      ".
010500
010600 05  WK-C-MTAB-CHUNK-05      PIC X(875)
010700     VALUE "T1083    File and Directory Discovery            Disc"
010800    -    "overy           TA000708Enumeration of files and direct"
010900    -    "ories            T1087    Account Discovery            "
011000    -    "           Discovery           TA000708Enumeration of l"
011100    -    "ocal or domain accounts         T1098    Account Manipu"
011200    -    "lation                    Persistence         TA000304M"
011300    -    "anipulation of accounts for persistence        T1098.00"
011400    -    "4SSH Authorized Keys                     Persistence   "
011500    -    "      TA000304Insertion of an SSH authorized key       "
011600    -    "       T1105    Ingress Tool Transfer                  "
011700    -    " Command and Control TA001111Transfer of tools into the"
011800    -    " environment          T1110    Brute Force             "
011900    -    "                Credential Access   TA000607Systematic "
012000    -    "guessing of credentials              T1110.002Password "
012100    -    "Cracking                       Credential Access   TA00"
012200    -    "0607Offline recovery of passwords from hashes       ".
012300
012400 05  WK-C-MTAB-CHUNK-06      PIC X(875)
012500     VALUE "T1136.001Create Account: Local Account           Pers"
012600    -    "istence         TA000304Creation of a local account    "
012700    -    "                 T1140    Deobfuscate/Decode Files     "
012800    -    "           Defense Evasion     TA000506Decoding of obfu"
012900    -    "scated content                  T1222    File/Directory"
013000    -    " Permissions Modification Defense Evasion     TA000506M"
013100    -    "odification of file/dir permissions            T1485   "
013200    -    " Data Destruction                        Impact        "
013300    -    "      TA004013Destruction of data or systems           "
013400    -    "       T1486    Data Encrypted for Impact              "
013500    -    " Impact              TA004013Encryption of data to deny"
013600    -    " access               T1489    Service Stop            "
013700    -    "                Impact              TA004013Stopping of"
013800    -    " a service or process                T1496    Resource "
013900    -    "Hijacking                      Impact              TA00"
014000    -    "4013Use of host resources for unauthorized gain     ".
014100
014200 05  WK-C-MTAB-CHUNK-07      PIC X(875)
014300     VALUE "T1499    Endpoint Denial of Service              Impa"
014400    -    "ct              TA004013Denial of service against the e"
014500    -    "ndpoint          T1518    Software Discovery           "
014600    -    "           Discovery           TA000708Enumeration of i"
014700    -    "nstalled software               T1529    System Shutdow"
014800    -    "n/Reboot                  Impact              TA004013S"
014900    -    "hutdown or reboot of the host                  T1543.00"
015000    -    "2Systemd Service                         Persistence   "
015100    -    "      TA000304Creation of a systemd service for persist"
015200    -    "ence   T1546.004Unix Shell Config Modification         "
015300    -    " Persistence         TA000304Modification of shell prof"
015400    -    "ile scripts           T1548    Abuse Elevation Control "
015500    -    "Mechanism       Privilege EscalationTA000405Circumventi"
015600    -    "on of privilege controls             T1548.001Setuid an"
015700    -    "d Setgid                       Privilege EscalationTA00"
015800    -    "0405Abuse of setuid/setgid bits                     ".
015900
016000 05  WK-C-MTAB-CHUNK-08      PIC X(875)
016100     VALUE "T1548.003Sudo and Sudo Caching                   Priv"
016200    -    "ilege EscalationTA000405Abuse of sudo for elevation    "
016300    -    "                 T1552    Unsecured Credentials        "
016400    -    "           Credential Access   TA000607Search for crede"
016500    -    "ntials in insecure locations    T1552.001Credentials In"
016600    -    " Files                    Credential Access   TA000607C"
016700    -    "redentials stored in plaintext files           T1552.00"
016800    -    "4Private Keys                            Credential Acc"
016900    -    "ess   TA000607Search for private key material          "
017000    -    "       T1562.001Disable or Modify Tools                "
017100    -    " Defense Evasion     TA000506Disabling of security tool"
017200    -    "ing                   T1562.004Disable or Modify System"
017300    -    " Firewall       Defense Evasion     TA000506Disabling o"
017400    -    "f host firewall rules                T1574.006Dynamic L"
017500    -    "inker Hijacking                Privilege EscalationTA00"
017600    -    "0405Abuse of LD_PRELOAD/LD_LIBRARY_PATH             ".
017700*
017800*    KILL-CHAIN TACTIC ORDER - 14 TACTICS, POSITION 00 (EARLIEST)
017900*    THRU POSITION 13 (LATEST).  SOCVMIT PARAGRAPH B200 TAKES THE
018000*    HIGHEST POSITION NUMBER PRESENT ON A SESSION'S TECHNIQUE LIST
018100*    AS ITS DOMINANT ATTACK PHASE, AND DIVIDES (POSITION+1) BY 14
018200*    TO GET KILL-CHAIN-PROGRESS.
018300*
018400*    SEARCHABLE VIEW OF THE EIGHT CHUNKS ABOVE - ONE ENTRY PER
018500*    KNOWN TECHNIQUE ID.  SOCVMIT PARAGRAPH B100 DOES A SIMPLE
018600*    SERIAL PERFORM VARYING SEARCH (THE TABLE IS SMALL AND IS
018700*    LOOKED UP AT MOST 20 TIMES A CALL) RATHER THAN SEARCH ALL,
018800*    SO NO KEY IS ASCENDING.
018900*
019000 01  WK-C-MTAB-TABLE REDEFINES WK-C-MTAB-RAW.
019100     05  WK-C-MTAB-ENTRY OCCURS 56 TIMES
019200                                  INDEXED BY WK-X-MTAB-IX.
019300         10  WK-C-MTAB-TECH-ID    PIC X(09).
019400         10  WK-C-MTAB-TECH-NAME  PIC X(40).
019500         10  WK-C-MTAB-TACTIC-NM  PIC X(20).
019600         10  WK-C-MTAB-TACTIC-ID  PIC X(06).
019700         10  WK-C-MTAB-TACTIC-POS PIC 9(02).
019800         10  WK-C-MTAB-DESC       PIC X(48).
019900*
020000*    KILL-CHAIN TACTIC ORDER - 14 TACTICS, POSITION 00 (EARLIEST)
020100*    THRU POSITION 13 (LATEST).  SOCVMIT PARAGRAPH B200 TAKES THE
020200*    HIGHEST POSITION NUMBER PRESENT ON A SESSION'S TECHNIQUE LIST
020300*    AS ITS DOMINANT ATTACK PHASE, AND DIVIDES (POSITION+1) BY 14
020400*    TO GET KILL-CHAIN-PROGRESS.
020500*
020600 01  WK-C-MTAB-TACTIC-RAW.
020700     05  WK-C-MTAB-TACTIC-CHUNK  PIC X(392)
020800     VALUE "Reconnaissance      TA004300Resource DevelopmentTA004"
020900    -    "201Initial Access      TA000102Execution           TA00"
021000    -    "0203Persistence         TA000304Privilege EscalationTA0"
021100    -    "00405Defense Evasion     TA000506Credential Access   TA"
021200    -    "000607Discovery           TA000708Lateral Movement    T"
021300    -    "A000809Collection          TA000910Command and Control "
021400    -    "TA001111Exfiltration        TA001012Impact             "
021500    -    " TA004013".
021600*
021700*    SEARCHABLE VIEW OF THE TACTIC-ORDER CHUNK - 14 ENTRIES,
021800*    WK-C-MTAB-TACTIC-POS-T IS THE SAME 00-13 POSITION CARRIED
021900*    ON EVERY TECHNIQUE ENTRY ABOVE.
022000*
022100 01  WK-C-MTAB-TACTIC-TABLE REDEFINES WK-C-MTAB-TACTIC-RAW.
022200     05  WK-C-MTAB-TACTIC-ENTRY OCCURS 14 TIMES
022300                                  INDEXED BY WK-X-MTAB-TACIX.
022400         10  WK-C-MTAB-TACTIC-NAME-T PIC X(20).
022500         10  WK-C-MTAB-TACTIC-ID-T   PIC X(06).
022600         10  WK-C-MTAB-TACTIC-POS-T  PIC 9(02).
