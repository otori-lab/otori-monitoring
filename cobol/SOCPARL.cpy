000100*----------------------------------------------------------------*
000200*  SOCPARL - SOCXPARA CALL LINKAGE.                              *
000300*  SAME SHAPE AS THIS SHOP'S OLDER PARAMETER-LOOKUP LINKAGE     *
000400*  MODULES - CALLER LOADS WK-C-PARL-PARMCD, SOCXPARA RETURNS     *
000500*  THE VALUE (CHARACTER OR NUMERIC, PER THE ATTRIBUTE BYTE ON    *
000600*  SOCPARMF) OR AN ERROR CODE IF THE CODE IS NOT ON FILE.        *
000700*----------------------------------------------------------------*
000800* HISTORY OF MODIFICATION:                                       *
000900*----------------------------------------------------------------*
001000* SOC044 TWANJP  25/07/2001 - INITIAL VERSION.                   *  SOC044
001100*----------------------------------------------------------------*
001200 01  WK-C-PARL-RECORD.
001300     05  WK-C-PARL-INPUT.
001400         10  WK-C-PARL-PARMCD         PIC X(08).
001500     05  WK-C-PARL-OUTPUT.
001600         10  WK-C-PARL-PARMVAL        PIC X(20).
001700         10  WK-N-PARL-PARMVAL REDEFINES WK-C-PARL-PARMVAL
001800                                      PIC 9(13)V9(05).
001900         10  WK-C-PARL-ERROR-CD       PIC X(07).
002000         10  WK-C-PARL-FILE           PIC X(08).
002100         10  WK-C-PARL-MODE           PIC X(07).
002200         10  WK-C-PARL-KEY            PIC X(20).
002300         10  WK-C-PARL-FS             PIC X(02).
002400         10  FILLER                   PIC X(08).
