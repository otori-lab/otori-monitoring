000100*----------------------------------------------------------------*
000200*  SOCMITL - SOCVMIT CALL LINKAGE (MITRE ATT&CK MAPPING).        *
000300*  CALLER LOADS THE SESSION'S DISTINCT TECHNIQUE-ID TABLE,       *
000400*  SOCVMIT RESOLVES EACH ID AGAINST THE STATIC SOCMTAB           *
000500*  DICTIONARY AND RETURNS THE DOMINANT KILL-CHAIN PHASE AND      *
000600*  PROGRESS FRACTION.                                            *
000700*----------------------------------------------------------------*
000800* HISTORY OF MODIFICATION:                                       *
000900*----------------------------------------------------------------*
001000* SOC043 TWANJP  23/07/2001 - INITIAL VERSION.                   *  SOC043
001100*----------------------------------------------------------------*
001200 01  WK-C-MITL-RECORD.
001300     05  WK-C-MITL-INPUT.
001400         10  WK-C-MITL-TECH-COUNT     PIC 9(03) COMP.
001500         10  WK-C-MITL-TECH-TABLE OCCURS 20 TIMES
001600                                      PIC X(09).
001700     05  WK-C-MITL-OUTPUT.
001800         10  WK-C-MITL-ATTACK-PHASE   PIC X(22).
001900         10  WK-C-MITL-KILL-CHAIN-PROGRESS PIC 9V99.
002000         10  WK-C-MITL-MAX-POSITION   PIC 9(02) COMP.
002100         10  FILLER                   PIC X(10).
