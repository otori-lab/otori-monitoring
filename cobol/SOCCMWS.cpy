000100*----------------------------------------------------------------*
000200*  SOCCMWS - SOC BATCH COMMON WORKING STORAGE.                   *
000300*  FILE STATUS FIELD AND CONDITION NAMES SHARED BY EVERY SOC     *
000400*  PROGRAM THAT OPENS A FILE.  COPY THIS BOOK ONCE PER PROGRAM   *
000500*  UNDER A 01 WK-C-COMMON GROUP, SAME AS THE TRF FAMILY DOES     *
000600*  WITH ASCMWS.                                                  *
000700*----------------------------------------------------------------*
000800* HISTORY OF MODIFICATION:                                       *
000900*----------------------------------------------------------------*
001000* SOC001 TWANJP  14/02/1998 - INITIAL VERSION - CARVED OUT OF    *  SOC001
001100*                             THE OLD SOC MONITOR WORKING        *
001200*                             STORAGE FOR RE-USE ACROSS THE      *
001300*                             WHOLE SOC FAMILY.                  *
001400* SOC014 TWANJP  09/11/1999 - Y2K REVIEW - NO DATE-SENSITIVE     *  SOC014
001500*                             FIELDS IN THIS COPYBOOK.  SIGNED   *
001600*                             OFF, NO CHANGE REQUIRED.           *
001700*----------------------------------------------------------------*
001800    05  WK-C-FILE-STATUS            PIC X(02).
001900        88  WK-C-SUCCESSFUL              VALUE "00".
002000        88  WK-C-DUPLICATE-KEY           VALUE "02" "22".
002100        88  WK-C-RECORD-NOT-FOUND        VALUE "23" "35" "46".
002200        88  WK-C-END-OF-FILE             VALUE "10".
002300        88  WK-C-INVALID-KEY             VALUE "21" "23" "24".
002400    05  WK-C-EOF-SWITCH              PIC X(01) VALUE "N".
002500        88  WK-C-END-OF-INPUT            VALUE "Y".
