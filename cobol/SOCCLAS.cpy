000100*----------------------------------------------------------------*
000200*  SOCCLAS - SOCVCLS CALL LINKAGE (COMMAND-ANALYSIS RECORD).     *
000300*  ONE INSTANCE PASSED PER CALL.  CALLER LOADS WK-C-CLAS-INPUT,  *
000400*  SOCVCLS BUILDS WK-C-CLAS-OUTPUT AND RETURNS.  ALSO USED,      *
000500*  COPIED INTO WORKING-STORAGE (NOT LINKAGE), AS THE PER-        *
000600*  COMMAND SCRATCH RECORD INSIDE SOCVSCR AND SOCBAGG.            *
000700*----------------------------------------------------------------*
000800* HISTORY OF MODIFICATION:                                       *
000900*----------------------------------------------------------------*
001000* SOC040 TWANJP  18/07/2001 - INITIAL VERSION.                   *  SOC040
001100* SOC091 RDCRUZ  21/02/2013 - PROJ#HP13 - ADD MITRE-COUNT AND    *  SOC091
001200*                             THE 2-DEEP MITRE-IDS TABLE.        *
001300*----------------------------------------------------------------*
001400 01  WK-C-CLAS-RECORD.
001500     05  WK-C-CLAS-INPUT.
001600         10  WK-C-CLAS-COMMAND-TEXT   PIC X(200).
001700     05  WK-C-CLAS-OUTPUT.
001800         10  WK-C-CLAS-CATEGORY       PIC X(10).
001900         10  WK-C-CLAS-SEVERITY       PIC X(08).
002000         10  WK-C-CLAS-DESCRIPTION    PIC X(40).
002100         10  WK-C-CLAS-MITRE-COUNT    PIC 9(02).
002200         10  WK-C-CLAS-MITRE-IDS OCCURS 2 TIMES
002300                                      PIC X(09).
002400         10  WK-C-CLAS-TAG-URL        PIC X(01).
002500         10  WK-C-CLAS-TAG-IP         PIC X(01).
002600         10  WK-C-CLAS-TAG-PIPED      PIC X(01).
002700         10  WK-C-CLAS-TAG-REDIRECT   PIC X(01).
002800         10  WK-C-CLAS-TAG-VARIABLE   PIC X(01).
002900         10  WK-C-CLAS-TAG-BACKGROUND PIC X(01).
003000     05  WK-C-CLAS-OUTPUT-R REDEFINES WK-C-CLAS-OUTPUT.
003100         10  FILLER                   PIC X(60).
003200         10  WK-C-CLAS-TAG-BYTES      PIC X(06).
