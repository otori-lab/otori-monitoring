000100*----------------------------------------------------------------*
000200*  SOCXPARA - SOC SYSTEM PARAMETER LOOKUP.                       *
000300*  CALLED BY SOCBKPI (AND ANY OTHER SOC BATCH STEP THAT NEEDS A  *
000400*  RUN-TIME CONSTANT) TO FETCH ONE ROW OFF THE SOC PARAMETER     *
000500*  FILE BY PARAMETER CODE - THE REPORTING WINDOW LENGTH IN       *
000600*  HOURS, FOR EXAMPLE.  RETURNS THE VALUE AS CHARACTER OR AS     *
000700*  NUMERIC (VIA THE REDEFINES ON THE OUTPUT FIELD), PER THE      *
000800*  ATTRIBUTE BYTE CARRIED ON THE PARAMETER RECORD ITSELF.  IF    *
000900*  THE CODE IS NOT ON FILE THE CALLER GETS AN ERROR CODE BACK    *
001000*  AND MUST APPLY ITS OWN DEFAULT.                               *
001100*----------------------------------------------------------------*
001200* HISTORY OF MODIFICATION:                                       *
001300*----------------------------------------------------------------*
001400* SOC044 TWANJP  25/07/2001 - INITIAL VERSION - RESTATED OFF THE *  SOC044
001500*                             OLD GLOBAL SYSTEM PARAMETER LOOKUP *
001600*                             ROUTINE FOR THE HONEYPOT DESK'S    *
001700*                             OWN PARAMETER FILE.                *
001800* SOC061 KPATEL  19/02/2003 - CL EXIT AND BATCH STEPS BOTH CALL  *  SOC061
001900*                             THIS ROUTINE NOW, SO END-OF-JOB IS *
002000*                             A PLAIN GOBACK REGARDLESS OF WHO   *
002100*                             CALLED IN.                         *
002200* Y2K002 TWANJP  06/11/1999 - Y2K READINESS REVIEW - NO 2-DIGIT  *  Y2K002
002300*                             YEAR FIELDS ON THIS PROGRAM.       *
002400* SOC110 RDCRUZ  12/06/2017 - PROJ#HP17 - REPORT-WINDOW HOURS    *  SOC110
002500*                             MOVED OFF A HARD-CODED LITERAL IN  *
002600*                             SOCBKPI AND ONTO THIS FILE SO THE  *
002700*                             DESK CAN CHANGE THE WINDOW WITHOUT *
002800*                             A RECOMPILE.                       *
002900*----------------------------------------------------------------*
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.    SOCXPARA.
003200 AUTHOR.        T WANJIRU.
003300 INSTALLATION.  SECURITY OPERATIONS CENTER - HONEYPOT DESK.
003400 DATE-WRITTEN.  07/25/2001.
003500 DATE-COMPILED.
003600 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
003700*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-AS400.
004100 OBJECT-COMPUTER. IBM-AS400.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     UPSI-0 IS UPSI-SWITCH-0.
004500*
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT SOCPARMF ASSIGN TO DATABASE-SOCPARMF
004900            ORGANIZATION      IS INDEXED
005000            ACCESS MODE       IS RANDOM
005100            RECORD KEY        IS SOCPARMF-PARMCD
005200            FILE STATUS       IS WK-C-FILE-STATUS.
005300*
005400 DATA DIVISION.
005500 FILE SECTION.
005600*
005700 FD  SOCPARMF
005800     LABEL RECORDS ARE OMITTED
005900     DATA RECORD IS SOCPARMF-REC.
006000 01  SOCPARMF-REC.
006100     05  SOCPARMF-PARMCD          PIC X(08).
006200     05  SOCPARMF-ATTRIBUT        PIC X(01).
006300         88  SOCPARMF-IS-ALPHA        VALUE "A".
006400         88  SOCPARMF-IS-NUMERIC      VALUE "N".
006500     05  SOCPARMF-PARMDESC        PIC X(30).
006600     05  SOCPARMF-PARMVAL         PIC X(20).
006700     05  SOCPARMF-PARMNUM REDEFINES SOCPARMF-PARMVAL
006800                                  PIC 9(13)V9(05).
006900     05  FILLER                   PIC X(11)   VALUE SPACES.
007000*
007100 WORKING-STORAGE SECTION.
007200 01  FILLER              PIC X(24)  VALUE
007300     "** PROGRAM SOCXPARA  **".
007400*
007500 01  WK-C-PARA-SWITCHES.
007600     05  WK-N-PARA-CALL-COUNT     PIC 9(05) COMP VALUE ZERO.
007700     05  FILLER                   PIC X(18)   VALUE SPACES.
007800*
007900* DISPLAY TRACE LINE FOR THE "NOT ON FILE" MESSAGE - BUILT AS A
008000* PLAIN TEXT AREA THEN VIEWED THROUGH THE REDEFINES BELOW SO THE
008100* CODE AND THE FILE NAME LAND IN FIXED COLUMNS ON THE JOB LOG.
008200 01  WK-C-PARA-TRACE-LINE.
008300     05  WK-C-PARA-TRACE-TEXT     PIC X(60)   VALUE SPACES.
008400     05  FILLER                   PIC X(20)   VALUE SPACES.
008500 01  WK-C-PARA-TRACE-R REDEFINES WK-C-PARA-TRACE-LINE.
008600     05  WK-C-PARA-TRACE-PARMCD   PIC X(08).
008700     05  FILLER                   PIC X(02).
008800     05  WK-C-PARA-TRACE-FILE     PIC X(08).
008900     05  FILLER                   PIC X(62).
009000*
009100* TWO-WAY VIEW OF THE PARAMETER CODE ITSELF SO A BAD CALLER CAN
009200* BE CAUGHT ON A LOW-VALUE/SPACE FIRST BYTE WITHOUT A SEPARATE
009300* 88-LEVEL ON THE LINKAGE COPYBOOK.
009400 01  WK-C-PARA-CODE-CHECK.
009500     05  WK-C-PARA-CODE-BYTES     PIC X(08)   VALUE SPACES.
009600 01  WK-C-PARA-CODE-CHECK-R REDEFINES WK-C-PARA-CODE-CHECK.
009700     05  WK-C-PARA-CODE-1ST-BYTE  PIC X(01).
009800     05  FILLER                   PIC X(07).
009900*
010000 01  WK-C-COMMON.
010100     COPY SOCCMWS.
010200     05  FILLER                    PIC X(10).
010300*
010400 LINKAGE SECTION.
010500 COPY SOCPARL.
010600*
010700 PROCEDURE DIVISION USING WK-C-PARL-RECORD.
010800*
010900 MAIN-MODULE.
011000     ADD 1                       TO WK-N-PARA-CALL-COUNT.
011100     PERFORM A000-MAIN-PROCESSING
011200        THRU A099-MAIN-PROCESSING-EX.
011300     PERFORM Z000-END-PROGRAM-ROUTINE
011400        THRU Z099-END-PROGRAM-ROUTINE-EX.
011500     GOBACK.
011600*
011700*----------------------------------------------------------------*
011800 A000-MAIN-PROCESSING.
011900*----------------------------------------------------------------*
012000     OPEN INPUT SOCPARMF.
012100     IF  NOT WK-C-SUCCESSFUL
012200         DISPLAY "SOCXPARA - OPEN FILE ERROR - SOCPARMF"
012300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012400         GO TO Y900-ABNORMAL-TERMINATION.
012500*
012600     MOVE    SPACES              TO    WK-C-PARL-PARMVAL.
012700     MOVE    SPACES              TO    WK-C-PARL-ERROR-CD.
012800*
012900     MOVE WK-C-PARL-PARMCD       TO WK-C-PARA-CODE-BYTES.
013000     IF WK-C-PARA-CODE-1ST-BYTE = SPACE OR LOW-VALUE
013100         MOVE "SOC0201"          TO    WK-C-PARL-ERROR-CD
013200         GO TO A099-MAIN-PROCESSING-EX.
013300*
013400     MOVE WK-C-PARL-PARMCD       TO SOCPARMF-PARMCD.
013500     READ SOCPARMF KEY IS SOCPARMF-PARMCD.
013600*
013700     IF  WK-C-SUCCESSFUL
013800         GO TO A080-MOVE-DATA.
013900*
014000     IF WK-C-RECORD-NOT-FOUND
014100         MOVE "SOC0245"          TO    WK-C-PARL-ERROR-CD
014200     ELSE
014300         MOVE "SOC0206"          TO    WK-C-PARL-ERROR-CD.
014400*
014500     MOVE    "SOCPARMF"              TO    WK-C-PARL-FILE.
014600     MOVE    "SELECT"                TO    WK-C-PARL-MODE.
014700     MOVE    WK-C-PARL-PARMCD        TO    WK-C-PARL-KEY.
014800     MOVE    WK-C-FILE-STATUS        TO    WK-C-PARL-FS.
014900     MOVE    WK-C-PARL-PARMCD        TO    WK-C-PARA-TRACE-PARMCD.
015000     MOVE    "SOCPARMF"              TO    WK-C-PARA-TRACE-FILE.
015100     DISPLAY "SOCXPARA - PARAMETER NOT FOUND - "
015200         WK-C-PARA-TRACE-TEXT.
015300*
015400     GO TO A099-MAIN-PROCESSING-EX.
015500*
015600 A080-MOVE-DATA.
015700*
015800     IF SOCPARMF-IS-ALPHA
015900         MOVE SOCPARMF-PARMVAL   TO WK-C-PARL-PARMVAL.
016000*
016100     IF SOCPARMF-IS-NUMERIC
016200         MOVE SOCPARMF-PARMNUM   TO WK-N-PARL-PARMVAL.
016300*
016400*----------------------------------------------------------------*
016500 A099-MAIN-PROCESSING-EX.
016600*----------------------------------------------------------------*
016700     EXIT.
016800*
016900 Y900-ABNORMAL-TERMINATION.
017000     PERFORM Z000-END-PROGRAM-ROUTINE
017100        THRU Z099-END-PROGRAM-ROUTINE-EX.
017200     GOBACK.
017300*
017400*----------------------------------------------------------------*
017500 Z000-END-PROGRAM-ROUTINE.
017600*----------------------------------------------------------------*
017700     CLOSE SOCPARMF.
017800     IF  NOT WK-C-SUCCESSFUL
017900         DISPLAY "SOCXPARA - CLOSE FILE ERROR - SOCPARMF"
018000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
018100*
018200*----------------------------------------------------------------*
018300 Z099-END-PROGRAM-ROUTINE-EX.
018400*----------------------------------------------------------------*
018500     EXIT.
018600*
018700******************************************************************
018800*************** END OF PROGRAM SOURCE  SOCXPARA *****************
018900******************************************************************
