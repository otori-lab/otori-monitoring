000100*----------------------------------------------------------------*
000200*  SOCBAGG - SOC SESSION AGGREGATOR (BATCH MAINLINE).            *
000300*  READS THE UNIFIED EVENT FILE SOCBEVM BUILDS - SORTED          *
000400*  SESSION-ID THEN TS-EPOCH ASCENDING - AND FOLDS EACH           *
000500*  SESSION'S EVENTS INTO ONE SESSION MASTER RECORD, CONTROL      *
000600*  BREAKING ON SESSION-ID.  CALLS THE COMMAND CLASSIFIER AS      *
000700*  EACH COMMAND ARRIVES SO THE HAS- FLAGS AND THE MITRE          *
000800*  TECHNIQUE LIST ARE CURRENT THE MOMENT THE SESSION CLOSES,     *
000900*  THEN AT THE CLOSE EVENT RUNS THE SESSION SCORER, THE BOT      *
001000*  DETECTOR AND THE MITRE MAPPER OVER THE RETAINED DATA AND      *
001100*  WRITES THE SESSION MASTER RECORD.                             *
001200*----------------------------------------------------------------*
001300* HISTORY OF MODIFICATION:                                       *
001400*----------------------------------------------------------------*
001500* SOC046 TWANJP  08/06/2001 - INITIAL VERSION - SESSION          *  SOC046
001600*                             AGGREGATOR MAINLINE, FOLDS THE     *
001700*                             UNIFIED EVENT FILE INTO ONE        *
001800*                             SESSION MASTER RECORD PER          *
001900*                             SESSION-ID CONTROL BREAK.          *
002000* SOC060 TWANJP  06/11/2001 - RAISED THE RETAINED-COMMAND        *  SOC060
002100*                             TABLE FROM 30 TO 50 LINES TO       *
002200*                             MATCH THE SCORER'S REVISED         *
002300*                             CAPTURE RULE (SEE SOCSCRL).        *
002400* Y2K004 TWANJP  06/11/1999 - Y2K READINESS REVIEW - NO 2-DIGIT  *  Y2K004
002500*                             YEAR FIELDS ON THIS PROGRAM.       *
002600* SOC079 RDCRUZ  05/10/2011 - PROJ#HP11 - CAPTURE ASN-ORG AND    *  SOC079
002700*                             CITY OFF THE CONNECT EVENT FOR     *
002800*                             THE NEW MAXMIND FEED.              *
002900* SOC097 RDCRUZ  18/08/2012 - PROJ#HP12 - ADDED THE EVENTS-READ/ *  SOC097
003000*                             SESSIONS-WRITTEN TRACE LINE,       *
003100*                             UPSI-0 GATED.                      *
003200* SOC092 RDCRUZ  25/02/2013 - PROJ#HP13 - MERGE DISTINCT MITRE   *  SOC092
003300*                             TECHNIQUE IDS OFF EACH COMMAND'S   *
003400*                             CLASSIFIER RESULT INTO THE SESSION *
003500*                             RECORD AND CALL THE NEW MITRE      *
003600*                             MAPPER AND BOT DETECTOR AT SESSION *
003700*                             CLOSE.                             *
003710* SOC121 RDCRUZ  06/02/2021 - PROJ#HP21 - ADDED A DISTINCT-      *  SOC121
003720*                             USERNAME TABLE (C370/C380/C390)    *
003730*                             ALONGSIDE THE EXISTING DISTINCT-   *
003740*                             PASSWORD TABLE AND PASS BOTH TO    *
003750*                             SOCVBOT SO IT CAN SCORE THE        *
003760*                             USERNAME HALF OF THE CREDENTIAL    *
003770*                             RULE (SEE SOCBOTL).                *
003780* SOC123 RDCRUZ  15/09/2021 - PROJ#HP21 - D300-BUILD-BOT-LINKAGE *  SOC123
003790*                             HARDCODED THE TIMESTAMP COUNT TO   *
003791*                             ZERO EVEN THOUGH EVERY EVENT       *
003792*                             CARRIES SOCEVT-TS-EPOCH - ADDED A  *
003793*                             RETAINED-TIMESTAMP TABLE IN        *
003794*                             LOCKSTEP WITH THE COMMAND TABLE     *
003795*                             (C510/C511) AND WIRED IT THROUGH   *
003796*                             TO SOCVBOT'S TIMING FACTOR.         *
003800*----------------------------------------------------------------*
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID.    SOCBAGG.
004100 AUTHOR.        T WANJIRU.
004200 INSTALLATION.  SECURITY OPERATIONS CENTER - HONEYPOT DESK.
004300 DATE-WRITTEN.  08/06/2001.
004400 DATE-COMPILED.
004500 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
004600*
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-AS400.
005000 OBJECT-COMPUTER. IBM-AS400.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     UPSI-0 IS UPSI-SWITCH-0.
005400*
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT SOCEVENT ASSIGN TO DATABASE-SOCEVENT
005800            ORGANIZATION      IS SEQUENTIAL
005900            FILE STATUS       IS WK-C-FILE-STATUS.
006000*
006100     SELECT SOCSESMS ASSIGN TO DATABASE-SOCSESMS
006200            ORGANIZATION      IS SEQUENTIAL
006300            FILE STATUS       IS WK-C-FILE-STATUS.
006400*
006500 DATA DIVISION.
006600 FILE SECTION.
006700*
006800 FD  SOCEVENT
006900     LABEL RECORDS ARE OMITTED
007000     DATA RECORD IS SOCEVT-RECORD.
007100     COPY SOCEVNT.
007200*
007300 FD  SOCSESMS
007400     LABEL RECORDS ARE OMITTED
007500     DATA RECORD IS SESSREC-RECORD.
007600     COPY SOCSESS.
007700*
007800 WORKING-STORAGE SECTION.
007900 01  FILLER              PIC X(24)  VALUE
008000     "** PROGRAM SOCBAGG   **".
008100*
008200 01  WK-C-BAGG-SWITCHES.
008300     05  WK-N-BAGG-READ-COUNT      PIC 9(07) COMP VALUE ZERO.
008400     05  WK-N-BAGG-SESSION-COUNT   PIC 9(07) COMP VALUE ZERO.
008500     05  WK-C-BAGG-SESSION-SWITCH  PIC X(01) VALUE "N".
008600         88  WK-88-BAGG-SESSION-OPEN   VALUE "Y".
008700     05  FILLER                    PIC X(08)   VALUE SPACES.
008800*
008900*    CONTROL-BREAK KEY HOLDER - THE SESSION-ID OF THE SESSION
009000*    CURRENTLY BEING ACCUMULATED.  LOW-VALUES AT OPEN SO THE
009100*    VERY FIRST RECORD ALWAYS LOOKS LIKE A NEW SESSION.
009200*
009300 01  WK-C-BAGG-CURRENT-SESSION-ID  PIC X(20) VALUE LOW-VALUES.
009400*
009500*    RETAINED-COMMAND TABLE - LAST 50 COMMAND LINES OF THE
009600*    SESSION, FED TO THE SCORER AND THE BOT DETECTOR AT CLOSE
009700*    AND USED HERE TO COUNT UNIQUE-COMMANDS.  ONCE FULL, THE
009800*    OLDEST ENTRY IS SHIFTED OFF THE FRONT.
009900*
010000 01  WK-N-BAGG-CMD-COUNT-C         PIC 9(05) COMP VALUE ZERO.
010100 01  WK-C-BAGG-CMD-TABLE.
010200     05  WK-C-BAGG-CMD-ENTRY OCCURS 50 TIMES
010300                                   PIC X(200).
010310*
010320*    SOC123 - RETAINED-TIMESTAMP TABLE - ONE ENTRY PER RETAINED
010330*    COMMAND ABOVE, SAME INDEX, SAME 50-DEEP SHIFT-ON-OVERFLOW,
010340*    SO THE BOT DETECTOR CAN FIGURE TIME BETWEEN COMMANDS.
010350*
010360 01  WK-C-BAGG-TS-TABLE.
010370     05  WK-C-BAGG-TS-ENTRY OCCURS 50 TIMES
010380                                   PIC 9(10)V9(03).
010400*
010500*    DISTINCT-PASSWORD TABLE - LAST 10 DISTINCT PASSWORDS SEEN
010600*    ON A LOGIN EVENT, BUILT BY C300-RECORD-PASSWORD BELOW AND
010700*    HANDED TO THE BOT DETECTOR AT CLOSE.
010800*
010900 01  WK-N-BAGG-PWD-COUNT           PIC 9(02) COMP VALUE ZERO.
011000 01  WK-C-BAGG-PWD-TABLE.
011100     05  WK-C-BAGG-PWD-ENTRY OCCURS 10 TIMES
011200                                   PIC X(32).
011210*
011220*    SOC121 - DISTINCT-USERNAME TABLE - LAST 10 DISTINCT
011230*    USERNAMES SEEN ON A LOGIN EVENT, BUILT BY C370-RECORD-
011240*    USERNAME BELOW AND HANDED TO THE BOT DETECTOR AT CLOSE,
011250*    SAME AS THE PASSWORD TABLE ABOVE.  THE SESSION'S LOGIN-
011260*    ATTEMPTS COUNT (ALREADY PASSED TO THE BOT DETECTOR) SERVES
011270*    AS THE DENOMINATOR FOR THE DISTINCT-USERNAME-RATIO RULE.
011280*
011290 01  WK-N-BAGG-UNM-COUNT           PIC 9(02) COMP VALUE ZERO.
011300 01  WK-C-BAGG-UNM-TABLE.
011310     05  WK-C-BAGG-UNM-ENTRY OCCURS 10 TIMES
011320                                   PIC X(32).
011340*
011400*    SUBSCRIPTS AND WORK SWITCHES FOR THE SHIFT/DUPLICATE-SCAN
011500*    LOOPS BELOW.  KEPT SEPARATE PER TABLE SO ONE LOOP NEVER
011600*    STEPS ON ANOTHER'S INDEX.
011700*
011800 01  WK-N-BAGG-CMD-IX              PIC 9(05) COMP VALUE ZERO.
011900 01  WK-N-BAGG-PX                  PIC 9(02) COMP VALUE ZERO.
012000 01  WK-N-BAGG-PY                  PIC 9(02) COMP VALUE ZERO.
012010 01  WK-N-BAGG-NX                  PIC 9(02) COMP VALUE ZERO.
012020 01  WK-N-BAGG-NY                  PIC 9(02) COMP VALUE ZERO.
012100 01  WK-N-BAGG-MX                  PIC 9(02) COMP VALUE ZERO.
012200 01  WK-N-BAGG-MY                  PIC 9(02) COMP VALUE ZERO.
012300 01  WK-N-BAGG-UX                  PIC 9(05) COMP VALUE ZERO.
012400 01  WK-N-BAGG-UY                  PIC 9(05) COMP VALUE ZERO.
012500 01  WK-N-BAGG-UNIQ-COUNT          PIC 9(05) COMP VALUE ZERO.
012600 01  WK-N-BAGG-LX                  PIC 9(05) COMP VALUE ZERO.
012700*
012800 01  WK-C-BAGG-PWD-DUP-SWITCH      PIC X(01) VALUE "N".
012900     88  WK-88-BAGG-PWD-DUP            VALUE "Y".
012910 01  WK-C-BAGG-UNM-DUP-SWITCH      PIC X(01) VALUE "N".
012920     88  WK-88-BAGG-UNM-DUP            VALUE "Y".
013000 01  WK-C-BAGG-MITRE-DUP-SWITCH    PIC X(01) VALUE "N".
013100     88  WK-88-BAGG-MITRE-DUP          VALUE "Y".
013200 01  WK-C-BAGG-CMD-DUP-SWITCH      PIC X(01) VALUE "N".
013300     88  WK-88-BAGG-CMD-DUP            VALUE "Y".
013400*
013500*    FIRST-BYTE VIEW OF A PASSWORD, USED TO SKIP THE BLANK
013600*    "NO PASSWORD OFFERED" EVENTS WITHOUT A SEPARATE 88-LEVEL
013700*    ON THE EVENT COPYBOOK - SAME IDIOM AS SOCBEVM'S DEFAULT
013800*    CHECK.
013900*
014000 01  WK-C-BAGG-PWD-CHECK           PIC X(32) VALUE SPACES.
014100 01  WK-C-BAGG-PWD-CHECK-R REDEFINES WK-C-BAGG-PWD-CHECK.
014200     05  WK-C-BAGG-PWD-1ST-BYTE    PIC X(01).
014300     05  FILLER                    PIC X(31).
014400*
014500*    FIRST-BYTE VIEW OF THE SESSION'S USERNAME-SO-FAR, USED TO
014600*    TEST "NOT YET SET" ON A login_failed EVENT WITHOUT A
014700*    SEPARATE SWITCH.
014800*
014900 01  WK-C-BAGG-UNAME-CHECK         PIC X(32) VALUE SPACES.
015000 01  WK-C-BAGG-UNAME-CHECK-R REDEFINES WK-C-BAGG-UNAME-CHECK.
015100     05  WK-C-BAGG-UNAME-1ST-BYTE  PIC X(01).
015200     05  FILLER                    PIC X(31).
015210*
015220*    SOC121 - FIRST-BYTE VIEW OF THE INCOMING EVENT'S USERNAME,
015230*    SAME IDIOM AS WK-C-BAGG-PWD-CHECK ABOVE, USED BY C370-
015240*    RECORD-USERNAME TO SKIP A BLANK USERNAME ON THE EVENT.
015250*
015260 01  WK-C-BAGG-UNM-CHECK           PIC X(32) VALUE SPACES.
015270 01  WK-C-BAGG-UNM-CHECK-R REDEFINES WK-C-BAGG-UNM-CHECK.
015280     05  WK-C-BAGG-UNM-1ST-BYTE    PIC X(01).
015290     05  FILLER                    PIC X(31).
015300*
015400*    JOB-LOG TRACE LINE - EVENTS READ / SESSIONS WRITTEN,
015500*    DISPLAYED ONLY WHEN UPSI-0 IS ON.
015600*
015700 01  WK-C-BAGG-TRACE-LINE.
015800     05  WK-C-BAGG-TRACE-TEXT      PIC X(60)   VALUE SPACES.
015900     05  FILLER                    PIC X(20)   VALUE SPACES.
016000 01  WK-C-BAGG-TRACE-R REDEFINES WK-C-BAGG-TRACE-LINE.
016100     05  WK-C-BAGG-TRACE-READ      PIC 9(07).
016200     05  FILLER                    PIC X(02).
016300     05  WK-C-BAGG-TRACE-SESSIONS  PIC 9(07).
016400     05  FILLER                    PIC X(64).
016500*
016600 01  WK-C-COMMON.
016700     COPY SOCCMWS.
016800     05  FILLER                    PIC X(10).
016900*
017000*    PER-COMMAND CLASSIFIER SCRATCH RECORD - COPIED INTO
017100*    WORKING STORAGE HERE, NOT LINKAGE, PER SOCCLAS'S OWN
017200*    DUAL-USE NOTE.
017300*
017400     COPY SOCCLAS.
017500*
017600*    CALL LINKAGE RECORDS FOR THE SESSION-CLOSE ANALYTICS -
017700*    LOADED FRESH BY THE D1nn/D3nn/D5nn PARAGRAPHS BELOW EACH
017800*    TIME A SESSION CLOSES.
017900*
018000     COPY SOCSCRL.
018100     COPY SOCBOTL.
018200     COPY SOCMITL.
018300*
018400 PROCEDURE DIVISION.
018500*
018600 MAIN-MODULE.
018700     PERFORM A000-OPEN-FILES
018800        THRU A099-OPEN-FILES-EX.
018900     PERFORM B000-PROCESS-EVENT-FILE
019000        THRU B099-PROCESS-EVENT-FILE-EX
019100             UNTIL WK-C-END-OF-INPUT.
019200     IF  WK-88-BAGG-SESSION-OPEN
019300         PERFORM D000-CLOSE-SESSION
019400            THRU D099-CLOSE-SESSION-EX
019500     END-IF.
019600     PERFORM Y000-TRACE-COUNTS
019700        THRU Y099-TRACE-COUNTS-EX.
019800     PERFORM Z000-END-PROGRAM-ROUTINE
019900        THRU Z099-END-PROGRAM-ROUTINE-EX.
020000     GOBACK.
020100*
020200*----------------------------------------------------------------*
020300 A000-OPEN-FILES.
020400*----------------------------------------------------------------*
020500     OPEN INPUT SOCEVENT.
020600     IF  NOT WK-C-SUCCESSFUL
020700         DISPLAY "SOCBAGG - OPEN FILE ERROR - SOCEVENT"
020800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020900         GO TO Y900-ABNORMAL-TERMINATION.
021000*
021100     OPEN OUTPUT SOCSESMS.
021200     IF  NOT WK-C-SUCCESSFUL
021300         DISPLAY "SOCBAGG - OPEN FILE ERROR - SOCSESMS"
021400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021500         GO TO Y900-ABNORMAL-TERMINATION.
021600*
021700     MOVE "N" TO WK-C-EOF-SWITCH.
021800     PERFORM C900-READ-EVENT
021900        THRU C999-READ-EVENT-EX.
022000*
022100*----------------------------------------------------------------*
022200 A099-OPEN-FILES-EX.
022300*----------------------------------------------------------------*
022400     EXIT.
022500*
022600*----------------------------------------------------------------*
022700*    B000 - ONE PASS PER EVENT RECORD.  A SESSION-ID CHANGE      *
022800*    CLOSES THE SESSION IN PROGRESS (IF ANY) AND OPENS A NEW     *
022900*    ONE BEFORE THE CURRENT EVENT IS APPLIED TO IT.              *
023000*----------------------------------------------------------------*
023100 B000-PROCESS-EVENT-FILE.
023200     ADD 1 TO WK-N-BAGG-READ-COUNT.
023300     IF  SOCEVT-SESSION-ID NOT = WK-C-BAGG-CURRENT-SESSION-ID
023400         IF  WK-88-BAGG-SESSION-OPEN
023500             PERFORM D000-CLOSE-SESSION
023600                THRU D099-CLOSE-SESSION-EX
023700         END-IF
023800         PERFORM C000-INIT-SESSION
023900            THRU C099-INIT-SESSION-EX
024000     END-IF.
024100*
024200     EVALUATE TRUE
024300         WHEN SOCEVT-IS-CONNECT
024400             PERFORM C100-PROCESS-CONNECT
024500                THRU C199-PROCESS-CONNECT-EX
024600         WHEN SOCEVT-IS-LOGIN-SUCCESS
024700             PERFORM C200-PROCESS-LOGIN-SUCCESS
024800                THRU C299-PROCESS-LOGIN-SUCCESS-EX
024900         WHEN SOCEVT-IS-LOGIN-FAILED
025000             PERFORM C400-PROCESS-LOGIN-FAILED
025100                THRU C499-PROCESS-LOGIN-FAILED-EX
025200         WHEN SOCEVT-IS-COMMAND
025300             PERFORM C500-PROCESS-COMMAND
025400                THRU C599-PROCESS-COMMAND-EX
025500         WHEN SOCEVT-IS-CLOSED
025600             PERFORM C600-PROCESS-CLOSED
025700                THRU C699-PROCESS-CLOSED-EX
025800         WHEN OTHER
025900             CONTINUE
026000     END-EVALUATE.
026100*
026200     PERFORM C900-READ-EVENT
026300        THRU C999-READ-EVENT-EX.
026400*
026500*----------------------------------------------------------------*
026600 B099-PROCESS-EVENT-FILE-EX.
026700*----------------------------------------------------------------*
026800     EXIT.
026900*
027000*----------------------------------------------------------------*
027100*    C000 - FIRST EVENT OF A NEW SESSION.  START-TIME IS THIS    *
027200*    EVENT'S EPOCH REGARDLESS OF EVENT-TYPE - THE SENSOR ALWAYS  *
027300*    LEADS WITH A connect, BUT THE RULE DOES NOT DEPEND ON IT.   *
027400*----------------------------------------------------------------*
027500 C000-INIT-SESSION.
027600     INITIALIZE SESSREC-RECORD.
027700     MOVE SOCEVT-SESSION-ID    TO SESSREC-SESSION-ID.
027800     MOVE SOCEVT-SESSION-ID    TO WK-C-BAGG-CURRENT-SESSION-ID.
027900     MOVE SOCEVT-SENSOR-ID     TO SESSREC-SENSOR-ID.
028000     MOVE SOCEVT-HONEYPOT-TYPE TO SESSREC-HONEYPOT-TYPE.
028100     MOVE SOCEVT-TS-EPOCH      TO SESSREC-START-TIME.
028200     MOVE "N"                  TO SESSREC-LOGIN-SUCCESS.
028300     MOVE "Y"                  TO WK-C-BAGG-SESSION-SWITCH.
028400     MOVE ZERO                 TO WK-N-BAGG-CMD-COUNT-C
028500                                  WK-N-BAGG-PWD-COUNT.
028600*
028700*----------------------------------------------------------------*
028800 C099-INIT-SESSION-EX.
028900*----------------------------------------------------------------*
029000     EXIT.
029100*
029200*----------------------------------------------------------------*
029300 C100-PROCESS-CONNECT.
029400*----------------------------------------------------------------*
029500     MOVE SOCEVT-SRC-IP       TO SESSREC-SRC-IP.
029600     MOVE SOCEVT-COUNTRY-CODE TO SESSREC-COUNTRY-CODE.
029700     MOVE SOCEVT-COUNTRY-NAME TO SESSREC-COUNTRY-NAME.
029800     MOVE SOCEVT-CITY         TO SESSREC-CITY.
029900     MOVE SOCEVT-ASN-ORG      TO SESSREC-ASN-ORG.
030000*
030100*----------------------------------------------------------------*
030200 C199-PROCESS-CONNECT-EX.
030300*----------------------------------------------------------------*
030400     EXIT.
030500*
030600*----------------------------------------------------------------*
030700 C200-PROCESS-LOGIN-SUCCESS.
030800*----------------------------------------------------------------*
030900     MOVE "Y" TO SESSREC-LOGIN-SUCCESS.
031000     ADD  1   TO SESSREC-LOGIN-ATTEMPTS.
031100     MOVE SOCEVT-USERNAME TO SESSREC-USERNAME.
031200     PERFORM C300-RECORD-PASSWORD
031300        THRU C399-RECORD-PASSWORD-EX.
031310     PERFORM C370-RECORD-USERNAME
031320        THRU C379-RECORD-USERNAME-EX.
031400*
031500*----------------------------------------------------------------*
031600 C299-PROCESS-LOGIN-SUCCESS-EX.
031700*----------------------------------------------------------------*
031800     EXIT.
031900*
032000*----------------------------------------------------------------*
032100*    C300 - DISTINCT-PASSWORD LIST.  SKIPS A BLANK PASSWORD,     *
032200*    SKIPS A PASSWORD ALREADY ON THE LIST, OTHERWISE APPENDS -   *
032300*    SHIFTING THE OLDEST ENTRY OFF THE FRONT ONCE THE TEN SLOTS  *
032400*    ARE FULL.  FED TO THE BOT DETECTOR AT SESSION CLOSE.        *
032500*----------------------------------------------------------------*
032600 C300-RECORD-PASSWORD.
032700     MOVE SOCEVT-PASSWORD TO WK-C-BAGG-PWD-CHECK.
032800     IF  WK-C-BAGG-PWD-1ST-BYTE = SPACE OR LOW-VALUE
032900         GO TO C399-RECORD-PASSWORD-EX.
033000*
033100     PERFORM C350-CHECK-PWD-DUP
033200        THRU C359-CHECK-PWD-DUP-EX.
033300     IF  WK-88-BAGG-PWD-DUP
033400         GO TO C399-RECORD-PASSWORD-EX.
033500*
033600     IF  WK-N-BAGG-PWD-COUNT < 10
033700         ADD 1 TO WK-N-BAGG-PWD-COUNT
033800         MOVE SOCEVT-PASSWORD
033900             TO WK-C-BAGG-PWD-ENTRY(WK-N-BAGG-PWD-COUNT)
034000     ELSE
034100         PERFORM C360-SHIFT-PWD-TABLE
034200            THRU C369-SHIFT-PWD-TABLE-EX
034300         MOVE SOCEVT-PASSWORD TO WK-C-BAGG-PWD-ENTRY(10)
034400     END-IF.
034500*
034600*----------------------------------------------------------------*
034700 C399-RECORD-PASSWORD-EX.
034800*----------------------------------------------------------------*
034900     EXIT.
035000*
035100 C350-CHECK-PWD-DUP.
035200     MOVE "N" TO WK-C-BAGG-PWD-DUP-SWITCH.
035300     IF  WK-N-BAGG-PWD-COUNT = ZERO
035400         GO TO C359-CHECK-PWD-DUP-EX.
035500     MOVE 1 TO WK-N-BAGG-PY.
035600 C352-CHECK-PWD-DUP-LOOP.
035700     IF  WK-N-BAGG-PY > WK-N-BAGG-PWD-COUNT
035800         GO TO C359-CHECK-PWD-DUP-EX.
035900     IF  WK-C-BAGG-PWD-ENTRY(WK-N-BAGG-PY) = SOCEVT-PASSWORD
036000         MOVE "Y" TO WK-C-BAGG-PWD-DUP-SWITCH
036100         GO TO C359-CHECK-PWD-DUP-EX.
036200     ADD 1 TO WK-N-BAGG-PY.
036300     GO TO C352-CHECK-PWD-DUP-LOOP.
036400*
036500 C359-CHECK-PWD-DUP-EX.
036600     EXIT.
036700*
036800 C360-SHIFT-PWD-TABLE.
036900     PERFORM C361-SHIFT-PWD-ENTRY
037000        THRU C361-SHIFT-PWD-ENTRY-EX
037100             VARYING WK-N-BAGG-PX FROM 1 BY 1
037200                 UNTIL WK-N-BAGG-PX > 9.
037300*
037400 C369-SHIFT-PWD-TABLE-EX.
037500     EXIT.
037600*
037700 C361-SHIFT-PWD-ENTRY.
037800     MOVE WK-C-BAGG-PWD-ENTRY(WK-N-BAGG-PX + 1)
037900         TO WK-C-BAGG-PWD-ENTRY(WK-N-BAGG-PX).
038000 C361-SHIFT-PWD-ENTRY-EX.
038100     EXIT.
038200*
038201*----------------------------------------------------------------*
038202*    SOC121 - C370 - DISTINCT-USERNAME LIST.  SAME SHAPE AS C300  *
038203*    ABOVE - SKIPS A BLANK USERNAME, SKIPS ONE ALREADY ON THE     *
038204*    LIST, OTHERWISE APPENDS, SHIFTING THE OLDEST ENTRY OFF THE   *
038205*    FRONT ONCE THE TEN SLOTS ARE FULL.  FED TO THE BOT DETECTOR  *
038206*    AT SESSION CLOSE ALONGSIDE THE PASSWORD LIST.                *
038207*----------------------------------------------------------------*
038208 C370-RECORD-USERNAME.
038209     MOVE SOCEVT-USERNAME TO WK-C-BAGG-UNM-CHECK.
038210     IF  WK-C-BAGG-UNM-1ST-BYTE = SPACE OR LOW-VALUE
038211         GO TO C379-RECORD-USERNAME-EX.
038212*
038213     PERFORM C380-CHECK-UNM-DUP
038214        THRU C389-CHECK-UNM-DUP-EX.
038215     IF  WK-88-BAGG-UNM-DUP
038216         GO TO C379-RECORD-USERNAME-EX.
038217*
038218     IF  WK-N-BAGG-UNM-COUNT < 10
038219         ADD 1 TO WK-N-BAGG-UNM-COUNT
038220         MOVE SOCEVT-USERNAME
038221             TO WK-C-BAGG-UNM-ENTRY(WK-N-BAGG-UNM-COUNT)
038222     ELSE
038223         PERFORM C390-SHIFT-UNM-TABLE
038224            THRU C398-SHIFT-UNM-TABLE-EX
038225         MOVE SOCEVT-USERNAME TO WK-C-BAGG-UNM-ENTRY(10)
038226     END-IF.
038227*
038228*----------------------------------------------------------------*
038229 C379-RECORD-USERNAME-EX.
038230*----------------------------------------------------------------*
038231     EXIT.
038232*
038233 C380-CHECK-UNM-DUP.
038234     MOVE "N" TO WK-C-BAGG-UNM-DUP-SWITCH.
038235     IF  WK-N-BAGG-UNM-COUNT = ZERO
038236         GO TO C389-CHECK-UNM-DUP-EX.
038237     MOVE 1 TO WK-N-BAGG-NY.
038238 C382-CHECK-UNM-DUP-LOOP.
038239     IF  WK-N-BAGG-NY > WK-N-BAGG-UNM-COUNT
038240         GO TO C389-CHECK-UNM-DUP-EX.
038241     IF  WK-C-BAGG-UNM-ENTRY(WK-N-BAGG-NY) = SOCEVT-USERNAME
038242         MOVE "Y" TO WK-C-BAGG-UNM-DUP-SWITCH
038243         GO TO C389-CHECK-UNM-DUP-EX.
038244     ADD 1 TO WK-N-BAGG-NY.
038245     GO TO C382-CHECK-UNM-DUP-LOOP.
038246*
038247 C389-CHECK-UNM-DUP-EX.
038248     EXIT.
038249*
038250 C390-SHIFT-UNM-TABLE.
038251     PERFORM C391-SHIFT-UNM-ENTRY
038252        THRU C391-SHIFT-UNM-ENTRY-EX
038253             VARYING WK-N-BAGG-NX FROM 1 BY 1
038254                 UNTIL WK-N-BAGG-NX > 9.
038255*
038256 C398-SHIFT-UNM-TABLE-EX.
038257     EXIT.
038258*
038259 C391-SHIFT-UNM-ENTRY.
038260     MOVE WK-C-BAGG-UNM-ENTRY(WK-N-BAGG-NX + 1)
038261         TO WK-C-BAGG-UNM-ENTRY(WK-N-BAGG-NX).
038262 C391-SHIFT-UNM-ENTRY-EX.
038263     EXIT.
038264*
038265*----------------------------------------------------------------*
038400 C400-PROCESS-LOGIN-FAILED.
038500*----------------------------------------------------------------*
038600     ADD  1 TO SESSREC-LOGIN-ATTEMPTS.
038700     MOVE SESSREC-USERNAME TO WK-C-BAGG-UNAME-CHECK.
038800     IF  WK-C-BAGG-UNAME-1ST-BYTE = SPACE OR LOW-VALUE
038900         MOVE SOCEVT-USERNAME TO SESSREC-USERNAME
039000     END-IF.
039100     PERFORM C300-RECORD-PASSWORD
039200        THRU C399-RECORD-PASSWORD-EX.
039210     PERFORM C370-RECORD-USERNAME
039220        THRU C379-RECORD-USERNAME-EX.
039300*
039400*----------------------------------------------------------------*
039500 C499-PROCESS-LOGIN-FAILED-EX.
039600*----------------------------------------------------------------*
039700     EXIT.
039800*
039900*----------------------------------------------------------------*
040000*    C500 - COMMAND EVENT.  RETAIN THE TEXT, CLASSIFY IT, RAISE  *
040100*    THE MATCHING HAS- FLAG AND MERGE ANY MITRE IDS INTO THE     *
040200*    SESSION'S DISTINCT TECHNIQUE LIST.                          *
040300*----------------------------------------------------------------*
040400 C500-PROCESS-COMMAND.
040500     ADD 1 TO SESSREC-COMMAND-COUNT.
040600     PERFORM C510-RETAIN-COMMAND
040700        THRU C519-RETAIN-COMMAND-EX.
040800*
040900     MOVE SOCEVT-COMMAND-TEXT TO WK-C-CLAS-COMMAND-TEXT.
041000     CALL "SOCVCLS" USING WK-C-CLAS-RECORD.
041100*
041200     PERFORM C530-APPLY-CATEGORY-FLAG
041300        THRU C539-APPLY-CATEGORY-FLAG-EX.
041400     PERFORM C540-MERGE-MITRE-IDS
041500        THRU C549-MERGE-MITRE-IDS-EX.
041600*
041700*----------------------------------------------------------------*
041800 C599-PROCESS-COMMAND-EX.
041900*----------------------------------------------------------------*
042000     EXIT.
042100*
042200 C510-RETAIN-COMMAND.
042300     IF  WK-N-BAGG-CMD-COUNT-C < 50
042400         ADD 1 TO WK-N-BAGG-CMD-COUNT-C
042500         MOVE SOCEVT-COMMAND-TEXT
042600             TO WK-C-BAGG-CMD-ENTRY(WK-N-BAGG-CMD-COUNT-C)
042610         MOVE SOCEVT-TS-EPOCH
042620             TO WK-C-BAGG-TS-ENTRY(WK-N-BAGG-CMD-COUNT-C)
042700     ELSE
042800         PERFORM C511-SHIFT-COMMAND-TABLE
042900            THRU C511-SHIFT-COMMAND-TABLE-EX
043000                 VARYING WK-N-BAGG-CMD-IX FROM 1 BY 1
043100                     UNTIL WK-N-BAGG-CMD-IX > 49
043200         MOVE SOCEVT-COMMAND-TEXT TO WK-C-BAGG-CMD-ENTRY(50)
043210         MOVE SOCEVT-TS-EPOCH TO WK-C-BAGG-TS-ENTRY(50)
043300     END-IF.
043400*
043500 C519-RETAIN-COMMAND-EX.
043600     EXIT.
043700*
043800 C511-SHIFT-COMMAND-TABLE.
043900     MOVE WK-C-BAGG-CMD-ENTRY(WK-N-BAGG-CMD-IX + 1)
044000         TO WK-C-BAGG-CMD-ENTRY(WK-N-BAGG-CMD-IX).
044010*    SOC123 - SHIFT THE MATCHING TIMESTAMP ENTRY IN LOCKSTEP.
044020     MOVE WK-C-BAGG-TS-ENTRY(WK-N-BAGG-CMD-IX + 1)
044030         TO WK-C-BAGG-TS-ENTRY(WK-N-BAGG-CMD-IX).
044100 C511-SHIFT-COMMAND-TABLE-EX.
044200     EXIT.
044300*
044400 C530-APPLY-CATEGORY-FLAG.
044500     IF  WK-C-CLAS-CATEGORY = SPACES
044600         GO TO C539-APPLY-CATEGORY-FLAG-EX.
044700     IF  WK-C-CLAS-CATEGORY = "credential"
044800         MOVE "Y" TO SESSREC-HAS-CREDENTIAL.
044900     IF  WK-C-CLAS-CATEGORY = "persist"
045000         MOVE "Y" TO SESSREC-HAS-PERSISTENCE.
045100     IF  WK-C-CLAS-CATEGORY = "lateral"
045200         MOVE "Y" TO SESSREC-HAS-LATERAL.
045300     IF  WK-C-CLAS-CATEGORY = "exfil"
045400         MOVE "Y" TO SESSREC-HAS-EXFIL.
045500     IF  WK-C-CLAS-CATEGORY = "impact"
045600         MOVE "Y" TO SESSREC-HAS-IMPACT.
045700*
045800 C539-APPLY-CATEGORY-FLAG-EX.
045900     EXIT.
046000*
046100 C540-MERGE-MITRE-IDS.
046200     IF  WK-C-CLAS-MITRE-COUNT = ZERO
046300         GO TO C549-MERGE-MITRE-IDS-EX.
046400     MOVE 1 TO WK-N-BAGG-MX.
046500 C542-MERGE-MITRE-LOOP.
046600     IF  WK-N-BAGG-MX > WK-C-CLAS-MITRE-COUNT
046700         GO TO C549-MERGE-MITRE-IDS-EX.
046800     IF  WK-C-CLAS-MITRE-IDS(WK-N-BAGG-MX) = SPACES
046900         GO TO C545-MERGE-MITRE-NEXT.
047000*
047100     PERFORM C550-CHECK-MITRE-DUP
047200        THRU C559-CHECK-MITRE-DUP-EX.
047300     IF  NOT WK-88-BAGG-MITRE-DUP
047400     AND SESSREC-MITRE-TECH-COUNT < 20
047500         ADD 1 TO SESSREC-MITRE-TECH-COUNT
047600         MOVE WK-C-CLAS-MITRE-IDS(WK-N-BAGG-MX)
047700             TO SESSREC-MITRE-TECH-IDS(SESSREC-MITRE-TECH-COUNT)
047800     END-IF.
047900*
048000 C545-MERGE-MITRE-NEXT.
048100     ADD 1 TO WK-N-BAGG-MX.
048200     GO TO C542-MERGE-MITRE-LOOP.
048300*
048400 C549-MERGE-MITRE-IDS-EX.
048500     EXIT.
048600*
048700 C550-CHECK-MITRE-DUP.
048800     MOVE "N" TO WK-C-BAGG-MITRE-DUP-SWITCH.
048900     IF  SESSREC-MITRE-TECH-COUNT = ZERO
049000         GO TO C559-CHECK-MITRE-DUP-EX.
049100     MOVE 1 TO WK-N-BAGG-MY.
049200 C552-CHECK-MITRE-DUP-LOOP.
049300     IF  WK-N-BAGG-MY > SESSREC-MITRE-TECH-COUNT
049400         GO TO C559-CHECK-MITRE-DUP-EX.
049500     IF  SESSREC-MITRE-TECH-IDS(WK-N-BAGG-MY) =
049600             WK-C-CLAS-MITRE-IDS(WK-N-BAGG-MX)
049700         MOVE "Y" TO WK-C-BAGG-MITRE-DUP-SWITCH
049800         GO TO C559-CHECK-MITRE-DUP-EX.
049900     ADD 1 TO WK-N-BAGG-MY.
050000     GO TO C552-CHECK-MITRE-DUP-LOOP.
050100*
050200 C559-CHECK-MITRE-DUP-EX.
050300     EXIT.
050400*
050500*----------------------------------------------------------------*
050600 C600-PROCESS-CLOSED.
050700*----------------------------------------------------------------*
050800     MOVE SOCEVT-TS-EPOCH     TO SESSREC-END-TIME.
050900     MOVE SOCEVT-DURATION-SEC TO SESSREC-DURATION-SEC.
051000*
051100*----------------------------------------------------------------*
051200 C699-PROCESS-CLOSED-EX.
051300*----------------------------------------------------------------*
051400     EXIT.
051500*
051600*----------------------------------------------------------------*
051700 C900-READ-EVENT.
051800*----------------------------------------------------------------*
051900     READ SOCEVENT.
052000     IF  WK-C-END-OF-FILE
052100         MOVE "Y" TO WK-C-EOF-SWITCH
052200         GO TO C999-READ-EVENT-EX.
052300     IF  NOT WK-C-SUCCESSFUL
052400         DISPLAY "SOCBAGG - READ ERROR - SOCEVENT"
052500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
052600         GO TO Y900-ABNORMAL-TERMINATION.
052700*
052800*----------------------------------------------------------------*
052900 C999-READ-EVENT-EX.
053000*----------------------------------------------------------------*
053100     EXIT.
053200*
053300*----------------------------------------------------------------*
053400*    D000 - SESSION-ID CONTROL BREAK.  RUN THE SESSION SCORER,   *
053500*    THE BOT DETECTOR AND THE MITRE MAPPER OVER THE RETAINED     *
053600*    DATA, COUNT UNIQUE-COMMANDS, THEN WRITE THE SESSION         *
053700*    MASTER RECORD.                                              *
053800*----------------------------------------------------------------*
053900 D000-CLOSE-SESSION.
054000     PERFORM D100-BUILD-SCORER-LINKAGE
054100        THRU D199-BUILD-SCORER-LINKAGE-EX.
054200     CALL "SOCVSCR" USING WK-C-SCRL-RECORD.
054300     PERFORM D200-STORE-SCORER-OUTPUT
054400        THRU D299-STORE-SCORER-OUTPUT-EX.
054500*
054600     PERFORM D300-BUILD-BOT-LINKAGE
054700        THRU D399-BUILD-BOT-LINKAGE-EX.
054800     CALL "SOCVBOT" USING WK-C-BOTL-RECORD.
054900     PERFORM D400-STORE-BOT-OUTPUT
055000        THRU D499-STORE-BOT-OUTPUT-EX.
055100*
055200     PERFORM D500-BUILD-MITRE-LINKAGE
055300        THRU D599-BUILD-MITRE-LINKAGE-EX.
055400     CALL "SOCVMIT" USING WK-C-MITL-RECORD.
055500     PERFORM D600-STORE-MITRE-OUTPUT
055600        THRU D699-STORE-MITRE-OUTPUT-EX.
055700*
055800     PERFORM D700-COUNT-UNIQUE-COMMANDS
055900        THRU D799-COUNT-UNIQUE-COMMANDS-EX.
056000*
056100     WRITE SESSREC-RECORD.
056200     IF  NOT WK-C-SUCCESSFUL
056300         DISPLAY "SOCBAGG - WRITE ERROR - SOCSESMS"
056400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
056500         GO TO Y900-ABNORMAL-TERMINATION.
056600     ADD  1 TO WK-N-BAGG-SESSION-COUNT.
056700     MOVE "N" TO WK-C-BAGG-SESSION-SWITCH.
056800*
056900*----------------------------------------------------------------*
057000 D099-CLOSE-SESSION-EX.
057100*----------------------------------------------------------------*
057200     EXIT.
057300*
057400 D100-BUILD-SCORER-LINKAGE.
057500     MOVE WK-N-BAGG-CMD-COUNT-C  TO WK-C-SCRL-CMD-COUNT.
057600     MOVE SESSREC-LOGIN-SUCCESS  TO WK-C-SCRL-LOGIN-SUCCESS.
057700     MOVE SESSREC-LOGIN-ATTEMPTS TO WK-C-SCRL-LOGIN-ATTEMPTS.
057800     MOVE SESSREC-DURATION-SEC   TO WK-C-SCRL-DURATION-SEC.
057900     IF  WK-N-BAGG-CMD-COUNT-C = ZERO
058000         GO TO D199-BUILD-SCORER-LINKAGE-EX.
058100     PERFORM D110-COPY-CMD-TO-SCRL
058200        THRU D110-COPY-CMD-TO-SCRL-EX
058300             VARYING WK-N-BAGG-LX FROM 1 BY 1
058400                 UNTIL WK-N-BAGG-LX > WK-N-BAGG-CMD-COUNT-C.
058500*
058600 D199-BUILD-SCORER-LINKAGE-EX.
058700     EXIT.
058800*
058900 D110-COPY-CMD-TO-SCRL.
059000     MOVE WK-C-BAGG-CMD-ENTRY(WK-N-BAGG-LX)
059100         TO WK-C-SCRL-CMD-TABLE(WK-N-BAGG-LX).
059200 D110-COPY-CMD-TO-SCRL-EX.
059300     EXIT.
059400*
059500 D200-STORE-SCORER-OUTPUT.
059600     MOVE WK-C-SCRL-TOTAL-SCORE  TO SESSREC-DANGER-SCORE.
059700     MOVE WK-C-SCRL-DANGER-LEVEL TO SESSREC-DANGER-LEVEL.
059800*
059900 D299-STORE-SCORER-OUTPUT-EX.
060000     EXIT.
060100*
060200 D300-BUILD-BOT-LINKAGE.
060300     MOVE WK-N-BAGG-CMD-COUNT-C  TO WK-C-BOTL-CMD-COUNT.
060310*    SOC123 - THE RETAINED-TIMESTAMP TABLE IS KEPT IN LOCKSTEP     SOC123
060320*    WITH THE COMMAND TABLE (SEE C510-RETAIN-COMMAND), SO IT
060330*    SHARES THE SAME COUNT - NO LONGER HARDCODED TO ZERO.
060400     MOVE WK-N-BAGG-CMD-COUNT-C  TO WK-C-BOTL-TS-COUNT.
060500     MOVE SESSREC-LOGIN-ATTEMPTS TO WK-C-BOTL-LOGIN-ATTEMPTS.
060600     MOVE WK-N-BAGG-PWD-COUNT    TO WK-C-BOTL-PASSWORD-COUNT.
060610*    SOC121 - DISTINCT-USERNAME COUNT, SAME SHAPE AS THE           SOC121
060620*    PASSWORD COUNT ABOVE.
060630     MOVE WK-N-BAGG-UNM-COUNT    TO WK-C-BOTL-USERNAME-COUNT.
060700     IF  WK-N-BAGG-CMD-COUNT-C = ZERO
060800         GO TO D310-COPY-PWD-TO-BOTL.
060900     PERFORM D320-COPY-CMD-TO-BOTL
061000        THRU D320-COPY-CMD-TO-BOTL-EX
061100             VARYING WK-N-BAGG-LX FROM 1 BY 1
061200                 UNTIL WK-N-BAGG-LX > WK-N-BAGG-CMD-COUNT-C.
061300 D310-COPY-PWD-TO-BOTL.
061400     IF  WK-N-BAGG-PWD-COUNT = ZERO
061500         GO TO D315-COPY-UNM-TO-BOTL.
061600     PERFORM D330-COPY-PWD-ENTRY-TO-BOTL
061700        THRU D330-COPY-PWD-ENTRY-TO-BOTL-EX
061800             VARYING WK-N-BAGG-LX FROM 1 BY 1
061900                 UNTIL WK-N-BAGG-LX > WK-N-BAGG-PWD-COUNT.
061910*
061920*    SOC121 - MIRROR THE PASSWORD-TABLE COPY ABOVE FOR THE          SOC121
061930*    DISTINCT-USERNAME TABLE BUILT BY C370-RECORD-USERNAME.
061940 D315-COPY-UNM-TO-BOTL.
061950     IF  WK-N-BAGG-UNM-COUNT = ZERO
061960         GO TO D399-BUILD-BOT-LINKAGE-EX.
061970     PERFORM D340-COPY-UNM-ENTRY-TO-BOTL
061980        THRU D340-COPY-UNM-ENTRY-TO-BOTL-EX
061990             VARYING WK-N-BAGG-LX FROM 1 BY 1
062000                 UNTIL WK-N-BAGG-LX > WK-N-BAGG-UNM-COUNT.
062010*
062100 D399-BUILD-BOT-LINKAGE-EX.
062200     EXIT.
062300*
062400 D320-COPY-CMD-TO-BOTL.
062500     MOVE WK-C-BAGG-CMD-ENTRY(WK-N-BAGG-LX)
062600         TO WK-C-BOTL-CMD-TABLE(WK-N-BAGG-LX).
062610*    SOC123 - MATCHING TIMESTAMP ENTRY, SAME INDEX.
062620     MOVE WK-C-BAGG-TS-ENTRY(WK-N-BAGG-LX)
062630         TO WK-C-BOTL-TS-TABLE(WK-N-BAGG-LX).
062700 D320-COPY-CMD-TO-BOTL-EX.
062800     EXIT.
062900*
063000 D330-COPY-PWD-ENTRY-TO-BOTL.
063100     MOVE WK-C-BAGG-PWD-ENTRY(WK-N-BAGG-LX)
063200         TO WK-C-BOTL-PASSWORD-TABLE(WK-N-BAGG-LX).
063300 D330-COPY-PWD-ENTRY-TO-BOTL-EX.
063400     EXIT.
063410*
063420 D340-COPY-UNM-ENTRY-TO-BOTL.
063430     MOVE WK-C-BAGG-UNM-ENTRY(WK-N-BAGG-LX)
063440         TO WK-C-BOTL-USERNAME-TABLE(WK-N-BAGG-LX).
063450 D340-COPY-UNM-ENTRY-TO-BOTL-EX.
063460     EXIT.
063500*
063600 D400-STORE-BOT-OUTPUT.
063700     MOVE WK-C-BOTL-ATTACKER-TYPE TO SESSREC-ATTACKER-TYPE.
063800     MOVE WK-C-BOTL-CONFIDENCE    TO SESSREC-BOT-CONFIDENCE.
063900*
064000 D499-STORE-BOT-OUTPUT-EX.
064100     EXIT.
064200*
064300 D500-BUILD-MITRE-LINKAGE.
064400     MOVE SESSREC-MITRE-TECH-COUNT TO WK-C-MITL-TECH-COUNT.
064500     IF  SESSREC-MITRE-TECH-COUNT = ZERO
064600         GO TO D599-BUILD-MITRE-LINKAGE-EX.
064700     PERFORM D510-COPY-MITRE-TO-MITL
064800        THRU D510-COPY-MITRE-TO-MITL-EX
064900             VARYING WK-N-BAGG-LX FROM 1 BY 1
065000                 UNTIL WK-N-BAGG-LX > SESSREC-MITRE-TECH-COUNT.
065100*
065200 D599-BUILD-MITRE-LINKAGE-EX.
065300     EXIT.
065400*
065500 D510-COPY-MITRE-TO-MITL.
065600     MOVE SESSREC-MITRE-TECH-IDS(WK-N-BAGG-LX)
065700         TO WK-C-MITL-TECH-TABLE(WK-N-BAGG-LX).
065800 D510-COPY-MITRE-TO-MITL-EX.
065900     EXIT.
066000*
066100 D600-STORE-MITRE-OUTPUT.
066200     MOVE WK-C-MITL-ATTACK-PHASE TO SESSREC-ATTACK-PHASE.
066300     MOVE WK-C-MITL-KILL-CHAIN-PROGRESS
066400         TO SESSREC-KILL-CHAIN-PROGRESS.
066500*
066600 D699-STORE-MITRE-OUTPUT-EX.
066700     EXIT.
066800*
066900*----------------------------------------------------------------*
067000*    D700 - UNIQUE-COMMANDS IS THE COUNT OF DISTINCT COMMAND     *
067100*    TEXTS AMONG THE RETAINED TABLE - A SESSION WITH MORE THAN   *
067200*    50 COMMANDS ONLY HAS THE LAST 50 TO COMPARE, WHICH THE      *
067300*    DESK ACCEPTS AS CLOSE ENOUGH FOR THE KPI PASS.              *
067400*----------------------------------------------------------------*
067500 D700-COUNT-UNIQUE-COMMANDS.
067600     MOVE ZERO TO WK-N-BAGG-UNIQ-COUNT.
067700     IF  WK-N-BAGG-CMD-COUNT-C = ZERO
067800         GO TO D799-COUNT-UNIQUE-COMMANDS-EX.
067900     MOVE 1 TO WK-N-BAGG-UX.
068000 D710-OUTER-LOOP.
068100     IF  WK-N-BAGG-UX > WK-N-BAGG-CMD-COUNT-C
068200         GO TO D799-COUNT-UNIQUE-COMMANDS-EX.
068300     MOVE "N" TO WK-C-BAGG-CMD-DUP-SWITCH.
068400     IF  WK-N-BAGG-UX = 1
068500         GO TO D730-OUTER-NOT-DUP.
068600     MOVE 1 TO WK-N-BAGG-UY.
068700 D720-INNER-LOOP.
068800     IF  WK-N-BAGG-UY >= WK-N-BAGG-UX
068900         GO TO D730-OUTER-NOT-DUP.
069000     IF  WK-C-BAGG-CMD-ENTRY(WK-N-BAGG-UY) =
069100             WK-C-BAGG-CMD-ENTRY(WK-N-BAGG-UX)
069200         MOVE "Y" TO WK-C-BAGG-CMD-DUP-SWITCH
069300         GO TO D740-OUTER-NEXT.
069400     ADD 1 TO WK-N-BAGG-UY.
069500     GO TO D720-INNER-LOOP.
069600*
069700 D730-OUTER-NOT-DUP.
069800     ADD 1 TO WK-N-BAGG-UNIQ-COUNT.
069900*
070000 D740-OUTER-NEXT.
070100     ADD 1 TO WK-N-BAGG-UX.
070200     GO TO D710-OUTER-LOOP.
070300*
070400*----------------------------------------------------------------*
070500 D799-COUNT-UNIQUE-COMMANDS-EX.
070600*----------------------------------------------------------------*
070700     MOVE WK-N-BAGG-UNIQ-COUNT TO SESSREC-UNIQUE-COMMANDS.
070800     EXIT.
070900*
071000*----------------------------------------------------------------*
071100 Y000-TRACE-COUNTS.
071200*----------------------------------------------------------------*
071300     IF  UPSI-SWITCH-0
071400         MOVE WK-N-BAGG-READ-COUNT    TO WK-C-BAGG-TRACE-READ
071500         MOVE WK-N-BAGG-SESSION-COUNT TO
071600             WK-C-BAGG-TRACE-SESSIONS
071700         DISPLAY "SOCBAGG - EVENTS READ / SESSIONS WRITTEN - "
071800             WK-C-BAGG-TRACE-TEXT
071900     END-IF.
072000*
072100*----------------------------------------------------------------*
072200 Y099-TRACE-COUNTS-EX.
072300*----------------------------------------------------------------*
072400     EXIT.
072500*
072600 Y900-ABNORMAL-TERMINATION.
072700     PERFORM Z000-END-PROGRAM-ROUTINE
072800        THRU Z099-END-PROGRAM-ROUTINE-EX.
072900     GOBACK.
073000*
073100*----------------------------------------------------------------*
073200 Z000-END-PROGRAM-ROUTINE.
073300*----------------------------------------------------------------*
073400     CLOSE SOCEVENT
073500           SOCSESMS.
073600*
073700*----------------------------------------------------------------*
073800 Z099-END-PROGRAM-ROUTINE-EX.
073900*----------------------------------------------------------------*
074000     EXIT.
074100*
074200******************************************************************
074300*************** END OF PROGRAM SOURCE  SOCBAGG ******************
074400******************************************************************
