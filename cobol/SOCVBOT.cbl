000100*----------------------------------------------------------------*
000200*  SOCVBOT - HONEYPOT BOT / HUMAN DETECTOR.                      *
000300*  CALLED ONCE PER CLOSED SESSION OUT OF SOCBAGG.  SCANS THE     *
000400*  RETAINED-COMMAND TABLE FOR KNOWN MALWARE SIGNATURES AND       *
000500*  COMMAND-SEQUENCE FINGERPRINTS, SCORES THE LOGIN-ATTEMPT AND   *
000600*  PASSWORD-LIST FACTS, AND NETS A BOT SCORE AGAINST A HUMAN     *
000700*  SCORE TO CLASSIFY THE SESSION AS BOT, HUMAN, HYBRID OR        *
000800*  UNKNOWN.                                                      *
000900*----------------------------------------------------------------*
001000* HISTORY OF MODIFICATION:                                       *
001100*----------------------------------------------------------------*
001200* SOC042 TWANJP  20/07/2001 - INITIAL VERSION - KNOWN-SIGNATURE  *  SOC042
001300*                             SCAN AND THE LOGIN-ATTEMPT FACTOR  *
001400*                             ONLY.                              *
001500* SOC058 TWANJP  04/02/2002 - ADDED THE COMMAND-PATTERN FACTORS  *  SOC058
001600*                             (UNIQUE RATIO, KNOWN SEQUENCES,    *
001700*                             INTERACTIVE-TOOL AND TYPO-HUMAN    *
001800*                             CHECKS).                           *
001900* Y2K004 TWANJP  06/11/1999 - Y2K READINESS REVIEW - NO 2-DIGIT  *  Y2K004
002000*                             YEAR FIELDS ON THIS PROGRAM.       *
002100* SOC071 KPATEL  19/07/2004 - ADDED THE PASSWORD-LIST CREDENTIAL *  SOC071
002200*                             FACTOR.  SOCBAGG DOES NOT CAPTURE  *
002300*                             ATTEMPTED USERNAMES SEPARATELY     *
002400*                             FROM THE PASSWORD LIST, SO THE     *
002500*                             USERNAME HALF OF THE ANALYST'S     *
002600*                             RULE (COMMON-USERNAME MATCH AND    *
002700*                             THE DISTINCT-USERNAME RATIO) HAS   *
002800*                             NO INPUT TO WORK FROM AND IS NOT   *
002900*                             CODED HERE.                        *
003000* SOC112 RDCRUZ  30/08/2017 - PROJ#HP17 - TIMING FACTOR ADDED    *  SOC112
003100*                             PER THE REVISED SOCBOTL LAYOUT,    *
003200*                             AGAINST THE DAY THE SENSOR FEED    *
003300*                             CARRIES PER-COMMAND TIMESTAMPS.    *
003400*                             DEAD CODE TODAY - SEE SOCBOTL.     *
003410* SOC121 RDCRUZ  06/02/2021 - PROJ#HP21 - SOCBAGG NOW BUILDS A   *  SOC121
003420*                             DISTINCT-USERNAME LIST ALONGSIDE   *
003430*                             THE PASSWORD LIST (SEE SOCBOTL),   *
003440*                             SO C400-SCORE-CREDENTIALS BELOW    *
003450*                             NOW SCORES THE USERNAME HALF OF    *
003460*                             THE ANALYST'S RULE THAT SOC071     *
003470*                             COULD NOT - COMMON-USERNAME MATCH  *
003480*                             VIA NEW PARAGRAPH C420, PLUS THE   *
003490*                             SEPARATE DISTINCT-USERNAME-RATIO   *
003491*                             CHECK AGAINST LOGIN-ATTEMPTS.      *
003492* SOC123 RDCRUZ  15/09/2021 - PROJ#HP21 - SOC112'S TIMING FACTOR *  SOC123
003493*                             WAS STILL DEAD CODE BECAUSE        *
003494*                             SOCBAGG SENT A HARDCODED ZERO       *
003495*                             COUNT - IT NOW FORWARDS THE REAL    *
003496*                             PER-COMMAND TIMESTAMPS (SEE SOCBAGG *
003497*                             PARAGRAPH D300), SO C200-SCORE-     *
003498*                             TIMING HERE NOW COMPUTES AVG-        *
003499*                             INTERVAL AND POPULATION VARIANCE     *
003500*                             AND APPLIES THE TIMING-TOO-REGULAR,  *
003501*                             TYPING-SPEED-SUSPICIOUS AND HUMAN-   *
003502*                             VARIANCE CHECKS VIA NEW PARAGRAPH    *
003503*                             C210-ACCUM-INTERVAL.                 *
003504*----------------------------------------------------------------*
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.    SOCVBOT.
003800 AUTHOR.        T WANJIRU.
003900 INSTALLATION.  SECURITY OPERATIONS CENTER - HONEYPOT DESK.
004000 DATE-WRITTEN.  07/20/2001.
004100 DATE-COMPILED.
004200 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
004300*
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     UPSI-0 IS UPSI-SWITCH-0.
004900*
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200 01  FILLER              PIC X(24)  VALUE
005300     "** PROGRAM SOCVBOT   **".
005400*
005500* CASE-FOLD TABLE - SAME PAIR AS SOCVCLS, RESTATED HERE SINCE
005600* THIS PROGRAM IS LINK-EDITED SEPARATELY.
005700 01  WK-C-CASE-FOLD-TABLE.
005800     05  WK-C-FOLD-LOWER          PIC X(26) VALUE
005900         "abcdefghijklmnopqrstuvwxyz".
006000     05  WK-C-FOLD-UPPER          PIC X(26) VALUE
006100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006200     05  FILLER                   PIC X(08)   VALUE SPACES.
006300*
006400* WHOLE-SESSION SEARCH BUFFER - ALL RETAINED COMMANDS JOINED BY
006500* A SINGLE SPACE AND FOLDED TO UPPER CASE, FOR THE SIGNATURE
006600* SCAN.  50 LINES OF 200 BYTES PLUS 49 JOINING SPACES.
006700 01  WK-C-BOT-FULLTEXT.
006800     05  WK-C-BOT-FULLTEXT-TEXT   PIC X(10049) VALUE SPACES.
006900 01  WK-C-BOT-FULLTEXT-TABLE REDEFINES WK-C-BOT-FULLTEXT.
007000     05  WK-C-BOT-FULLTEXT-BYTE OCCURS 10049 TIMES PIC X(01).
007100*
007200 01  WK-N-BOT-FULL-LEN            PIC 9(05) COMP VALUE ZERO.
007300*
007400* GENERIC ORDERED-SUBSTRING SEARCH WORK AREA - USED BY
007500* D900-FIND-NEEDLE FOR EVERY SIGNATURE THAT NEEDS "PATTERN A
007600* SOMEWHERE, THEN PATTERN B SOMEWHERE LATER".
007700 01  WK-C-BOT-SEARCH-AREA.
007800     05  WK-C-BOT-NEEDLE          PIC X(20)   VALUE SPACES.
007900     05  WK-N-BOT-NEEDLE-LEN      PIC 9(02) COMP VALUE ZERO.
008000     05  WK-N-BOT-FIND-START      PIC 9(05) COMP VALUE ZERO.
008100     05  WK-N-BOT-FIND-POS        PIC 9(05) COMP VALUE ZERO.
008200     05  WK-N-BOT-SCAN-IX         PIC 9(05) COMP VALUE ZERO.
008300     05  WK-N-BOT-SCAN-LIMIT      PIC 9(05) COMP VALUE ZERO.
008400*
008500 01  WK-C-BOT-SIGNATURE-SWITCHES.
008600     05  WK-C-BOT-SIG-HIT         PIC X(01)   VALUE "N".
008700     05  WK-N-BOT-SIG-COUNT       PIC 9(02) COMP VALUE ZERO.
008800     05  FILLER                   PIC X(17)   VALUE SPACES.
008900*
009000* SCORE-TRACE LINE FOR THE UPSI-0 DIAGNOSTIC DISPLAY IN
009100* C600-FINAL-CLASSIFY - BUILT AS EDITED FIELDS, VIEWED THROUGH
009200* THE REDEFINES BELOW AS ONE FIXED-COLUMN BYTE STRING FOR THE
009300* JOB LOG.
009400 01  WK-C-BOT-SCORE-TRACE.
009500     05  WK-C-BOT-TRACE-BOT-ED    PIC ZZ9.
009600     05  WK-C-BOT-TRACE-HUM-ED    PIC ZZ9.
009700     05  FILLER                   PIC X(14)   VALUE SPACES.
009800 01  WK-C-BOT-SCORE-TRACE-R REDEFINES WK-C-BOT-SCORE-TRACE.
009900     05  WK-C-BOT-TRACE-BYTES     PIC X(06).
010000     05  FILLER                   PIC X(14).
010100*
010200* PER-COMMAND WORK AREA - RELOADED EVERY PASS OF THE COMMAND
010300* LOOP FOR THE SEQUENCE, LENGTH AND INTERACTIVE-TOOL CHECKS.
010400 01  WK-C-BOT-CMD-WORK.
010500     05  WK-C-BOT-CMD-UPPER       PIC X(200)  VALUE SPACES.
010600     05  WK-N-BOT-CMD-HIT         PIC 9(03) COMP VALUE ZERO.
010700 01  WK-C-BOT-CMD-WORK-R REDEFINES WK-C-BOT-CMD-WORK.
010800     05  WK-C-BOT-CMD-UPPER-TAB OCCURS 200 TIMES PIC X(01).
010900     05  FILLER                   PIC X(02).
011000*
011100* DISTINCT-COMMAND COUNT - PLAIN N-SQUARED SCAN, N NEVER EXCEEDS
011200* THE 50-LINE RETAINED-COMMAND TABLE SO THE COST IS TRIVIAL.
011300 01  WK-C-BOT-UNIQUE-WORK.
011400     05  WK-N-BOT-IX              PIC 9(03) COMP VALUE ZERO.
011500     05  WK-N-BOT-JX              PIC 9(03) COMP VALUE ZERO.
011600     05  WK-N-BOT-UNIQUE-CT       PIC 9(03) COMP VALUE ZERO.
011700     05  WK-C-BOT-DUP-SW          PIC X(01)   VALUE "N".
011800     05  FILLER                   PIC X(08)   VALUE SPACES.
011900*
012000* THE FIVE KNOWN BOT-RECON SEQUENCES.  EACH POINTER STARTS AT 1
012100* (EXPECTING THE FIRST WORD OF ITS OWN SEQUENCE) AND ADVANCES AS
012200* SUCCESSIVE COMMANDS MATCH, IN ORDER.  A POINTER PAST ITS
012300* SEQUENCE'S LAST WORD MEANS THAT SEQUENCE FIRED.
012400 01  WK-C-BOT-SEQUENCE-SWITCHES.
012500     05  WK-N-BOT-SEQA-IX         PIC 9(01) COMP VALUE 1.
012600     05  WK-N-BOT-SEQB-IX         PIC 9(01) COMP VALUE 1.
012700     05  WK-N-BOT-SEQC-IX         PIC 9(01) COMP VALUE 1.
012800     05  WK-N-BOT-SEQD-IX         PIC 9(01) COMP VALUE 1.
012900     05  WK-N-BOT-SEQE-IX         PIC 9(01) COMP VALUE 1.
013000     05  WK-C-BOT-SEQUENCE-HIT    PIC X(01)   VALUE "N".
013100     05  FILLER                   PIC X(10)   VALUE SPACES.
013200*
013300 01  WK-C-BOT-FACTOR-SWITCHES.
013400     05  WK-C-BOT-INTERACTIVE-SW  PIC X(01)   VALUE "N".
013500     05  WK-C-BOT-TYPO-SW         PIC X(01)   VALUE "N".
013600     05  FILLER                   PIC X(18)   VALUE SPACES.
013700*
013800 01  WK-C-BOT-CRED-WORK.
013900     05  WK-N-BOT-PW-IX           PIC 9(02) COMP VALUE ZERO.
014000     05  WK-N-BOT-PW-MATCH        PIC 9(02) COMP VALUE ZERO.
014100     05  WK-C-BOT-PW-UPPER        PIC X(32)   VALUE SPACES.
014110     05  WK-N-BOT-UNM-IX          PIC 9(02) COMP VALUE ZERO.
014120     05  WK-N-BOT-UNM-MATCH       PIC 9(02) COMP VALUE ZERO.
014130     05  WK-C-BOT-UNM-UPPER       PIC X(32)   VALUE SPACES.
014140     05  WK-N-BOT-CRED-MATCH      PIC 9(02) COMP VALUE ZERO.
014150     05  WK-N-BOT-UNM-RATIO       PIC 9(04) COMP VALUE ZERO.
014160     05  WK-N-BOT-ATT-RATIO       PIC 9(07) COMP VALUE ZERO.
014200     05  FILLER                   PIC X(08)   VALUE SPACES.
014300*
014310*    SOC123 - TIMING-FACTOR WORK AREA.  INTERVALS ARE SUCCESSIVE   SOC123
014320*    DIFFERENCES ACROSS WK-C-BOTL-TS-TABLE; AVG-INTERVAL AND
014330*    VARIANCE ARE ACCUMULATED WITH A RUNNING SUM AND A RUNNING
014340*    SUM-OF-SQUARES RATHER THAN A SECOND TABLE, SINCE POPULATION
014350*    VARIANCE = (SUM-OF-SQUARES / N) - (MEAN * MEAN).
014360*
014370 01  WK-C-BOT-TIMING-WORK.
014380     05  WK-N-BOT-TS-IX           PIC 9(02) COMP VALUE ZERO.
014390     05  WK-N-BOT-INTRVL-COUNT    PIC 9(02) COMP VALUE ZERO.
014391     05  WK-N-BOT-INTERVAL        PIC S9(07)V9(03) VALUE ZERO.
014392     05  WK-N-BOT-INTRVL-SUM      PIC S9(09)V9(03) VALUE ZERO.
014393     05  WK-N-BOT-AVG-INTERVAL    PIC S9(07)V9(03) VALUE ZERO.
014394     05  WK-N-BOT-SQ-SUM          PIC S9(11)V9(06) VALUE ZERO.
014395     05  WK-N-BOT-VARIANCE        PIC S9(09)V9(06) VALUE ZERO.
014396     05  FILLER                   PIC X(06)   VALUE SPACES.
014397*
014400 01  WK-N-BOT-DIFF                PIC S9(04) VALUE ZERO.
014500*
014600 LINKAGE SECTION.
014700 COPY SOCBOTL.
014800*
014900 PROCEDURE DIVISION USING WK-C-BOTL-RECORD.
015000*
015100 MAIN-MODULE.
015200     PERFORM A000-INIT-SCORES THRU A000-EX.
015300     IF WK-C-BOTL-CMD-COUNT = ZERO
015400         MOVE "unknown" TO WK-C-BOTL-ATTACKER-TYPE
015500         MOVE ZERO      TO WK-C-BOTL-CONFIDENCE
015600         GOBACK.
015700*
015800     PERFORM B000-BUILD-FULLTEXT THRU B000-EX.
015900     PERFORM C100-SCORE-SIGNATURES THRU C100-EX.
016000     PERFORM C200-SCORE-TIMING THRU C200-EX.
016100     PERFORM C300-SCORE-COMMAND-PATTERNS THRU C300-EX.
016200     PERFORM C400-SCORE-CREDENTIALS THRU C400-EX.
016300     PERFORM C500-SCORE-LOGIN-ATTEMPTS THRU C500-EX.
016400     PERFORM C600-FINAL-CLASSIFY THRU C600-EX.
016500     GOBACK.
016600*
016700*----------------------------------------------------------------*
016800 A000-INIT-SCORES.
016900*----------------------------------------------------------------*
017000     MOVE ZERO   TO WK-C-BOTL-BOT-SCORE.
017100     MOVE ZERO   TO WK-C-BOTL-HUMAN-SCORE.
017200     MOVE SPACES TO WK-C-BOTL-ATTACKER-TYPE.
017300     MOVE ZERO   TO WK-C-BOTL-CONFIDENCE.
017400*----------------------------------------------------------------*
017500 A000-EX.
017600*----------------------------------------------------------------*
017700     EXIT.
017800*
017900*----------------------------------------------------------------*
018000 B000-BUILD-FULLTEXT.
018100*----------------------------------------------------------------*
018200     MOVE SPACES TO WK-C-BOT-FULLTEXT-TEXT.
018300     MOVE ZERO   TO WK-N-BOT-FULL-LEN.
018400     PERFORM B100-APPEND-ONE-CMD THRU B100-EX
018500        VARYING WK-N-BOT-IX FROM 1 BY 1
018600        UNTIL WK-N-BOT-IX > WK-C-BOTL-CMD-COUNT.
018700     INSPECT WK-C-BOT-FULLTEXT-TEXT
018800         CONVERTING WK-C-FOLD-LOWER TO WK-C-FOLD-UPPER.
018900*----------------------------------------------------------------*
019000 B000-EX.
019100*----------------------------------------------------------------*
019200     EXIT.
019300*
019400*----------------------------------------------------------------*
019500 B100-APPEND-ONE-CMD.
019600*----------------------------------------------------------------*
019700     IF WK-C-BOTL-CMD-TABLE(WK-N-BOT-IX) = SPACES
019800         GO TO B100-EX.
019900     IF WK-N-BOT-FULL-LEN > ZERO
020000         ADD 1 TO WK-N-BOT-FULL-LEN
020100         MOVE SPACE TO
020200             WK-C-BOT-FULLTEXT-BYTE(WK-N-BOT-FULL-LEN).
020300     MOVE WK-C-BOTL-CMD-TABLE(WK-N-BOT-IX) TO
020400         WK-C-BOT-FULLTEXT-TEXT(WK-N-BOT-FULL-LEN + 1:200).
020500     ADD 200 TO WK-N-BOT-FULL-LEN.
020600     PERFORM B150-TRIM-FULL-LEN THRU B150-EX
020700        VARYING WK-N-BOT-SCAN-IX FROM WK-N-BOT-FULL-LEN BY -1
020800        UNTIL WK-N-BOT-SCAN-IX < 1
020900           OR WK-C-BOT-FULLTEXT-BYTE(WK-N-BOT-SCAN-IX)
021000              NOT = SPACE.
021100     MOVE WK-N-BOT-SCAN-IX TO WK-N-BOT-FULL-LEN.
021200*----------------------------------------------------------------*
021300 B100-EX.
021400*----------------------------------------------------------------*
021500     EXIT.
021600*
021700*----------------------------------------------------------------*
021800 B150-TRIM-FULL-LEN.
021900*----------------------------------------------------------------*
022000     CONTINUE.
022100*----------------------------------------------------------------*
022200 B150-EX.
022300*----------------------------------------------------------------*
022400     EXIT.
022500*
022600*----------------------------------------------------------------*
022700 C100-SCORE-SIGNATURES.
022800*----------------------------------------------------------------*
022900* TWELVE KNOWN-MALWARE SIGNATURES OFF THE ANALYST'S WORKSHEET.
023000* MOST ARE "ANCHOR A SOMEWHERE, THEN ANCHOR B SOMEWHERE LATER"
023100* CHECKS, SCORED THROUGH THE D900 ORDERED-SEARCH PARAGRAPH.
023200* MIRAI - CD /TMP FOLLOWED BY BUSYBOX.
023300     MOVE "CD /TMP"    TO WK-C-BOT-NEEDLE
023400     MOVE 7            TO WK-N-BOT-NEEDLE-LEN
023500     MOVE 1            TO WK-N-BOT-FIND-START
023600     PERFORM D900-FIND-NEEDLE THRU D900-EX.
023700     IF WK-N-BOT-FIND-POS > ZERO
023800         MOVE "BUSYBOX"    TO WK-C-BOT-NEEDLE
023900         MOVE 7            TO WK-N-BOT-NEEDLE-LEN
024000         MOVE WK-N-BOT-FIND-POS TO WK-N-BOT-FIND-START
024100         PERFORM D900-FIND-NEEDLE THRU D900-EX
024200         IF WK-N-BOT-FIND-POS > ZERO
024300             ADD 25 TO WK-C-BOTL-BOT-SCORE
024400         END-IF
024500     END-IF.
024600* MIRAI - CAT /PROC/MOUNTS FOLLOWED BY BUSYBOX.
024700     MOVE "CAT /PROC/MOUNTS" TO WK-C-BOT-NEEDLE
024800     MOVE 16           TO WK-N-BOT-NEEDLE-LEN
024900     MOVE 1            TO WK-N-BOT-FIND-START
025000     PERFORM D900-FIND-NEEDLE THRU D900-EX.
025100     IF WK-N-BOT-FIND-POS > ZERO
025200         MOVE "BUSYBOX"    TO WK-C-BOT-NEEDLE
025300         MOVE 7            TO WK-N-BOT-NEEDLE-LEN
025400         MOVE WK-N-BOT-FIND-POS TO WK-N-BOT-FIND-START
025500         PERFORM D900-FIND-NEEDLE THRU D900-EX
025600         IF WK-N-BOT-FIND-POS > ZERO
025700             ADD 25 TO WK-C-BOTL-BOT-SCORE
025800         END-IF
025900     END-IF.
026000* MIRAI-DROPPER - A "./WORD" TOKEN FOLLOWED BY A DOTTED TOKEN
026100* WITHIN THE NEXT FEW BYTES (E.G. "./BINARY MIPS.ELF").
026200     MOVE "./"         TO WK-C-BOT-NEEDLE
026300     MOVE 2            TO WK-N-BOT-NEEDLE-LEN
026400     MOVE 1            TO WK-N-BOT-FIND-START
026500     PERFORM D900-FIND-NEEDLE THRU D900-EX.
026600     IF WK-N-BOT-FIND-POS > ZERO
026700         MOVE "."          TO WK-C-BOT-NEEDLE
026800         MOVE 1            TO WK-N-BOT-NEEDLE-LEN
026900         COMPUTE WK-N-BOT-FIND-START = WK-N-BOT-FIND-POS + 2
027000         PERFORM D900-FIND-NEEDLE THRU D900-EX
027100         IF WK-N-BOT-FIND-POS > ZERO
027200             ADD 25 TO WK-C-BOTL-BOT-SCORE
027300         END-IF
027400     END-IF.
027500* BOTNET-RECON - UNAME -A FOLLOWED BY CAT /PROC/CPUINFO.
027600     MOVE "UNAME -A"   TO WK-C-BOT-NEEDLE
027700     MOVE 8            TO WK-N-BOT-NEEDLE-LEN
027800     MOVE 1            TO WK-N-BOT-FIND-START
027900     PERFORM D900-FIND-NEEDLE THRU D900-EX.
028000     IF WK-N-BOT-FIND-POS > ZERO
028100         MOVE "CAT /PROC/CPUINFO" TO WK-C-BOT-NEEDLE
028200         MOVE 17           TO WK-N-BOT-NEEDLE-LEN
028300         MOVE WK-N-BOT-FIND-POS TO WK-N-BOT-FIND-START
028400         PERFORM D900-FIND-NEEDLE THRU D900-EX
028500         IF WK-N-BOT-FIND-POS > ZERO
028600             ADD 25 TO WK-C-BOTL-BOT-SCORE
028700         END-IF
028800     END-IF.
028900* DROPPER - WGET OR CURL FOLLOWED BY A PIPE INTO SH OR BASH.
029000     PERFORM D800-CHECK-DROPPER THRU D800-EX.
029100* CRON-PERSISTENCE - ECHO FOLLOWED BY >> /ETC/CRONTAB.
029200     MOVE "ECHO"       TO WK-C-BOT-NEEDLE
029300     MOVE 4            TO WK-N-BOT-NEEDLE-LEN
029400     MOVE 1            TO WK-N-BOT-FIND-START
029500     PERFORM D900-FIND-NEEDLE THRU D900-EX.
029600     IF WK-N-BOT-FIND-POS > ZERO
029700         MOVE ">> /ETC/CRONTAB" TO WK-C-BOT-NEEDLE
029800         MOVE 15           TO WK-N-BOT-NEEDLE-LEN
029900         MOVE WK-N-BOT-FIND-POS TO WK-N-BOT-FIND-START
030000         PERFORM D900-FIND-NEEDLE THRU D900-EX
030100         IF WK-N-BOT-FIND-POS > ZERO
030200             ADD 25 TO WK-C-BOTL-BOT-SCORE
030300         END-IF
030400     END-IF.
030500* COMMON-CREDS - A WHOLE RETAINED LINE EQUAL TO A BARE
030600* ROOT/ADMIN/PASSWORD/123456.
030700     PERFORM D700-CHECK-COMMON-CREDS THRU D700-EX
030800        VARYING WK-N-BOT-IX FROM 1 BY 1
030900        UNTIL WK-N-BOT-IX > WK-C-BOTL-CMD-COUNT.
031000* CRYPTOMINER / MINING-POOL - PLAIN SUBSTRINGS, NO ORDERING.
031100     MOVE ZERO TO WK-N-BOT-CMD-HIT.
031200     INSPECT WK-C-BOT-FULLTEXT-TEXT TALLYING WK-N-BOT-CMD-HIT
031300         FOR ALL "XMRIG" "CPUMINER" "MINERD".
031400     IF WK-N-BOT-CMD-HIT > ZERO
031500         ADD 25 TO WK-C-BOTL-BOT-SCORE.
031600     MOVE ZERO TO WK-N-BOT-CMD-HIT.
031700     INSPECT WK-C-BOT-FULLTEXT-TEXT TALLYING WK-N-BOT-CMD-HIT
031800         FOR ALL "STRATUM+TCP".
031900     IF WK-N-BOT-CMD-HIT > ZERO
032000         ADD 25 TO WK-C-BOTL-BOT-SCORE.
032100* CLEANUP-DOWNLOAD - RM -RF /TMP/* FOLLOWED BY WGET.
032200     MOVE "RM -RF /TMP/*" TO WK-C-BOT-NEEDLE
032300     MOVE 13           TO WK-N-BOT-NEEDLE-LEN
032400     MOVE 1            TO WK-N-BOT-FIND-START
032500     PERFORM D900-FIND-NEEDLE THRU D900-EX.
032600     IF WK-N-BOT-FIND-POS > ZERO
032700         MOVE "WGET"       TO WK-C-BOT-NEEDLE
032800         MOVE 4            TO WK-N-BOT-NEEDLE-LEN
032900         MOVE WK-N-BOT-FIND-POS TO WK-N-BOT-FIND-START
033000         PERFORM D900-FIND-NEEDLE THRU D900-EX
033100         IF WK-N-BOT-FIND-POS > ZERO
033200             ADD 25 TO WK-C-BOTL-BOT-SCORE
033300         END-IF
033400     END-IF.
033500* CHMOD-EXECUTE - CHMOD 777 FOLLOWED BY ./
033600     MOVE "CHMOD 777"  TO WK-C-BOT-NEEDLE
033700     MOVE 9            TO WK-N-BOT-NEEDLE-LEN
033800     MOVE 1            TO WK-N-BOT-FIND-START
033900     PERFORM D900-FIND-NEEDLE THRU D900-EX.
034000     IF WK-N-BOT-FIND-POS > ZERO
034100         MOVE "./"         TO WK-C-BOT-NEEDLE
034200         MOVE 2            TO WK-N-BOT-NEEDLE-LEN
034300         MOVE WK-N-BOT-FIND-POS TO WK-N-BOT-FIND-START
034400         PERFORM D900-FIND-NEEDLE THRU D900-EX
034500         IF WK-N-BOT-FIND-POS > ZERO
034600             ADD 25 TO WK-C-BOTL-BOT-SCORE
034700         END-IF
034800     END-IF.
034900* BACKGROUND-EXEC - NOHUP ANYWHERE, AND THE LAST BYTE OF THE
035000* WHOLE STREAM IS "&".
035100     MOVE "NOHUP"      TO WK-C-BOT-NEEDLE
035200     MOVE 5            TO WK-N-BOT-NEEDLE-LEN
035300     MOVE 1            TO WK-N-BOT-FIND-START
035400     PERFORM D900-FIND-NEEDLE THRU D900-EX.
035500     IF WK-N-BOT-FIND-POS > ZERO
035600             AND WK-N-BOT-FULL-LEN > ZERO
035700             AND WK-C-BOT-FULLTEXT-BYTE(WK-N-BOT-FULL-LEN) = "&"
035800         ADD 25 TO WK-C-BOTL-BOT-SCORE.
035900*----------------------------------------------------------------*
036000 C100-EX.
036100*----------------------------------------------------------------*
036200     EXIT.
036300*
036400*----------------------------------------------------------------*
036500 D800-CHECK-DROPPER.
036600*----------------------------------------------------------------*
036700     MOVE "WGET"       TO WK-C-BOT-NEEDLE
036800     MOVE 4            TO WK-N-BOT-NEEDLE-LEN
036900     MOVE 1            TO WK-N-BOT-FIND-START
037000     PERFORM D900-FIND-NEEDLE THRU D900-EX.
037100     MOVE WK-N-BOT-FIND-POS TO WK-N-BOT-SIG-COUNT.
037200     MOVE "CURL"       TO WK-C-BOT-NEEDLE
037300     MOVE 4            TO WK-N-BOT-NEEDLE-LEN
037400     MOVE 1            TO WK-N-BOT-FIND-START
037500     PERFORM D900-FIND-NEEDLE THRU D900-EX.
037600     IF WK-N-BOT-FIND-POS = ZERO
037700         MOVE WK-N-BOT-SIG-COUNT TO WK-N-BOT-FIND-POS.
037800     IF WK-N-BOT-FIND-POS = ZERO
037900         GO TO D800-EX.
038000*
038100     MOVE "|SH"        TO WK-C-BOT-NEEDLE
038200     MOVE 3            TO WK-N-BOT-NEEDLE-LEN
038300     MOVE WK-N-BOT-FIND-POS TO WK-N-BOT-FIND-START
038400     PERFORM D900-FIND-NEEDLE THRU D900-EX.
038500     IF WK-N-BOT-FIND-POS > ZERO
038600         ADD 25 TO WK-C-BOTL-BOT-SCORE
038700         GO TO D800-EX.
038800     MOVE "| SH"       TO WK-C-BOT-NEEDLE
038900     MOVE 4            TO WK-N-BOT-NEEDLE-LEN
039000     PERFORM D900-FIND-NEEDLE THRU D900-EX.
039100     IF WK-N-BOT-FIND-POS > ZERO
039200         ADD 25 TO WK-C-BOTL-BOT-SCORE
039300         GO TO D800-EX.
039400     MOVE "|BASH"      TO WK-C-BOT-NEEDLE
039500     MOVE 5            TO WK-N-BOT-NEEDLE-LEN
039600     PERFORM D900-FIND-NEEDLE THRU D900-EX.
039700     IF WK-N-BOT-FIND-POS > ZERO
039800         ADD 25 TO WK-C-BOTL-BOT-SCORE
039900         GO TO D800-EX.
040000     MOVE "| BASH"     TO WK-C-BOT-NEEDLE
040100     MOVE 6            TO WK-N-BOT-NEEDLE-LEN
040200     PERFORM D900-FIND-NEEDLE THRU D900-EX.
040300     IF WK-N-BOT-FIND-POS > ZERO
040400         ADD 25 TO WK-C-BOTL-BOT-SCORE.
040500*----------------------------------------------------------------*
040600 D800-EX.
040700*----------------------------------------------------------------*
040800     EXIT.
040900*
041000*----------------------------------------------------------------*
041100 D700-CHECK-COMMON-CREDS.
041200*----------------------------------------------------------------*
041300     IF WK-C-BOTL-CMD-TABLE(WK-N-BOT-IX) = SPACES
041400         GO TO D700-EX.
041500     MOVE WK-C-BOTL-CMD-TABLE(WK-N-BOT-IX) TO WK-C-BOT-CMD-UPPER.
041600     INSPECT WK-C-BOT-CMD-UPPER
041700         CONVERTING WK-C-FOLD-LOWER TO WK-C-FOLD-UPPER.
041800     IF WK-C-BOT-CMD-UPPER = "ROOT"
041900             OR WK-C-BOT-CMD-UPPER = "ADMIN"
042000             OR WK-C-BOT-CMD-UPPER = "PASSWORD"
042100             OR WK-C-BOT-CMD-UPPER = "123456"
042200         ADD 25 TO WK-C-BOTL-BOT-SCORE.
042300*----------------------------------------------------------------*
042400 D700-EX.
042500*----------------------------------------------------------------*
042600     EXIT.
042700*
042800*----------------------------------------------------------------*
042900 D900-FIND-NEEDLE.
043000*----------------------------------------------------------------*
043100* GENERIC ORDERED SUBSTRING SEARCH - LOOKS FOR WK-C-BOT-NEEDLE
043200* (WK-N-BOT-NEEDLE-LEN BYTES OF IT) IN WK-C-BOT-FULLTEXT-TEXT AT
043300* OR AFTER WK-N-BOT-FIND-START.  RETURNS THE MATCH POSITION IN
043400* WK-N-BOT-FIND-POS, OR ZERO IF NOT FOUND.
043500     MOVE ZERO TO WK-N-BOT-FIND-POS.
043600     IF WK-N-BOT-FIND-START < 1
043700         MOVE 1 TO WK-N-BOT-FIND-START.
043800     COMPUTE WK-N-BOT-SCAN-LIMIT =
043900             WK-N-BOT-FULL-LEN - WK-N-BOT-NEEDLE-LEN + 1.
044000     IF WK-N-BOT-SCAN-LIMIT < WK-N-BOT-FIND-START
044100         GO TO D900-EX.
044200     PERFORM D950-TEST-ONE-POSITION THRU D950-EX
044300        VARYING WK-N-BOT-SCAN-IX FROM WK-N-BOT-FIND-START BY 1
044400        UNTIL WK-N-BOT-SCAN-IX > WK-N-BOT-SCAN-LIMIT
044500           OR WK-N-BOT-FIND-POS > ZERO.
044600*----------------------------------------------------------------*
044700 D900-EX.
044800*----------------------------------------------------------------*
044900     EXIT.
045000*
045100*----------------------------------------------------------------*
045200 D950-TEST-ONE-POSITION.
045300*----------------------------------------------------------------*
045400     IF WK-C-BOT-FULLTEXT-TEXT
045500             (WK-N-BOT-SCAN-IX:WK-N-BOT-NEEDLE-LEN)
045600           = WK-C-BOT-NEEDLE(1:WK-N-BOT-NEEDLE-LEN)
045700         MOVE WK-N-BOT-SCAN-IX TO WK-N-BOT-FIND-POS.
045800*----------------------------------------------------------------*
045900 D950-EX.
046000*----------------------------------------------------------------*
046100     EXIT.
046200*
046300*----------------------------------------------------------------*
046400 C200-SCORE-TIMING.
046410*----------------------------------------------------------------*  SOC123
046420* SOC123 - INTERVALS ARE THE SUCCESSIVE NON-NEGATIVE DIFFERENCES
046430* ACROSS WK-C-BOTL-TS-TABLE(1) THRU (WK-C-BOTL-TS-COUNT).  WITH
046440* FEWER THAN 2 TIMESTAMPS THERE IS NO INTERVAL TO MEASURE.
046450*----------------------------------------------------------------*
046460     MOVE ZERO TO WK-N-BOT-INTRVL-COUNT.
046470     MOVE ZERO TO WK-N-BOT-INTRVL-SUM.
046480     MOVE ZERO TO WK-N-BOT-SQ-SUM.
046490     MOVE ZERO TO WK-N-BOT-AVG-INTERVAL.
046500     MOVE ZERO TO WK-N-BOT-VARIANCE.
046510     IF WK-C-BOTL-TS-COUNT < 2
046520         GO TO C200-EX.
046530     PERFORM C210-ACCUM-INTERVAL THRU C210-EX
046540        VARYING WK-N-BOT-TS-IX FROM 2 BY 1
046550            UNTIL WK-N-BOT-TS-IX > WK-C-BOTL-TS-COUNT.
046560     IF WK-N-BOT-INTRVL-COUNT = ZERO
046570         GO TO C200-EX.
046580     COMPUTE WK-N-BOT-AVG-INTERVAL ROUNDED =
046590             WK-N-BOT-INTRVL-SUM / WK-N-BOT-INTRVL-COUNT.
046600*----------------------------------------------------------------*
046610* SOC123 - POPULATION VARIANCE = (SUM-OF-SQUARES / N) - MEAN**2.
046620* NEEDS AT LEAST 2 INTERVALS (3 TIMESTAMPS) TO MEAN ANYTHING.
046630*----------------------------------------------------------------*
046640     IF WK-N-BOT-INTRVL-COUNT > 1
046650         COMPUTE WK-N-BOT-VARIANCE ROUNDED =
046660                 (WK-N-BOT-SQ-SUM / WK-N-BOT-INTRVL-COUNT)
046670               - (WK-N-BOT-AVG-INTERVAL * WK-N-BOT-AVG-INTERVAL)
046680     END-IF.
046690*----------------------------------------------------------------*
046700* SOC123 - TIMING-TOO-REGULAR: VARIANCE UNDER HALF A SECOND ON
046710* AT LEAST 3 INTERVALS (4 TIMESTAMPS) LOOKS LIKE A SCRIPT.
046720*----------------------------------------------------------------*
046730     IF WK-N-BOT-INTRVL-COUNT >= 3
046740             AND WK-N-BOT-VARIANCE < 0.5
046750         ADD 20 TO WK-C-BOTL-BOT-SCORE
046760     END-IF.
046770*----------------------------------------------------------------*
046780* SOC123 - TYPING-SPEED-SUSPICIOUS: SUB-HALF-SECOND AVERAGE
046790* INTERVAL IS FASTER THAN A HUMAN CAN TYPE A COMMAND.
046800*----------------------------------------------------------------*
046810     IF WK-N-BOT-AVG-INTERVAL < 0.5
046820         ADD 30 TO WK-C-BOTL-BOT-SCORE
046830     END-IF.
046840*----------------------------------------------------------------*
046850* SOC123 - HUMAN-VARIANCE: A SPREAD-OUT, UNHURRIED PACE (2 TO
046860* 10 SECONDS AVERAGE, VARIANCE OVER 2) READS AS A REAL TYPIST.
046870*----------------------------------------------------------------*
046880     IF WK-N-BOT-AVG-INTERVAL >= 2.0
046890             AND WK-N-BOT-AVG-INTERVAL <= 10.0
046900             AND WK-N-BOT-VARIANCE > 2
046910         ADD 20 TO WK-C-BOTL-HUMAN-SCORE
046920     END-IF.
046930*----------------------------------------------------------------*
046940 C200-EX.
046950*----------------------------------------------------------------*
046960     EXIT.
046970*
046980*----------------------------------------------------------------*
046990 C210-ACCUM-INTERVAL.
047000*----------------------------------------------------------------*
047010     COMPUTE WK-N-BOT-INTERVAL =
047020             WK-C-BOTL-TS-TABLE(WK-N-BOT-TS-IX)
047030           - WK-C-BOTL-TS-TABLE(WK-N-BOT-TS-IX - 1).
047040     IF WK-N-BOT-INTERVAL < ZERO
047050         GO TO C210-EX.
047060     ADD 1 TO WK-N-BOT-INTRVL-COUNT.
047070     ADD WK-N-BOT-INTERVAL TO WK-N-BOT-INTRVL-SUM.
047080     COMPUTE WK-N-BOT-SQ-SUM =
047090             WK-N-BOT-SQ-SUM
047100           + (WK-N-BOT-INTERVAL * WK-N-BOT-INTERVAL).
047110*----------------------------------------------------------------*
047120 C210-EX.
047130*----------------------------------------------------------------*
047140     EXIT.
047150*
047800*----------------------------------------------------------------*
047900 C300-SCORE-COMMAND-PATTERNS.
048000*----------------------------------------------------------------*
048100     PERFORM C310-COUNT-UNIQUE THRU C310-EX.
048200     IF WK-C-BOTL-CMD-COUNT > ZERO
048300         IF (WK-N-BOT-UNIQUE-CT * 100) <
048400                 (50 * WK-C-BOTL-CMD-COUNT)
048500             ADD 15 TO WK-C-BOTL-BOT-SCORE
048600         END-IF
048700     END-IF.
048800*
048900     MOVE 1 TO WK-N-BOT-SEQA-IX.
049000     MOVE 1 TO WK-N-BOT-SEQB-IX.
049100     MOVE 1 TO WK-N-BOT-SEQC-IX.
049200     MOVE 1 TO WK-N-BOT-SEQD-IX.
049300     MOVE 1 TO WK-N-BOT-SEQE-IX.
049400     MOVE "N" TO WK-C-BOT-SEQUENCE-HIT.
049500     MOVE "N" TO WK-C-BOT-INTERACTIVE-SW.
049600     MOVE "N" TO WK-C-BOT-TYPO-SW.
049700     PERFORM C320-SCAN-ONE-CMD THRU C320-EX
049800        VARYING WK-N-BOT-IX FROM 1 BY 1
049900        UNTIL WK-N-BOT-IX > WK-C-BOTL-CMD-COUNT.
050000*
050100     IF WK-C-BOT-SEQUENCE-HIT = "Y"
050200         ADD 20 TO WK-C-BOTL-BOT-SCORE.
050300     IF WK-C-BOT-INTERACTIVE-SW = "Y"
050400         ADD 25 TO WK-C-BOTL-HUMAN-SCORE.
050500     IF WK-C-BOT-TYPO-SW = "Y"
050600         ADD 10 TO WK-C-BOTL-HUMAN-SCORE.
050700*
050800* COPY-PASTE-DETECTED (COMMAND OVER 200 CHARACTERS) NEVER FIRES
050900* ON THIS SYSTEM - THE RETAINED-COMMAND FIELD ITSELF IS ONLY
051000* 200 BYTES WIDE (SEE SOCRAWV), SO NO STORED COMMAND CAN EVER
051100* MEASURE LONGER THAN THE FIELD THAT HOLDS IT.
051200*----------------------------------------------------------------*
051300 C300-EX.
051400*----------------------------------------------------------------*
051500     EXIT.
051600*
051700*----------------------------------------------------------------*
051800 C310-COUNT-UNIQUE.
051900*----------------------------------------------------------------*
052000     MOVE ZERO TO WK-N-BOT-UNIQUE-CT.
052100     PERFORM C315-CHECK-ONE-DUP THRU C315-EX
052200        VARYING WK-N-BOT-IX FROM 1 BY 1
052300        UNTIL WK-N-BOT-IX > WK-C-BOTL-CMD-COUNT.
052400*----------------------------------------------------------------*
052500 C310-EX.
052600*----------------------------------------------------------------*
052700     EXIT.
052800*
052900*----------------------------------------------------------------*
053000 C315-CHECK-ONE-DUP.
053100*----------------------------------------------------------------*
053200     MOVE "N" TO WK-C-BOT-DUP-SW.
053300     PERFORM C317-COMPARE-ONE THRU C317-EX
053400        VARYING WK-N-BOT-JX FROM 1 BY 1
053500        UNTIL WK-N-BOT-JX >= WK-N-BOT-IX
053600           OR WK-C-BOT-DUP-SW = "Y".
053700     IF WK-C-BOT-DUP-SW = "N"
053800         ADD 1 TO WK-N-BOT-UNIQUE-CT.
053900*----------------------------------------------------------------*
054000 C315-EX.
054100*----------------------------------------------------------------*
054200     EXIT.
054300*
054400*----------------------------------------------------------------*
054500 C317-COMPARE-ONE.
054600*----------------------------------------------------------------*
054700     IF WK-C-BOTL-CMD-TABLE(WK-N-BOT-IX) =
054800             WK-C-BOTL-CMD-TABLE(WK-N-BOT-JX)
054900         MOVE "Y" TO WK-C-BOT-DUP-SW.
055000*----------------------------------------------------------------*
055100 C317-EX.
055200*----------------------------------------------------------------*
055300     EXIT.
055400*
055500*----------------------------------------------------------------*
055600 C320-SCAN-ONE-CMD.
055700*----------------------------------------------------------------*
055800     IF WK-C-BOTL-CMD-TABLE(WK-N-BOT-IX) = SPACES
055900         GO TO C320-EX.
056000     MOVE WK-C-BOTL-CMD-TABLE(WK-N-BOT-IX)
056100                                  TO WK-C-BOT-CMD-UPPER.
056200     INSPECT WK-C-BOT-CMD-UPPER
056300         CONVERTING WK-C-FOLD-LOWER TO WK-C-FOLD-UPPER.
056400*
056500     IF WK-C-BOT-INTERACTIVE-SW = "N"
056600         MOVE ZERO TO WK-N-BOT-CMD-HIT
056700         INSPECT WK-C-BOT-CMD-UPPER TALLYING WK-N-BOT-CMD-HIT
056800             FOR ALL "VIM" "VI" "NANO" "LESS" "MORE" "TOP" "HTOP"
056900         IF WK-N-BOT-CMD-HIT > ZERO
057000             MOVE "Y" TO WK-C-BOT-INTERACTIVE-SW
057100         END-IF
057200     END-IF.
057300*
057400     IF WK-C-BOT-TYPO-SW = "N"
057500         MOVE ZERO TO WK-N-BOT-CMD-HIT
057600         INSPECT WK-C-BOT-CMD-UPPER TALLYING WK-N-BOT-CMD-HIT
057700             FOR ALL "LS -LA" "CD .." "PWD"
057800         IF WK-N-BOT-CMD-HIT > ZERO
057900             MOVE "Y" TO WK-C-BOT-TYPO-SW
058000         END-IF
058100     END-IF.
058200*
058300     PERFORM C330-SCAN-SEQUENCES THRU C330-EX.
058400*----------------------------------------------------------------*
058500 C320-EX.
058600*----------------------------------------------------------------*
058700     EXIT.
058800*
058900*----------------------------------------------------------------*
059000 C330-SCAN-SEQUENCES.
059100*----------------------------------------------------------------*
059200* SEQ-A: UNAME -A / CAT /PROC/CPUINFO / FREE -M.
059300     EVALUATE WK-N-BOT-SEQA-IX
059400         WHEN 1
059500             IF WK-C-BOT-CMD-UPPER(1:8) = "UNAME -A"
059600                 ADD 1 TO WK-N-BOT-SEQA-IX
059700             END-IF
059800         WHEN 2
059900             MOVE ZERO TO WK-N-BOT-CMD-HIT
060000             INSPECT WK-C-BOT-CMD-UPPER TALLYING WK-N-BOT-CMD-HIT
060100                 FOR ALL "CAT /PROC/CPUINFO"
060200             IF WK-N-BOT-CMD-HIT > ZERO
060300                 ADD 1 TO WK-N-BOT-SEQA-IX
060400             END-IF
060500         WHEN 3
060600             MOVE ZERO TO WK-N-BOT-CMD-HIT
060700             INSPECT WK-C-BOT-CMD-UPPER TALLYING WK-N-BOT-CMD-HIT
060800                 FOR ALL "FREE -M"
060900             IF WK-N-BOT-CMD-HIT > ZERO
061000                 MOVE "Y" TO WK-C-BOT-SEQUENCE-HIT
061100             END-IF
061200     END-EVALUATE.
061300* SEQ-B: CD /TMP / WGET / CHMOD / ./
061400     EVALUATE WK-N-BOT-SEQB-IX
061500         WHEN 1
061600             MOVE ZERO TO WK-N-BOT-CMD-HIT
061700             INSPECT WK-C-BOT-CMD-UPPER TALLYING WK-N-BOT-CMD-HIT
061800                 FOR ALL "CD /TMP"
061900             IF WK-N-BOT-CMD-HIT > ZERO
062000                 ADD 1 TO WK-N-BOT-SEQB-IX
062100             END-IF
062200         WHEN 2
062300             MOVE ZERO TO WK-N-BOT-CMD-HIT
062400             INSPECT WK-C-BOT-CMD-UPPER TALLYING WK-N-BOT-CMD-HIT
062500                 FOR ALL "WGET"
062600             IF WK-N-BOT-CMD-HIT > ZERO
062700                 ADD 1 TO WK-N-BOT-SEQB-IX
062800             END-IF
062900         WHEN 3
063000             MOVE ZERO TO WK-N-BOT-CMD-HIT
063100             INSPECT WK-C-BOT-CMD-UPPER TALLYING WK-N-BOT-CMD-HIT
063200                 FOR ALL "CHMOD"
063300             IF WK-N-BOT-CMD-HIT > ZERO
063400                 ADD 1 TO WK-N-BOT-SEQB-IX
063500             END-IF
063600         WHEN 4
063700             MOVE ZERO TO WK-N-BOT-CMD-HIT
063800             INSPECT WK-C-BOT-CMD-UPPER TALLYING WK-N-BOT-CMD-HIT
063900                 FOR ALL "./"
064000             IF WK-N-BOT-CMD-HIT > ZERO
064100                 MOVE "Y" TO WK-C-BOT-SEQUENCE-HIT
064200             END-IF
064300     END-EVALUATE.
064400* SEQ-C: CAT /ETC/PASSWD / CAT /ETC/SHADOW.
064500     EVALUATE WK-N-BOT-SEQC-IX
064600         WHEN 1
064700             MOVE ZERO TO WK-N-BOT-CMD-HIT
064800             INSPECT WK-C-BOT-CMD-UPPER TALLYING WK-N-BOT-CMD-HIT
064900                 FOR ALL "CAT /ETC/PASSWD"
065000             IF WK-N-BOT-CMD-HIT > ZERO
065100                 ADD 1 TO WK-N-BOT-SEQC-IX
065200             END-IF
065300         WHEN 2
065400             MOVE ZERO TO WK-N-BOT-CMD-HIT
065500             INSPECT WK-C-BOT-CMD-UPPER TALLYING WK-N-BOT-CMD-HIT
065600                 FOR ALL "CAT /ETC/SHADOW"
065700             IF WK-N-BOT-CMD-HIT > ZERO
065800                 MOVE "Y" TO WK-C-BOT-SEQUENCE-HIT
065900             END-IF
066000     END-EVALUATE.
066100* SEQ-D: W / UNAME -A / CAT /PROC/CPUINFO.
066200     EVALUATE WK-N-BOT-SEQD-IX
066300         WHEN 1
066400             IF WK-C-BOT-CMD-UPPER(1:1) = "W"
066500                     AND WK-C-BOT-CMD-UPPER(2:1) = SPACE
066600                 ADD 1 TO WK-N-BOT-SEQD-IX
066700             END-IF
066800         WHEN 2
066900             IF WK-C-BOT-CMD-UPPER(1:8) = "UNAME -A"
067000                 ADD 1 TO WK-N-BOT-SEQD-IX
067100             END-IF
067200         WHEN 3
067300             MOVE ZERO TO WK-N-BOT-CMD-HIT
067400             INSPECT WK-C-BOT-CMD-UPPER TALLYING WK-N-BOT-CMD-HIT
067500                 FOR ALL "CAT /PROC/CPUINFO"
067600             IF WK-N-BOT-CMD-HIT > ZERO
067700                 MOVE "Y" TO WK-C-BOT-SEQUENCE-HIT
067800             END-IF
067900     END-EVALUATE.
068000* SEQ-E: PS AUX / KILL -9 / RM -RF.
068100     EVALUATE WK-N-BOT-SEQE-IX
068200         WHEN 1
068300             MOVE ZERO TO WK-N-BOT-CMD-HIT
068400             INSPECT WK-C-BOT-CMD-UPPER TALLYING WK-N-BOT-CMD-HIT
068500                 FOR ALL "PS AUX"
068600             IF WK-N-BOT-CMD-HIT > ZERO
068700                 ADD 1 TO WK-N-BOT-SEQE-IX
068800             END-IF
068900         WHEN 2
069000             MOVE ZERO TO WK-N-BOT-CMD-HIT
069100             INSPECT WK-C-BOT-CMD-UPPER TALLYING WK-N-BOT-CMD-HIT
069200                 FOR ALL "KILL -9"
069300             IF WK-N-BOT-CMD-HIT > ZERO
069400                 ADD 1 TO WK-N-BOT-SEQE-IX
069500             END-IF
069600         WHEN 3
069700             MOVE ZERO TO WK-N-BOT-CMD-HIT
069800             INSPECT WK-C-BOT-CMD-UPPER TALLYING WK-N-BOT-CMD-HIT
069900                 FOR ALL "RM -RF"
070000             IF WK-N-BOT-CMD-HIT > ZERO
070100                 MOVE "Y" TO WK-C-BOT-SEQUENCE-HIT
070200             END-IF
070300     END-EVALUATE.
070400*----------------------------------------------------------------*
070500 C330-EX.
070600*----------------------------------------------------------------*
070700     EXIT.
070800*
070900*----------------------------------------------------------------*
071000 C400-SCORE-CREDENTIALS.
071100*----------------------------------------------------------------*
071110* SOC121 - BOTH HALVES OF THE ANALYST'S CREDENTIAL RULE NOW      *  SOC121
071120* SCORED - COMMON-PASSWORD MATCH BELOW, COMMON-USERNAME MATCH    *
071130* VIA C420, COMBINED FOR THE MIN(25, MATCHES * 5) BOT BUMP, PLUS *
071140* THE SEPARATE DISTINCT-USERNAME-RATIO CHECK AT THE FOOT.        *
071200     MOVE ZERO TO WK-N-BOT-PW-MATCH.
071600     PERFORM C410-CHECK-ONE-PASSWORD THRU C410-EX
071700        VARYING WK-N-BOT-PW-IX FROM 1 BY 1
071800        UNTIL WK-N-BOT-PW-IX > WK-C-BOTL-PASSWORD-COUNT.
071810*
071820     MOVE ZERO TO WK-N-BOT-UNM-MATCH.
071830     PERFORM C420-CHECK-ONE-USERNAME THRU C420-EX
071840        VARYING WK-N-BOT-UNM-IX FROM 1 BY 1
071850        UNTIL WK-N-BOT-UNM-IX > WK-C-BOTL-USERNAME-COUNT.
071860*
071870     COMPUTE WK-N-BOT-CRED-MATCH = WK-N-BOT-PW-MATCH
071880                                 + WK-N-BOT-UNM-MATCH.
071900     IF WK-N-BOT-CRED-MATCH > ZERO
071910         IF WK-N-BOT-CRED-MATCH > 5
071920             MOVE 5 TO WK-N-BOT-CRED-MATCH
071930         END-IF
072000         COMPUTE WK-N-BOT-SIG-COUNT = WK-N-BOT-CRED-MATCH * 5
072400         ADD WK-N-BOT-SIG-COUNT TO WK-C-BOTL-BOT-SCORE
072500     END-IF.
072510*
072520* SOC121 - DISTINCT-USERNAME RATIO - FEWER THAN THREE DISTINCT    SOC121
072530* USERNAMES FOR EVERY TEN LOGIN ATTEMPTS (UNDER 30%) POINTS TO
072540* CREDENTIAL STUFFING RATHER THAN ONE PERSON MIS-TYPING A
072550* PASSWORD.  CROSS-MULTIPLIED TO AVOID FLOATING POINT.
072560     IF WK-C-BOTL-LOGIN-ATTEMPTS > ZERO
072570         COMPUTE WK-N-BOT-UNM-RATIO =
072580             WK-C-BOTL-USERNAME-COUNT * 100
072590         COMPUTE WK-N-BOT-ATT-RATIO =
072591             WK-C-BOTL-LOGIN-ATTEMPTS * 30
072592         IF WK-N-BOT-UNM-RATIO < WK-N-BOT-ATT-RATIO
072593             ADD 15 TO WK-C-BOTL-BOT-SCORE
072594         END-IF
072595     END-IF.
072600*----------------------------------------------------------------*
072700 C400-EX.
072800*----------------------------------------------------------------*
072900     EXIT.
073000*
073100*----------------------------------------------------------------*
073200 C410-CHECK-ONE-PASSWORD.
073300*----------------------------------------------------------------*
073400     MOVE WK-C-BOTL-PASSWORD-TABLE(WK-N-BOT-PW-IX)
073500                                  TO WK-C-BOT-PW-UPPER.
073600     INSPECT WK-C-BOT-PW-UPPER
073700         CONVERTING WK-C-FOLD-LOWER TO WK-C-FOLD-UPPER.
073800     IF WK-C-BOT-PW-UPPER = "123456"
073900             OR WK-C-BOT-PW-UPPER = "PASSWORD"
074000             OR WK-C-BOT-PW-UPPER = "ADMIN"
074100             OR WK-C-BOT-PW-UPPER = "ROOT"
074200             OR WK-C-BOT-PW-UPPER = "12345678"
074300             OR WK-C-BOT-PW-UPPER = "QWERTY"
074400             OR WK-C-BOT-PW-UPPER = "ABC123"
074500             OR WK-C-BOT-PW-UPPER = "111111"
074600             OR WK-C-BOT-PW-UPPER = "123123"
074700             OR WK-C-BOT-PW-UPPER = "ADMIN123"
074800         ADD 1 TO WK-N-BOT-PW-MATCH.
074900*----------------------------------------------------------------*
075000 C410-EX.
075100*----------------------------------------------------------------*
075200     EXIT.
075300*
075310*----------------------------------------------------------------*
075320* SOC121 - COMMON-USERNAME CHECK, SAME SHAPE AS C410 ABOVE.       SOC121
075330*----------------------------------------------------------------*
075340 C420-CHECK-ONE-USERNAME.
075350*----------------------------------------------------------------*
075360     MOVE WK-C-BOTL-USERNAME-TABLE(WK-N-BOT-UNM-IX)
075370                                  TO WK-C-BOT-UNM-UPPER.
075380     INSPECT WK-C-BOT-UNM-UPPER
075390         CONVERTING WK-C-FOLD-LOWER TO WK-C-FOLD-UPPER.
075400     IF WK-C-BOT-UNM-UPPER = "ROOT"
075410             OR WK-C-BOT-UNM-UPPER = "ADMIN"
075420             OR WK-C-BOT-UNM-UPPER = "USER"
075430             OR WK-C-BOT-UNM-UPPER = "TEST"
075440             OR WK-C-BOT-UNM-UPPER = "GUEST"
075450             OR WK-C-BOT-UNM-UPPER = "UBUNTU"
075460             OR WK-C-BOT-UNM-UPPER = "PI"
075470         ADD 1 TO WK-N-BOT-UNM-MATCH.
075480*----------------------------------------------------------------*
075490 C420-EX.
075500*----------------------------------------------------------------*
075510     EXIT.
075520*
075530*----------------------------------------------------------------*
075540 C500-SCORE-LOGIN-ATTEMPTS.
075600*----------------------------------------------------------------*
075700     IF WK-C-BOTL-LOGIN-ATTEMPTS > 10
075800         MOVE WK-C-BOTL-LOGIN-ATTEMPTS TO WK-N-BOT-SIG-COUNT
075900         IF WK-N-BOT-SIG-COUNT > 30
076000             MOVE 30 TO WK-N-BOT-SIG-COUNT
076100         END-IF
076200         ADD WK-N-BOT-SIG-COUNT TO WK-C-BOTL-BOT-SCORE
076300     ELSE
076400         IF WK-C-BOTL-LOGIN-ATTEMPTS > ZERO
076500                 AND WK-C-BOTL-LOGIN-ATTEMPTS <= 3
076600             ADD 10 TO WK-C-BOTL-HUMAN-SCORE
076700         END-IF
076800     END-IF.
076900*----------------------------------------------------------------*
077000 C500-EX.
077100*----------------------------------------------------------------*
077200     EXIT.
077300*
077400*----------------------------------------------------------------*
077500 C600-FINAL-CLASSIFY.
077600*----------------------------------------------------------------*
077700     IF WK-C-BOTL-BOT-SCORE > 100
077800         MOVE 100 TO WK-C-BOTL-BOT-SCORE.
077900     IF WK-C-BOTL-HUMAN-SCORE > 100
078000         MOVE 100 TO WK-C-BOTL-HUMAN-SCORE.
078100*
078200     COMPUTE WK-N-BOT-DIFF =
078300             WK-C-BOTL-BOT-SCORE - WK-C-BOTL-HUMAN-SCORE.
078400*
078500     IF WK-N-BOT-DIFF >= 30
078600         MOVE "bot" TO WK-C-BOTL-ATTACKER-TYPE
078700         COMPUTE WK-C-BOTL-CONFIDENCE =
078800                 0.50 + (WK-N-BOT-DIFF / 100)
078900         IF WK-C-BOTL-CONFIDENCE > 0.95
079000             MOVE 0.95 TO WK-C-BOTL-CONFIDENCE
079100         END-IF
079200         GO TO C610-TRACE.
079300*
079400     IF WK-N-BOT-DIFF <= -30
079500         MOVE "human" TO WK-C-BOTL-ATTACKER-TYPE
079600         COMPUTE WK-C-BOTL-CONFIDENCE =
079700                 0.50 + ((0 - WK-N-BOT-DIFF) / 100)
079800         IF WK-C-BOTL-CONFIDENCE > 0.95
079900             MOVE 0.95 TO WK-C-BOTL-CONFIDENCE
080000         END-IF
080100         GO TO C610-TRACE.
080200*
080300     IF WK-C-BOTL-BOT-SCORE > 40 AND WK-C-BOTL-HUMAN-SCORE > 40
080400         MOVE "hybrid" TO WK-C-BOTL-ATTACKER-TYPE
080500         MOVE 0.60 TO WK-C-BOTL-CONFIDENCE
080600         GO TO C610-TRACE.
080700*
080800     MOVE "unknown" TO WK-C-BOTL-ATTACKER-TYPE.
080900     IF WK-N-BOT-DIFF >= ZERO
081000         COMPUTE WK-C-BOTL-CONFIDENCE = WK-N-BOT-DIFF / 100
081100     ELSE
081200         COMPUTE WK-C-BOTL-CONFIDENCE =
081300                 (0 - WK-N-BOT-DIFF) / 100
081400     END-IF.
081500     IF WK-C-BOTL-CONFIDENCE < 0.30
081600         MOVE 0.30 TO WK-C-BOTL-CONFIDENCE.
081700*----------------------------------------------------------------*
081800 C610-TRACE.
081900*----------------------------------------------------------------*
082000     IF UPSI-SWITCH-0
082100         MOVE WK-C-BOTL-BOT-SCORE   TO WK-C-BOT-TRACE-BOT-ED
082200         MOVE WK-C-BOTL-HUMAN-SCORE TO WK-C-BOT-TRACE-HUM-ED
082300         DISPLAY "SOCVBOT - " WK-C-BOTL-ATTACKER-TYPE
082400             " B/H " WK-C-BOT-TRACE-BYTES.
082500*----------------------------------------------------------------*
082600 C600-EX.
082700*----------------------------------------------------------------*
082800     EXIT.
082900*
083000******************************************************************
083100*************** END OF PROGRAM SOURCE  SOCVBOT ******************
083200******************************************************************
