000100*----------------------------------------------------------------*
000200*  SOCBKPI - SOC KPI / REPORT BUILDER (BATCH MAINLINE).          *
000300*  ONE PASS OVER THE UNIFIED EVENT FILE SOCBEVM BUILDS AND ONE   *
000400*  PASS OVER THE SESSION MASTER SOCBAGG BUILDS, BOTH FILTERED    *
000500*  TO A ROLLING WINDOW OF HOURS ENDING NOW.  ACCUMULATES THE     *
000600*  DESK'S STANDING COUNTERS, RATES, DISTRIBUTIONS, TOP-10        *
000700*  TABLES AND HOURLY TIMELINES, THEN PRINTS THE KPI REPORT AND   *
000800*  THE ONE-PAGE EXECUTIVE SUMMARY.  DOES NOT RE-SCORE, RE-       *
000900*  CLASSIFY OR RE-CALL THE BOT/MITRE ANALYTICS - THOSE RIDE      *
001000*  ALREADY-COMPUTED ON THE SESSION MASTER.  THE ONLY LIVE CALL   *
001100*  MADE HERE IS BACK INTO THE COMMAND CLASSIFIER, SO THE         *
001200*  CATEGORY/SEVERITY COUNTS MATCH WHAT SOCBAGG SAW COMMAND BY    *
001300*  COMMAND.                                                      *
001400*----------------------------------------------------------------*
001500* HISTORY OF MODIFICATION:                                       *
001600*----------------------------------------------------------------*
001700* SOC048 TWANJP  08/20/2001 - INITIAL VERSION - KPI REPORT       *  SOC048
001800*                             BUILDER.  SCANS THE EVENT FILE     *
001900*                             FOR THE ROLLING WINDOW AND BUILDS  *
002000*                             THE BASE COUNTERS AND RATES ONLY.  *
002100* Y2K005 TWANJP  06/11/1999 - Y2K READINESS REVIEW - NO 2-DIGIT  *  Y2K005
002200*                             YEAR FIELDS ON THIS PROGRAM.       *
002300* SOC062 KPATEL  19/02/2003 - ADDED THE TOP-10 IP, USERNAME,     *  SOC062
002400*                             PASSWORD AND COMMAND TABLES TO     *
002500*                             BLOCK 3 OF THE REPORT.             *
002600* SOC080 RDCRUZ  12/09/2011 - PROJ#HP11 - ADDED THE COUNTRY AND  *  SOC080
002700*                             ASN-ORG TOP-10 LISTS OFF THE NEW   *
002800*                             MAXMIND FEED CARRIED ON THE EVENT  *
002900*                             AND SESSION FILES.  THE "PRV"      *
003000*                             PRIVATE-NET CODE IS EXCLUDED FROM  *
003100*                             THE COUNTRY COUNT AND LIST.        *
003200* SOC098 RDCRUZ  02/03/2013 - PROJ#HP13 - ADDED THE MITRE        *  SOC098
003300*                             TECHNIQUE TOP-10, THE DANGER-      *
003400*                             LEVEL/ATTACKER-TYPE BLOCK AND THE  *
003500*                             BOT-RATIO OFF THE SESSION          *
003600*                             MASTER'S NEW SCORER/BOT/MITRE      *
003700*                             FIELDS.                            *
003800* SOC113 RDCRUZ  30/07/2015 - PROJ#HP15 - ADDED THE EXECUTIVE    *  SOC113
003900*                             SUMMARY REPORT (SOCSUMRP) AND THE  *
004000*                             THREAT-LEVEL DERIVATION.           *
004100* SOC110 RDCRUZ  12/06/2017 - PROJ#HP17 - REPORT-WINDOW HOURS    *  SOC110
004200*                             MOVED OFF A HARD-CODED LITERAL     *
004300*                             AND ONTO THE PARAMETER FILE VIA    *
004400*                             SOCXPARA.  "NOW" IS ALSO SUPPLIED  *
004500*                             BY SOCXPARA SO THIS STEP NEVER     *
004600*                             READS THE SYSTEM CLOCK DIRECTLY.   *
004610* SOC124 RDCRUZ  16/09/2021 - PROJ#HP21 - WK-N-BKPI-BOT-SESSIONS *  SOC124
004620*                             WAS BEING SET IN C000-SCAN-SESSION *
004630*                             -FILE AND READ IN D030-BOT-RATIO   *
004640*                             BUT WAS NEVER DECLARED - ADDED IT  *
004650*                             TO WK-C-BKPI-COUNTERS BELOW, NEXT  *
004660*                             TO THE OTHER ATTACKER-TYPE COUNTS. *
004700*----------------------------------------------------------------*
004800 IDENTIFICATION DIVISION.
004900 PROGRAM-ID.    SOCBKPI.
005000 AUTHOR.        T WANJIRU.
005100 INSTALLATION.  SECURITY OPERATIONS CENTER - HONEYPOT DESK.
005200 DATE-WRITTEN.  08/20/2001.
005300 DATE-COMPILED.
005400 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
005500*
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-AS400.
005900 OBJECT-COMPUTER. IBM-AS400.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     UPSI-0 IS UPSI-SWITCH-0.
006300*
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT SOCEVENT ASSIGN TO DATABASE-SOCEVENT
006700            ORGANIZATION      IS SEQUENTIAL
006800            FILE STATUS       IS WK-C-FILE-STATUS.
006900*
007000     SELECT SOCSESMS ASSIGN TO DATABASE-SOCSESMS
007100            ORGANIZATION      IS SEQUENTIAL
007200            FILE STATUS       IS WK-C-FILE-STATUS.
007300*
007400     SELECT SOCKPIRP ASSIGN TO PRINTER-SOCKPIRP
007500            ORGANIZATION      IS LINE SEQUENTIAL
007600            FILE STATUS       IS WK-C-FILE-STATUS.
007700*
007800     SELECT SOCSUMRP ASSIGN TO PRINTER-SOCSUMRP
007900            ORGANIZATION      IS LINE SEQUENTIAL
008000            FILE STATUS       IS WK-C-FILE-STATUS.
008100*
008200 DATA DIVISION.
008300 FILE SECTION.
008400*
008500 FD  SOCEVENT
008600     LABEL RECORDS ARE OMITTED
008700     DATA RECORD IS SOCEVT-RECORD.
008800     COPY SOCEVNT.
008900*
009000 FD  SOCSESMS
009100     LABEL RECORDS ARE OMITTED
009200     DATA RECORD IS SESSREC-RECORD.
009300     COPY SOCSESS.
009400*
009500 FD  SOCKPIRP
009600     LABEL RECORDS ARE OMITTED
009700     RECORD CONTAINS 132 CHARACTERS
009800     DATA RECORD IS SOCKPIRP-LINE.
009900 01  SOCKPIRP-LINE.
010000     05  SOCKPIRP-TEXT             PIC X(120).
010100     05  FILLER                    PIC X(012)  VALUE SPACES.
010200*
010300 FD  SOCSUMRP
010400     LABEL RECORDS ARE OMITTED
010500     RECORD CONTAINS 132 CHARACTERS
010600     DATA RECORD IS SOCSUMRP-LINE.
010700 01  SOCSUMRP-LINE.
010800     05  SOCSUMRP-TEXT             PIC X(120).
010900     05  FILLER                    PIC X(012)  VALUE SPACES.
011000*
011100 WORKING-STORAGE SECTION.
011200 01  FILLER              PIC X(24)  VALUE
011300     "** PROGRAM SOCBKPI   **".
011400*
011500 01  WK-C-BKPI-SWITCHES.
011600     05  WK-N-BKPI-EVENTS-READ     PIC 9(07) COMP VALUE ZERO.
011700     05  WK-N-BKPI-SESSIONS-READ   PIC 9(07) COMP VALUE ZERO.
011800     05  FILLER                    PIC X(10)   VALUE SPACES.
011900*
012000*    REPORTING WINDOW - HOURS AND "NOW" COME OFF THE PARAMETER
012100*    FILE VIA SOCXPARA (SEE SOC110 ABOVE) SO THE WINDOW CAN BE
012200*    RESET WITHOUT A RECOMPILE AND SO THIS STEP NEVER TOUCHES
012300*    THE SYSTEM CLOCK ITSELF.
012400*
012500 01  WK-N-BKPI-HOURS             PIC 9(05) COMP VALUE 24.
012600 01  WK-N-BKPI-NOWEPOCH          PIC 9(10) COMP VALUE ZERO.
012700 01  WK-N-BKPI-SINCE             PIC 9(10) COMP VALUE ZERO.
012800 01  WK-N-BKPI-WINDOW-SECS       PIC 9(10) COMP VALUE ZERO.
012900 01  WK-N-BKPI-BUCKETS           PIC 9(05) COMP VALUE ZERO.
013000*
013100*    BASE COUNTERS - ONE ACCUMULATOR PER KPI ON THE REPORT.
013200*
013300 01  WK-C-BKPI-COUNTERS.
013400     05  WK-N-BKPI-TOTAL-SESSIONS  PIC 9(07) COMP VALUE ZERO.
013500     05  WK-N-BKPI-TOTAL-COMMANDS  PIC 9(07) COMP VALUE ZERO.
013600     05  WK-N-BKPI-LOGIN-SUCCESS   PIC 9(07) COMP VALUE ZERO.
013700     05  WK-N-BKPI-LOGIN-FAILED    PIC 9(07) COMP VALUE ZERO.
013800     05  WK-N-BKPI-CRIT-COMMANDS   PIC 9(07) COMP VALUE ZERO.
013900     05  WK-N-BKPI-HIGH-COMMANDS   PIC 9(07) COMP VALUE ZERO.
014000     05  WK-N-BKPI-DANGER-CRIT-CT  PIC 9(07) COMP VALUE ZERO.
014100     05  WK-N-BKPI-DANGER-HIGH-CT  PIC 9(07) COMP VALUE ZERO.
014200     05  WK-N-BKPI-DANGER-MED-CT   PIC 9(07) COMP VALUE ZERO.
014300     05  WK-N-BKPI-DANGER-LOW-CT   PIC 9(07) COMP VALUE ZERO.
014400     05  WK-N-BKPI-DANGER-MIN-CT   PIC 9(07) COMP VALUE ZERO.
014500     05  WK-N-BKPI-ATYPE-BOT-CT    PIC 9(07) COMP VALUE ZERO.
014600     05  WK-N-BKPI-ATYPE-HUMAN-CT  PIC 9(07) COMP VALUE ZERO.
014700     05  WK-N-BKPI-ATYPE-HYBRD-CT  PIC 9(07) COMP VALUE ZERO.
014800     05  WK-N-BKPI-ATYPE-UNKN-CT   PIC 9(07) COMP VALUE ZERO.
014810*    SOC124 - BOT-CLASSIFIED SESSIONS, COUNTED SEPARATELY FROM
014820*    WK-N-BKPI-ATYPE-BOT-CT ABOVE SINCE THIS ONE IS KEYED OFF A
014830*    TYPED SESSION (LOGIN-ATTEMPTS > ZERO), NOT EVERY SESSION ON
014840*    THE FILE - SEE C000-SCAN-SESSION-FILE AND D030-BOT-RATIO.
014850     05  WK-N-BKPI-BOT-SESSIONS    PIC 9(07) COMP VALUE ZERO.
014900     05  WK-N-BKPI-TYPED-SESSIONS  PIC 9(07) COMP VALUE ZERO.
015000     05  WK-N-BKPI-SESS-PERSIST    PIC 9(07) COMP VALUE ZERO.
015100     05  WK-N-BKPI-SESS-EXFIL      PIC 9(07) COMP VALUE ZERO.
015200     05  WK-N-BKPI-DURATION-SUM    PIC 9(09) COMP VALUE ZERO.
015300     05  WK-N-BKPI-CLOSED-COUNT    PIC 9(07) COMP VALUE ZERO.
015400     05  WK-N-BKPI-DANGER-SUM      PIC 9(09) COMP VALUE ZERO.
015410     05  FILLER                    PIC X(06)   VALUE SPACES.
015500*
015600*    RATE/AVERAGE EDIT FIELDS - MOVED TO THE PRINT LINE AS-IS,
015700*    COMPUTED BY THE F1nn PARAGRAPHS BELOW OFF THE COUNTERS
015800*    ABOVE.  ALL DEFAULT TO ZERO SO A ZERO-DENOMINATOR WINDOW
015900*    PRINTS 0.0 RATHER THAN BLOWING UP ON A DIVIDE.
016000*
016100 01  WK-C-BKPI-RATES.
016200     05  WK-D-BKPI-AVG-DURATION    PIC 9(05)V9 VALUE ZERO.
016300     05  WK-D-BKPI-CMDS-PER-SESS   PIC 9(05)V9 VALUE ZERO.
016400     05  WK-D-BKPI-LOGIN-SUCC-RATE PIC 9(05)V9 VALUE ZERO.
016500     05  WK-D-BKPI-BOT-RATIO       PIC 9(03)V9 VALUE ZERO.
016600     05  WK-D-BKPI-AVG-DANGER      PIC 9(05)V9 VALUE ZERO.
016700*
016800*    IP TOP-10 TABLE - KEYED ON CONNECT-EVENT SOURCE ADDRESS.
016900*
017000 01  WK-N-BKPI-IP-COUNT-C        PIC 9(05) COMP VALUE ZERO.
017100 01  WK-C-BKPI-IP-TABLE.
017200     05  WK-C-BKPI-IP-ENTRY OCCURS 500 TIMES.
017300         10  WK-C-BKPI-IP-VALUE  PIC X(15).
017400         10  WK-N-BKPI-IP-COUNT  PIC 9(07) COMP.
017500*
017600*    USERNAME AND PASSWORD TOP-10 TABLES - KEYED ON A LOGIN
017700*    EVENT'S (SUCCESS OR FAILED) NON-BLANK CREDENTIAL FIELD.
017800*
017900 01  WK-N-BKPI-USER-COUNT-C      PIC 9(05) COMP VALUE ZERO.
018000 01  WK-C-BKPI-USER-TABLE.
018100     05  WK-C-BKPI-USER-ENTRY OCCURS 200 TIMES.
018200         10  WK-C-BKPI-USER-VALUE PIC X(32).
018300         10  WK-N-BKPI-USER-COUNT PIC 9(07) COMP.
018400*
018500 01  WK-N-BKPI-PWD-COUNT-C       PIC 9(05) COMP VALUE ZERO.
018600 01  WK-C-BKPI-PWD-TABLE.
018700     05  WK-C-BKPI-PWD-ENTRY OCCURS 200 TIMES.
018800         10  WK-C-BKPI-PWD-VALUE PIC X(32).
018900         10  WK-N-BKPI-PWD-COUNT PIC 9(07) COMP.
019000*
019100*    COUNTRY TOP-10 TABLE - CODE PLUS NAME, ONE ROW PER
019200*    DISTINCT NON-BLANK, NON-"PRV" CONNECT-EVENT COUNTRY.
019300*
019400 01  WK-N-BKPI-CTRY-COUNT-C      PIC 9(04) COMP VALUE ZERO.
019500 01  WK-C-BKPI-CTRY-TABLE.
019600     05  WK-C-BKPI-CTRY-ENTRY OCCURS 60 TIMES.
019700         10  WK-C-BKPI-CTRY-CODE  PIC X(03).
019800         10  WK-C-BKPI-CTRY-NAME  PIC X(30).
019900         10  WK-N-BKPI-CTRY-COUNT PIC 9(07) COMP.
020000*
020100*    ASN-ORG TOP-10 TABLE - SAME CONNECT-EVENT PASS AS COUNTRY.
020200*
020300 01  WK-N-BKPI-ASN-COUNT-C       PIC 9(04) COMP VALUE ZERO.
020400 01  WK-C-BKPI-ASN-TABLE.
020500     05  WK-C-BKPI-ASN-ENTRY OCCURS 150 TIMES.
020600         10  WK-C-BKPI-ASN-VALUE PIC X(40).
020700         10  WK-N-BKPI-ASN-COUNT PIC 9(07) COMP.
020800*
020900*    COMMAND TOP-10 TABLE - COMMAND TEXT TRUNCATED TO 60 BYTES
021000*    FOR THE REPORT COLUMN, ONE ROW PER DISTINCT TEXT SEEN.
021100*
021200 01  WK-N-BKPI-CMD-COUNT-C       PIC 9(05) COMP VALUE ZERO.
021300 01  WK-C-BKPI-CMD-TABLE.
021400     05  WK-C-BKPI-CMD-ENTRY OCCURS 300 TIMES.
021500         10  WK-C-BKPI-CMD-VALUE PIC X(60).
021600         10  WK-N-BKPI-CMD-COUNT PIC 9(07) COMP.
021700*
021800*    DANGEROUS-COMMAND TOP-10 TABLE - CLASSIFIER SEVERITY OF
021900*    CRITICAL OR HIGH ONLY, CARRYING THE CATEGORY AND SEVERITY
022000*    ALONGSIDE THE TEXT FOR THE REPORT'S EXTRA COLUMNS.
022100*
022200 01  WK-N-BKPI-DCMD-COUNT-C      PIC 9(05) COMP VALUE ZERO.
022300 01  WK-C-BKPI-DCMD-TABLE.
022400     05  WK-C-BKPI-DCMD-ENTRY OCCURS 150 TIMES.
022500         10  WK-C-BKPI-DCMD-TEXT PIC X(60).
022600         10  WK-C-BKPI-DCMD-CAT  PIC X(10).
022700         10  WK-C-BKPI-DCMD-SEV  PIC X(08).
022800         10  WK-N-BKPI-DCMD-CNT  PIC 9(07) COMP.
022900*
023000*    CATEGORY AND SEVERITY DISTRIBUTION TABLES - COMMAND-EVENT
023100*    COUNTS OFF THE CLASSIFIER, SORTED DESCENDING FOR BLOCK 2.
023200*
023300 01  WK-N-BKPI-CAT-COUNT-C       PIC 9(02) COMP VALUE ZERO.
023400 01  WK-C-BKPI-CAT-TABLE.
023500     05  WK-C-BKPI-CAT-ENTRY OCCURS 15 TIMES.
023600         10  WK-C-BKPI-CAT-VALUE PIC X(10).
023700         10  WK-N-BKPI-CAT-COUNT PIC 9(07) COMP.
023800*
023900 01  WK-N-BKPI-SEV-COUNT-C       PIC 9(02) COMP VALUE ZERO.
024000 01  WK-C-BKPI-SEV-TABLE.
024100     05  WK-C-BKPI-SEV-ENTRY OCCURS 6 TIMES.
024200         10  WK-C-BKPI-SEV-VALUE PIC X(08).
024300         10  WK-N-BKPI-SEV-COUNT PIC 9(07) COMP.
024400*
024500*    MITRE TECHNIQUE TOP-10 TABLE - ONE ROW PER DISTINCT
024600*    TECHNIQUE ID SEEN ON ANY IN-WINDOW SESSION, COUNTED ONCE
024700*    PER SESSION THAT LISTS IT.
024800*
024900 01  WK-N-BKPI-MIT-COUNT-C       PIC 9(04) COMP VALUE ZERO.
025000 01  WK-C-BKPI-MIT-TABLE.
025100     05  WK-C-BKPI-MIT-ENTRY OCCURS 60 TIMES.
025200         10  WK-C-BKPI-MIT-VALUE PIC X(09).
025300         10  WK-N-BKPI-MIT-COUNT PIC 9(07) COMP.
025400*
025500*    HOURLY TIMELINE TABLES - BUCKET 1 IS THE UTC HOUR OF
025600*    SINCE, BUCKET HOURS+1 IS THE UTC HOUR OF NOW.  SIZED FOR
025700*    UP TO A WEEK-LONG WINDOW.
025800*
025900 01  WK-N-BKPI-TL-CONNECT OCCURS 169 TIMES
026000                               PIC 9(07) COMP.
026100 01  WK-N-BKPI-TL-COMMAND OCCURS 169 TIMES
026200                               PIC 9(07) COMP.
026300 01  WK-N-BKPI-TL-FAILED  OCCURS 169 TIMES
026400                               PIC 9(07) COMP.
026500*
026600*    SHARED SCAN SUBSCRIPT FOR EVERY FIND-OR-ADD PARAGRAPH
026700*    BELOW - EACH ONE RUNS TO COMPLETION BEFORE THE NEXT ONE
026800*    STARTS, SO A SINGLE INDEX SAFELY SERVES ALL OF THEM.
026900*
027000 01  WK-N-BKPI-FX                PIC 9(05) COMP VALUE ZERO.
027100 01  WK-N-BKPI-BX                PIC 9(05) COMP VALUE ZERO.
027200 01  WK-N-BKPI-MX                PIC 9(03) COMP VALUE ZERO.
027300 01  WK-C-BKPI-CMD-TEXT-60       PIC X(60) VALUE SPACES.
027400*
027500*    SHARED SORT SUBSCRIPTS AND SWAP HOLDERS - AGAIN ONE PAIR
027600*    SERVES EVERY TOP-N/DISTRIBUTION SORT SINCE THEY RUN ONE
027700*    AT A TIME FROM THE E2nn/E3nn PRINT-PREP PARAGRAPHS.
027800*
027900 01  WK-N-BKPI-SX                PIC 9(05) COMP VALUE ZERO.
028000 01  WK-N-BKPI-SY                PIC 9(05) COMP VALUE ZERO.
028100 01  WK-C-BKPI-SWAP-VALUE        PIC X(60) VALUE SPACES.
028200 01  WK-N-BKPI-SWAP-COUNT        PIC 9(07) COMP VALUE ZERO.
028300 01  WK-C-BKPI-SWAP-CTRY-CODE    PIC X(03) VALUE SPACES.
028400 01  WK-C-BKPI-SWAP-CTRY-NAME    PIC X(30) VALUE SPACES.
028500 01  WK-N-BKPI-SWAP-CTRY-COUNT   PIC 9(07) COMP VALUE ZERO.
028600 01  WK-C-BKPI-SWAP-DCMD-TEXT    PIC X(60) VALUE SPACES.
028700 01  WK-C-BKPI-SWAP-DCMD-CAT     PIC X(10) VALUE SPACES.
028800 01  WK-C-BKPI-SWAP-DCMD-SEV     PIC X(08) VALUE SPACES.
028900 01  WK-N-BKPI-SWAP-DCMD-COUNT   PIC 9(07) COMP VALUE ZERO.
029000*
029100*    FIRST-BYTE VIEWS USED TO SKIP A BLANK USERNAME OR
029200*    PASSWORD WITHOUT A SEPARATE SWITCH - SAME IDIOM SOCBAGG
029300*    USES ON THE EVENT COPYBOOK.
029400*
029500 01  WK-C-BKPI-UNAME-CHECK        PIC X(32) VALUE SPACES.
029600 01  WK-C-BKPI-UNAME-CHECK-R REDEFINES WK-C-BKPI-UNAME-CHECK.
029700     05  WK-C-BKPI-UNAME-1ST-BYTE PIC X(01).
029800     05  FILLER                   PIC X(31).
029900*
030000 01  WK-C-BKPI-PWD-CHECK          PIC X(32) VALUE SPACES.
030100 01  WK-C-BKPI-PWD-CHECK-R REDEFINES WK-C-BKPI-PWD-CHECK.
030200     05  WK-C-BKPI-PWD-1ST-BYTE   PIC X(01).
030300     05  FILLER                   PIC X(31).
030400*
030500*    TARGET DANGER LEVEL FOR THE CURRENT PASS OF THE E600
030600*    CONTROL-BREAK SESSION LISTING, AND ITS RUNNING SUBTOTAL.
030700*
030800 01  WK-C-BKPI-TARGET-LEVEL      PIC X(08) VALUE SPACES.
030900 01  WK-N-BKPI-LEVEL-SUBTOTAL    PIC 9(07) COMP VALUE ZERO.
031000 01  WK-N-BKPI-GRAND-TOTAL       PIC 9(07) COMP VALUE ZERO.
031100*
031200*    JOB-LOG TRACE LINE - EVENTS READ / SESSIONS READ,
031300*    DISPLAYED ONLY WHEN UPSI-0 IS ON - SAME REDEFINES IDIOM
031400*    AS SOCBAGG AND SOCXPARA.
031500*
031600 01  WK-C-BKPI-TRACE-LINE.
031700     05  WK-C-BKPI-TRACE-TEXT      PIC X(60)  VALUE SPACES.
031800     05  FILLER                    PIC X(20)  VALUE SPACES.
031900 01  WK-C-BKPI-TRACE-R REDEFINES WK-C-BKPI-TRACE-LINE.
032000     05  WK-C-BKPI-TRACE-EVENTS    PIC 9(07).
032100     05  FILLER                    PIC X(02).
032200     05  WK-C-BKPI-TRACE-SESSIONS  PIC 9(07).
032300     05  FILLER                    PIC X(64).
032400*
032500*    REPORT HEADING/DETAIL WORK LINE - BUILT HERE THEN MOVED
032600*    ONTO SOCKPIRP-TEXT OR SOCSUMRP-TEXT BY THE E/F PRINT
032700*    PARAGRAPHS.
032800*
032900 01  WK-C-BKPI-PRINT-LINE.
033000     05  WK-C-BKPI-PL-TEXT         PIC X(100) VALUE SPACES.
033100     05  FILLER                    PIC X(20)  VALUE SPACES.
033200*
033300 01  WK-C-BKPI-EDIT-7              PIC ZZZZZZ9.
033400 01  WK-C-BKPI-EDIT-5V1            PIC ZZZZ9.9.
033500 01  WK-C-BKPI-EDIT-3V1            PIC ZZ9.9.
033600 01  WK-C-BKPI-EDIT-RANK           PIC Z9.
033700*
033800*    EXECUTIVE SUMMARY WORK FIELDS.
033900*
034000 01  WK-C-BKPI-THREAT-LEVEL       PIC X(08) VALUE SPACES.
034100 01  WK-C-BKPI-TOP-COUNTRY        PIC X(30) VALUE SPACES.
034200 01  WK-C-BKPI-TOP-DANGER-CMD     PIC X(60) VALUE SPACES.
034300*
034400 01  WK-C-COMMON.
034500     COPY SOCCMWS.
034600     05  FILLER                    PIC X(10).
034700*
034800*    PER-COMMAND CLASSIFIER SCRATCH RECORD - WORKING STORAGE
034900*    HERE, NOT LINKAGE, PER SOCCLAS'S OWN DUAL-USE NOTE.
035000*
035100     COPY SOCCLAS.
035200*
035300*    PARAMETER-LOOKUP CALL LINKAGE - LOADED TWICE AT OPEN TIME,
035400*    ONCE FOR KPIHOURS AND ONCE FOR NOWEPOCH.
035500*
035600     COPY SOCPARL.
035700*
035800 PROCEDURE DIVISION.
035900*
036000 MAIN-MODULE.
036100     PERFORM A000-OPEN-FILES
036200        THRU A099-OPEN-FILES-EX.
036300     PERFORM B000-SCAN-EVENT-FILE
036400        THRU B099-SCAN-EVENT-FILE-EX
036500             UNTIL WK-C-END-OF-INPUT.
036600     PERFORM B900-CLOSE-EVENT-FILE
036700        THRU B999-CLOSE-EVENT-FILE-EX.
036800     MOVE "N" TO WK-C-EOF-SWITCH.
036900     PERFORM C000-SCAN-SESSION-FILE
037000        THRU C099-SCAN-SESSION-FILE-EX
037100             UNTIL WK-C-END-OF-INPUT.
037200     PERFORM C900-CLOSE-SESSION-FILE
037300        THRU C999-CLOSE-SESSION-FILE-EX.
037400     PERFORM D000-COMPUTE-RATES
037500        THRU D099-COMPUTE-RATES-EX.
037600     PERFORM E000-PRINT-KPI-REPORT
037700        THRU E099-PRINT-KPI-REPORT-EX.
037800     PERFORM F000-PRINT-SUMMARY-REPORT
037900        THRU F099-PRINT-SUMMARY-REPORT-EX.
038000     PERFORM Y000-TRACE-COUNTS
038100        THRU Y099-TRACE-COUNTS-EX.
038200     PERFORM Z000-END-PROGRAM-ROUTINE
038300        THRU Z099-END-PROGRAM-ROUTINE-EX.
038400     GOBACK.
038500*
038600*----------------------------------------------------------------*
038700*    A000 - OPENS THE EVENT AND SESSION INPUTS AND BOTH PRINT    *
038800*    FILES, THEN CALLS SOCXPARA TWICE TO PICK UP THE WINDOW      *
038900*    LENGTH AND THE JOB'S "NOW", AND WORKS OUT THE CUTOFF        *
039000*    EPOCH WITHOUT TOUCHING AN INTRINSIC DATE FUNCTION.          *
039100*----------------------------------------------------------------*
039200 A000-OPEN-FILES.
039300     OPEN INPUT SOCEVENT.
039400     IF  NOT WK-C-SUCCESSFUL
039500         DISPLAY "SOCBKPI - OPEN FILE ERROR - SOCEVENT"
039600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
039700         GO TO Y900-ABNORMAL-TERMINATION.
039800*
039900     OPEN INPUT SOCSESMS.
040000     IF  NOT WK-C-SUCCESSFUL
040100         DISPLAY "SOCBKPI - OPEN FILE ERROR - SOCSESMS"
040200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
040300         GO TO Y900-ABNORMAL-TERMINATION.
040400     CLOSE SOCSESMS.
040500*
040600     OPEN OUTPUT SOCKPIRP.
040700     IF  NOT WK-C-SUCCESSFUL
040800         DISPLAY "SOCBKPI - OPEN FILE ERROR - SOCKPIRP"
040900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
041000         GO TO Y900-ABNORMAL-TERMINATION.
041100*
041200     OPEN OUTPUT SOCSUMRP.
041300     IF  NOT WK-C-SUCCESSFUL
041400         DISPLAY "SOCBKPI - OPEN FILE ERROR - SOCSUMRP"
041500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
041600         GO TO Y900-ABNORMAL-TERMINATION.
041700*
041800     MOVE "KPIHOURS" TO WK-C-PARL-PARMCD.
041900     CALL "SOCXPARA" USING WK-C-PARL-RECORD.
042000     IF  WK-C-PARL-ERROR-CD NOT = SPACES
042100         MOVE 24 TO WK-N-BKPI-HOURS
042200     ELSE
042300         MOVE WK-N-PARL-PARMVAL TO WK-N-BKPI-HOURS.
042400*
042500     MOVE "NOWEPOCH" TO WK-C-PARL-PARMCD.
042600     CALL "SOCXPARA" USING WK-C-PARL-RECORD.
042700     IF  WK-C-PARL-ERROR-CD NOT = SPACES
042800         DISPLAY "SOCBKPI - NOWEPOCH PARAMETER NOT ON FILE"
042900         GO TO Y900-ABNORMAL-TERMINATION.
043000     MOVE WK-N-PARL-PARMVAL TO WK-N-BKPI-NOWEPOCH.
043100*
043200     COMPUTE WK-N-BKPI-WINDOW-SECS =
043300         WK-N-BKPI-HOURS * 3600.
043400     SUBTRACT WK-N-BKPI-WINDOW-SECS FROM WK-N-BKPI-NOWEPOCH
043500         GIVING WK-N-BKPI-SINCE.
043600     COMPUTE WK-N-BKPI-BUCKETS = WK-N-BKPI-HOURS + 1.
043700*
043800     MOVE "N" TO WK-C-EOF-SWITCH.
043900     PERFORM B900-READ-EVENT
044000        THRU B999-READ-EVENT-EX.
044100*
044200*----------------------------------------------------------------*
044300 A099-OPEN-FILES-EX.
044400*----------------------------------------------------------------*
044500     EXIT.
044600*
044700*----------------------------------------------------------------*
044800*    B000 - ONE PASS PER EVENT RECORD.  RECORDS BEFORE THE       *
044900*    CUTOFF ARE COUNTED AS READ BUT ARE NOT ACCUMULATED.         *
045000*----------------------------------------------------------------*
045100 B000-SCAN-EVENT-FILE.
045200     IF  SOCEVT-TS-WHOLE-SECS < WK-N-BKPI-SINCE
045300         GO TO B090-SCAN-EVENT-NEXT.
045400*
045500     EVALUATE TRUE
045600         WHEN SOCEVT-IS-CONNECT
045700             PERFORM B200-PROCESS-CONNECT
045800                THRU B299-PROCESS-CONNECT-EX
045900         WHEN SOCEVT-IS-LOGIN-SUCCESS
046000             PERFORM B300-PROCESS-LOGIN
046100                THRU B399-PROCESS-LOGIN-EX
046200             ADD 1 TO WK-N-BKPI-LOGIN-SUCCESS
046300         WHEN SOCEVT-IS-LOGIN-FAILED
046400             PERFORM B300-PROCESS-LOGIN
046500                THRU B399-PROCESS-LOGIN-EX
046600             ADD 1 TO WK-N-BKPI-LOGIN-FAILED
046700             PERFORM B730-BUCKET-FAILED
046800                THRU B739-BUCKET-FAILED-EX
046900         WHEN SOCEVT-IS-COMMAND
047000             PERFORM B500-PROCESS-COMMAND
047100                THRU B599-PROCESS-COMMAND-EX
047200         WHEN SOCEVT-IS-CLOSED
047300             PERFORM B600-PROCESS-CLOSED
047400                THRU B699-PROCESS-CLOSED-EX
047500         WHEN OTHER
047600             CONTINUE
047700     END-EVALUATE.
047800*
047900 B090-SCAN-EVENT-NEXT.
048000     PERFORM B900-READ-EVENT
048100        THRU B999-READ-EVENT-EX.
048200*
048300*----------------------------------------------------------------*
048400 B099-SCAN-EVENT-FILE-EX.
048500*----------------------------------------------------------------*
048600     EXIT.
048700*
048800 B200-PROCESS-CONNECT.
048900     ADD 1 TO WK-N-BKPI-TOTAL-SESSIONS.
049000     PERFORM B210-RECORD-IP
049100        THRU B219-RECORD-IP-EX.
049200     IF  SOCEVT-COUNTRY-CODE NOT = SPACES AND
049300         SOCEVT-COUNTRY-CODE NOT = "PRV"
049400         PERFORM B220-RECORD-COUNTRY
049500            THRU B229-RECORD-COUNTRY-EX
049600     END-IF.
049700     IF  SOCEVT-ASN-ORG NOT = SPACES
049800         PERFORM B230-RECORD-ASN
049900            THRU B239-RECORD-ASN-EX
050000     END-IF.
050100     PERFORM B710-BUCKET-CONNECT
050200        THRU B719-BUCKET-CONNECT-EX.
050300*
050400 B299-PROCESS-CONNECT-EX.
050500     EXIT.
050600*
050700 B210-RECORD-IP.
050800     MOVE 1 TO WK-N-BKPI-FX.
050900 B211-IP-SCAN.
051000     IF  WK-N-BKPI-FX > WK-N-BKPI-IP-COUNT-C
051100         GO TO B213-IP-ADD-NEW.
051200     IF  WK-C-BKPI-IP-VALUE(WK-N-BKPI-FX) = SOCEVT-SRC-IP
051300         GO TO B215-IP-BUMP.
051400     ADD 1 TO WK-N-BKPI-FX.
051500     GO TO B211-IP-SCAN.
051600 B213-IP-ADD-NEW.
051700     IF  WK-N-BKPI-IP-COUNT-C >= 500
051800         GO TO B219-RECORD-IP-EX.
051900     ADD 1 TO WK-N-BKPI-IP-COUNT-C.
052000     MOVE WK-N-BKPI-IP-COUNT-C TO WK-N-BKPI-FX.
052100     MOVE SOCEVT-SRC-IP TO WK-C-BKPI-IP-VALUE(WK-N-BKPI-FX).
052200     MOVE ZERO TO WK-N-BKPI-IP-COUNT(WK-N-BKPI-FX).
052300 B215-IP-BUMP.
052400     ADD 1 TO WK-N-BKPI-IP-COUNT(WK-N-BKPI-FX).
052500*
052600 B219-RECORD-IP-EX.
052700     EXIT.
052800*
052900 B220-RECORD-COUNTRY.
053000     MOVE 1 TO WK-N-BKPI-FX.
053100 B221-CTRY-SCAN.
053200     IF  WK-N-BKPI-FX > WK-N-BKPI-CTRY-COUNT-C
053300         GO TO B223-CTRY-ADD-NEW.
053400     IF  WK-C-BKPI-CTRY-CODE(WK-N-BKPI-FX) =
053500             SOCEVT-COUNTRY-CODE
053600         GO TO B225-CTRY-BUMP.
053700     ADD 1 TO WK-N-BKPI-FX.
053800     GO TO B221-CTRY-SCAN.
053900 B223-CTRY-ADD-NEW.
054000     IF  WK-N-BKPI-CTRY-COUNT-C >= 60
054100         GO TO B229-RECORD-COUNTRY-EX.
054200     ADD 1 TO WK-N-BKPI-CTRY-COUNT-C.
054300     MOVE WK-N-BKPI-CTRY-COUNT-C TO WK-N-BKPI-FX.
054400     MOVE SOCEVT-COUNTRY-CODE
054500         TO WK-C-BKPI-CTRY-CODE(WK-N-BKPI-FX).
054600     MOVE SOCEVT-COUNTRY-NAME
054700         TO WK-C-BKPI-CTRY-NAME(WK-N-BKPI-FX).
054800     MOVE ZERO TO WK-N-BKPI-CTRY-COUNT(WK-N-BKPI-FX).
054900 B225-CTRY-BUMP.
055000     ADD 1 TO WK-N-BKPI-CTRY-COUNT(WK-N-BKPI-FX).
055100*
055200 B229-RECORD-COUNTRY-EX.
055300     EXIT.
055400*
055500 B230-RECORD-ASN.
055600     MOVE 1 TO WK-N-BKPI-FX.
055700 B231-ASN-SCAN.
055800     IF  WK-N-BKPI-FX > WK-N-BKPI-ASN-COUNT-C
055900         GO TO B233-ASN-ADD-NEW.
056000     IF  WK-C-BKPI-ASN-VALUE(WK-N-BKPI-FX) = SOCEVT-ASN-ORG
056100         GO TO B235-ASN-BUMP.
056200     ADD 1 TO WK-N-BKPI-FX.
056300     GO TO B231-ASN-SCAN.
056400 B233-ASN-ADD-NEW.
056500     IF  WK-N-BKPI-ASN-COUNT-C >= 150
056600         GO TO B239-RECORD-ASN-EX.
056700     ADD 1 TO WK-N-BKPI-ASN-COUNT-C.
056800     MOVE WK-N-BKPI-ASN-COUNT-C TO WK-N-BKPI-FX.
056900     MOVE SOCEVT-ASN-ORG TO WK-C-BKPI-ASN-VALUE(WK-N-BKPI-FX).
057000     MOVE ZERO TO WK-N-BKPI-ASN-COUNT(WK-N-BKPI-FX).
057100 B235-ASN-BUMP.
057200     ADD 1 TO WK-N-BKPI-ASN-COUNT(WK-N-BKPI-FX).
057300*
057400 B239-RECORD-ASN-EX.
057500     EXIT.
057600*
057700*----------------------------------------------------------------*
057800*    B300 - COMMON TO BOTH LOGIN-SUCCESS AND LOGIN-FAILED - THE  *
057900*    USERNAME/PASSWORD TOP-10 TABLES COUNT EVERY LOGIN EVENT     *
058000*    REGARDLESS OF OUTCOME, PER THE DESK'S REPORTING RULE.       *
058100*----------------------------------------------------------------*
058200 B300-PROCESS-LOGIN.
058300     MOVE SOCEVT-USERNAME TO WK-C-BKPI-UNAME-CHECK.
058400     IF  WK-C-BKPI-UNAME-1ST-BYTE NOT = SPACE AND
058500         WK-C-BKPI-UNAME-1ST-BYTE NOT = LOW-VALUE
058600         PERFORM B310-RECORD-USER
058700            THRU B319-RECORD-USER-EX
058800     END-IF.
058900     MOVE SOCEVT-PASSWORD TO WK-C-BKPI-PWD-CHECK.
059000     IF  WK-C-BKPI-PWD-1ST-BYTE NOT = SPACE AND
059100         WK-C-BKPI-PWD-1ST-BYTE NOT = LOW-VALUE
059200         PERFORM B320-RECORD-PWD
059300            THRU B329-RECORD-PWD-EX
059400     END-IF.
059500*
059600 B399-PROCESS-LOGIN-EX.
059700     EXIT.
059800*
059900 B310-RECORD-USER.
060000     MOVE 1 TO WK-N-BKPI-FX.
060100 B311-USER-SCAN.
060200     IF  WK-N-BKPI-FX > WK-N-BKPI-USER-COUNT-C
060300         GO TO B313-USER-ADD-NEW.
060400     IF  WK-C-BKPI-USER-VALUE(WK-N-BKPI-FX) = SOCEVT-USERNAME
060500         GO TO B315-USER-BUMP.
060600     ADD 1 TO WK-N-BKPI-FX.
060700     GO TO B311-USER-SCAN.
060800 B313-USER-ADD-NEW.
060900     IF  WK-N-BKPI-USER-COUNT-C >= 200
061000         GO TO B319-RECORD-USER-EX.
061100     ADD 1 TO WK-N-BKPI-USER-COUNT-C.
061200     MOVE WK-N-BKPI-USER-COUNT-C TO WK-N-BKPI-FX.
061300     MOVE SOCEVT-USERNAME TO WK-C-BKPI-USER-VALUE(WK-N-BKPI-FX).
061400     MOVE ZERO TO WK-N-BKPI-USER-COUNT(WK-N-BKPI-FX).
061500 B315-USER-BUMP.
061600     ADD 1 TO WK-N-BKPI-USER-COUNT(WK-N-BKPI-FX).
061700*
061800 B319-RECORD-USER-EX.
061900     EXIT.
062000*
062100 B320-RECORD-PWD.
062200     MOVE 1 TO WK-N-BKPI-FX.
062300 B321-PWD-SCAN.
062400     IF  WK-N-BKPI-FX > WK-N-BKPI-PWD-COUNT-C
062500         GO TO B323-PWD-ADD-NEW.
062600     IF  WK-C-BKPI-PWD-VALUE(WK-N-BKPI-FX) = SOCEVT-PASSWORD
062700         GO TO B325-PWD-BUMP.
062800     ADD 1 TO WK-N-BKPI-FX.
062900     GO TO B321-PWD-SCAN.
063000 B323-PWD-ADD-NEW.
063100     IF  WK-N-BKPI-PWD-COUNT-C >= 200
063200         GO TO B329-RECORD-PWD-EX.
063300     ADD 1 TO WK-N-BKPI-PWD-COUNT-C.
063400     MOVE WK-N-BKPI-PWD-COUNT-C TO WK-N-BKPI-FX.
063500     MOVE SOCEVT-PASSWORD TO WK-C-BKPI-PWD-VALUE(WK-N-BKPI-FX).
063600     MOVE ZERO TO WK-N-BKPI-PWD-COUNT(WK-N-BKPI-FX).
063700 B325-PWD-BUMP.
063800     ADD 1 TO WK-N-BKPI-PWD-COUNT(WK-N-BKPI-FX).
063900*
064000 B329-RECORD-PWD-EX.
064100     EXIT.
064200*
064300*----------------------------------------------------------------*
064400*    B500 - CALLS THE COMMAND CLASSIFIER FOR CATEGORY/SEVERITY   *
064500*    AND FEEDS THE COMMAND, DANGEROUS-COMMAND, CATEGORY AND      *
064600*    SEVERITY TABLES OFF ITS ANSWER.                             *
064700*----------------------------------------------------------------*
064800 B500-PROCESS-COMMAND.
064900     ADD 1 TO WK-N-BKPI-TOTAL-COMMANDS.
065000     MOVE SOCEVT-COMMAND-TEXT TO WK-C-CLAS-COMMAND-TEXT.
065100     CALL "SOCVCLS" USING WK-C-CLAS-RECORD.
065200*
065300     PERFORM B510-RECORD-COMMAND
065400        THRU B519-RECORD-COMMAND-EX.
065500     PERFORM B520-RECORD-CATEGORY
065600        THRU B529-RECORD-CATEGORY-EX.
065700     PERFORM B530-RECORD-SEVERITY
065800        THRU B539-RECORD-SEVERITY-EX.
065900*
066000     IF  WK-C-CLAS-SEVERITY = "critical"
066100         ADD 1 TO WK-N-BKPI-CRIT-COMMANDS
066200         PERFORM B540-RECORD-DANGEROUS
066300            THRU B549-RECORD-DANGEROUS-EX
066400     END-IF.
066500     IF  WK-C-CLAS-SEVERITY = "high"
066600         ADD 1 TO WK-N-BKPI-HIGH-COMMANDS
066700         PERFORM B540-RECORD-DANGEROUS
066800            THRU B549-RECORD-DANGEROUS-EX
066900     END-IF.
067000*
067100     PERFORM B720-BUCKET-COMMAND
067200        THRU B729-BUCKET-COMMAND-EX.
067300*
067400 B599-PROCESS-COMMAND-EX.
067500     EXIT.
067600*
067700 B510-RECORD-COMMAND.
067800     MOVE SOCEVT-COMMAND-TEXT TO WK-C-BKPI-CMD-TEXT-60.
067900     MOVE 1 TO WK-N-BKPI-FX.
068000 B511-CMD-SCAN.
068100     IF  WK-N-BKPI-FX > WK-N-BKPI-CMD-COUNT-C
068200         GO TO B513-CMD-ADD-NEW.
068300     IF  WK-C-BKPI-CMD-VALUE(WK-N-BKPI-FX) = WK-C-BKPI-CMD-TEXT-60
068400         GO TO B515-CMD-BUMP.
068500     ADD 1 TO WK-N-BKPI-FX.
068600     GO TO B511-CMD-SCAN.
068700 B513-CMD-ADD-NEW.
068800     IF  WK-N-BKPI-CMD-COUNT-C >= 300
068900         GO TO B519-RECORD-COMMAND-EX.
069000     ADD 1 TO WK-N-BKPI-CMD-COUNT-C.
069100     MOVE WK-N-BKPI-CMD-COUNT-C TO WK-N-BKPI-FX.
069200     MOVE WK-C-BKPI-CMD-TEXT-60
069300         TO WK-C-BKPI-CMD-VALUE(WK-N-BKPI-FX).
069400     MOVE ZERO TO WK-N-BKPI-CMD-COUNT(WK-N-BKPI-FX).
069500 B515-CMD-BUMP.
069600     ADD 1 TO WK-N-BKPI-CMD-COUNT(WK-N-BKPI-FX).
069700*
069800 B519-RECORD-COMMAND-EX.
069900     EXIT.
070000*
070100 B520-RECORD-CATEGORY.
070200     MOVE 1 TO WK-N-BKPI-FX.
070300 B521-CAT-SCAN.
070400     IF  WK-N-BKPI-FX > WK-N-BKPI-CAT-COUNT-C
070500         GO TO B523-CAT-ADD-NEW.
070600     IF  WK-C-BKPI-CAT-VALUE(WK-N-BKPI-FX) = WK-C-CLAS-CATEGORY
070700         GO TO B525-CAT-BUMP.
070800     ADD 1 TO WK-N-BKPI-FX.
070900     GO TO B521-CAT-SCAN.
071000 B523-CAT-ADD-NEW.
071100     IF  WK-N-BKPI-CAT-COUNT-C >= 15
071200         GO TO B529-RECORD-CATEGORY-EX.
071300     ADD 1 TO WK-N-BKPI-CAT-COUNT-C.
071400     MOVE WK-N-BKPI-CAT-COUNT-C TO WK-N-BKPI-FX.
071500     MOVE WK-C-CLAS-CATEGORY TO WK-C-BKPI-CAT-VALUE(WK-N-BKPI-FX).
071600     MOVE ZERO TO WK-N-BKPI-CAT-COUNT(WK-N-BKPI-FX).
071700 B525-CAT-BUMP.
071800     ADD 1 TO WK-N-BKPI-CAT-COUNT(WK-N-BKPI-FX).
071900*
072000 B529-RECORD-CATEGORY-EX.
072100     EXIT.
072200*
072300 B530-RECORD-SEVERITY.
072400     MOVE 1 TO WK-N-BKPI-FX.
072500 B531-SEV-SCAN.
072600     IF  WK-N-BKPI-FX > WK-N-BKPI-SEV-COUNT-C
072700         GO TO B533-SEV-ADD-NEW.
072800     IF  WK-C-BKPI-SEV-VALUE(WK-N-BKPI-FX) = WK-C-CLAS-SEVERITY
072900         GO TO B535-SEV-BUMP.
073000     ADD 1 TO WK-N-BKPI-FX.
073100     GO TO B531-SEV-SCAN.
073200 B533-SEV-ADD-NEW.
073300     IF  WK-N-BKPI-SEV-COUNT-C >= 6
073400         GO TO B539-RECORD-SEVERITY-EX.
073500     ADD 1 TO WK-N-BKPI-SEV-COUNT-C.
073600     MOVE WK-N-BKPI-SEV-COUNT-C TO WK-N-BKPI-FX.
073700     MOVE WK-C-CLAS-SEVERITY TO WK-C-BKPI-SEV-VALUE(WK-N-BKPI-FX).
073800     MOVE ZERO TO WK-N-BKPI-SEV-COUNT(WK-N-BKPI-FX).
073900 B535-SEV-BUMP.
074000     ADD 1 TO WK-N-BKPI-SEV-COUNT(WK-N-BKPI-FX).
074100*
074200 B539-RECORD-SEVERITY-EX.
074300     EXIT.
074400*
074500 B540-RECORD-DANGEROUS.
074600     MOVE SOCEVT-COMMAND-TEXT TO WK-C-BKPI-CMD-TEXT-60.
074700     MOVE 1 TO WK-N-BKPI-FX.
074800 B541-DCMD-SCAN.
074900     IF  WK-N-BKPI-FX > WK-N-BKPI-DCMD-COUNT-C
075000         GO TO B543-DCMD-ADD-NEW.
075100     IF  WK-C-BKPI-DCMD-TEXT(WK-N-BKPI-FX) = WK-C-BKPI-CMD-TEXT-60
075200         GO TO B545-DCMD-BUMP.
075300     ADD 1 TO WK-N-BKPI-FX.
075400     GO TO B541-DCMD-SCAN.
075500 B543-DCMD-ADD-NEW.
075600     IF  WK-N-BKPI-DCMD-COUNT-C >= 150
075700         GO TO B549-RECORD-DANGEROUS-EX.
075800     ADD 1 TO WK-N-BKPI-DCMD-COUNT-C.
075900     MOVE WK-N-BKPI-DCMD-COUNT-C TO WK-N-BKPI-FX.
076000     MOVE WK-C-BKPI-CMD-TEXT-60
076100         TO WK-C-BKPI-DCMD-TEXT(WK-N-BKPI-FX).
076200     MOVE WK-C-CLAS-CATEGORY TO WK-C-BKPI-DCMD-CAT(WK-N-BKPI-FX).
076300     MOVE WK-C-CLAS-SEVERITY TO WK-C-BKPI-DCMD-SEV(WK-N-BKPI-FX).
076400     MOVE ZERO TO WK-N-BKPI-DCMD-CNT(WK-N-BKPI-FX).
076500 B545-DCMD-BUMP.
076600     ADD 1 TO WK-N-BKPI-DCMD-CNT(WK-N-BKPI-FX).
076700*
076800 B549-RECORD-DANGEROUS-EX.
076900     EXIT.
077000*
077100 B600-PROCESS-CLOSED.
077200     ADD SOCEVT-DURATION-SEC TO WK-N-BKPI-DURATION-SUM.
077300     ADD 1 TO WK-N-BKPI-CLOSED-COUNT.
077400*
077500 B699-PROCESS-CLOSED-EX.
077600     EXIT.
077700*
077800*----------------------------------------------------------------*
077900*    B700 - HOURLY TIMELINE BUCKETING.  THE BUCKET NUMBER IS     *
078000*    ONE PLUS THE WHOLE NUMBER OF HOURS BETWEEN SINCE AND THE    *
078100*    EVENT, WORKED OUT WITH DIVIDE/REMAINDER SO NO INTRINSIC     *
078200*    FUNCTION IS NEEDED.                                         *
078300*----------------------------------------------------------------*
078400 B700-COMPUTE-BUCKET.
078500     SUBTRACT WK-N-BKPI-SINCE FROM SOCEVT-TS-WHOLE-SECS
078600         GIVING WK-N-BKPI-BX.
078700     DIVIDE WK-N-BKPI-BX BY 3600 GIVING WK-N-BKPI-BX.
078800     ADD 1 TO WK-N-BKPI-BX.
078900*
079000 B709-COMPUTE-BUCKET-EX.
079100     EXIT.
079200*
079300 B710-BUCKET-CONNECT.
079400     PERFORM B700-COMPUTE-BUCKET THRU B709-COMPUTE-BUCKET-EX.
079500     IF  WK-N-BKPI-BX >= 1 AND WK-N-BKPI-BX <= WK-N-BKPI-BUCKETS
079600         ADD 1 TO WK-N-BKPI-TL-CONNECT(WK-N-BKPI-BX).
079700*
079800 B719-BUCKET-CONNECT-EX.
079900     EXIT.
080000*
080100 B720-BUCKET-COMMAND.
080200     PERFORM B700-COMPUTE-BUCKET THRU B709-COMPUTE-BUCKET-EX.
080300     IF  WK-N-BKPI-BX >= 1 AND WK-N-BKPI-BX <= WK-N-BKPI-BUCKETS
080400         ADD 1 TO WK-N-BKPI-TL-COMMAND(WK-N-BKPI-BX).
080500*
080600 B729-BUCKET-COMMAND-EX.
080700     EXIT.
080800*
080900 B730-BUCKET-FAILED.
081000     PERFORM B700-COMPUTE-BUCKET THRU B709-COMPUTE-BUCKET-EX.
081100     IF  WK-N-BKPI-BX >= 1 AND WK-N-BKPI-BX <= WK-N-BKPI-BUCKETS
081200         ADD 1 TO WK-N-BKPI-TL-FAILED(WK-N-BKPI-BX).
081300*
081400 B739-BUCKET-FAILED-EX.
081500     EXIT.
081600*
081700 B900-READ-EVENT.
081800     READ SOCEVENT.
081900     IF  WK-C-END-OF-FILE
082000         MOVE "Y" TO WK-C-EOF-SWITCH
082100         GO TO B999-READ-EVENT-EX.
082200     IF  NOT WK-C-SUCCESSFUL
082300         DISPLAY "SOCBKPI - READ ERROR - SOCEVENT"
082400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
082500         GO TO Y900-ABNORMAL-TERMINATION.
082600     ADD 1 TO WK-N-BKPI-EVENTS-READ.
082700*
082800*----------------------------------------------------------------*
082900 B999-READ-EVENT-EX.
083000*----------------------------------------------------------------*
083100     EXIT.
083200*
083300 B900-CLOSE-EVENT-FILE.
083400     CLOSE SOCEVENT.
083500*
083600 B999-CLOSE-EVENT-FILE-EX.
083700     EXIT.
083800*
083900*----------------------------------------------------------------*
084000*    C000 - ONE PASS PER SESSION MASTER RECORD (START-TIME       *
084100*    WITHIN WINDOW ONLY).  BUILDS THE SESSION-SIDE COUNTERS,     *
084200*    THE DANGER-LEVEL/ATTACKER-TYPE COUNTS AND THE MITRE         *
084300*    TECHNIQUE TOP-10 TABLE.                                     *
084400*----------------------------------------------------------------*
084500 C000-SCAN-SESSION-FILE.
084600     READ SOCSESMS.
084700     IF  WK-C-END-OF-FILE
084800         MOVE "Y" TO WK-C-EOF-SWITCH
084900         GO TO C099-SCAN-SESSION-FILE-EX.
085000     IF  NOT WK-C-SUCCESSFUL
085100         DISPLAY "SOCBKPI - READ ERROR - SOCSESMS"
085200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
085300         GO TO Y900-ABNORMAL-TERMINATION.
085400     ADD 1 TO WK-N-BKPI-SESSIONS-READ.
085500*
085600     IF  SESSREC-START-TIME < WK-N-BKPI-SINCE
085700         GO TO C099-SCAN-SESSION-FILE-EX.
085800*
085900     EVALUATE TRUE
086000         WHEN SESSREC-DANGER-CRITICAL
086100             ADD 1 TO WK-N-BKPI-DANGER-CRIT-CT
086200         WHEN SESSREC-DANGER-HIGH
086300             ADD 1 TO WK-N-BKPI-DANGER-HIGH-CT
086400         WHEN SESSREC-DANGER-MEDIUM
086500             ADD 1 TO WK-N-BKPI-DANGER-MED-CT
086600         WHEN SESSREC-DANGER-LOW
086700             ADD 1 TO WK-N-BKPI-DANGER-LOW-CT
086800         WHEN SESSREC-DANGER-MINIMAL
086900             ADD 1 TO WK-N-BKPI-DANGER-MIN-CT
087000         WHEN OTHER
087100             CONTINUE
087200     END-EVALUATE.
087300*
087400     ADD 1 TO WK-N-BKPI-TYPED-SESSIONS.
087500     EVALUATE TRUE
087600         WHEN SESSREC-ATTACKER-BOT
087700             ADD 1 TO WK-N-BKPI-ATYPE-BOT-CT
087800             ADD 1 TO WK-N-BKPI-BOT-SESSIONS
087900         WHEN SESSREC-ATTACKER-HUMAN
088000             ADD 1 TO WK-N-BKPI-ATYPE-HUMAN-CT
088100         WHEN SESSREC-ATTACKER-HYBRID
088200             ADD 1 TO WK-N-BKPI-ATYPE-HYBRD-CT
088300         WHEN OTHER
088400             ADD 1 TO WK-N-BKPI-ATYPE-UNKN-CT
088500     END-EVALUATE.
088600*
088700     IF  SESSREC-HAS-PERSISTENCE = "Y"
088800         ADD 1 TO WK-N-BKPI-SESS-PERSIST.
088900     IF  SESSREC-HAS-EXFIL = "Y"
089000         ADD 1 TO WK-N-BKPI-SESS-EXFIL.
089100     ADD SESSREC-DANGER-SCORE TO WK-N-BKPI-DANGER-SUM.
089200*
089300     IF  SESSREC-MITRE-TECH-COUNT = ZERO
089400         GO TO C099-SCAN-SESSION-FILE-EX.
089500     PERFORM C500-RECORD-MITRE
089600        THRU C500-RECORD-MITRE-EX
089700             VARYING WK-N-BKPI-MX FROM 1 BY 1
089800                 UNTIL WK-N-BKPI-MX > SESSREC-MITRE-TECH-COUNT.
089900*
090000*----------------------------------------------------------------*
090100 C099-SCAN-SESSION-FILE-EX.
090200*----------------------------------------------------------------*
090300     EXIT.
090400*
090500 C500-RECORD-MITRE.
090600     MOVE 1 TO WK-N-BKPI-FX.
090700 C510-MIT-SCAN.
090800     IF  WK-N-BKPI-FX > WK-N-BKPI-MIT-COUNT-C
090900         GO TO C520-MIT-ADD-NEW.
091000     IF  WK-C-BKPI-MIT-VALUE(WK-N-BKPI-FX) =
091100             SESSREC-MITRE-TECH-IDS(WK-N-BKPI-MX)
091200         GO TO C530-MIT-BUMP.
091300     ADD 1 TO WK-N-BKPI-FX.
091400     GO TO C510-MIT-SCAN.
091500 C520-MIT-ADD-NEW.
091600     IF  WK-N-BKPI-MIT-COUNT-C >= 60
091700         GO TO C500-RECORD-MITRE-EX.
091800     ADD 1 TO WK-N-BKPI-MIT-COUNT-C.
091900     MOVE WK-N-BKPI-MIT-COUNT-C TO WK-N-BKPI-FX.
092000     MOVE SESSREC-MITRE-TECH-IDS(WK-N-BKPI-MX)
092100         TO WK-C-BKPI-MIT-VALUE(WK-N-BKPI-FX).
092200     MOVE ZERO TO WK-N-BKPI-MIT-COUNT(WK-N-BKPI-FX).
092300 C530-MIT-BUMP.
092400     ADD 1 TO WK-N-BKPI-MIT-COUNT(WK-N-BKPI-FX).
092500*
092600 C500-RECORD-MITRE-EX.
092700     EXIT.
092800*
092900 C900-CLOSE-SESSION-FILE.
093000     CLOSE SOCSESMS.
093100*
093200 C999-CLOSE-SESSION-FILE-EX.
093300     EXIT.
093400*
093500*----------------------------------------------------------------*
093600*    D000 - RATE AND AVERAGE COMPUTATIONS, EACH DEFAULTED TO     *
093700*    ZERO WHEN ITS DENOMINATOR IS ZERO SO THE REPORT NEVER       *
093800*    ABENDS ON A QUIET WINDOW.                                   *
093900*----------------------------------------------------------------*
094000 D000-COMPUTE-RATES.
094100     IF  WK-N-BKPI-CLOSED-COUNT = ZERO
094200         GO TO D010-CMDS-PER-SESSION.
094300     COMPUTE WK-D-BKPI-AVG-DURATION ROUNDED =
094400         WK-N-BKPI-DURATION-SUM / WK-N-BKPI-CLOSED-COUNT.
094500*
094600 D010-CMDS-PER-SESSION.
094700     IF  WK-N-BKPI-TOTAL-SESSIONS = ZERO
094800         GO TO D020-LOGIN-SUCCESS-RATE.
094900     COMPUTE WK-D-BKPI-CMDS-PER-SESS ROUNDED =
095000         WK-N-BKPI-TOTAL-COMMANDS / WK-N-BKPI-TOTAL-SESSIONS.
095100*
095200 D020-LOGIN-SUCCESS-RATE.
095300     COMPUTE WK-N-BKPI-BX =
095400         WK-N-BKPI-LOGIN-SUCCESS + WK-N-BKPI-LOGIN-FAILED.
095500     IF  WK-N-BKPI-BX = ZERO
095600         GO TO D030-BOT-RATIO.
095700     COMPUTE WK-D-BKPI-LOGIN-SUCC-RATE ROUNDED =
095800         (WK-N-BKPI-LOGIN-SUCCESS * 100) / WK-N-BKPI-BX.
095900*
096000 D030-BOT-RATIO.
096100     IF  WK-N-BKPI-TYPED-SESSIONS = ZERO
096200         GO TO D040-AVG-DANGER.
096300     COMPUTE WK-D-BKPI-BOT-RATIO ROUNDED =
096400         (WK-N-BKPI-BOT-SESSIONS * 100) /
096500             WK-N-BKPI-TYPED-SESSIONS.
096600*
096700 D040-AVG-DANGER.
096800     IF  WK-N-BKPI-TYPED-SESSIONS = ZERO
096900         GO TO D099-COMPUTE-RATES-EX.
097000     COMPUTE WK-D-BKPI-AVG-DANGER ROUNDED =
097100         WK-N-BKPI-DANGER-SUM / WK-N-BKPI-TYPED-SESSIONS.
097200*
097300*----------------------------------------------------------------*
097400 D099-COMPUTE-RATES-EX.
097500*----------------------------------------------------------------*
097600     EXIT.
097700*
097800*----------------------------------------------------------------*
097900*    E000 - PRINTS THE FOUR-BLOCK KPI REPORT: HEADER, BASE       *
098000*    COUNTERS, DISTRIBUTIONS, TOP-10 LISTS, HOURLY TIMELINES     *
098100*    AND THE DANGER-LEVEL SESSION LISTING.                       *
098200*----------------------------------------------------------------*
098300 E000-PRINT-KPI-REPORT.
098400     PERFORM E100-PRINT-HEADER
098500        THRU E199-PRINT-HEADER-EX.
098600     PERFORM E200-PRINT-BLOCK1-COUNTERS
098700        THRU E299-PRINT-BLOCK1-COUNTERS-EX.
098800     PERFORM E300-PRINT-BLOCK2-DISTRIBUTIONS
098900        THRU E399-PRINT-BLOCK2-DISTRIBUTIONS-EX.
099000     PERFORM E400-PRINT-BLOCK3-TOP-N
099100        THRU E499-PRINT-BLOCK3-TOP-N-EX.
099200     PERFORM E500-PRINT-BLOCK4-TIMELINES
099300        THRU E599-PRINT-BLOCK4-TIMELINES-EX.
099400     PERFORM E600-PRINT-SESSION-LISTING
099500        THRU E699-PRINT-SESSION-LISTING-EX.
099600*
099700*----------------------------------------------------------------*
099800 E099-PRINT-KPI-REPORT-EX.
099900*----------------------------------------------------------------*
100000     EXIT.
100100*
100200 E100-PRINT-HEADER.
100300     MOVE SPACES TO WK-C-BKPI-PL-TEXT.
100400     STRING "SOC HONEYPOT KPI REPORT - WINDOW "
100500         DELIMITED BY SIZE
100600             INTO WK-C-BKPI-PL-TEXT.
100700     MOVE WK-C-BKPI-PL-TEXT TO SOCKPIRP-TEXT.
100800     WRITE SOCKPIRP-LINE.
100900*
101000     MOVE WK-N-BKPI-HOURS TO WK-C-BKPI-EDIT-7.
101100     MOVE SPACES TO WK-C-BKPI-PL-TEXT.
101200     STRING "HOURS  " DELIMITED BY SIZE
101300            WK-C-BKPI-EDIT-7 DELIMITED BY SIZE
101400            "   CUTOFF EPOCH " DELIMITED BY SIZE
101500                INTO WK-C-BKPI-PL-TEXT.
101600     MOVE WK-C-BKPI-PL-TEXT TO SOCKPIRP-TEXT.
101700     WRITE SOCKPIRP-LINE.
101800*
101900     MOVE SPACES TO SOCKPIRP-TEXT.
102000     WRITE SOCKPIRP-LINE.
102100*
102200 E199-PRINT-HEADER-EX.
102300     EXIT.
102400*
102500 E200-PRINT-BLOCK1-COUNTERS.
102600     MOVE "BLOCK 1 - BASE COUNTERS" TO SOCKPIRP-TEXT.
102700     WRITE SOCKPIRP-LINE.
102800*
102900     MOVE WK-N-BKPI-TOTAL-SESSIONS TO WK-C-BKPI-EDIT-7.
103000     STRING "TOTAL SESSIONS      " DELIMITED BY SIZE
103100            WK-C-BKPI-EDIT-7 DELIMITED BY SIZE
103200                INTO SOCKPIRP-TEXT.
103300     WRITE SOCKPIRP-LINE.
103400*
103500     MOVE WK-N-BKPI-IP-COUNT-C TO WK-C-BKPI-EDIT-7.
103600     STRING "UNIQUE IPS          " DELIMITED BY SIZE
103700            WK-C-BKPI-EDIT-7 DELIMITED BY SIZE
103800                INTO SOCKPIRP-TEXT.
103900     WRITE SOCKPIRP-LINE.
104000*
104100     MOVE WK-D-BKPI-AVG-DURATION TO WK-C-BKPI-EDIT-5V1.
104200     STRING "AVG DURATION SEC    " DELIMITED BY SIZE
104300            WK-C-BKPI-EDIT-5V1 DELIMITED BY SIZE
104400                INTO SOCKPIRP-TEXT.
104500     WRITE SOCKPIRP-LINE.
104600*
104700     MOVE WK-N-BKPI-TOTAL-COMMANDS TO WK-C-BKPI-EDIT-7.
104800     STRING "TOTAL COMMANDS      " DELIMITED BY SIZE
104900            WK-C-BKPI-EDIT-7 DELIMITED BY SIZE
105000                INTO SOCKPIRP-TEXT.
105100     WRITE SOCKPIRP-LINE.
105200*
105300     MOVE WK-D-BKPI-CMDS-PER-SESS TO WK-C-BKPI-EDIT-5V1.
105400     STRING "COMMANDS PER SESSION" DELIMITED BY SIZE
105500            WK-C-BKPI-EDIT-5V1 DELIMITED BY SIZE
105600                INTO SOCKPIRP-TEXT.
105700     WRITE SOCKPIRP-LINE.
105800*
105900     MOVE WK-N-BKPI-LOGIN-SUCCESS TO WK-C-BKPI-EDIT-7.
106000     STRING "LOGIN SUCCESS       " DELIMITED BY SIZE
106100            WK-C-BKPI-EDIT-7 DELIMITED BY SIZE
106200                INTO SOCKPIRP-TEXT.
106300     WRITE SOCKPIRP-LINE.
106400*
106500     MOVE WK-N-BKPI-LOGIN-FAILED TO WK-C-BKPI-EDIT-7.
106600     STRING "LOGIN FAILED        " DELIMITED BY SIZE
106700            WK-C-BKPI-EDIT-7 DELIMITED BY SIZE
106800                INTO SOCKPIRP-TEXT.
106900     WRITE SOCKPIRP-LINE.
107000*
107100     MOVE WK-D-BKPI-LOGIN-SUCC-RATE TO WK-C-BKPI-EDIT-5V1.
107200     STRING "LOGIN SUCCESS RATE %" DELIMITED BY SIZE
107300            WK-C-BKPI-EDIT-5V1 DELIMITED BY SIZE
107400                INTO SOCKPIRP-TEXT.
107500     WRITE SOCKPIRP-LINE.
107600*
107700     MOVE WK-N-BKPI-USER-COUNT-C TO WK-C-BKPI-EDIT-7.
107800     STRING "UNIQUE USERNAMES    " DELIMITED BY SIZE
107900            WK-C-BKPI-EDIT-7 DELIMITED BY SIZE
108000                INTO SOCKPIRP-TEXT.
108100     WRITE SOCKPIRP-LINE.
108200*
108300     MOVE WK-N-BKPI-PWD-COUNT-C TO WK-C-BKPI-EDIT-7.
108400     STRING "UNIQUE PASSWORDS    " DELIMITED BY SIZE
108500            WK-C-BKPI-EDIT-7 DELIMITED BY SIZE
108600                INTO SOCKPIRP-TEXT.
108700     WRITE SOCKPIRP-LINE.
108800*
108900     MOVE WK-N-BKPI-CTRY-COUNT-C TO WK-C-BKPI-EDIT-7.
109000     STRING "UNIQUE COUNTRIES    " DELIMITED BY SIZE
109100            WK-C-BKPI-EDIT-7 DELIMITED BY SIZE
109200                INTO SOCKPIRP-TEXT.
109300     WRITE SOCKPIRP-LINE.
109400*
109500     MOVE SPACES TO SOCKPIRP-TEXT.
109600     WRITE SOCKPIRP-LINE.
109700*
109800 E299-PRINT-BLOCK1-COUNTERS-EX.
109900     EXIT.
110000*
110100*----------------------------------------------------------------*
110200*    E300 - DISTRIBUTIONS.  CATEGORY AND SEVERITY ARE SORTED     *
110300*    DESCENDING FIRST SO THE HEAVIEST BUCKET PRINTS ON TOP.      *
110400*----------------------------------------------------------------*
110500 E300-PRINT-BLOCK2-DISTRIBUTIONS.
110600     PERFORM E310-SORT-CATEGORY
110700        THRU E319-SORT-CATEGORY-EX.
110800     PERFORM E320-SORT-SEVERITY
110900        THRU E329-SORT-SEVERITY-EX.
111000*
111100     MOVE "BLOCK 2 - DISTRIBUTIONS" TO SOCKPIRP-TEXT.
111200     WRITE SOCKPIRP-LINE.
111300*
111400     MOVE "CATEGORY DISTRIBUTION" TO SOCKPIRP-TEXT.
111500     WRITE SOCKPIRP-LINE.
111600     PERFORM E330-PRINT-CATEGORY-LINE
111700        THRU E330-PRINT-CATEGORY-LINE-EX
111800             VARYING WK-N-BKPI-SX FROM 1 BY 1
111900                 UNTIL WK-N-BKPI-SX > WK-N-BKPI-CAT-COUNT-C.
112000*
112100     MOVE "SEVERITY DISTRIBUTION" TO SOCKPIRP-TEXT.
112200     WRITE SOCKPIRP-LINE.
112300     PERFORM E340-PRINT-SEVERITY-LINE
112400        THRU E340-PRINT-SEVERITY-LINE-EX
112500             VARYING WK-N-BKPI-SX FROM 1 BY 1
112600                 UNTIL WK-N-BKPI-SX > WK-N-BKPI-SEV-COUNT-C.
112700*
112800     MOVE "DANGER LEVEL DISTRIBUTION" TO SOCKPIRP-TEXT.
112900     WRITE SOCKPIRP-LINE.
113000     MOVE WK-N-BKPI-DANGER-CRIT-CT TO WK-C-BKPI-EDIT-7.
113100     STRING "CRITICAL            " DELIMITED BY SIZE
113200            WK-C-BKPI-EDIT-7 DELIMITED BY SIZE
113300                INTO SOCKPIRP-TEXT.
113400     WRITE SOCKPIRP-LINE.
113500     MOVE WK-N-BKPI-DANGER-HIGH-CT TO WK-C-BKPI-EDIT-7.
113600     STRING "HIGH                " DELIMITED BY SIZE
113700            WK-C-BKPI-EDIT-7 DELIMITED BY SIZE
113800                INTO SOCKPIRP-TEXT.
113900     WRITE SOCKPIRP-LINE.
114000     MOVE WK-N-BKPI-DANGER-MED-CT TO WK-C-BKPI-EDIT-7.
114100     STRING "MEDIUM              " DELIMITED BY SIZE
114200            WK-C-BKPI-EDIT-7 DELIMITED BY SIZE
114300                INTO SOCKPIRP-TEXT.
114400     WRITE SOCKPIRP-LINE.
114500     MOVE WK-N-BKPI-DANGER-LOW-CT TO WK-C-BKPI-EDIT-7.
114600     STRING "LOW                 " DELIMITED BY SIZE
114700            WK-C-BKPI-EDIT-7 DELIMITED BY SIZE
114800                INTO SOCKPIRP-TEXT.
114900     WRITE SOCKPIRP-LINE.
115000     MOVE WK-N-BKPI-DANGER-MIN-CT TO WK-C-BKPI-EDIT-7.
115100     STRING "MINIMAL             " DELIMITED BY SIZE
115200            WK-C-BKPI-EDIT-7 DELIMITED BY SIZE
115300                INTO SOCKPIRP-TEXT.
115400     WRITE SOCKPIRP-LINE.
115500*
115600     MOVE "ATTACKER TYPE DISTRIBUTION" TO SOCKPIRP-TEXT.
115700     WRITE SOCKPIRP-LINE.
115800     MOVE WK-N-BKPI-ATYPE-BOT-CT TO WK-C-BKPI-EDIT-7.
115900     STRING "BOT                 " DELIMITED BY SIZE
116000            WK-C-BKPI-EDIT-7 DELIMITED BY SIZE
116100                INTO SOCKPIRP-TEXT.
116200     WRITE SOCKPIRP-LINE.
116300     MOVE WK-N-BKPI-ATYPE-HUMAN-CT TO WK-C-BKPI-EDIT-7.
116400     STRING "HUMAN               " DELIMITED BY SIZE
116500            WK-C-BKPI-EDIT-7 DELIMITED BY SIZE
116600                INTO SOCKPIRP-TEXT.
116700     WRITE SOCKPIRP-LINE.
116800     MOVE WK-N-BKPI-ATYPE-HYBRD-CT TO WK-C-BKPI-EDIT-7.
116900     STRING "HYBRID              " DELIMITED BY SIZE
117000            WK-C-BKPI-EDIT-7 DELIMITED BY SIZE
117100                INTO SOCKPIRP-TEXT.
117200     WRITE SOCKPIRP-LINE.
117300     MOVE WK-N-BKPI-ATYPE-UNKN-CT TO WK-C-BKPI-EDIT-7.
117400     STRING "UNKNOWN             " DELIMITED BY SIZE
117500            WK-C-BKPI-EDIT-7 DELIMITED BY SIZE
117600                INTO SOCKPIRP-TEXT.
117700     WRITE SOCKPIRP-LINE.
117800*
117900     MOVE WK-D-BKPI-BOT-RATIO TO WK-C-BKPI-EDIT-3V1.
118000     STRING "BOT RATIO %         " DELIMITED BY SIZE
118100            WK-C-BKPI-EDIT-3V1 DELIMITED BY SIZE
118200                INTO SOCKPIRP-TEXT.
118300     WRITE SOCKPIRP-LINE.
118400*
118500     MOVE SPACES TO SOCKPIRP-TEXT.
118600     WRITE SOCKPIRP-LINE.
118700*
118800 E399-PRINT-BLOCK2-DISTRIBUTIONS-EX.
118900     EXIT.
119000*
119100 E310-SORT-CATEGORY.
119200     IF  WK-N-BKPI-CAT-COUNT-C < 2
119300         GO TO E319-SORT-CATEGORY-EX.
119400     MOVE 1 TO WK-N-BKPI-SX.
119500 E311-CAT-OUTER.
119600     IF  WK-N-BKPI-SX >= WK-N-BKPI-CAT-COUNT-C
119700         GO TO E319-SORT-CATEGORY-EX.
119800     COMPUTE WK-N-BKPI-SY = WK-N-BKPI-SX + 1.
119900 E312-CAT-INNER.
120000     IF  WK-N-BKPI-SY > WK-N-BKPI-CAT-COUNT-C
120100         GO TO E313-CAT-NEXT.
120200     IF  WK-N-BKPI-CAT-COUNT(WK-N-BKPI-SY) >
120300             WK-N-BKPI-CAT-COUNT(WK-N-BKPI-SX)
120400         MOVE WK-C-BKPI-CAT-VALUE(WK-N-BKPI-SX)
120500             TO WK-C-BKPI-SWAP-VALUE(1:10)
120600         MOVE WK-N-BKPI-CAT-COUNT(WK-N-BKPI-SX)
120700             TO WK-N-BKPI-SWAP-COUNT
120800         MOVE WK-C-BKPI-CAT-VALUE(WK-N-BKPI-SY)
120900             TO WK-C-BKPI-CAT-VALUE(WK-N-BKPI-SX)
121000         MOVE WK-N-BKPI-CAT-COUNT(WK-N-BKPI-SY)
121100             TO WK-N-BKPI-CAT-COUNT(WK-N-BKPI-SX)
121200         MOVE WK-C-BKPI-SWAP-VALUE(1:10)
121300             TO WK-C-BKPI-CAT-VALUE(WK-N-BKPI-SY)
121400         MOVE WK-N-BKPI-SWAP-COUNT
121500             TO WK-N-BKPI-CAT-COUNT(WK-N-BKPI-SY)
121600     END-IF.
121700     ADD 1 TO WK-N-BKPI-SY.
121800     GO TO E312-CAT-INNER.
121900 E313-CAT-NEXT.
122000     ADD 1 TO WK-N-BKPI-SX.
122100     GO TO E311-CAT-OUTER.
122200*
122300 E319-SORT-CATEGORY-EX.
122400     EXIT.
122500*
122600 E320-SORT-SEVERITY.
122700     IF  WK-N-BKPI-SEV-COUNT-C < 2
122800         GO TO E329-SORT-SEVERITY-EX.
122900     MOVE 1 TO WK-N-BKPI-SX.
123000 E321-SEV-OUTER.
123100     IF  WK-N-BKPI-SX >= WK-N-BKPI-SEV-COUNT-C
123200         GO TO E329-SORT-SEVERITY-EX.
123300     COMPUTE WK-N-BKPI-SY = WK-N-BKPI-SX + 1.
123400 E322-SEV-INNER.
123500     IF  WK-N-BKPI-SY > WK-N-BKPI-SEV-COUNT-C
123600         GO TO E323-SEV-NEXT.
123700     IF  WK-N-BKPI-SEV-COUNT(WK-N-BKPI-SY) >
123800             WK-N-BKPI-SEV-COUNT(WK-N-BKPI-SX)
123900         MOVE WK-C-BKPI-SEV-VALUE(WK-N-BKPI-SX)
124000             TO WK-C-BKPI-SWAP-VALUE(1:8)
124100         MOVE WK-N-BKPI-SEV-COUNT(WK-N-BKPI-SX)
124200             TO WK-N-BKPI-SWAP-COUNT
124300         MOVE WK-C-BKPI-SEV-VALUE(WK-N-BKPI-SY)
124400             TO WK-C-BKPI-SEV-VALUE(WK-N-BKPI-SX)
124500         MOVE WK-N-BKPI-SEV-COUNT(WK-N-BKPI-SY)
124600             TO WK-N-BKPI-SEV-COUNT(WK-N-BKPI-SX)
124700         MOVE WK-C-BKPI-SWAP-VALUE(1:8)
124800             TO WK-C-BKPI-SEV-VALUE(WK-N-BKPI-SY)
124900         MOVE WK-N-BKPI-SWAP-COUNT
125000             TO WK-N-BKPI-SEV-COUNT(WK-N-BKPI-SY)
125100     END-IF.
125200     ADD 1 TO WK-N-BKPI-SY.
125300     GO TO E322-SEV-INNER.
125400 E323-SEV-NEXT.
125500     ADD 1 TO WK-N-BKPI-SX.
125600     GO TO E321-SEV-OUTER.
125700*
125800 E329-SORT-SEVERITY-EX.
125900     EXIT.
126000*
126100 E330-PRINT-CATEGORY-LINE.
126200     MOVE WK-N-BKPI-CAT-COUNT(WK-N-BKPI-SX) TO WK-C-BKPI-EDIT-7.
126300     STRING WK-C-BKPI-CAT-VALUE(WK-N-BKPI-SX) DELIMITED BY SIZE
126400            "          " DELIMITED BY SIZE
126500            WK-C-BKPI-EDIT-7 DELIMITED BY SIZE
126600                INTO SOCKPIRP-TEXT.
126700     WRITE SOCKPIRP-LINE.
126800 E330-PRINT-CATEGORY-LINE-EX.
126900     EXIT.
127000*
127100 E340-PRINT-SEVERITY-LINE.
127200     MOVE WK-N-BKPI-SEV-COUNT(WK-N-BKPI-SX) TO WK-C-BKPI-EDIT-7.
127300     STRING WK-C-BKPI-SEV-VALUE(WK-N-BKPI-SX) DELIMITED BY SIZE
127400            "          " DELIMITED BY SIZE
127500            WK-C-BKPI-EDIT-7 DELIMITED BY SIZE
127600                INTO SOCKPIRP-TEXT.
127700     WRITE SOCKPIRP-LINE.
127800 E340-PRINT-SEVERITY-LINE-EX.
127900     EXIT.
128000*
128100*----------------------------------------------------------------*
128200*    E400 - THE EIGHT TOP-10 LISTS.  EACH TABLE IS PARTIALLY     *
128300*    SELECTION-SORTED SO ONLY ITS FIRST 10 SLOTS NEED TO SETTLE  *
128400*    BEFORE THE LIST PRINTS.                                     *
128500*----------------------------------------------------------------*
128600 E400-PRINT-BLOCK3-TOP-N.
128700     MOVE "BLOCK 3 - TOP 10 LISTS" TO SOCKPIRP-TEXT.
128800     WRITE SOCKPIRP-LINE.
128900*
129000     PERFORM E410-SORT-IP THRU E419-SORT-IP-EX.
129100     MOVE "TOP 10 IPS" TO SOCKPIRP-TEXT.
129200     WRITE SOCKPIRP-LINE.
129300     PERFORM E411-PRINT-IP-LINE
129400        THRU E411-PRINT-IP-LINE-EX
129500             VARYING WK-N-BKPI-SX FROM 1 BY 1
129600                 UNTIL WK-N-BKPI-SX > 10
129700                    OR WK-N-BKPI-SX > WK-N-BKPI-IP-COUNT-C.
129800*
129900     PERFORM E420-SORT-USER THRU E429-SORT-USER-EX.
130000     MOVE "TOP 10 USERNAMES" TO SOCKPIRP-TEXT.
130100     WRITE SOCKPIRP-LINE.
130200     PERFORM E421-PRINT-USER-LINE
130300        THRU E421-PRINT-USER-LINE-EX
130400             VARYING WK-N-BKPI-SX FROM 1 BY 1
130500                 UNTIL WK-N-BKPI-SX > 10
130600                    OR WK-N-BKPI-SX > WK-N-BKPI-USER-COUNT-C.
130700*
130800     PERFORM E430-SORT-PWD THRU E439-SORT-PWD-EX.
130900     MOVE "TOP 10 PASSWORDS" TO SOCKPIRP-TEXT.
131000     WRITE SOCKPIRP-LINE.
131100     PERFORM E431-PRINT-PWD-LINE
131200        THRU E431-PRINT-PWD-LINE-EX
131300             VARYING WK-N-BKPI-SX FROM 1 BY 1
131400                 UNTIL WK-N-BKPI-SX > 10
131500                    OR WK-N-BKPI-SX > WK-N-BKPI-PWD-COUNT-C.
131600*
131700     PERFORM E440-SORT-COMMAND THRU E449-SORT-COMMAND-EX.
131800     MOVE "TOP 10 COMMANDS" TO SOCKPIRP-TEXT.
131900     WRITE SOCKPIRP-LINE.
132000     PERFORM E441-PRINT-COMMAND-LINE
132100        THRU E441-PRINT-COMMAND-LINE-EX
132200             VARYING WK-N-BKPI-SX FROM 1 BY 1
132300                 UNTIL WK-N-BKPI-SX > 10
132400                    OR WK-N-BKPI-SX > WK-N-BKPI-CMD-COUNT-C.
132500*
132600     PERFORM E450-SORT-DANGEROUS THRU E459-SORT-DANGEROUS-EX.
132700     MOVE "TOP 10 DANGEROUS COMMANDS" TO SOCKPIRP-TEXT.
132800     WRITE SOCKPIRP-LINE.
132900     PERFORM E451-PRINT-DANGEROUS-LINE
133000        THRU E451-PRINT-DANGEROUS-LINE-EX
133100             VARYING WK-N-BKPI-SX FROM 1 BY 1
133200                 UNTIL WK-N-BKPI-SX > 10
133300                    OR WK-N-BKPI-SX > WK-N-BKPI-DCMD-COUNT-C.
133400*
133500     PERFORM E460-SORT-COUNTRY THRU E469-SORT-COUNTRY-EX.
133600     MOVE "TOP 10 COUNTRIES" TO SOCKPIRP-TEXT.
133700     WRITE SOCKPIRP-LINE.
133800     PERFORM E461-PRINT-COUNTRY-LINE
133900        THRU E461-PRINT-COUNTRY-LINE-EX
134000             VARYING WK-N-BKPI-SX FROM 1 BY 1
134100                 UNTIL WK-N-BKPI-SX > 10
134200                    OR WK-N-BKPI-SX > WK-N-BKPI-CTRY-COUNT-C.
134300*
134400     PERFORM E470-SORT-ASN THRU E479-SORT-ASN-EX.
134500     MOVE "TOP 10 ASN ORGS" TO SOCKPIRP-TEXT.
134600     WRITE SOCKPIRP-LINE.
134700     PERFORM E471-PRINT-ASN-LINE
134800        THRU E471-PRINT-ASN-LINE-EX
134900             VARYING WK-N-BKPI-SX FROM 1 BY 1
135000                 UNTIL WK-N-BKPI-SX > 10
135100                    OR WK-N-BKPI-SX > WK-N-BKPI-ASN-COUNT-C.
135200*
135300     PERFORM E480-SORT-MITRE THRU E489-SORT-MITRE-EX.
135400     MOVE "TOP 10 MITRE TECHNIQUES" TO SOCKPIRP-TEXT.
135500     WRITE SOCKPIRP-LINE.
135600     PERFORM E481-PRINT-MITRE-LINE
135700        THRU E481-PRINT-MITRE-LINE-EX
135800             VARYING WK-N-BKPI-SX FROM 1 BY 1
135900                 UNTIL WK-N-BKPI-SX > 10
136000                    OR WK-N-BKPI-SX > WK-N-BKPI-MIT-COUNT-C.
136100*
136200     MOVE SPACES TO SOCKPIRP-TEXT.
136300     WRITE SOCKPIRP-LINE.
136400*
136500*    THE #1 COUNTRY AND #1 DANGEROUS COMMAND ARE NOW SETTLED
136600*    IN SLOT 1 OF THEIR TABLES - CAPTURED HERE FOR THE
136700*    EXECUTIVE SUMMARY REPORT BELOW.
136800*
136900     IF  WK-N-BKPI-CTRY-COUNT-C > ZERO
137000         MOVE WK-C-BKPI-CTRY-NAME(1) TO WK-C-BKPI-TOP-COUNTRY.
137100     IF  WK-N-BKPI-DCMD-COUNT-C > ZERO
137200         MOVE WK-C-BKPI-DCMD-TEXT(1) TO WK-C-BKPI-TOP-DANGER-CMD.
137300*
137400 E499-PRINT-BLOCK3-TOP-N-EX.
137500     EXIT.
137600*
137700 E410-SORT-IP.
137800     IF  WK-N-BKPI-IP-COUNT-C < 2
137900         GO TO E419-SORT-IP-EX.
138000     MOVE 1 TO WK-N-BKPI-SX.
138100 E412-IP-OUTER.
138200     IF  WK-N-BKPI-SX >= WK-N-BKPI-IP-COUNT-C
138300         GO TO E419-SORT-IP-EX.
138400     IF  WK-N-BKPI-SX > 10
138500         GO TO E419-SORT-IP-EX.
138600     COMPUTE WK-N-BKPI-SY = WK-N-BKPI-SX + 1.
138700 E413-IP-INNER.
138800     IF  WK-N-BKPI-SY > WK-N-BKPI-IP-COUNT-C
138900         GO TO E414-IP-NEXT.
139000     IF  WK-N-BKPI-IP-COUNT(WK-N-BKPI-SY) >
139100             WK-N-BKPI-IP-COUNT(WK-N-BKPI-SX)
139200         MOVE WK-C-BKPI-IP-VALUE(WK-N-BKPI-SX)
139300             TO WK-C-BKPI-SWAP-VALUE(1:15)
139400         MOVE WK-N-BKPI-IP-COUNT(WK-N-BKPI-SX)
139500             TO WK-N-BKPI-SWAP-COUNT
139600         MOVE WK-C-BKPI-IP-VALUE(WK-N-BKPI-SY)
139700             TO WK-C-BKPI-IP-VALUE(WK-N-BKPI-SX)
139800         MOVE WK-N-BKPI-IP-COUNT(WK-N-BKPI-SY)
139900             TO WK-N-BKPI-IP-COUNT(WK-N-BKPI-SX)
140000         MOVE WK-C-BKPI-SWAP-VALUE(1:15)
140100             TO WK-C-BKPI-IP-VALUE(WK-N-BKPI-SY)
140200         MOVE WK-N-BKPI-SWAP-COUNT
140300             TO WK-N-BKPI-IP-COUNT(WK-N-BKPI-SY)
140400     END-IF.
140500     ADD 1 TO WK-N-BKPI-SY.
140600     GO TO E413-IP-INNER.
140700 E414-IP-NEXT.
140800     ADD 1 TO WK-N-BKPI-SX.
140900     GO TO E412-IP-OUTER.
141000*
141100 E419-SORT-IP-EX.
141200     EXIT.
141300*
141400 E411-PRINT-IP-LINE.
141500     MOVE WK-N-BKPI-SX TO WK-C-BKPI-EDIT-RANK.
141600     MOVE WK-N-BKPI-IP-COUNT(WK-N-BKPI-SX) TO WK-C-BKPI-EDIT-7.
141700     STRING WK-C-BKPI-EDIT-RANK DELIMITED BY SIZE
141800            "  " DELIMITED BY SIZE
141900            WK-C-BKPI-IP-VALUE(WK-N-BKPI-SX) DELIMITED BY SIZE
142000            "  " DELIMITED BY SIZE
142100            WK-C-BKPI-EDIT-7 DELIMITED BY SIZE
142200                INTO SOCKPIRP-TEXT.
142300     WRITE SOCKPIRP-LINE.
142400 E411-PRINT-IP-LINE-EX.
142500     EXIT.
142600*
142700 E420-SORT-USER.
142800     IF  WK-N-BKPI-USER-COUNT-C < 2
142900         GO TO E429-SORT-USER-EX.
143000     MOVE 1 TO WK-N-BKPI-SX.
143100 E422-USER-OUTER.
143200     IF  WK-N-BKPI-SX >= WK-N-BKPI-USER-COUNT-C
143300         GO TO E429-SORT-USER-EX.
143400     IF  WK-N-BKPI-SX > 10
143500         GO TO E429-SORT-USER-EX.
143600     COMPUTE WK-N-BKPI-SY = WK-N-BKPI-SX + 1.
143700 E423-USER-INNER.
143800     IF  WK-N-BKPI-SY > WK-N-BKPI-USER-COUNT-C
143900         GO TO E424-USER-NEXT.
144000     IF  WK-N-BKPI-USER-COUNT(WK-N-BKPI-SY) >
144100             WK-N-BKPI-USER-COUNT(WK-N-BKPI-SX)
144200         MOVE WK-C-BKPI-USER-VALUE(WK-N-BKPI-SX)
144300             TO WK-C-BKPI-SWAP-VALUE(1:32)
144400         MOVE WK-N-BKPI-USER-COUNT(WK-N-BKPI-SX)
144500             TO WK-N-BKPI-SWAP-COUNT
144600         MOVE WK-C-BKPI-USER-VALUE(WK-N-BKPI-SY)
144700             TO WK-C-BKPI-USER-VALUE(WK-N-BKPI-SX)
144800         MOVE WK-N-BKPI-USER-COUNT(WK-N-BKPI-SY)
144900             TO WK-N-BKPI-USER-COUNT(WK-N-BKPI-SX)
145000         MOVE WK-C-BKPI-SWAP-VALUE(1:32)
145100             TO WK-C-BKPI-USER-VALUE(WK-N-BKPI-SY)
145200         MOVE WK-N-BKPI-SWAP-COUNT
145300             TO WK-N-BKPI-USER-COUNT(WK-N-BKPI-SY)
145400     END-IF.
145500     ADD 1 TO WK-N-BKPI-SY.
145600     GO TO E423-USER-INNER.
145700 E424-USER-NEXT.
145800     ADD 1 TO WK-N-BKPI-SX.
145900     GO TO E422-USER-OUTER.
146000*
146100 E429-SORT-USER-EX.
146200     EXIT.
146300*
146400 E421-PRINT-USER-LINE.
146500     MOVE WK-N-BKPI-SX TO WK-C-BKPI-EDIT-RANK.
146600     MOVE WK-N-BKPI-USER-COUNT(WK-N-BKPI-SX) TO WK-C-BKPI-EDIT-7.
146700     STRING WK-C-BKPI-EDIT-RANK DELIMITED BY SIZE
146800            "  " DELIMITED BY SIZE
146900            WK-C-BKPI-USER-VALUE(WK-N-BKPI-SX) DELIMITED BY SIZE
147000            "  " DELIMITED BY SIZE
147100            WK-C-BKPI-EDIT-7 DELIMITED BY SIZE
147200                INTO SOCKPIRP-TEXT.
147300     WRITE SOCKPIRP-LINE.
147400 E421-PRINT-USER-LINE-EX.
147500     EXIT.
147600*
147700 E430-SORT-PWD.
147800     IF  WK-N-BKPI-PWD-COUNT-C < 2
147900         GO TO E439-SORT-PWD-EX.
148000     MOVE 1 TO WK-N-BKPI-SX.
148100 E432-PWD-OUTER.
148200     IF  WK-N-BKPI-SX >= WK-N-BKPI-PWD-COUNT-C
148300         GO TO E439-SORT-PWD-EX.
148400     IF  WK-N-BKPI-SX > 10
148500         GO TO E439-SORT-PWD-EX.
148600     COMPUTE WK-N-BKPI-SY = WK-N-BKPI-SX + 1.
148700 E433-PWD-INNER.
148800     IF  WK-N-BKPI-SY > WK-N-BKPI-PWD-COUNT-C
148900         GO TO E434-PWD-NEXT.
149000     IF  WK-N-BKPI-PWD-COUNT(WK-N-BKPI-SY) >
149100             WK-N-BKPI-PWD-COUNT(WK-N-BKPI-SX)
149200         MOVE WK-C-BKPI-PWD-VALUE(WK-N-BKPI-SX)
149300             TO WK-C-BKPI-SWAP-VALUE(1:32)
149400         MOVE WK-N-BKPI-PWD-COUNT(WK-N-BKPI-SX)
149500             TO WK-N-BKPI-SWAP-COUNT
149600         MOVE WK-C-BKPI-PWD-VALUE(WK-N-BKPI-SY)
149700             TO WK-C-BKPI-PWD-VALUE(WK-N-BKPI-SX)
149800         MOVE WK-N-BKPI-PWD-COUNT(WK-N-BKPI-SY)
149900             TO WK-N-BKPI-PWD-COUNT(WK-N-BKPI-SX)
150000         MOVE WK-C-BKPI-SWAP-VALUE(1:32)
150100             TO WK-C-BKPI-PWD-VALUE(WK-N-BKPI-SY)
150200         MOVE WK-N-BKPI-SWAP-COUNT
150300             TO WK-N-BKPI-PWD-COUNT(WK-N-BKPI-SY)
150400     END-IF.
150500     ADD 1 TO WK-N-BKPI-SY.
150600     GO TO E433-PWD-INNER.
150700 E434-PWD-NEXT.
150800     ADD 1 TO WK-N-BKPI-SX.
150900     GO TO E432-PWD-OUTER.
151000*
151100 E439-SORT-PWD-EX.
151200     EXIT.
151300*
151400 E431-PRINT-PWD-LINE.
151500     MOVE WK-N-BKPI-SX TO WK-C-BKPI-EDIT-RANK.
151600     MOVE WK-N-BKPI-PWD-COUNT(WK-N-BKPI-SX) TO WK-C-BKPI-EDIT-7.
151700     STRING WK-C-BKPI-EDIT-RANK DELIMITED BY SIZE
151800            "  " DELIMITED BY SIZE
151900            WK-C-BKPI-PWD-VALUE(WK-N-BKPI-SX) DELIMITED BY SIZE
152000            "  " DELIMITED BY SIZE
152100            WK-C-BKPI-EDIT-7 DELIMITED BY SIZE
152200                INTO SOCKPIRP-TEXT.
152300     WRITE SOCKPIRP-LINE.
152400 E431-PRINT-PWD-LINE-EX.
152500     EXIT.
152600*
152700 E440-SORT-COMMAND.
152800     IF  WK-N-BKPI-CMD-COUNT-C < 2
152900         GO TO E449-SORT-COMMAND-EX.
153000     MOVE 1 TO WK-N-BKPI-SX.
153100 E442-CMD-OUTER.
153200     IF  WK-N-BKPI-SX >= WK-N-BKPI-CMD-COUNT-C
153300         GO TO E449-SORT-COMMAND-EX.
153400     IF  WK-N-BKPI-SX > 10
153500         GO TO E449-SORT-COMMAND-EX.
153600     COMPUTE WK-N-BKPI-SY = WK-N-BKPI-SX + 1.
153700 E443-CMD-INNER.
153800     IF  WK-N-BKPI-SY > WK-N-BKPI-CMD-COUNT-C
153900         GO TO E444-CMD-NEXT.
154000     IF  WK-N-BKPI-CMD-COUNT(WK-N-BKPI-SY) >
154100             WK-N-BKPI-CMD-COUNT(WK-N-BKPI-SX)
154200         MOVE WK-C-BKPI-CMD-VALUE(WK-N-BKPI-SX)
154300             TO WK-C-BKPI-SWAP-VALUE
154400         MOVE WK-N-BKPI-CMD-COUNT(WK-N-BKPI-SX)
154500             TO WK-N-BKPI-SWAP-COUNT
154600         MOVE WK-C-BKPI-CMD-VALUE(WK-N-BKPI-SY)
154700             TO WK-C-BKPI-CMD-VALUE(WK-N-BKPI-SX)
154800         MOVE WK-N-BKPI-CMD-COUNT(WK-N-BKPI-SY)
154900             TO WK-N-BKPI-CMD-COUNT(WK-N-BKPI-SX)
155000         MOVE WK-C-BKPI-SWAP-VALUE
155100             TO WK-C-BKPI-CMD-VALUE(WK-N-BKPI-SY)
155200         MOVE WK-N-BKPI-SWAP-COUNT
155300             TO WK-N-BKPI-CMD-COUNT(WK-N-BKPI-SY)
155400     END-IF.
155500     ADD 1 TO WK-N-BKPI-SY.
155600     GO TO E443-CMD-INNER.
155700 E444-CMD-NEXT.
155800     ADD 1 TO WK-N-BKPI-SX.
155900     GO TO E442-CMD-OUTER.
156000*
156100 E449-SORT-COMMAND-EX.
156200     EXIT.
156300*
156400 E441-PRINT-COMMAND-LINE.
156500     MOVE WK-N-BKPI-SX TO WK-C-BKPI-EDIT-RANK.
156600     MOVE WK-N-BKPI-CMD-COUNT(WK-N-BKPI-SX) TO WK-C-BKPI-EDIT-7.
156700     STRING WK-C-BKPI-EDIT-RANK DELIMITED BY SIZE
156800            "  " DELIMITED BY SIZE
156900            WK-C-BKPI-CMD-VALUE(WK-N-BKPI-SX) DELIMITED BY SIZE
157000            "  " DELIMITED BY SIZE
157100            WK-C-BKPI-EDIT-7 DELIMITED BY SIZE
157200                INTO SOCKPIRP-TEXT.
157300     WRITE SOCKPIRP-LINE.
157400 E441-PRINT-COMMAND-LINE-EX.
157500     EXIT.
157600*
157700 E450-SORT-DANGEROUS.
157800     IF  WK-N-BKPI-DCMD-COUNT-C < 2
157900         GO TO E459-SORT-DANGEROUS-EX.
158000     MOVE 1 TO WK-N-BKPI-SX.
158100 E452-DCMD-OUTER.
158200     IF  WK-N-BKPI-SX >= WK-N-BKPI-DCMD-COUNT-C
158300         GO TO E459-SORT-DANGEROUS-EX.
158400     IF  WK-N-BKPI-SX > 10
158500         GO TO E459-SORT-DANGEROUS-EX.
158600     COMPUTE WK-N-BKPI-SY = WK-N-BKPI-SX + 1.
158700 E453-DCMD-INNER.
158800     IF  WK-N-BKPI-SY > WK-N-BKPI-DCMD-COUNT-C
158900         GO TO E454-DCMD-NEXT.
159000     IF  WK-N-BKPI-DCMD-CNT(WK-N-BKPI-SY) >
159100             WK-N-BKPI-DCMD-CNT(WK-N-BKPI-SX)
159200         MOVE WK-C-BKPI-DCMD-TEXT(WK-N-BKPI-SX)
159300             TO WK-C-BKPI-SWAP-DCMD-TEXT
159400         MOVE WK-C-BKPI-DCMD-CAT(WK-N-BKPI-SX)
159500             TO WK-C-BKPI-SWAP-DCMD-CAT
159600         MOVE WK-C-BKPI-DCMD-SEV(WK-N-BKPI-SX)
159700             TO WK-C-BKPI-SWAP-DCMD-SEV
159800         MOVE WK-N-BKPI-DCMD-CNT(WK-N-BKPI-SX)
159900             TO WK-N-BKPI-SWAP-DCMD-COUNT
160000         MOVE WK-C-BKPI-DCMD-TEXT(WK-N-BKPI-SY)
160100             TO WK-C-BKPI-DCMD-TEXT(WK-N-BKPI-SX)
160200         MOVE WK-C-BKPI-DCMD-CAT(WK-N-BKPI-SY)
160300             TO WK-C-BKPI-DCMD-CAT(WK-N-BKPI-SX)
160400         MOVE WK-C-BKPI-DCMD-SEV(WK-N-BKPI-SY)
160500             TO WK-C-BKPI-DCMD-SEV(WK-N-BKPI-SX)
160600         MOVE WK-N-BKPI-DCMD-CNT(WK-N-BKPI-SY)
160700             TO WK-N-BKPI-DCMD-CNT(WK-N-BKPI-SX)
160800         MOVE WK-C-BKPI-SWAP-DCMD-TEXT
160900             TO WK-C-BKPI-DCMD-TEXT(WK-N-BKPI-SY)
161000         MOVE WK-C-BKPI-SWAP-DCMD-CAT
161100             TO WK-C-BKPI-DCMD-CAT(WK-N-BKPI-SY)
161200         MOVE WK-C-BKPI-SWAP-DCMD-SEV
161300             TO WK-C-BKPI-DCMD-SEV(WK-N-BKPI-SY)
161400         MOVE WK-N-BKPI-SWAP-DCMD-COUNT
161500             TO WK-N-BKPI-DCMD-CNT(WK-N-BKPI-SY)
161600     END-IF.
161700     ADD 1 TO WK-N-BKPI-SY.
161800     GO TO E453-DCMD-INNER.
161900 E454-DCMD-NEXT.
162000     ADD 1 TO WK-N-BKPI-SX.
162100     GO TO E452-DCMD-OUTER.
162200*
162300 E459-SORT-DANGEROUS-EX.
162400     EXIT.
162500*
162600 E451-PRINT-DANGEROUS-LINE.
162700     MOVE WK-N-BKPI-SX TO WK-C-BKPI-EDIT-RANK.
162800     MOVE WK-N-BKPI-DCMD-CNT(WK-N-BKPI-SX) TO WK-C-BKPI-EDIT-7.
162900     STRING WK-C-BKPI-EDIT-RANK DELIMITED BY SIZE
163000            "  " DELIMITED BY SIZE
163100            WK-C-BKPI-DCMD-TEXT(WK-N-BKPI-SX) DELIMITED BY SIZE
163200            "  " DELIMITED BY SIZE
163300            WK-C-BKPI-DCMD-CAT(WK-N-BKPI-SX) DELIMITED BY SIZE
163400            "  " DELIMITED BY SIZE
163500            WK-C-BKPI-DCMD-SEV(WK-N-BKPI-SX) DELIMITED BY SIZE
163600            "  " DELIMITED BY SIZE
163700            WK-C-BKPI-EDIT-7 DELIMITED BY SIZE
163800                INTO SOCKPIRP-TEXT.
163900     WRITE SOCKPIRP-LINE.
164000 E451-PRINT-DANGEROUS-LINE-EX.
164100     EXIT.
164200*
164300 E460-SORT-COUNTRY.
164400     IF  WK-N-BKPI-CTRY-COUNT-C < 2
164500         GO TO E469-SORT-COUNTRY-EX.
164600     MOVE 1 TO WK-N-BKPI-SX.
164700 E462-CTRY-OUTER.
164800     IF  WK-N-BKPI-SX >= WK-N-BKPI-CTRY-COUNT-C
164900         GO TO E469-SORT-COUNTRY-EX.
165000     IF  WK-N-BKPI-SX > 10
165100         GO TO E469-SORT-COUNTRY-EX.
165200     COMPUTE WK-N-BKPI-SY = WK-N-BKPI-SX + 1.
165300 E463-CTRY-INNER.
165400     IF  WK-N-BKPI-SY > WK-N-BKPI-CTRY-COUNT-C
165500         GO TO E464-CTRY-NEXT.
165600     IF  WK-N-BKPI-CTRY-COUNT(WK-N-BKPI-SY) >
165700             WK-N-BKPI-CTRY-COUNT(WK-N-BKPI-SX)
165800         MOVE WK-C-BKPI-CTRY-CODE(WK-N-BKPI-SX)
165900             TO WK-C-BKPI-SWAP-CTRY-CODE
166000         MOVE WK-C-BKPI-CTRY-NAME(WK-N-BKPI-SX)
166100             TO WK-C-BKPI-SWAP-CTRY-NAME
166200         MOVE WK-N-BKPI-CTRY-COUNT(WK-N-BKPI-SX)
166300             TO WK-N-BKPI-SWAP-CTRY-COUNT
166400         MOVE WK-C-BKPI-CTRY-CODE(WK-N-BKPI-SY)
166500             TO WK-C-BKPI-CTRY-CODE(WK-N-BKPI-SX)
166600         MOVE WK-C-BKPI-CTRY-NAME(WK-N-BKPI-SY)
166700             TO WK-C-BKPI-CTRY-NAME(WK-N-BKPI-SX)
166800         MOVE WK-N-BKPI-CTRY-COUNT(WK-N-BKPI-SY)
166900             TO WK-N-BKPI-CTRY-COUNT(WK-N-BKPI-SX)
167000         MOVE WK-C-BKPI-SWAP-CTRY-CODE
167100             TO WK-C-BKPI-CTRY-CODE(WK-N-BKPI-SY)
167200         MOVE WK-C-BKPI-SWAP-CTRY-NAME
167300             TO WK-C-BKPI-CTRY-NAME(WK-N-BKPI-SY)
167400         MOVE WK-N-BKPI-SWAP-CTRY-COUNT
167500             TO WK-N-BKPI-CTRY-COUNT(WK-N-BKPI-SY)
167600     END-IF.
167700     ADD 1 TO WK-N-BKPI-SY.
167800     GO TO E463-CTRY-INNER.
167900 E464-CTRY-NEXT.
168000     ADD 1 TO WK-N-BKPI-SX.
168100     GO TO E462-CTRY-OUTER.
168200*
168300 E469-SORT-COUNTRY-EX.
168400     EXIT.
168500*
168600 E461-PRINT-COUNTRY-LINE.
168700     MOVE WK-N-BKPI-SX TO WK-C-BKPI-EDIT-RANK.
168800     MOVE WK-N-BKPI-CTRY-COUNT(WK-N-BKPI-SX) TO WK-C-BKPI-EDIT-7.
168900     STRING WK-C-BKPI-EDIT-RANK DELIMITED BY SIZE
169000            "  " DELIMITED BY SIZE
169100            WK-C-BKPI-CTRY-CODE(WK-N-BKPI-SX) DELIMITED BY SIZE
169200            "  " DELIMITED BY SIZE
169300            WK-C-BKPI-CTRY-NAME(WK-N-BKPI-SX) DELIMITED BY SIZE
169400            "  " DELIMITED BY SIZE
169500            WK-C-BKPI-EDIT-7 DELIMITED BY SIZE
169600                INTO SOCKPIRP-TEXT.
169700     WRITE SOCKPIRP-LINE.
169800 E461-PRINT-COUNTRY-LINE-EX.
169900     EXIT.
170000*
170100 E470-SORT-ASN.
170200     IF  WK-N-BKPI-ASN-COUNT-C < 2
170300         GO TO E479-SORT-ASN-EX.
170400     MOVE 1 TO WK-N-BKPI-SX.
170500 E472-ASN-OUTER.
170600     IF  WK-N-BKPI-SX >= WK-N-BKPI-ASN-COUNT-C
170700         GO TO E479-SORT-ASN-EX.
170800     IF  WK-N-BKPI-SX > 10
170900         GO TO E479-SORT-ASN-EX.
171000     COMPUTE WK-N-BKPI-SY = WK-N-BKPI-SX + 1.
171100 E473-ASN-INNER.
171200     IF  WK-N-BKPI-SY > WK-N-BKPI-ASN-COUNT-C
171300         GO TO E474-ASN-NEXT.
171400     IF  WK-N-BKPI-ASN-COUNT(WK-N-BKPI-SY) >
171500             WK-N-BKPI-ASN-COUNT(WK-N-BKPI-SX)
171600         MOVE WK-C-BKPI-ASN-VALUE(WK-N-BKPI-SX)
171700             TO WK-C-BKPI-SWAP-VALUE
171800         MOVE WK-N-BKPI-ASN-COUNT(WK-N-BKPI-SX)
171900             TO WK-N-BKPI-SWAP-COUNT
172000         MOVE WK-C-BKPI-ASN-VALUE(WK-N-BKPI-SY)
172100             TO WK-C-BKPI-ASN-VALUE(WK-N-BKPI-SX)
172200         MOVE WK-N-BKPI-ASN-COUNT(WK-N-BKPI-SY)
172300             TO WK-N-BKPI-ASN-COUNT(WK-N-BKPI-SX)
172400         MOVE WK-C-BKPI-SWAP-VALUE
172500             TO WK-C-BKPI-ASN-VALUE(WK-N-BKPI-SY)
172600         MOVE WK-N-BKPI-SWAP-COUNT
172700             TO WK-N-BKPI-ASN-COUNT(WK-N-BKPI-SY)
172800     END-IF.
172900     ADD 1 TO WK-N-BKPI-SY.
173000     GO TO E473-ASN-INNER.
173100 E474-ASN-NEXT.
173200     ADD 1 TO WK-N-BKPI-SX.
173300     GO TO E472-ASN-OUTER.
173400*
173500 E479-SORT-ASN-EX.
173600     EXIT.
173700*
173800 E471-PRINT-ASN-LINE.
173900     MOVE WK-N-BKPI-SX TO WK-C-BKPI-EDIT-RANK.
174000     MOVE WK-N-BKPI-ASN-COUNT(WK-N-BKPI-SX) TO WK-C-BKPI-EDIT-7.
174100     STRING WK-C-BKPI-EDIT-RANK DELIMITED BY SIZE
174200            "  " DELIMITED BY SIZE
174300            WK-C-BKPI-ASN-VALUE(WK-N-BKPI-SX) DELIMITED BY SIZE
174400            "  " DELIMITED BY SIZE
174500            WK-C-BKPI-EDIT-7 DELIMITED BY SIZE
174600                INTO SOCKPIRP-TEXT.
174700     WRITE SOCKPIRP-LINE.
174800 E471-PRINT-ASN-LINE-EX.
174900     EXIT.
175000*
175100 E480-SORT-MITRE.
175200     IF  WK-N-BKPI-MIT-COUNT-C < 2
175300         GO TO E489-SORT-MITRE-EX.
175400     MOVE 1 TO WK-N-BKPI-SX.
175500 E482-MIT-OUTER.
175600     IF  WK-N-BKPI-SX >= WK-N-BKPI-MIT-COUNT-C
175700         GO TO E489-SORT-MITRE-EX.
175800     IF  WK-N-BKPI-SX > 10
175900         GO TO E489-SORT-MITRE-EX.
176000     COMPUTE WK-N-BKPI-SY = WK-N-BKPI-SX + 1.
176100 E483-MIT-INNER.
176200     IF  WK-N-BKPI-SY > WK-N-BKPI-MIT-COUNT-C
176300         GO TO E484-MIT-NEXT.
176400     IF  WK-N-BKPI-MIT-COUNT(WK-N-BKPI-SY) >
176500             WK-N-BKPI-MIT-COUNT(WK-N-BKPI-SX)
176600         MOVE WK-C-BKPI-MIT-VALUE(WK-N-BKPI-SX)
176700             TO WK-C-BKPI-SWAP-VALUE(1:9)
176800         MOVE WK-N-BKPI-MIT-COUNT(WK-N-BKPI-SX)
176900             TO WK-N-BKPI-SWAP-COUNT
177000         MOVE WK-C-BKPI-MIT-VALUE(WK-N-BKPI-SY)
177100             TO WK-C-BKPI-MIT-VALUE(WK-N-BKPI-SX)
177200         MOVE WK-N-BKPI-MIT-COUNT(WK-N-BKPI-SY)
177300             TO WK-N-BKPI-MIT-COUNT(WK-N-BKPI-SX)
177400         MOVE WK-C-BKPI-SWAP-VALUE(1:9)
177500             TO WK-C-BKPI-MIT-VALUE(WK-N-BKPI-SY)
177600         MOVE WK-N-BKPI-SWAP-COUNT
177700             TO WK-N-BKPI-MIT-COUNT(WK-N-BKPI-SY)
177800     END-IF.
177900     ADD 1 TO WK-N-BKPI-SY.
178000     GO TO E483-MIT-INNER.
178100 E484-MIT-NEXT.
178200     ADD 1 TO WK-N-BKPI-SX.
178300     GO TO E482-MIT-OUTER.
178400*
178500 E489-SORT-MITRE-EX.
178600     EXIT.
178700*
178800 E481-PRINT-MITRE-LINE.
178900     MOVE WK-N-BKPI-SX TO WK-C-BKPI-EDIT-RANK.
179000     MOVE WK-N-BKPI-MIT-COUNT(WK-N-BKPI-SX) TO WK-C-BKPI-EDIT-7.
179100     STRING WK-C-BKPI-EDIT-RANK DELIMITED BY SIZE
179200            "  " DELIMITED BY SIZE
179300            WK-C-BKPI-MIT-VALUE(WK-N-BKPI-SX) DELIMITED BY SIZE
179400            "  " DELIMITED BY SIZE
179500            WK-C-BKPI-EDIT-7 DELIMITED BY SIZE
179600                INTO SOCKPIRP-TEXT.
179700     WRITE SOCKPIRP-LINE.
179800 E481-PRINT-MITRE-LINE-EX.
179900     EXIT.
180000*
180100*----------------------------------------------------------------*
180200*    E500 - HOURLY TIMELINES FOR CONNECT, COMMAND AND LOGIN-     *
180300*    FAILED EVENTS, ONE LINE PER BUCKET LABELLED "HHH".          *
180400*----------------------------------------------------------------*
180500 E500-PRINT-BLOCK4-TIMELINES.
180600     MOVE "BLOCK 4 - HOURLY TIMELINES" TO SOCKPIRP-TEXT.
180700     WRITE SOCKPIRP-LINE.
180800     MOVE 1 TO WK-N-BKPI-BX.
180900     PERFORM E510-PRINT-TIMELINE-LINE
181000        THRU E510-PRINT-TIMELINE-LINE-EX
181100             VARYING WK-N-BKPI-BX FROM 1 BY 1
181200                 UNTIL WK-N-BKPI-BX > WK-N-BKPI-BUCKETS.
181300     MOVE SPACES TO SOCKPIRP-TEXT.
181400     WRITE SOCKPIRP-LINE.
181500*
181600 E599-PRINT-BLOCK4-TIMELINES-EX.
181700     EXIT.
181800*
181900 E510-PRINT-TIMELINE-LINE.
182000     COMPUTE WK-N-BKPI-FX = WK-N-BKPI-BX - 1.
182100     MOVE WK-N-BKPI-FX TO WK-C-BKPI-EDIT-7.
182200     MOVE WK-N-BKPI-TL-CONNECT(WK-N-BKPI-BX) TO WK-C-BKPI-EDIT-7.
182300     STRING WK-C-BKPI-EDIT-7 DELIMITED BY SIZE
182400            "H  CONN "  DELIMITED BY SIZE
182500            WK-C-BKPI-EDIT-7 DELIMITED BY SIZE
182600                INTO SOCKPIRP-TEXT.
182700     MOVE WK-N-BKPI-TL-COMMAND(WK-N-BKPI-BX) TO WK-C-BKPI-EDIT-7.
182800     STRING SOCKPIRP-TEXT DELIMITED BY SIZE
182900            "  CMD "  DELIMITED BY SIZE
183000            WK-C-BKPI-EDIT-7 DELIMITED BY SIZE
183100                INTO SOCKPIRP-TEXT.
183200     MOVE WK-N-BKPI-TL-FAILED(WK-N-BKPI-BX) TO WK-C-BKPI-EDIT-7.
183300     STRING SOCKPIRP-TEXT DELIMITED BY SIZE
183400            "  FAILED-LOGIN "  DELIMITED BY SIZE
183500            WK-C-BKPI-EDIT-7 DELIMITED BY SIZE
183600                INTO SOCKPIRP-TEXT.
183700     WRITE SOCKPIRP-LINE.
183800 E510-PRINT-TIMELINE-LINE-EX.
183900     EXIT.
184000*
184100*----------------------------------------------------------------*
184200*    E600 - CONTROL-BREAK SESSION LISTING, CRITICAL FIRST.  THE  *
184300*    SESSION MASTER IS RE-READ ONCE PER DANGER LEVEL SINCE IT    *
184400*    IS A PLAIN SEQUENTIAL FILE WITH NO KEYED ACCESS.            *
184500*----------------------------------------------------------------*
184600 E600-PRINT-SESSION-LISTING.
184700     MOVE "SESSION LISTING BY DANGER LEVEL" TO SOCKPIRP-TEXT.
184800     WRITE SOCKPIRP-LINE.
184900     MOVE ZERO TO WK-N-BKPI-GRAND-TOTAL.
185000*
185100     MOVE "critical" TO WK-C-BKPI-TARGET-LEVEL.
185200     PERFORM E610-LIST-ONE-LEVEL THRU E619-LIST-ONE-LEVEL-EX.
185300     MOVE "high"     TO WK-C-BKPI-TARGET-LEVEL.
185400     PERFORM E610-LIST-ONE-LEVEL THRU E619-LIST-ONE-LEVEL-EX.
185500     MOVE "medium"   TO WK-C-BKPI-TARGET-LEVEL.
185600     PERFORM E610-LIST-ONE-LEVEL THRU E619-LIST-ONE-LEVEL-EX.
185700     MOVE "low"      TO WK-C-BKPI-TARGET-LEVEL.
185800     PERFORM E610-LIST-ONE-LEVEL THRU E619-LIST-ONE-LEVEL-EX.
185900     MOVE "minimal"  TO WK-C-BKPI-TARGET-LEVEL.
186000     PERFORM E610-LIST-ONE-LEVEL THRU E619-LIST-ONE-LEVEL-EX.
186100*
186200     MOVE WK-N-BKPI-GRAND-TOTAL TO WK-C-BKPI-EDIT-7.
186300     STRING "GRAND TOTAL         " DELIMITED BY SIZE
186400            WK-C-BKPI-EDIT-7 DELIMITED BY SIZE
186500                INTO SOCKPIRP-TEXT.
186600     WRITE SOCKPIRP-LINE.
186700*
186800 E699-PRINT-SESSION-LISTING-EX.
186900     EXIT.
187000*
187100 E610-LIST-ONE-LEVEL.
187200     MOVE ZERO TO WK-N-BKPI-LEVEL-SUBTOTAL.
187300     OPEN INPUT SOCSESMS.
187400     IF  NOT WK-C-SUCCESSFUL
187500         DISPLAY "SOCBKPI - REOPEN ERROR - SOCSESMS"
187600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
187700         GO TO Y900-ABNORMAL-TERMINATION.
187800*
187900 E611-LIST-READ.
188000     READ SOCSESMS.
188100     IF  WK-C-END-OF-FILE
188200         GO TO E615-LIST-DONE.
188300     IF  NOT WK-C-SUCCESSFUL
188400         DISPLAY "SOCBKPI - RE-READ ERROR - SOCSESMS"
188500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
188600         GO TO Y900-ABNORMAL-TERMINATION.
188700     IF  SESSREC-START-TIME < WK-N-BKPI-SINCE
188800         GO TO E611-LIST-READ.
188900     IF  SESSREC-DANGER-LEVEL NOT = WK-C-BKPI-TARGET-LEVEL
189000         GO TO E611-LIST-READ.
189100*
189200     ADD 1 TO WK-N-BKPI-LEVEL-SUBTOTAL.
189300     STRING SESSREC-SESSION-ID DELIMITED BY SIZE
189400            "  " DELIMITED BY SIZE
189500            SESSREC-SRC-IP DELIMITED BY SIZE
189600            "  " DELIMITED BY SIZE
189700            SESSREC-DANGER-LEVEL DELIMITED BY SIZE
189800                INTO SOCKPIRP-TEXT.
189900     WRITE SOCKPIRP-LINE.
190000     GO TO E611-LIST-READ.
190100*
190200 E615-LIST-DONE.
190300     CLOSE SOCSESMS.
190400     ADD WK-N-BKPI-LEVEL-SUBTOTAL TO WK-N-BKPI-GRAND-TOTAL.
190500     MOVE WK-N-BKPI-LEVEL-SUBTOTAL TO WK-C-BKPI-EDIT-7.
190600     STRING WK-C-BKPI-TARGET-LEVEL DELIMITED BY SIZE
190700            " LEVEL SUBTOTAL  " DELIMITED BY SIZE
190800            WK-C-BKPI-EDIT-7 DELIMITED BY SIZE
190900                INTO SOCKPIRP-TEXT.
191000     WRITE SOCKPIRP-LINE.
191100*
191200 E619-LIST-ONE-LEVEL-EX.
191300     EXIT.
191400*
191500*----------------------------------------------------------------*
191600*    F000 - THE ONE-PAGE EXECUTIVE SUMMARY.  THREAT-LEVEL IS     *
191700*    DERIVED FROM THE SESSION COUNTERS ALONE, HIGHEST FIRST.     *
191800*----------------------------------------------------------------*
191900 F000-PRINT-SUMMARY-REPORT.
192000     PERFORM F100-DERIVE-THREAT-LEVEL
192100        THRU F199-DERIVE-THREAT-LEVEL-EX.
192200*
192300     MOVE "SOC HONEYPOT EXECUTIVE SUMMARY" TO SOCSUMRP-TEXT.
192400     WRITE SOCSUMRP-LINE.
192500*
192600     STRING "THREAT LEVEL        " DELIMITED BY SIZE
192700            WK-C-BKPI-THREAT-LEVEL DELIMITED BY SIZE
192800                INTO SOCSUMRP-TEXT.
192900     WRITE SOCSUMRP-LINE.
193000*
193100     MOVE WK-N-BKPI-TOTAL-SESSIONS TO WK-C-BKPI-EDIT-7.
193200     STRING "TOTAL ATTACKS       " DELIMITED BY SIZE
193300            WK-C-BKPI-EDIT-7 DELIMITED BY SIZE
193400                INTO SOCSUMRP-TEXT.
193500     WRITE SOCSUMRP-LINE.
193600*
193700     MOVE WK-N-BKPI-IP-COUNT-C TO WK-C-BKPI-EDIT-7.
193800     STRING "UNIQUE ATTACKERS    " DELIMITED BY SIZE
193900            WK-C-BKPI-EDIT-7 DELIMITED BY SIZE
194000                INTO SOCSUMRP-TEXT.
194100     WRITE SOCSUMRP-LINE.
194200*
194300     MOVE WK-N-BKPI-CTRY-COUNT-C TO WK-C-BKPI-EDIT-7.
194400     STRING "COUNTRIES INVOLVED  " DELIMITED BY SIZE
194500            WK-C-BKPI-EDIT-7 DELIMITED BY SIZE
194600                INTO SOCSUMRP-TEXT.
194700     WRITE SOCSUMRP-LINE.
194800*
194900     MOVE WK-N-BKPI-DANGER-CRIT-CT TO WK-C-BKPI-EDIT-7.
195000     STRING "CRITICAL SESSIONS   " DELIMITED BY SIZE
195100            WK-C-BKPI-EDIT-7 DELIMITED BY SIZE
195200                INTO SOCSUMRP-TEXT.
195300     WRITE SOCSUMRP-LINE.
195400*
195500     MOVE WK-N-BKPI-TOTAL-COMMANDS TO WK-C-BKPI-EDIT-7.
195600     STRING "COMMANDS EXECUTED   " DELIMITED BY SIZE
195700            WK-C-BKPI-EDIT-7 DELIMITED BY SIZE
195800                INTO SOCSUMRP-TEXT.
195900     WRITE SOCSUMRP-LINE.
196000*
196100     MOVE WK-D-BKPI-BOT-RATIO TO WK-C-BKPI-EDIT-3V1.
196200     STRING "BOT PERCENTAGE      " DELIMITED BY SIZE
196300            WK-C-BKPI-EDIT-3V1 DELIMITED BY SIZE
196400                INTO SOCSUMRP-TEXT.
196500     WRITE SOCSUMRP-LINE.
196600*
196700     STRING "TOP THREAT COUNTRY  " DELIMITED BY SIZE
196800            WK-C-BKPI-TOP-COUNTRY DELIMITED BY SIZE
196900                INTO SOCSUMRP-TEXT.
197000     WRITE SOCSUMRP-LINE.
197100*
197200     STRING "MOST DANGEROUS CMD  " DELIMITED BY SIZE
197300            WK-C-BKPI-TOP-DANGER-CMD DELIMITED BY SIZE
197400                INTO SOCSUMRP-TEXT.
197500     WRITE SOCSUMRP-LINE.
197600*
197700*----------------------------------------------------------------*
197800 F099-PRINT-SUMMARY-REPORT-EX.
197900*----------------------------------------------------------------*
198000     EXIT.
198100*
198200 F100-DERIVE-THREAT-LEVEL.
198300     IF  WK-N-BKPI-DANGER-CRIT-CT > ZERO
198400         MOVE "critical" TO WK-C-BKPI-THREAT-LEVEL
198500         GO TO F199-DERIVE-THREAT-LEVEL-EX.
198600     IF  WK-N-BKPI-DANGER-HIGH-CT > 5
198700         MOVE "high"     TO WK-C-BKPI-THREAT-LEVEL
198800         GO TO F199-DERIVE-THREAT-LEVEL-EX.
198900     IF  WK-N-BKPI-DANGER-MED-CT > 10
199000         MOVE "medium"   TO WK-C-BKPI-THREAT-LEVEL
199100         GO TO F199-DERIVE-THREAT-LEVEL-EX.
199200     MOVE "low" TO WK-C-BKPI-THREAT-LEVEL.
199300*
199400*----------------------------------------------------------------*
199500 F199-DERIVE-THREAT-LEVEL-EX.
199600*----------------------------------------------------------------*
199700     EXIT.
199800*
199900*----------------------------------------------------------------*
200000 Y000-TRACE-COUNTS.
200100*----------------------------------------------------------------*
200200     IF  UPSI-SWITCH-0
200300         MOVE WK-N-BKPI-EVENTS-READ   TO WK-C-BKPI-TRACE-EVENTS
200400         MOVE WK-N-BKPI-SESSIONS-READ TO
200500             WK-C-BKPI-TRACE-SESSIONS
200600         DISPLAY "SOCBKPI - EVENTS READ / SESSIONS READ - "
200700             WK-C-BKPI-TRACE-TEXT
200800     END-IF.
200900*
201000*----------------------------------------------------------------*
201100 Y099-TRACE-COUNTS-EX.
201200*----------------------------------------------------------------*
201300     EXIT.
201400*
201500 Y900-ABNORMAL-TERMINATION.
201600     PERFORM Z000-END-PROGRAM-ROUTINE
201700        THRU Z099-END-PROGRAM-ROUTINE-EX.
201800     GOBACK.
201900*
202000*----------------------------------------------------------------*
202100 Z000-END-PROGRAM-ROUTINE.
202200*----------------------------------------------------------------*
202300     CLOSE SOCKPIRP
202400           SOCSUMRP.
202500*
202600*----------------------------------------------------------------*
202700 Z099-END-PROGRAM-ROUTINE-EX.
202800*----------------------------------------------------------------*
202900     EXIT.
203000*
203100******************************************************************
203200*************** END OF PROGRAM SOURCE  SOCBKPI ******************
203300******************************************************************
